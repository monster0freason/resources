000100 *================================================================*
000110 *        I D E N T I F I C A T I O N      D I V I S I O N        *
000120 *================================================================*
000130  IDENTIFICATION  DIVISION.
000140  PROGRAM-ID.     ABENDPGM.
000150  AUTHOR.         RENAN MUNIZ MERLO.
000160  INSTALLATION.   PERFORMANCE REVIEW TRACKING - PERFTRK SHOP.
000170  DATE-WRITTEN.   03/11/1991.
000180  DATE-COMPILED.  WHEN-COMPILED.
000190  SECURITY.       CONFIDENTIAL - RESTRICTED TO PERFTRK PAYROLL
000200                  AND HUMAN RESOURCES SUPPORT STAFF ONLY.
000210  REMARKS.
000220 *----------------------------------------------------------------*
000230 *                RENAN MUNIZ MERLO COBOL DEVELOPER               *
000240 *----------------------------------------------------------------*
000250 *    PROGRAM-ID..: ABENDPGM.                                     *
000260 *    ANALYST.....: RENAN MUNIZ MERLO                             *
000270 *    PROGRAMMER..: RENAN MUNIZ MERLO                             *
000280 *    DATE........: 03/11/1991                                    *
000290 *----------------------------------------------------------------*
000300 *    PROJECT.....: PERFORMANCE REVIEW TRACKING PROJECT - PERFTRK *
000310 *----------------------------------------------------------------*
000320 *    GOAL........: ABNORMAL END PROGRAM - COMMON ABEND HANDLER   *
000330 *                  CALLED BY PFRG0001 THROUGH PFRG0006 WHENEVER   *
000340 *                  A FILE STATUS COMES BACK OTHER THAN A RECOGNIZED*
000350 *                  NORMAL/EOF CODE.                                *
000360 *----------------------------------------------------------------*
000370 *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000380 *----------------------------------------------------------------*
000390 *    TABLE DB2...:  NONE.                                        *
000400 *----------------------------------------------------------------*
000410 *    CHANGE LOG:                                                *
000420 *    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
000430 *    03/11/1991 RMM    PT-0001    ORIGINAL LAYOUT.               *
000440 *    29/03/2020 RMM    PT-0301    ADDED THE CALLER-PROGRAM LINE   *
000450 *                                 TO THE OPERATOR BANNER SO A      *
000460 *                                 SHARED ABEND RUN CAN BE TRACED   *
000470 *                                 BACK TO THE PFRGNNNN THAT        *
000480 *                                 CALLED IT.                       *
000485 *    02/11/2018 MWT    PT-0260    REWORDED THE OPERATOR BANNER    *
000486 *                                 FOR THE PERFTRK BATCH SUITE -    *
000487 *                                 OPERATORS WERE MISTAKING THIS    *
000488 *                                 FOR A CUSTMREG ABEND.            *
000490 *================================================================*
000500 *           E N V I R O N M E N T      D I V I S I O N           *
000510 *================================================================*
000520  ENVIRONMENT DIVISION.
000530  CONFIGURATION SECTION.
000540  SPECIAL-NAMES.
000550       C01 IS TOP-OF-FORM
000560       UPSI-0.
000570 
000580  INPUT-OUTPUT SECTION.
000590  FILE-CONTROL.
000600 
000610 *================================================================*
000620 *                  D A T A      D I V I S I O N                  *
000630 *================================================================*
000640  DATA DIVISION.
000650  FILE SECTION.
000660 *
000670 *-----------------------------------------------------------------*
000680 *                  WORKING-STORAGE SECTION                        *
000690 *-----------------------------------------------------------------*
000700  WORKING-STORAGE SECTION.
000710 
000720 *-----------------------------------------------------------------*
000730 *                      LINKAGE SECTION                            *
000740 *-----------------------------------------------------------------*
000750  LINKAGE SECTION.
000760  01 WRK-ERROR-LOG.
000770     03 WRK-PROGRAM                         PIC X(08).
000780     03 WRK-ERROR-MSG                       PIC X(30).
000790     03 WRK-ERROR-CODE                      PIC X(30).
000800     03 WRK-ERROR-DATE                      PIC X(10).
000810     03 WRK-ERROR-TIME                      PIC X(08).
000820 *================================================================*
000830  PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
000840 *================================================================*
000850 *----------------------------------------------------------------*
000860  0000-MAIN-PROCESS               SECTION.
000870 *----------------------------------------------------------------*
000880      DISPLAY '**********************************'.
000890      DISPLAY '*   PERFTRK BATCH RUN ABENDED    *'.
000900      DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
000910      DISPLAY '*RUN DATE: 'WRK-ERROR-DATE'            *'.
000920      DISPLAY '*RUN TIME: 'WRK-ERROR-TIME'              *'.
000930      DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
000940      DISPLAY '*CALLING PFRG PROGRAM...:'WRK-PROGRAM'*'.
000950      DISPLAY '*FILE STATUS/ABEND CODE:         *'.
000960      DISPLAY '* 'WRK-ERROR-CODE' *'.
000970      DISPLAY '*OPERATOR MESSAGE:               *'.
000980      DISPLAY '* 'WRK-ERROR-MSG' *'.
000990      DISPLAY '**********************************'.
001000 
001010      STOP RUN.
001020 *----------------------------------------------------------------*
001030  0000-99-EXIT.                   EXIT.
001040 *----------------------------------------------------------------*

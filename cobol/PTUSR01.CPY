000100*================================================================*
000200*    COPYBOOK....: PTUSR01                                       *
000300*    PROJECT.....: PERFORMANCE REVIEW TRACKING - PERFTRK         *
000400*    DESCRIPTION.: USER / ORG-CHART MASTER RECORD LAYOUT.        *
000500*                  ONE ROW PER LOGIN ACCOUNT, EMPLOYEE, MANAGER  *
000600*                  OR ADMIN. USERS.DAT IS KEYED BY PTUSR01-      *
000700*                  USER-ID AND KEPT IN ID SEQUENCE FOR SEARCH    *
000800*                  ALL AGAINST THE IN-MEMORY TABLE.              *
000900*----------------------------------------------------------------*
001000*    CHANGE LOG:                                                *
001100*    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
001200*    03/11/1991 RMM    PT-0001    ORIGINAL LAYOUT.               *
001300*    22/06/1994 RMM    PT-0047    ADDED USER-MANAGER-ID FOR THE  *
001400*                                 ORG-CHART ROLLUP WORK.         *
001500*    14/01/1999 JLF    PT-Y2K01   EXPANDED DATE STAMPS TO THE    *
001600*                                 FULL CCYY-MM-DD ISO FORM FOR   *
001700*                                 THE YEAR 2000 REMEDIATION.     *
001800*    09/08/2004 DWK    PT-0133    ADDED DEPARTMENT-REDEFINES FOR *
001900*                                 THE ROLLUP BATCH.              *
002000*================================================================*
002100 01  PTUSR01-RECORD.
002200     03  PTUSR01-USER-ID                 PIC 9(06).
002300     03  PTUSR01-USER-NAME               PIC X(100).
002400     03  PTUSR01-USER-EMAIL              PIC X(100).
002500     03  PTUSR01-USER-PASSWORD-HASH      PIC X(100).
002600     03  PTUSR01-USER-ROLE               PIC X(08).
002700         88  PTUSR01-ROLE-88-ADMIN       VALUE 'ADMIN   '.
002800         88  PTUSR01-ROLE-88-MANAGER     VALUE 'MANAGER '.
002900         88  PTUSR01-ROLE-88-EMPLOYEE    VALUE 'EMPLOYEE'.
003000     03  PTUSR01-USER-DEPARTMENT         PIC X(50).
003100     03  PTUSR01-USER-MANAGER-ID         PIC 9(06).
003200     03  PTUSR01-USER-STATUS             PIC X(08).
003300         88  PTUSR01-STATUS-88-ACTIVE    VALUE 'ACTIVE  '.
003400         88  PTUSR01-STATUS-88-INACTIVE  VALUE 'INACTIVE'.
003500     03  PTUSR01-USER-CREATED-DATE       PIC X(26).
003600     03  PTUSR01-USER-LAST-MODIFIED-DATE PIC X(26).
003700     03  FILLER                          PIC X(20).
003800 01  PTUSR01-CREATED-DATE-PARTS REDEFINES PTUSR01-RECORD.
003900     03  FILLER                          PIC X(378).
004000     03  PTUSR01-CRDT-CCYY               PIC X(04).
004100     03  PTUSR01-CRDT-DASH1              PIC X(01).
004200     03  PTUSR01-CRDT-MM                 PIC X(02).
004300     03  PTUSR01-CRDT-DASH2              PIC X(01).
004400     03  PTUSR01-CRDT-DD                 PIC X(02).
004500     03  PTUSR01-CRDT-REST               PIC X(16).
004600     03  FILLER                          PIC X(46).

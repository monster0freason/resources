000100*================================================================*
000200*    COPYBOOK....: PTCTX01                                       *
000300*    PROJECT.....: PERFORMANCE REVIEW TRACKING - PERFTRK         *
000400*    DESCRIPTION.: GOAL COMPLETION-LIFECYCLE TRANSACTION CARD.   *
000500*                  ONE PHYSICAL RECORD AREA, REDEFINED PER       *
000600*                  PTCTX01-TRAN-CODE, FEEDING PFRG0002.          *
000700*----------------------------------------------------------------*
000800*    CHANGE LOG:                                                *
000900*    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
001000*    22/06/1994 RMM    PT-0053    ORIGINAL LAYOUT.               *
001100*    09/08/2004 DWK    PT-0138    ADDED PROGRESS-NOTE AND SOFT-  *
001200*                                 DELETE TRANSACTION SHAPES.     *
001300*================================================================*
001400 01  PTCTX01-RECORD.
001500     03  PTCTX01-TRAN-CODE                      PIC X(02).
001600         88  PTCTX01-TC-88-SUBMIT-COMPLETION     VALUE 'SC'.
001700         88  PTCTX01-TC-88-VERIFY-EVIDENCE       VALUE 'VE'.
001800         88  PTCTX01-TC-88-APPROVE-COMPLETION    VALUE 'AC'.
001900         88  PTCTX01-TC-88-ADDL-EVIDENCE-REQ     VALUE 'AE'.
002000         88  PTCTX01-TC-88-REJECT-COMPLETION     VALUE 'RJ'.
002100         88  PTCTX01-TC-88-PROGRESS-NOTE         VALUE 'PN'.
002200         88  PTCTX01-TC-88-SOFT-DELETE           VALUE 'DL'.
002300     03  PTCTX01-ACTOR-USER-ID                  PIC 9(06).
002400     03  PTCTX01-ACTOR-ROLE                     PIC X(08).
002500     03  PTCTX01-GOAL-ID                        PIC 9(06).
002600     03  PTCTX01-TRAN-DATA                      PIC X(6510).
002700 01  PTCTX01-SUBMIT-COMPL-DATA REDEFINES PTCTX01-RECORD.
002800     03  FILLER                                 PIC X(22).
002900     03  PTCTX01-SC-EVIDENCE-LINK               PIC X(500).
003000     03  PTCTX01-SC-EVIDENCE-LINK-DESC          PIC X(2000).
003100     03  PTCTX01-SC-ACCESS-INSTR                PIC X(2000).
003200     03  PTCTX01-SC-COMPLETION-NOTES            PIC X(2000).
003300     03  FILLER                                 PIC X(10).
003400 01  PTCTX01-VERIFY-EVID-DATA REDEFINES PTCTX01-RECORD.
003500     03  FILLER                                 PIC X(22).
003600     03  PTCTX01-VE-VERIFY-STATUS               PIC X(30).
003700     03  PTCTX01-VE-VERIFY-NOTES                PIC X(2000).
003800     03  FILLER                                 PIC X(4480).
003900 01  PTCTX01-APPROVE-COMPL-DATA REDEFINES PTCTX01-RECORD.
004000     03  FILLER                                 PIC X(22).
004100     03  PTCTX01-AC-MANAGER-COMMENTS            PIC X(2000).
004200     03  FILLER                                 PIC X(4510).
004300 01  PTCTX01-ADDL-EVID-DATA REDEFINES PTCTX01-RECORD.
004400     03  FILLER                                 PIC X(22).
004500     03  PTCTX01-AE-REASON                      PIC X(2000).
004600     03  FILLER                                 PIC X(4510).
004700 01  PTCTX01-REJECT-COMPL-DATA REDEFINES PTCTX01-RECORD.
004800     03  FILLER                                 PIC X(22).
004900     03  PTCTX01-RJ-REASON                      PIC X(2000).
005000     03  FILLER                                 PIC X(4510).
005100 01  PTCTX01-PROGRESS-NOTE-DATA REDEFINES PTCTX01-RECORD.
005200     03  FILLER                                 PIC X(22).
005300     03  PTCTX01-PN-NOTE-TEXT                   PIC X(2000).
005400     03  FILLER                                 PIC X(4510).

000100*================================================================*
000200*    COPYBOOK....: PTAUD01                                       *
000300*    PROJECT.....: PERFORMANCE REVIEW TRACKING - PERFTRK         *
000400*    DESCRIPTION.: AUDIT-LOG RECORD LAYOUT. ONE IMMUTABLE ROW    *
000500*                  PER STATE TRANSITION OR LOGIN/LOGOUT EVENT.   *
000600*                  AUDIT-LOG.DAT IS APPEND-ONLY AND NEVER        *
000700*                  REWRITTEN, KEYED BY PTAUD01-AUDIT-ID.         *
000800*----------------------------------------------------------------*
000900*    CHANGE LOG:                                                *
001000*    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
001100*    03/11/1991 RMM    PT-0004    ORIGINAL LAYOUT.               *
001200*    09/08/2004 DWK    PT-0136    ADDED IP-ADDRESS CAPTURE FIELD.*
001300*================================================================*
001400 01  PTAUD01-RECORD.
001500     03  PTAUD01-AUDIT-ID                       PIC 9(06).
001600     03  PTAUD01-AUDIT-USER-ID                  PIC 9(06).
001700     03  PTAUD01-AUDIT-ACTION                   PIC X(40).
001800     03  PTAUD01-AUDIT-DETAILS                  PIC X(500).
001900     03  PTAUD01-AUDIT-RELATED-ENTITY-TYPE      PIC X(50).
002000     03  PTAUD01-AUDIT-RELATED-ENTITY-ID        PIC 9(06).
002100     03  PTAUD01-AUDIT-IP-ADDRESS               PIC X(45).
002200     03  PTAUD01-AUDIT-STATUS                   PIC X(08).
002300         88  PTAUD01-STAT-88-SUCCESS             VALUE 'SUCCESS '.
002400         88  PTAUD01-STAT-88-FAILED              VALUE 'FAILED  '.
002500     03  PTAUD01-AUDIT-TIMESTAMP                PIC X(26).
002600     03  FILLER                                 PIC X(13).
002700 01  PTAUD01-TIMESTAMP-PARTS REDEFINES PTAUD01-RECORD.
002800     03  FILLER                                 PIC X(661).
002900     03  PTAUD01-TS-CCYY                        PIC X(04).
003000     03  PTAUD01-TS-DASH1                       PIC X(01).
003100     03  PTAUD01-TS-MM                          PIC X(02).
003200     03  PTAUD01-TS-DASH2                       PIC X(01).
003300     03  PTAUD01-TS-DD                          PIC X(02).
003400     03  FILLER                                 PIC X(29).

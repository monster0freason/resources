000100*================================================================*
000200*    COPYBOOK....: PTNOT01                                       *
000300*    PROJECT.....: PERFORMANCE REVIEW TRACKING - PERFTRK         *
000400*    DESCRIPTION.: NOTIFICATION RECORD LAYOUT. ONE ROW PER       *
000500*                  USER-FACING EVENT RAISED BY THE GOAL AND      *
000600*                  REVIEW WORKFLOW ENGINES. NOTIFICATIONS.DAT    *
000700*                  IS APPEND-ONLY, KEYED BY PTNOT01-NOTIF-ID.    *
000800*----------------------------------------------------------------*
000900*    CHANGE LOG:                                                *
001000*    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
001100*    03/11/1991 RMM    PT-0003    ORIGINAL LAYOUT.               *
001200*    09/08/2004 DWK    PT-0135    ADDED PRIORITY AND ACTION-     *
001300*                                 REQUIRED FLAG.                 *
001400*================================================================*
001500 01  PTNOT01-RECORD.
001600     03  PTNOT01-NOTIF-ID                       PIC 9(06).
001700     03  PTNOT01-NOTIF-USER-ID                  PIC 9(06).
001800     03  PTNOT01-NOTIF-TYPE                     PIC X(30).
001900     03  PTNOT01-NOTIF-MESSAGE                  PIC X(500).
002000     03  PTNOT01-NOTIF-RELATED-ENTITY-TYPE      PIC X(50).
002100     03  PTNOT01-NOTIF-RELATED-ENTITY-ID        PIC 9(06).
002200     03  PTNOT01-NOTIF-STATUS                   PIC X(10).
002300         88  PTNOT01-STAT-88-UNREAD              VALUE 'UNREAD'.
002400         88  PTNOT01-STAT-88-READ                VALUE 'READ'.
002500     03  PTNOT01-NOTIF-PRIORITY                 PIC X(10).
002600         88  PTNOT01-PRIO-88-HIGH                VALUE 'HIGH'.
002700         88  PTNOT01-PRIO-88-MEDIUM              VALUE 'MEDIUM'.
002800         88  PTNOT01-PRIO-88-LOW                 VALUE 'LOW'.
002900     03  PTNOT01-NOTIF-ACTION-REQUIRED          PIC X(01).
003000         88  PTNOT01-ACRQ-88-YES                 VALUE 'Y'.
003100         88  PTNOT01-ACRQ-88-NO                  VALUE 'N'.
003200     03  PTNOT01-NOTIF-CREATED-DATE             PIC X(26).
003300     03  PTNOT01-NOTIF-READ-DATE                PIC X(26).
003400     03  FILLER                                 PIC X(19).

000100*================================================================*
000200*    COPYBOOK....: PTMTX01                                       *
000300*    PROJECT.....: PERFORMANCE REVIEW TRACKING - PERFTRK         *
000400*    DESCRIPTION.: USER / REVIEW-CYCLE MAINTENANCE TRANSACTION   *
000500*                  CARD. ONE PHYSICAL RECORD AREA, REDEFINED PER *
000600*                  PTMTX01-TRAN-CODE, FEEDING PFRG0004.          *
000700*----------------------------------------------------------------*
000800*    CHANGE LOG:                                                *
000900*    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
001000*    03/11/1991 RMM    PT-0002    ORIGINAL LAYOUT, USER MAINT.   *
001100*    17/05/1993 RMM    PT-0023    ADDED CYCLE-MAINTENANCE        *
001200*                                 TRANSACTION SHAPES.            *
001250*    22/06/1994 RMM    PT-0064    ADDED TEAM-ROSTER LOOKUP CODE. *
001300*================================================================*
001400 01  PTMTX01-RECORD.
001500     03  PTMTX01-TRAN-CODE                      PIC X(02).
001600         88  PTMTX01-TC-88-CREATE-USER            VALUE 'CU'.
001700         88  PTMTX01-TC-88-UPDATE-USER            VALUE 'UU'.
001800         88  PTMTX01-TC-88-CREATE-CYCLE           VALUE 'CC'.
001900         88  PTMTX01-TC-88-UPDATE-CYCLE           VALUE 'UC'.
002000         88  PTMTX01-TC-88-ACTIVE-CYCLE-LOOKUP    VALUE 'AC'.
002050         88  PTMTX01-TC-88-TEAM-ROSTER-LOOKUP     VALUE 'TR'.
002100     03  PTMTX01-ACTOR-USER-ID                  PIC 9(06).
002200     03  PTMTX01-TARGET-ID                      PIC 9(06).
002300     03  PTMTX01-TRAN-DATA                      PIC X(400).
002400 01  PTMTX01-USER-MAINT-DATA REDEFINES PTMTX01-RECORD.
002500     03  FILLER                                 PIC X(14).
002600     03  PTMTX01-UM-USER-NAME                   PIC X(100).
002700     03  PTMTX01-UM-USER-EMAIL                  PIC X(100).
002800     03  PTMTX01-UM-PASSWORD-HASH               PIC X(100).
002900     03  PTMTX01-UM-USER-ROLE                   PIC X(08).
003000     03  PTMTX01-UM-USER-DEPARTMENT             PIC X(50).
003100     03  PTMTX01-UM-USER-MANAGER-ID             PIC 9(06).
003200     03  FILLER                                 PIC X(36).
003300 01  PTMTX01-CYCLE-MAINT-DATA REDEFINES PTMTX01-RECORD.
003400     03  FILLER                                 PIC X(14).
003500     03  PTMTX01-CM-CYCLE-TITLE                 PIC X(100).
003600     03  PTMTX01-CM-CYCLE-START-DATE             PIC 9(08).
003700     03  PTMTX01-CM-CYCLE-END-DATE               PIC 9(08).
003800     03  PTMTX01-CM-REQUIRES-COMPL-APPROVAL      PIC X(01).
003900     03  PTMTX01-CM-EVIDENCE-REQUIRED            PIC X(01).
004000     03  FILLER                                 PIC X(282).
004100 01  PTMTX01-ACTIVE-CYCLE-LU-DATA REDEFINES PTMTX01-RECORD.
004200     03  FILLER                                 PIC X(14).
004300     03  FILLER                                 PIC X(400).

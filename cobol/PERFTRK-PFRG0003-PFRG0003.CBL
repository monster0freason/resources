000100 *================================================================*
000110 *        I D E N T I F I C A T I O N      D I V I S I O N        *
000120 *================================================================*
000130  IDENTIFICATION  DIVISION.
000140  PROGRAM-ID.     PFRG0003.
000150  AUTHOR.         RENAN MUNIZ MERLO.
000160  INSTALLATION.   PERFORMANCE REVIEW TRACKING - PERFTRK SHOP.
000170  DATE-WRITTEN.   17/05/1993.
000180  DATE-COMPILED.  WHEN-COMPILED.
000190  SECURITY.       CONFIDENTIAL - RESTRICTED TO PERFTRK PAYROLL
000200                  AND HUMAN RESOURCES SUPPORT STAFF ONLY.
000210  REMARKS.
000220 *----------------------------------------------------------------*
000230 *                RENAN MUNIZ MERLO COBOL DEVELOPER               *
000240 *----------------------------------------------------------------*
000250 *    PROGRAM-ID..: PFRG0003.                                     *
000260 *    ANALYST.....: RENAN MUNIZ MERLO                             *
000270 *    PROGRAMMER..: RENAN MUNIZ MERLO                             *
000280 *    DATE........: 17/05/1993                                    *
000290 *----------------------------------------------------------------*
000300 *    PROJECT.....: PERFORMANCE REVIEW TRACKING PROJECT - PERFTRK *
000310 *----------------------------------------------------------------*
000320 *    GOAL........: DRIVE THE PERFORMANCE-REVIEW LIFE CYCLE -     *
000330 *                  CREATE REVIEW, SELF-ASSESSMENT, LINK A         *
000340 *                  COMPLETED GOAL AS SUPPORTING EVIDENCE,         *
000350 *                  MANAGER REVIEW AND EMPLOYEE ACKNOWLEDGEMENT -  *
000360 *                  AGAINST THE PERFORMANCE-REVIEWS MASTER TABLE   *
000370 *                  AND REWRITE THE MASTER.                        *
000380 *----------------------------------------------------------------*
000390 *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000400 *                   REVIEWTXN       10030       PTRTX01          *
000410 *                   USERSIN         00450       PTUSR01          *
000420 *                   REVIEWSIN       16220       PTREV01          *
000430 *                   REVIEWSOUT      16220       PTREV01          *
000440 *                   GOALSIN         17150       PTGOL01          *
000450 *                   LINKSOUT        00050       PTLNK01          *
000460 *                   NOTIFOUT        00690       PTNOT01          *
000470 *                   AUDITOUT        00700       PTAUD01          *
000480 *                   FILEERR3        10030       (LOCAL LAYOUT)   *
000490 *----------------------------------------------------------------*
000500 *    TABLE DB2...:  NONE.                                        *
000510 *----------------------------------------------------------------*
000520 *    CHANGE LOG:                                                *
000530 *    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
000540 *    17/05/1993 RMM    PT-0062    ORIGINAL LAYOUT, CREATE-REVIEW  *
000550 *                                 AND SELF-ASSESSMENT TRANSACTIONS*
000560 *                                 ONLY.                            *
000570 *    22/06/1994 RMM    PT-0063    ADDED LINK-COMPLETED-GOAL AND   *
000580 *                                 MANAGER-REVIEW TRANSACTIONS.     *
000590 *    14/01/1999 JLF    PT-Y2K01   EXPANDED ALL DATE WORK AREAS    *
000600 *                                 TO THE FULL CCYY-MM-DD ISO       *
000610 *                                 FORM FOR THE YEAR 2000.         *
000620 *    09/08/2004 DWK    PT-0141    SWITCHED PERFORMANCE-REVIEWS    *
000630 *                                 MASTER FROM INDEXED TO LINE-     *
000640 *                                 SEQUENTIAL WITH IN-MEMORY TABLE  *
000650 *                                 REWRITE - RUNTIME NO LONGER      *
000660 *                                 SUPPORTS INDEXED ORGANIZATION.   *
000670 *    11/02/2013 CRA    PT-0213    ADDED THE ACKNOWLEDGE           *
000680 *                                 TRANSACTION AND CLOSED THE       *
000690 *                                 CYCLE WITH COMPLETED-AND-        *
000700 *                                 ACKNOWLEDGED STATUS.             *
000710 *    18/03/2016 MWT    PT-0241    ADDED THE UPDATE-SELF-ASMT-      *
000720 *                                 DRAFT TRANSACTION. FIXED         *
000730 *                                 MANAGER-REVIEW TO STAMP STATUS   *
000740 *                                 COMPLETED (NOT THE AUDIT-ACTION  *
000750 *                                 LITERAL) AND ACKNOWLEDGE TO      *
000760 *                                 GATE ON THAT SAME STATUS, AND    *
000770 *                                 ADDED THE ACKNOWLEDGE-TO-        *
000780 *                                 MANAGER NOTIFICATION.            *
000790 *    02/11/2018 MWT    PT-0258    DROPPED THE CREATE-REVIEW AND    *
000800 *                                 LINK-COMPLETED-GOAL DRIVING      *
000810 *                                 CARDS. SELF-ASSESSMENT NOW       *
000820 *                                 OPENS THE REVIEW ROW ITSELF WHEN *
000830 *                                 NONE EXISTS FOR THE CYCLE/       *
000840 *                                 EMPLOYEE PAIR, AND LINKS EVERY   *
000850 *                                 COMPLETED GOAL OFF A NEW GOALSIN *
000860 *                                 MASTER IN THE SAME CALL.         *
000862 *    19/11/2018 MWT    PT-0262    SELF-ASSESSMENT WAS WRITING A    *
000864 *                                 REVIEW_CREATED NOTICE/AUDIT PAIR *
000866 *                                 FOR A NEW REVIEW ROW ON TOP OF   *
000868 *                                 THE SELF_ASSESSMENT_SUBMITTED    *
000870 *                                 PAIR - REMOVED, ONE PAIR PER     *
000872 *                                 SUBMISSION AS SPEC'D.            *
000874 *================================================================*
000880 *           E N V I R O N M E N T      D I V I S I O N           *
000890 *================================================================*
000900  ENVIRONMENT DIVISION.
000910  CONFIGURATION SECTION.
000920  SPECIAL-NAMES.
000930       C01 IS TOP-OF-FORM
000940       CLASS WRK-NUMERIC-CLASS  IS '0' THRU '9'
000950       UPSI-0.
000960  
000970  INPUT-OUTPUT SECTION.
000980  FILE-CONTROL.
000990  
001000      SELECT REVIEWTXN     ASSIGN TO UTS-S-REVIEWTXN
001010       ORGANIZATION IS     SEQUENTIAL
001020       ACCESS MODE  IS     SEQUENTIAL
001030       FILE STATUS  IS     WRK-FS-REVIEWTXN.
001040  
001050      SELECT USERSIN       ASSIGN TO UTS-S-USERSIN
001060       ORGANIZATION IS     SEQUENTIAL
001070       ACCESS MODE  IS     SEQUENTIAL
001080       FILE STATUS  IS     WRK-FS-USERSIN.
001090  
001100      SELECT REVIEWSIN     ASSIGN TO UTS-S-REVIEWSIN
001110       ORGANIZATION IS     SEQUENTIAL
001120       ACCESS MODE  IS     SEQUENTIAL
001130       FILE STATUS  IS     WRK-FS-REVIEWSIN.
001140  
001150      SELECT REVIEWSOUT    ASSIGN TO UTS-S-REVIEWSOUT
001160       ORGANIZATION IS     SEQUENTIAL
001170       ACCESS MODE  IS     SEQUENTIAL
001180       FILE STATUS  IS     WRK-FS-REVIEWSOUT.
001190 
001200      SELECT GOALSIN       ASSIGN TO UTS-S-GOALSIN
001210       ORGANIZATION IS     SEQUENTIAL
001220       ACCESS MODE  IS     SEQUENTIAL
001230       FILE STATUS  IS     WRK-FS-GOALSIN.
001240 
001250      SELECT LINKSOUT      ASSIGN TO UTS-S-LINKSOUT
001260       ORGANIZATION IS     SEQUENTIAL
001270       ACCESS MODE  IS     SEQUENTIAL
001280       FILE STATUS  IS     WRK-FS-LINKSOUT.
001290  
001300      SELECT NOTIFOUT      ASSIGN TO UTS-S-NOTIFOUT
001310       ORGANIZATION IS     SEQUENTIAL
001320       ACCESS MODE  IS     SEQUENTIAL
001330       FILE STATUS  IS     WRK-FS-NOTIFOUT.
001340  
001350      SELECT AUDITOUT      ASSIGN TO UTS-S-AUDITOUT
001360       ORGANIZATION IS     SEQUENTIAL
001370       ACCESS MODE  IS     SEQUENTIAL
001380       FILE STATUS  IS     WRK-FS-AUDITOUT.
001390  
001400      SELECT FILEERR3      ASSIGN TO UTS-S-FILEERR3
001410       ORGANIZATION IS     SEQUENTIAL
001420       ACCESS MODE  IS     SEQUENTIAL
001430       FILE STATUS  IS     WRK-FS-FILEERR3.
001440  
001450 *================================================================*
001460 *                  D A T A      D I V I S I O N                  *
001470 *================================================================*
001480  DATA DIVISION.
001490  FILE SECTION.
001500 *
001510  FD REVIEWTXN
001520      RECORDING MODE IS F
001530      LABEL RECORD   IS STANDARD
001540      BLOCK CONTAINS 00 RECORDS.
001550  01 FD-REG-REVIEWTXN   PIC X(10030).
001560  
001570  FD USERSIN
001580      RECORDING MODE IS F
001590      LABEL RECORD   IS STANDARD
001600      BLOCK CONTAINS 00 RECORDS.
001610  01 FD-REG-USERSIN     PIC X(450).
001620  
001630  FD REVIEWSIN
001640      RECORDING MODE IS F
001650      LABEL RECORD   IS STANDARD
001660      BLOCK CONTAINS 00 RECORDS.
001670  01 FD-REG-REVIEWSIN   PIC X(16220).
001680  
001690  FD REVIEWSOUT
001700      RECORDING MODE IS F
001710      LABEL RECORD   IS STANDARD
001720      BLOCK CONTAINS 00 RECORDS.
001730  01 FD-REG-REVIEWSOUT  PIC X(16220).
001740 
001750  FD GOALSIN
001760      RECORDING MODE IS F
001770      LABEL RECORD   IS STANDARD
001780      BLOCK CONTAINS 00 RECORDS.
001790  01 FD-REG-GOALSIN     PIC X(17150).
001800 
001810  FD LINKSOUT
001820      RECORDING MODE IS F
001830      LABEL RECORD   IS STANDARD
001840      BLOCK CONTAINS 00 RECORDS.
001850  01 FD-REG-LINKSOUT    PIC X(50).
001860  
001870  FD NOTIFOUT
001880      RECORDING MODE IS F
001890      LABEL RECORD   IS STANDARD
001900      BLOCK CONTAINS 00 RECORDS.
001910  01 FD-REG-NOTIFOUT    PIC X(690).
001920  
001930  FD AUDITOUT
001940      RECORDING MODE IS F
001950      LABEL RECORD   IS STANDARD
001960      BLOCK CONTAINS 00 RECORDS.
001970  01 FD-REG-AUDITOUT    PIC X(700).
001980  
001990  FD FILEERR3
002000      RECORDING MODE IS F
002010      LABEL RECORD   IS STANDARD
002020      BLOCK CONTAINS 00 RECORDS.
002030  01 FD-REG-FILEERR3    PIC X(10030).
002040  
002050 *-----------------------------------------------------------------*
002060 *                  WORKING-STORAGE SECTION                        *
002070 *-----------------------------------------------------------------*
002080  WORKING-STORAGE SECTION.
002090  
002100  77 WRK-REVIEWTXN-REGS-COUNTER    COMP    PIC 9(06) VALUE ZEROS.
002110  77 WRK-USERSIN-REGS-COUNTER      COMP    PIC 9(06) VALUE ZEROS.
002120  77 WRK-REVIEWSIN-REGS-COUNTER    COMP    PIC 9(06) VALUE ZEROS.
002130  77 WRK-REVIEWSOUT-REGS-COUNTER   COMP    PIC 9(06) VALUE ZEROS.
002140  77 WRK-GOALSIN-REGS-COUNTER      COMP    PIC 9(06) VALUE ZEROS.
002150  77 WRK-CREATED-COUNTER           COMP    PIC 9(06) VALUE ZEROS.
002160  77 WRK-SELF-ASMT-COUNTER         COMP    PIC 9(06) VALUE ZEROS.
002170  77 WRK-DRAFT-UPD-COUNTER         COMP    PIC 9(06) VALUE ZEROS.
002180  77 WRK-LINKED-COUNTER            COMP    PIC 9(06) VALUE ZEROS.
002190  77 WRK-MGR-REVIEW-COUNTER        COMP    PIC 9(06) VALUE ZEROS.
002200  77 WRK-ACK-COUNTER               COMP    PIC 9(06) VALUE ZEROS.
002210  77 WRK-REJECTED-COUNTER          COMP    PIC 9(06) VALUE ZEROS.
002220  77 WRK-LINKSOUT-REGS-COUNTER     COMP    PIC 9(06) VALUE ZEROS.
002230  77 WRK-NOTIFOUT-REGS-COUNTER     COMP    PIC 9(06) VALUE ZEROS.
002240  77 WRK-AUDITOUT-REGS-COUNTER     COMP    PIC 9(06) VALUE ZEROS.
002250  
002260  77 WRK-REVIEWTXN-EOF             PIC X(03) VALUE SPACES.
002270  77 WRK-MAX-REVIEW-ID             COMP    PIC 9(06) VALUE ZEROS.
002280  77 WRK-NEXT-LINK-ID              COMP    PIC 9(06) VALUE ZEROS.
002290  77 WRK-NEXT-NOTIF-ID             COMP    PIC 9(06) VALUE ZEROS.
002300  77 WRK-NEXT-AUDIT-ID             COMP    PIC 9(06) VALUE ZEROS.
002310  77 WRK-TRANSACTION-OK-SW         PIC X(01) VALUE 'Y'.
002320      88 WRK-TRAN-IS-OK                        VALUE 'Y'.
002330      88 WRK-TRAN-IS-REJECTED                  VALUE 'N'.
002340  77 WRK-REJECT-REASON              PIC X(60) VALUE SPACES.
002350  
002360 *DATA FOR ERROR LOG:
002370  01 WRK-ERROR-LOG.
002380     03 WRK-PROGRAM                  PIC X(08) VALUE
002390                                              'PFRG0003'   .
002400     03 WRK-ERROR-MSG                PIC X(30) VALUE SPACES.
002410     03 WRK-ERROR-CODE               PIC X(30) VALUE SPACES.
002420     03 WRK-ERROR-DATE               PIC X(10) VALUE SPACES.
002430     03 WRK-ERROR-TIME               PIC X(08) VALUE SPACES.
002440 *
002450 *ALTERNATE VIEW OF THE ERROR LOG USED WHEN THE OPERATOR BANNER
002460 *NEEDS THE MESSAGE AND CODE STRUNG TOGETHER AS ONE FIELD.
002470  01 WRK-ERROR-LOG-ALT REDEFINES WRK-ERROR-LOG.
002480     03 WRK-ERR-PROGRAM-ALT          PIC X(08).
002490     03 WRK-ERR-TEXT-ALT             PIC X(60).
002500     03 FILLER                       PIC X(18).
002510  
002520 *ABENDING PROGRAM:
002530  77 WRK-ABEND-PGM                   PIC X(08) VALUE
002540                                              'ABENDPGM'   .
002550  
002560  01 WRK-FILE-STATUS.
002570     03 WRK-FS-REVIEWTXN             PIC 9(02) VALUE ZEROS.
002580     03 WRK-FS-USERSIN               PIC 9(02) VALUE ZEROS.
002590     03 WRK-FS-REVIEWSIN             PIC 9(02) VALUE ZEROS.
002600     03 WRK-FS-REVIEWSOUT            PIC 9(02) VALUE ZEROS.
002610     03 WRK-FS-GOALSIN               PIC 9(02) VALUE ZEROS.
002620     03 WRK-FS-LINKSOUT              PIC 9(02) VALUE ZEROS.
002630     03 WRK-FS-NOTIFOUT              PIC 9(02) VALUE ZEROS.
002640     03 WRK-FS-AUDITOUT              PIC 9(02) VALUE ZEROS.
002650     03 WRK-FS-FILEERR3              PIC 9(02) VALUE ZEROS.
002660 *
002670 *ALPHA VIEW OF THE WHOLE FILE-STATUS BLOCK - DUMPED AS ONE FIELD
002680 *ON AN OPERATOR INQUIRY WHEN MORE THAN ONE FILE IS MISBEHAVING.
002690  01 FILLER REDEFINES WRK-FILE-STATUS.
002700     03 WRK-FILE-STATUS-ALPHA        PIC X(18).
002710  
002720 *TRANSACTION CARD WORK AREA - PTRTX01.CPY CARRIES ITS OWN 01-LEVEL
002730 *(PTRTX01-RECORD), SO NO WRAPPING GROUP IS NEEDED HERE.
002740     COPY 'PTRTX01.CPY'.
002750  
002760 *LOCAL LAYOUT FOR REJECTED TRANSACTIONS - KEPT SHORT SINCE ALL WE
002770 *NEED IS ENOUGH OF THE CARD TO TRACE IT BACK AND THE REASON CODE.
002780  01 WRK-FILEERR3-REG.
002790     03 FE3-TRAN-CODE                 PIC X(02).
002800     03 FE3-ACTOR-USER-ID             PIC 9(06).
002810     03 FE3-REVIEW-ID                 PIC 9(06).
002820     03 FE3-REJECT-REASON             PIC X(60).
002830     03 FILLER                        PIC X(9956).
002840  
002850     COPY 'PTLNK01.CPY'.
002860  
002870     COPY 'PTNOT01.CPY'.
002880  
002890     COPY 'PTAUD01.CPY'.
002900  
002910 *TABLE OF USERS, LOADED ENTIRELY INTO MEMORY AND KEPT IN ID
002920 *SEQUENCE SO SEARCH ALL CAN RESOLVE THE ACTOR/EMPLOYEE/MANAGER ON
002930 *EACH TRANSACTION - THE RUNTIME HAS NO INDEXED ORGANIZATION.
002940  01 WRK-USERS-TABLE.
002950     03 WRK-USR-ENTRY OCCURS 2000 TIMES
002960                      ASCENDING KEY IS WRK-USR-ID
002970                      INDEXED BY WRK-USR-IDX.
002980        05 WRK-USR-ID              PIC 9(06).
002990        05 WRK-USR-MANAGER-ID      PIC 9(06).
003000        05 WRK-USR-ROLE            PIC X(08).
003010        05 WRK-USR-STATUS          PIC X(08).
003020  
003030 *TABLE OF PERFORMANCE REVIEWS, LOADED ENTIRELY INTO MEMORY AND
003040 *KEPT IN REVIEW-ID SEQUENCE (REVIEWSIN ARRIVES IN THAT SEQUENCE
003050 *ALREADY, AND NEW REVIEWS ALWAYS GET THE NEXT HIGHEST ID) SO
003060 *SEARCH ALL CAN RESOLVE EACH TRANSACTION'S REVIEW-ID WITHOUT A
003070 *LINEAR SCAN - SAME REASON AS THE USERS TABLE ABOVE.
003080  01 WRK-REVIEWS-TABLE.
003090     03 WRK-REV-ENTRY OCCURS 5000 TIMES
003100                      ASCENDING KEY IS WRK-REV-ID
003110                      INDEXED BY WRK-REV-IDX.
003120        05 WRK-REV-ID                PIC 9(06).
003130        05 WRK-REV-REG               PIC X(16220).
003140  
003150 *SCRATCH AREA USED TO WORK ON ONE REVIEWS-TABLE ENTRY AT A TIME.
003160 *THE ENTRY IS MOVED IN FROM WRK-REV-REG(WRK-REV-IDX) BEFORE EACH
003170 *TRANSACTION AND MOVED BACK OUT AFTER - THE TABLE ITSELF IS KEPT
003180 *AS PLAIN PIC X SO NO 01-LEVEL INSIDE THE OCCURS IS NEEDED.
003190     COPY 'PTREV01.CPY'.
003200  
003210  77 WRK-REV-COUNT                  COMP    PIC 9(06) VALUE ZEROS.
003220  77 WRK-REV-MATCH-SW               PIC X(01) VALUE 'N'.
003230      88 WRK-REV-WAS-FOUND                     VALUE 'Y'.
003240 
003250     COPY 'PTGOL01.CPY'.
003260 
003270 *TABLE OF GOALS, LOADED READ-ONLY AND CARRYING ONLY THE THREE
003280 *FIELDS THE SELF-ASSESSMENT AUTO-LINK PASS NEEDS - NOT THE FULL
003290 *17150-BYTE GOALS MASTER ROW. NO ASCENDING KEY IS KEPT SINCE THE
003300 *PASS MUST VISIT EVERY GOAL OF THE EMPLOYEE, NOT LOOK UP ONE BY ID.
003310  01 WRK-GOALS-TABLE.
003320     03 WRK-GOL-ENTRY OCCURS 5000 TIMES
003330                      INDEXED BY WRK-GOL-SCAN-IDX.
003340        05 WRK-GOL-ID                PIC 9(06).
003350        05 WRK-GOL-ASSIGNED-TO       PIC 9(06).
003360        05 WRK-GOL-STATUS            PIC X(30).
003370 
003380  77 WRK-GOL-COUNT                  COMP    PIC 9(06) VALUE ZEROS.
003390 
003400  01 WRK-SYSTEM-DATE.
003410     03 YY                           PIC 9(02) VALUE ZEROS.
003420     03 MM                           PIC 9(02) VALUE ZEROS.
003430     03 DD                           PIC 9(02) VALUE ZEROS.
003440  01 FILLER REDEFINES WRK-SYSTEM-DATE.
003450     03 WRK-SYSTEM-DATE-NUM          PIC 9(06).
003460  
003470  01 WRK-DATE-FORMATTED.
003480     03 YYYY-FORMATTED               PIC 9(04) VALUE ZEROS.
003490     03 FILLER                       PIC X(01) VALUE '-'.
003500     03 MM-FORMATTED                 PIC 9(02) VALUE ZEROS.
003510     03 FILLER                       PIC X(01) VALUE '-'.
003520     03 DD-FORMATTED                 PIC 9(02) VALUE ZEROS.
003530  
003540  01 WRK-SYSTEM-TIME.
003550     03 HOUR                         PIC 9(02) VALUE ZEROS.
003560     03 MINUTE                       PIC 9(02) VALUE ZEROS.
003570     03 SECOND                       PIC 9(02) VALUE ZEROS.
003580     03 HUNDREDTH                    PIC 9(02) VALUE ZEROS.
003590  
003600  01 WRK-TIME-FORMATTED.
003610     03 HOUR-FORMATTED               PIC 9(02) VALUE ZEROS.
003620     03 FILLER                       PIC X(01) VALUE ':'.
003630     03 MINUTE-FORMATTED             PIC 9(02) VALUE ZEROS.
003640     03 FILLER                       PIC X(01) VALUE ':'.
003650     03 SECOND-FORMATTED             PIC 9(02) VALUE ZEROS.
003660  
003670  01 WRK-TIMESTAMP-ISO               PIC X(26) VALUE SPACES.
003680  
003690  01 WRK-WHEN-COPILED.
003700     03 MM-COMPILED                  PIC X(02) VALUE SPACES.
003710     03 FILLER                       PIC X(01) VALUE '/'.
003720     03 DD-COMPILED                  PIC X(02) VALUE SPACES.
003730     03 FILLER                       PIC X(01) VALUE '/'.
003740     03 YY-COMPILED                  PIC X(02) VALUE SPACES.
003750     03 HOUR-COMPILED                PIC X(02) VALUE SPACES.
003760     03 FILLER                       PIC X(01) VALUE '-'.
003770     03 MINUTE-COMPILED              PIC X(02) VALUE SPACES.
003780     03 FILLER                       PIC X(01) VALUE '-'.
003790     03 SECOND-COMPILED              PIC X(02) VALUE SPACES.
003800  
003810 *================================================================*
003820  PROCEDURE                       DIVISION.
003830 *================================================================*
003840 *----------------------------------------------------------------*
003850  0000-MAIN-PROCESS               SECTION.
003860 *----------------------------------------------------------------*
003870      MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
003880  
003890      PERFORM 1000-INITIALIZE.
003900  
003910      PERFORM 2000-PROCESS-TRANSACTION
003920              UNTIL WRK-REVIEWTXN-EOF EQUAL 'END'.
003930  
003940      PERFORM 5000-REWRITE-REVIEWS-TABLE.
003950  
003960      PERFORM 3000-FINALIZE.
003970 *----------------------------------------------------------------*
003980  0000-99-EXIT.                   EXIT.
003990 *----------------------------------------------------------------*
004000 *----------------------------------------------------------------*
004010  1000-INITIALIZE                 SECTION.
004020 *----------------------------------------------------------------*
004030      PERFORM 9000-GET-DATE-TIME.
004040  
004050      INITIALIZE PTRTX01-RECORD
004060                 WRK-FILEERR3-REG
004070                 PTLNK01-RECORD
004080                 PTNOT01-RECORD
004090                 PTAUD01-RECORD
004100                 PTREV01-RECORD.
004110  
004120      OPEN INPUT  REVIEWTXN
004130                  USERSIN
004140                  REVIEWSIN
004150                  GOALSIN
004160           OUTPUT FILEERR3
004170           EXTEND LINKSOUT
004180                  NOTIFOUT
004190                  AUDITOUT.
004200 
004210      MOVE 'OPEN FILE REVIEWTXN'    TO WRK-ERROR-MSG.
004220      PERFORM 8100-TEST-FS-REVIEWTXN.
004230 
004240      MOVE 'OPEN FILE USERSIN'      TO WRK-ERROR-MSG.
004250      PERFORM 8200-TEST-FS-USERSIN.
004260 
004270      MOVE 'OPEN FILE REVIEWSIN'    TO WRK-ERROR-MSG.
004280      PERFORM 8300-TEST-FS-REVIEWSIN.
004290 
004300      MOVE 'OPEN FILE GOALSIN'      TO WRK-ERROR-MSG.
004310      PERFORM 8360-TEST-FS-GOALSIN.
004320 
004330      MOVE 'OPEN FILE FILEERR3'     TO WRK-ERROR-MSG.
004340      PERFORM 8400-TEST-FS-FILEERR3.
004350 
004360      PERFORM 1100-LOAD-USERS-TABLE.
004370      PERFORM 1200-LOAD-REVIEWS-TABLE.
004380      PERFORM 1300-LOAD-GOALS-TABLE.
004390 
004400      PERFORM 2100-READ-REVIEWTXN.
004410 *----------------------------------------------------------------*
004420  1000-99-EXIT.                   EXIT.
004430 *----------------------------------------------------------------*
004440 *----------------------------------------------------------------*
004450  1100-LOAD-USERS-TABLE           SECTION.
004460 *----------------------------------------------------------------*
004470      SET WRK-USR-IDX             TO 1.
004480  
004490      PERFORM 1110-READ-ONE-USER  UNTIL WRK-FS-USERSIN EQUAL 10.
004500  
004510      IF WRK-USR-IDX               GREATER THAN 1
004520         SET WRK-USR-IDX           DOWN BY 1
004530      END-IF.
004540 *----------------------------------------------------------------*
004550  1100-99-EXIT.                   EXIT.
004560 *----------------------------------------------------------------*
004570 *----------------------------------------------------------------*
004580  1110-READ-ONE-USER             SECTION.
004590 *----------------------------------------------------------------*
004600      READ USERSIN                INTO WRK-USR-ENTRY (WRK-USR-IDX).
004610      PERFORM 8200-TEST-FS-USERSIN.
004620      IF WRK-FS-USERSIN            NOT EQUAL 10
004630         ADD 1                     TO WRK-USERSIN-REGS-COUNTER
004640         SET WRK-USR-IDX           UP BY 1
004650      END-IF.
004660 *----------------------------------------------------------------*
004670  1110-99-EXIT.                   EXIT.
004680 *----------------------------------------------------------------*
004690 *----------------------------------------------------------------*
004700  1200-LOAD-REVIEWS-TABLE         SECTION.
004710 *----------------------------------------------------------------*
004720      MOVE ZEROS                  TO WRK-REV-COUNT.
004730  
004740      PERFORM 1210-READ-ONE-REVIEW UNTIL WRK-FS-REVIEWSIN EQUAL 10.
004750 *----------------------------------------------------------------*
004760  1200-99-EXIT.                   EXIT.
004770 *----------------------------------------------------------------*
004780 *----------------------------------------------------------------*
004790  1210-READ-ONE-REVIEW           SECTION.
004800 *----------------------------------------------------------------*
004810      ADD 1                        TO WRK-REV-COUNT.
004820      SET WRK-REV-IDX              TO WRK-REV-COUNT.
004830      READ REVIEWSIN               INTO PTREV01-RECORD.
004840      PERFORM 8300-TEST-FS-REVIEWSIN.
004850      IF WRK-FS-REVIEWSIN          EQUAL 10
004860         SUBTRACT 1                FROM WRK-REV-COUNT
004870      ELSE
004880         ADD 1                     TO WRK-REVIEWSIN-REGS-COUNTER
004890         MOVE PTREV01-REVIEW-ID    TO WRK-REV-ID (WRK-REV-IDX)
004900         MOVE PTREV01-RECORD       TO WRK-REV-REG (WRK-REV-IDX)
004910         IF PTREV01-REVIEW-ID      GREATER WRK-MAX-REVIEW-ID
004920            MOVE PTREV01-REVIEW-ID TO WRK-MAX-REVIEW-ID
004930         END-IF
004940      END-IF.
004950 *----------------------------------------------------------------*
004960  1210-99-EXIT.                   EXIT.
004970 *----------------------------------------------------------------*
004980 *----------------------------------------------------------------*
004990  1300-LOAD-GOALS-TABLE           SECTION.
005000 *----------------------------------------------------------------*
005010      SET WRK-GOL-SCAN-IDX         TO 1.
005020 
005030      PERFORM 1310-READ-ONE-GOAL  UNTIL WRK-FS-GOALSIN EQUAL 10.
005040 
005050      IF WRK-GOL-SCAN-IDX          GREATER THAN 1
005060         SET WRK-GOL-SCAN-IDX      DOWN BY 1
005070      END-IF.
005080      SET WRK-GOL-COUNT            TO WRK-GOL-SCAN-IDX.
005090 *----------------------------------------------------------------*
005100  1300-99-EXIT.                   EXIT.
005110 *----------------------------------------------------------------*
005120 *----------------------------------------------------------------*
005130  1310-READ-ONE-GOAL              SECTION.
005140 *----------------------------------------------------------------*
005150      MOVE SPACES                  TO PTGOL01-RECORD.
005160      READ GOALSIN                 INTO PTGOL01-RECORD.
005170 
005180      PERFORM 8360-TEST-FS-GOALSIN.
005190 
005200      IF WRK-FS-GOALSIN            NOT EQUAL 10
005210         ADD 1                     TO WRK-GOALSIN-REGS-COUNTER
005220         MOVE PTGOL01-GOAL-ID      TO WRK-GOL-ID (WRK-GOL-SCAN-IDX)
005230         MOVE PTGOL01-GOAL-ASSIGNED-TO-USER-ID
005240                         TO WRK-GOL-ASSIGNED-TO (WRK-GOL-SCAN-IDX)
005250         MOVE PTGOL01-GOAL-STATUS
005260                         TO WRK-GOL-STATUS (WRK-GOL-SCAN-IDX)
005270         SET WRK-GOL-SCAN-IDX      UP BY 1
005280      END-IF.
005290 *----------------------------------------------------------------*
005300  1310-99-EXIT.                   EXIT.
005310 *----------------------------------------------------------------*
005320 *----------------------------------------------------------------*
005330  2000-PROCESS-TRANSACTION        SECTION.
005340 *----------------------------------------------------------------*
005350      MOVE 'Y'                    TO WRK-TRANSACTION-OK-SW.
005360      MOVE SPACES                 TO WRK-REJECT-REASON.
005370  
005380      EVALUATE TRUE
005390          WHEN PTRTX01-TC-88-SELF-ASSESSMENT
005400             PERFORM 2300-SELF-ASSESSMENT
005410          WHEN PTRTX01-TC-88-UPDATE-SA-DRAFT
005420             PERFORM 2350-UPDATE-SELF-ASSESSMENT-DRAFT
005430          WHEN PTRTX01-TC-88-MANAGER-REVIEW
005440             PERFORM 2500-MANAGER-REVIEW
005450          WHEN PTRTX01-TC-88-ACKNOWLEDGE
005460             PERFORM 2600-ACKNOWLEDGE
005470          WHEN OTHER
005480             MOVE 'UNKNOWN TRAN CODE'
005490                                  TO WRK-REJECT-REASON
005500             MOVE 'N'             TO WRK-TRANSACTION-OK-SW
005510      END-EVALUATE.
005520  
005530      IF WRK-TRAN-IS-REJECTED
005540         PERFORM 2900-WRITE-FILEERR3
005550      END-IF.
005560  
005570      PERFORM 2100-READ-REVIEWTXN.
005580 *----------------------------------------------------------------*
005590  2000-99-EXIT.                   EXIT.
005600 *----------------------------------------------------------------*
005610 *----------------------------------------------------------------*
005620  2100-READ-REVIEWTXN             SECTION.
005630 *----------------------------------------------------------------*
005640      MOVE 'READING REVIEWTXN'    TO WRK-ERROR-MSG.
005650  
005660      READ REVIEWTXN               INTO PTRTX01-RECORD.
005670  
005680      PERFORM 8100-TEST-FS-REVIEWTXN.
005690  
005700      IF WRK-FS-REVIEWTXN         EQUAL 10
005710         MOVE 'END'               TO WRK-REVIEWTXN-EOF
005720      ELSE
005730         ADD 1                    TO WRK-REVIEWTXN-REGS-COUNTER
005740      END-IF.
005750 *----------------------------------------------------------------*
005760  2100-99-EXIT.                   EXIT.
005770 *----------------------------------------------------------------*
005780 *----------------------------------------------------------------*
005790  2300-SELF-ASSESSMENT            SECTION.
005800 *----------------------------------------------------------------*
005810 *SUBMITTING A SELF-ASSESSMENT OPENS THE REVIEW ROW FOR THE CYCLE/
005820 *EMPLOYEE PAIR IF ONE IS NOT ALREADY OPEN - NO SEPARATE CREATE-
005830 *REVIEW CARD IS DRIVEN AHEAD OF THIS ONE. SEE THE 02/11/2018
005840 *CHANGE LOG ENTRY ABOVE.
005850      MOVE 'SELF ASSESSMENT TRAN'  TO WRK-ERROR-MSG.
005860 
005870      PERFORM 7150-FIND-REVIEW-BY-CYCLE-USER.
005880 
005890      IF NOT WRK-REV-WAS-FOUND
005900         ADD 1                    TO WRK-MAX-REVIEW-ID
005910         ADD 1                    TO WRK-REV-COUNT
005920         SET WRK-REV-IDX          TO WRK-REV-COUNT
005930         INITIALIZE PTREV01-RECORD
005940         MOVE WRK-MAX-REVIEW-ID   TO PTREV01-REVIEW-ID
005950         MOVE PTRTX01-CYCLE-ID    TO PTREV01-REVIEW-CYCLE-ID
005960         MOVE PTRTX01-ACTOR-USER-ID
005970                    TO PTREV01-REVIEW-USER-ID
005980         MOVE 'PENDING'           TO PTREV01-REVIEW-STATUS
005990         MOVE WRK-TIMESTAMP-ISO   TO PTREV01-REVIEW-CREATED-DATE
006000         MOVE PTREV01-REVIEW-ID   TO WRK-REV-ID (WRK-REV-IDX)
006010         ADD 1                    TO WRK-CREATED-COUNTER
006015*
006016*REMOVED 19/11/2018 MWT PT-0262 - A FIRST-TIME REVIEW ROW USED TO
006017*WRITE ITS OWN REVIEW_CREATED NOTICE/AUDIT PAIR HERE, ON TOP OF THE
006019*ONE PAIR PER SUBMISSION, SO THE EXTRA PAIR IS GONE - THE NEW ROW
006021*IS SIMPLY STAMPED ABOVE AND FALLS THROUGH TO THE SAME PROCESSING
006022*AS AN ALREADY-OPEN REVIEW.
006200      END-IF.
006210 
006220      IF WRK-TRAN-IS-OK
006230         IF NOT PTREV01-STAT-88-PENDING
006240            MOVE 'REVIEW NOT PENDING SELF-ASSESSMENT'
006250                                  TO WRK-REJECT-REASON
006260            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
006270         END-IF
006280      END-IF.
006290 
006300      IF WRK-TRAN-IS-OK
006310         MOVE PTRTX01-SA-SELF-ASSESSMENT
006320                    TO PTREV01-REVIEW-SELF-ASSESSMENT
006330         MOVE PTRTX01-SA-SELF-RATING
006340                    TO PTREV01-REVIEW-EMPLOYEE-SELF-RATING
006350         MOVE WRK-TIMESTAMP-ISO   TO PTREV01-REVIEW-SUBMITTED-DATE
006360         MOVE 'SELF_ASSESSMENT_COMPLETED'
006370                                  TO PTREV01-REVIEW-STATUS
006380         MOVE WRK-TIMESTAMP-ISO   TO
006390                    PTREV01-REVIEW-LAST-MODIFIED-DATE
006400         MOVE PTREV01-RECORD      TO WRK-REV-REG (WRK-REV-IDX)
006410         ADD 1                    TO WRK-SELF-ASMT-COUNTER
006420 
006430         PERFORM 2310-LINK-COMPLETED-GOALS
006440 
006450         SET WRK-USR-IDX          TO 1
006460         SEARCH ALL WRK-USR-ENTRY
006470             AT END
006480                 CONTINUE
006490             WHEN WRK-USR-ID (WRK-USR-IDX) EQUAL
006500                                  PTREV01-REVIEW-USER-ID
006510                 CONTINUE
006520         END-SEARCH
006530 
006540         MOVE WRK-USR-MANAGER-ID (WRK-USR-IDX)
006550                    TO PTNOT01-NOTIF-USER-ID
006560         MOVE 'SELF_ASSESSMENT_SUBMITTED'
006570                                  TO PTNOT01-NOTIF-TYPE
006580         MOVE 'AN EMPLOYEE HAS SUBMITTED A SELF-ASSESSMENT.'
006590                                  TO PTNOT01-NOTIF-MESSAGE
006600         MOVE 'REVIEW'            TO PTNOT01-NOTIF-RELATED-ENTITY-TYPE
006610         MOVE PTREV01-REVIEW-ID   TO PTNOT01-NOTIF-RELATED-ENTITY-ID
006620         MOVE 'UNREAD'            TO PTNOT01-NOTIF-STATUS
006630         MOVE 'HIGH'              TO PTNOT01-NOTIF-PRIORITY
006640         MOVE 'Y'                 TO PTNOT01-NOTIF-ACTION-REQUIRED
006650         PERFORM 6100-WRITE-NOTIFOUT
006660 
006670         MOVE PTRTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
006680         MOVE 'SELF_ASSESSMENT_SUBMITTED'
006690                                  TO PTAUD01-AUDIT-ACTION
006700         MOVE 'REVIEW'            TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
006710         MOVE PTREV01-REVIEW-ID   TO PTAUD01-AUDIT-RELATED-ENTITY-ID
006720         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
006730         PERFORM 6200-WRITE-AUDITOUT
006740      END-IF.
006750 *----------------------------------------------------------------*
006760  2300-99-EXIT.                   EXIT.
006770 *----------------------------------------------------------------*
006780 *----------------------------------------------------------------*
006790  2310-LINK-COMPLETED-GOALS       SECTION.
006800 *----------------------------------------------------------------*
006810 *RUNS EXACTLY ONCE PER SELF-ASSESSMENT SUBMISSION AND LINKS EVERY
006820 *ONE OF THE EMPLOYEE'S CURRENTLY COMPLETED GOALS TO THE REVIEW -
006830 *THIS REPLACES THE OLD CARD-DRIVEN LINK-COMPLETED-GOAL TRANSACTION.
006840      PERFORM 2320-LINK-ONE-GOAL-IF-COMPLETED
006850              VARYING WRK-GOL-SCAN-IDX FROM 1 BY 1
006860              UNTIL WRK-GOL-SCAN-IDX GREATER WRK-GOL-COUNT.
006870 *----------------------------------------------------------------*
006880  2310-99-EXIT.                   EXIT.
006890 *----------------------------------------------------------------*
006900 *----------------------------------------------------------------*
006910  2320-LINK-ONE-GOAL-IF-COMPLETED SECTION.
006920 *----------------------------------------------------------------*
006930      IF WRK-GOL-ASSIGNED-TO (WRK-GOL-SCAN-IDX)
006940                                  EQUAL PTREV01-REVIEW-USER-ID
006950         AND WRK-GOL-STATUS (WRK-GOL-SCAN-IDX) EQUAL 'COMPLETED'
006960         ADD 1                    TO WRK-NEXT-LINK-ID
006970         MOVE WRK-NEXT-LINK-ID    TO PTLNK01-LINK-ID
006980         MOVE PTREV01-REVIEW-ID   TO PTLNK01-LINK-REVIEW-ID
006990         MOVE WRK-GOL-ID (WRK-GOL-SCAN-IDX)
007000                                  TO PTLNK01-LINK-GOAL-ID
007010         MOVE WRK-TIMESTAMP-ISO   TO PTLNK01-LINK-LINKED-DATE
007020         PERFORM 6300-WRITE-LINKSOUT
007030         ADD 1                    TO WRK-LINKED-COUNTER
007040 
007050         MOVE PTRTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
007060         MOVE 'GOAL_LINKED_TO_REVIEW'
007070                                  TO PTAUD01-AUDIT-ACTION
007080         MOVE 'REVIEW'            TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
007090         MOVE PTREV01-REVIEW-ID   TO PTAUD01-AUDIT-RELATED-ENTITY-ID
007100         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
007110         PERFORM 6200-WRITE-AUDITOUT
007120      END-IF.
007130 *----------------------------------------------------------------*
007140  2320-99-EXIT.                   EXIT.
007150 *----------------------------------------------------------------*
007160 *----------------------------------------------------------------*
007170  2350-UPDATE-SELF-ASSESSMENT-DRAFT SECTION.
007180 *----------------------------------------------------------------*
007190 *UPDATES THE DRAFT SELF-ASSESSMENT TEXT AND RATING WHILE THE
007200 *REVIEW IS STILL PENDING OR THE ORIGINAL SELF-ASSESSMENT IS
007210 *ALREADY COMPLETE - THIS TRAN NEVER MOVES THE REVIEW-STATUS AND
007220 *NEVER SENDS A NOTIFICATION.
007230      MOVE 'UPDATE SELF-ASMT DRAFT TRAN' TO WRK-ERROR-MSG.
007240 
007250      PERFORM 7100-FIND-REVIEW-BY-ID.
007260 
007270      IF WRK-TRAN-IS-OK
007280         IF PTREV01-REVIEW-USER-ID NOT EQUAL PTRTX01-ACTOR-USER-ID
007290            MOVE 'ACTOR IS NOT THE REVIEW SUBJECT'
007300                                  TO WRK-REJECT-REASON
007310            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
007320         END-IF
007330      END-IF.
007340 
007350      IF WRK-TRAN-IS-OK
007360         IF NOT PTREV01-STAT-88-PENDING
007370            AND NOT PTREV01-STAT-88-SELF-ASMT-CMPLT
007380            MOVE 'REVIEW NOT OPEN FOR A DRAFT UPDATE'
007390                                  TO WRK-REJECT-REASON
007400            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
007410         END-IF
007420      END-IF.
007430 
007440      IF WRK-TRAN-IS-OK
007450         MOVE PTRTX01-UD-SELF-ASSESSMENT
007460                    TO PTREV01-REVIEW-SELF-ASSESSMENT
007470         MOVE PTRTX01-UD-SELF-RATING
007480                    TO PTREV01-REVIEW-EMPLOYEE-SELF-RATING
007490         MOVE WRK-TIMESTAMP-ISO   TO
007500                    PTREV01-REVIEW-LAST-MODIFIED-DATE
007510         MOVE PTREV01-RECORD      TO WRK-REV-REG (WRK-REV-IDX)
007520         ADD 1                    TO WRK-DRAFT-UPD-COUNTER
007530 
007540         MOVE PTRTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
007550         MOVE 'SELF_ASSESSMENT_DRAFT_UPDATED'
007560                                  TO PTAUD01-AUDIT-ACTION
007570         MOVE 'REVIEW'            TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
007580         MOVE PTRTX01-REVIEW-ID   TO PTAUD01-AUDIT-RELATED-ENTITY-ID
007590         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
007600         PERFORM 6200-WRITE-AUDITOUT
007610      END-IF.
007620 *----------------------------------------------------------------*
007630  2350-99-EXIT.                   EXIT.
007640 *----------------------------------------------------------------*
007650 *----------------------------------------------------------------*
007660  2500-MANAGER-REVIEW             SECTION.
007670 *----------------------------------------------------------------*
007680      MOVE 'MANAGER REVIEW TRAN'  TO WRK-ERROR-MSG.
007690  
007700      PERFORM 7100-FIND-REVIEW-BY-ID.
007710  
007720      IF WRK-TRAN-IS-OK
007730         SET WRK-USR-IDX          TO 1
007740         SEARCH ALL WRK-USR-ENTRY
007750             AT END
007760                 CONTINUE
007770             WHEN WRK-USR-ID (WRK-USR-IDX) EQUAL
007780                                  PTREV01-REVIEW-USER-ID
007790                 CONTINUE
007800         END-SEARCH
007810         IF WRK-USR-MANAGER-ID (WRK-USR-IDX)
007820                              NOT EQUAL PTRTX01-ACTOR-USER-ID
007830            MOVE 'ACTOR IS NOT THE ASSIGNED MANAGER'
007840                                  TO WRK-REJECT-REASON
007850            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
007860         END-IF
007870      END-IF.
007880  
007890      IF WRK-TRAN-IS-OK
007900         IF NOT PTREV01-STAT-88-SELF-ASMT-CMPLT
007910            MOVE 'SELF-ASSESSMENT NOT YET SUBMITTED'
007920                                  TO WRK-REJECT-REASON
007930            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
007940         END-IF
007950      END-IF.
007960  
007970      IF WRK-TRAN-IS-OK
007980         MOVE PTRTX01-MR-MANAGER-FEEDBACK
007990                    TO PTREV01-REVIEW-MANAGER-FEEDBACK
008000         MOVE PTRTX01-MR-MANAGER-RATING
008010                    TO PTREV01-REVIEW-MANAGER-RATING
008020         MOVE PTRTX01-MR-RATING-JUSTIFICATION
008030                    TO PTREV01-REVIEW-RATING-JUSTIFICATION
008040         MOVE PTRTX01-MR-COMPENSATION-RECS
008050                    TO PTREV01-REVIEW-COMPENSATION-RECS
008060         MOVE PTRTX01-MR-NEXT-PERIOD-GOALS
008070                    TO PTREV01-REVIEW-NEXT-PERIOD-GOALS
008080         MOVE PTRTX01-ACTOR-USER-ID
008090                    TO PTREV01-REVIEW-REVIEWED-BY
008100         MOVE WRK-TIMESTAMP-ISO   TO PTREV01-REVIEW-COMPLETED-DATE
008110         MOVE 'COMPLETED'         TO PTREV01-REVIEW-STATUS
008120         MOVE WRK-TIMESTAMP-ISO   TO
008130                    PTREV01-REVIEW-LAST-MODIFIED-DATE
008140         MOVE PTREV01-RECORD      TO WRK-REV-REG (WRK-REV-IDX)
008150         ADD 1                    TO WRK-MGR-REVIEW-COUNTER
008160 
008170         MOVE PTREV01-REVIEW-USER-ID TO PTNOT01-NOTIF-USER-ID
008180         MOVE 'PERFORMANCE_REVIEW_COMPLETED'
008190                                  TO PTNOT01-NOTIF-TYPE
008200         MOVE 'YOUR MANAGER HAS COMPLETED YOUR PERFORMANCE REVIEW.'
008210                                  TO PTNOT01-NOTIF-MESSAGE
008220         MOVE 'REVIEW'            TO PTNOT01-NOTIF-RELATED-ENTITY-TYPE
008230         MOVE PTRTX01-REVIEW-ID   TO PTNOT01-NOTIF-RELATED-ENTITY-ID
008240         MOVE 'UNREAD'            TO PTNOT01-NOTIF-STATUS
008250         MOVE 'HIGH'              TO PTNOT01-NOTIF-PRIORITY
008260         MOVE 'Y'                 TO PTNOT01-NOTIF-ACTION-REQUIRED
008270         PERFORM 6100-WRITE-NOTIFOUT
008280  
008290         MOVE PTRTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
008300         MOVE 'MANAGER_REVIEW_COMPLETED'
008310                                  TO PTAUD01-AUDIT-ACTION
008320         MOVE 'REVIEW'            TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
008330         MOVE PTRTX01-REVIEW-ID   TO PTAUD01-AUDIT-RELATED-ENTITY-ID
008340         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
008350         PERFORM 6200-WRITE-AUDITOUT
008360      END-IF.
008370 *----------------------------------------------------------------*
008380  2500-99-EXIT.                   EXIT.
008390 *----------------------------------------------------------------*
008400 *----------------------------------------------------------------*
008410  2600-ACKNOWLEDGE                SECTION.
008420 *----------------------------------------------------------------*
008430      MOVE 'ACKNOWLEDGE REVIEW TRAN' TO WRK-ERROR-MSG.
008440  
008450      PERFORM 7100-FIND-REVIEW-BY-ID.
008460  
008470      IF WRK-TRAN-IS-OK
008480         IF PTREV01-REVIEW-USER-ID NOT EQUAL PTRTX01-ACTOR-USER-ID
008490            MOVE 'ACTOR IS NOT THE REVIEW SUBJECT'
008500                                  TO WRK-REJECT-REASON
008510            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
008520         END-IF
008530      END-IF.
008540  
008550      IF WRK-TRAN-IS-OK
008560         IF NOT PTREV01-STAT-88-COMPLETED
008570            MOVE 'MANAGER REVIEW NOT YET COMPLETED'
008580                                  TO WRK-REJECT-REASON
008590            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
008600         END-IF
008610      END-IF.
008620 
008630      IF WRK-TRAN-IS-OK
008640         MOVE PTRTX01-AK-EMPLOYEE-RESPONSE
008650                    TO PTREV01-REVIEW-EMPLOYEE-RESPONSE
008660         MOVE PTRTX01-AK-TIME-SPENT-MINUTES
008670                    TO PTREV01-REVIEW-TIME-SPENT-MINUTES
008680         MOVE PTRTX01-ACTOR-USER-ID
008690                    TO PTREV01-REVIEW-ACKNOWLEDGED-BY
008700         MOVE WRK-TIMESTAMP-ISO   TO PTREV01-REVIEW-ACKNOWLEDGED-DATE
008710         MOVE 'COMPLETED_AND_ACKNOWLEDGED'
008720                                  TO PTREV01-REVIEW-STATUS
008730         MOVE WRK-TIMESTAMP-ISO   TO
008740                    PTREV01-REVIEW-LAST-MODIFIED-DATE
008750         MOVE PTREV01-RECORD      TO WRK-REV-REG (WRK-REV-IDX)
008760         ADD 1                    TO WRK-ACK-COUNTER
008770 
008780         MOVE PTRTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
008790         MOVE 'REVIEW_ACKNOWLEDGED'
008800                                  TO PTAUD01-AUDIT-ACTION
008810         MOVE 'REVIEW'            TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
008820         MOVE PTRTX01-REVIEW-ID   TO PTAUD01-AUDIT-RELATED-ENTITY-ID
008830         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
008840         PERFORM 6200-WRITE-AUDITOUT
008850 
008860         SET WRK-USR-IDX          TO 1
008870         SEARCH ALL WRK-USR-ENTRY
008880             AT END
008890                 CONTINUE
008900             WHEN WRK-USR-ID (WRK-USR-IDX) EQUAL
008910                                  PTREV01-REVIEW-USER-ID
008920                 CONTINUE
008930         END-SEARCH
008940 
008950         IF WRK-USR-MANAGER-ID (WRK-USR-IDX) NOT EQUAL ZEROS
008960            MOVE WRK-USR-MANAGER-ID (WRK-USR-IDX)
008970                       TO PTNOT01-NOTIF-USER-ID
008980            MOVE 'REVIEW_ACKNOWLEDGED'
008990                                  TO PTNOT01-NOTIF-TYPE
009000            MOVE 'THE EMPLOYEE HAS ACKNOWLEDGED THE PERFORMANCE REVIEW.'
009010                                  TO PTNOT01-NOTIF-MESSAGE
009020            MOVE 'REVIEW'         TO PTNOT01-NOTIF-RELATED-ENTITY-TYPE
009030            MOVE PTRTX01-REVIEW-ID TO PTNOT01-NOTIF-RELATED-ENTITY-ID
009040            MOVE 'UNREAD'         TO PTNOT01-NOTIF-STATUS
009050            MOVE 'MEDIUM'         TO PTNOT01-NOTIF-PRIORITY
009060            MOVE 'N'              TO PTNOT01-NOTIF-ACTION-REQUIRED
009070            PERFORM 6100-WRITE-NOTIFOUT
009080         END-IF
009090      END-IF.
009100 *----------------------------------------------------------------*
009110  2600-99-EXIT.                   EXIT.
009120 *----------------------------------------------------------------*
009130 *----------------------------------------------------------------*
009140  2900-WRITE-FILEERR3             SECTION.
009150 *----------------------------------------------------------------*
009160      MOVE 'RECORDING ERROR FILE' TO WRK-ERROR-MSG.
009170  
009180      MOVE PTRTX01-TRAN-CODE      TO FE3-TRAN-CODE.
009190      MOVE PTRTX01-ACTOR-USER-ID  TO FE3-ACTOR-USER-ID.
009200      MOVE PTRTX01-REVIEW-ID      TO FE3-REVIEW-ID.
009210      MOVE WRK-REJECT-REASON      TO FE3-REJECT-REASON.
009220  
009230      MOVE WRK-FILEERR3-REG       TO FD-REG-FILEERR3.
009240  
009250      WRITE FD-REG-FILEERR3.
009260  
009270      PERFORM 8400-TEST-FS-FILEERR3.
009280  
009290      IF WRK-FS-FILEERR3          EQUAL ZEROS
009300         ADD 1                   TO WRK-REJECTED-COUNTER
009310      END-IF.
009320 *----------------------------------------------------------------*
009330  2900-99-EXIT.                   EXIT.
009340 *----------------------------------------------------------------*
009350 *----------------------------------------------------------------*
009360  3000-FINALIZE                   SECTION.
009370 *----------------------------------------------------------------*
009380      CLOSE REVIEWTXN
009390            USERSIN
009400            REVIEWSIN
009410            GOALSIN
009420            FILEERR3
009430            LINKSOUT
009440            NOTIFOUT
009450            AUDITOUT.
009460  
009470      DISPLAY '***************************'.
009480      DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
009490      DISPLAY '***************************'.
009500      DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
009510      DISPLAY '*COMPILED........:'
009520      DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
009530      DISPLAY '*-------------------------*'.
009540      DISPLAY '*REVIEW TRANS READ...:' WRK-REVIEWTXN-REGS-COUNTER '*'.
009550      DISPLAY '*GOALS ON FILE.......:' WRK-GOALSIN-REGS-COUNTER '*'.
009560      DISPLAY '*REVIEWS CREATED.....:' WRK-CREATED-COUNTER '*'.
009570      DISPLAY '*SELF ASSESSMENTS....:' WRK-SELF-ASMT-COUNTER '*'.
009580      DISPLAY '*DRAFT UPDATES.......:' WRK-DRAFT-UPD-COUNTER '*'.
009590      DISPLAY '*GOALS LINKED........:' WRK-LINKED-COUNTER '*'.
009600      DISPLAY '*MANAGER REVIEWS.....:' WRK-MGR-REVIEW-COUNTER '*'.
009610      DISPLAY '*ACKNOWLEDGEMENTS....:' WRK-ACK-COUNTER '*'.
009620      DISPLAY '*TRANSACTIONS REJECTED:' WRK-REJECTED-COUNTER '*'.
009630      DISPLAY '*-------------------------*'.
009640      DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
009650      DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
009660      DISPLAY '***************************'.
009670  
009680      STOP RUN.
009690 *----------------------------------------------------------------*
009700  3000-99-EXIT.                   EXIT.
009710 *----------------------------------------------------------------*
009720 *----------------------------------------------------------------*
009730  5000-REWRITE-REVIEWS-TABLE      SECTION.
009740 *----------------------------------------------------------------*
009750      MOVE 'OPEN FILE REVIEWSOUT' TO WRK-ERROR-MSG.
009760  
009770      OPEN OUTPUT REVIEWSOUT.
009780  
009790      PERFORM 8350-TEST-FS-REVIEWSOUT.
009800  
009810      PERFORM 5100-WRITE-ONE-REVIEW
009820              VARYING WRK-REV-IDX FROM 1 BY 1
009830              UNTIL WRK-REV-IDX GREATER WRK-REV-COUNT.
009840  
009850      CLOSE REVIEWSOUT.
009860 *----------------------------------------------------------------*
009870  5000-99-EXIT.                   EXIT.
009880 *----------------------------------------------------------------*
009890 *----------------------------------------------------------------*
009900  5100-WRITE-ONE-REVIEW           SECTION.
009910 *----------------------------------------------------------------*
009920      MOVE WRK-REV-REG (WRK-REV-IDX) TO FD-REG-REVIEWSOUT.
009930      WRITE FD-REG-REVIEWSOUT.
009940      PERFORM 8350-TEST-FS-REVIEWSOUT.
009950      IF WRK-FS-REVIEWSOUT         EQUAL ZEROS
009960         ADD 1                    TO WRK-REVIEWSOUT-REGS-COUNTER
009970      END-IF.
009980 *----------------------------------------------------------------*
009990  5100-99-EXIT.                   EXIT.
010000 *----------------------------------------------------------------*
010010 *----------------------------------------------------------------*
010020  6100-WRITE-NOTIFOUT             SECTION.
010030 *----------------------------------------------------------------*
010040      MOVE 'RECORDING NOTIFICATION' TO WRK-ERROR-MSG.
010050  
010060      ADD 1                       TO WRK-NEXT-NOTIF-ID.
010070      MOVE WRK-NEXT-NOTIF-ID      TO PTNOT01-NOTIF-ID.
010080      MOVE WRK-TIMESTAMP-ISO      TO PTNOT01-NOTIF-CREATED-DATE.
010090      MOVE SPACES                 TO PTNOT01-NOTIF-READ-DATE.
010100  
010110      MOVE PTNOT01-RECORD         TO FD-REG-NOTIFOUT.
010120  
010130      WRITE FD-REG-NOTIFOUT.
010140  
010150      PERFORM 8500-TEST-FS-NOTIFOUT.
010160  
010170      IF WRK-FS-NOTIFOUT          EQUAL ZEROS
010180         ADD 1                    TO WRK-NOTIFOUT-REGS-COUNTER
010190      END-IF.
010200 *----------------------------------------------------------------*
010210  6100-99-EXIT.                   EXIT.
010220 *----------------------------------------------------------------*
010230 *----------------------------------------------------------------*
010240  6200-WRITE-AUDITOUT             SECTION.
010250 *----------------------------------------------------------------*
010260      MOVE 'RECORDING AUDIT LOG'  TO WRK-ERROR-MSG.
010270  
010280      ADD 1                       TO WRK-NEXT-AUDIT-ID.
010290      MOVE WRK-NEXT-AUDIT-ID      TO PTAUD01-AUDIT-ID.
010300      MOVE WRK-TIMESTAMP-ISO      TO PTAUD01-AUDIT-TIMESTAMP.
010310  
010320      MOVE PTAUD01-RECORD         TO FD-REG-AUDITOUT.
010330  
010340      WRITE FD-REG-AUDITOUT.
010350  
010360      PERFORM 8600-TEST-FS-AUDITOUT.
010370  
010380      IF WRK-FS-AUDITOUT          EQUAL ZEROS
010390         ADD 1                    TO WRK-AUDITOUT-REGS-COUNTER
010400      END-IF.
010410 *----------------------------------------------------------------*
010420  6200-99-EXIT.                   EXIT.
010430 *----------------------------------------------------------------*
010440 *----------------------------------------------------------------*
010450  6300-WRITE-LINKSOUT             SECTION.
010460 *----------------------------------------------------------------*
010470      MOVE 'RECORDING GOAL LINK'  TO WRK-ERROR-MSG.
010480  
010490      MOVE PTLNK01-RECORD         TO FD-REG-LINKSOUT.
010500  
010510      WRITE FD-REG-LINKSOUT.
010520  
010530      PERFORM 8700-TEST-FS-LINKSOUT.
010540  
010550      IF WRK-FS-LINKSOUT          EQUAL ZEROS
010560         ADD 1                    TO WRK-LINKSOUT-REGS-COUNTER
010570      END-IF.
010580 *----------------------------------------------------------------*
010590  6300-99-EXIT.                   EXIT.
010600 *----------------------------------------------------------------*
010610 *----------------------------------------------------------------*
010620  7100-FIND-REVIEW-BY-ID          SECTION.
010630 *----------------------------------------------------------------*
010640      MOVE 'N'                    TO WRK-REV-MATCH-SW.
010650  
010660      SET WRK-REV-IDX             TO 1.
010670      SEARCH ALL WRK-REV-ENTRY
010680          AT END
010690              MOVE 'REVIEW ID NOT ON FILE'
010700                                  TO WRK-REJECT-REASON
010710              MOVE 'N'            TO WRK-TRANSACTION-OK-SW
010720          WHEN WRK-REV-ID (WRK-REV-IDX) EQUAL PTRTX01-REVIEW-ID
010730              MOVE 'Y'            TO WRK-REV-MATCH-SW
010740      END-SEARCH.
010750  
010760      IF WRK-REV-WAS-FOUND
010770         MOVE WRK-REV-REG (WRK-REV-IDX) TO PTREV01-RECORD
010780      END-IF.
010790 *----------------------------------------------------------------*
010800  7100-99-EXIT.                   EXIT.
010810 *----------------------------------------------------------------*
010820 *----------------------------------------------------------------*
010830  7150-FIND-REVIEW-BY-CYCLE-USER  SECTION.
010840 *----------------------------------------------------------------*
010850 *LOCATES THE REVIEW ROW FOR THIS CYCLE/EMPLOYEE PAIR. NO ASCENDING
010860 *KEY IS KEPT ON CYCLE/USER SO THIS IS A PLAIN LINEAR SCAN, NOT A
010870 *SEARCH ALL - THE INDEX IS ADVANCED INSIDE 7160 ONLY WHEN A ROW
010880 *FAILS TO MATCH, SO WRK-REV-IDX IS ALREADY SITTING ON THE MATCH
010890 *WHEN THIS PARAGRAPH RETURNS. WHEN NO ROW MATCHES, WRK-REV-IDX IS
010900 *LEFT ONE PAST THE END OF THE TABLE - THE NEXT FREE SLOT.
010910      MOVE 'N'                     TO WRK-REV-MATCH-SW.
010920 
010930      SET WRK-REV-IDX              TO 1.
010940      PERFORM 7160-SCAN-ONE-REVIEW
010950              UNTIL WRK-REV-IDX    GREATER WRK-REV-COUNT
010960                 OR WRK-REV-WAS-FOUND.
010970 
010980      IF WRK-REV-WAS-FOUND
010990         MOVE WRK-REV-REG (WRK-REV-IDX) TO PTREV01-RECORD
011000      END-IF.
011010 *----------------------------------------------------------------*
011020  7150-99-EXIT.                   EXIT.
011030 *----------------------------------------------------------------*
011040 *----------------------------------------------------------------*
011050  7160-SCAN-ONE-REVIEW            SECTION.
011060 *----------------------------------------------------------------*
011070      MOVE WRK-REV-REG (WRK-REV-IDX) TO PTREV01-RECORD.
011080      IF PTREV01-REVIEW-CYCLE-ID   EQUAL PTRTX01-CYCLE-ID
011090         AND PTREV01-REVIEW-USER-ID EQUAL PTRTX01-ACTOR-USER-ID
011100         MOVE 'Y'                  TO WRK-REV-MATCH-SW
011110      ELSE
011120         SET WRK-REV-IDX           UP BY 1
011130      END-IF.
011140 *----------------------------------------------------------------*
011150  7160-99-EXIT.                   EXIT.
011160 *----------------------------------------------------------------*
011170 *----------------------------------------------------------------*
011180  8100-TEST-FS-REVIEWTXN          SECTION.
011190 *----------------------------------------------------------------*
011200      IF WRK-FS-REVIEWTXN         NOT EQUAL ZEROS AND 10
011210         MOVE WRK-FS-REVIEWTXN    TO WRK-ERROR-CODE
011220         PERFORM 9999-CALL-ABEND-PGM
011230      END-IF.
011240 *----------------------------------------------------------------*
011250  8100-99-EXIT.                   EXIT.
011260 *----------------------------------------------------------------*
011270 *----------------------------------------------------------------*
011280  8200-TEST-FS-USERSIN            SECTION.
011290 *----------------------------------------------------------------*
011300      IF WRK-FS-USERSIN           NOT EQUAL ZEROS AND 10
011310         MOVE WRK-FS-USERSIN      TO WRK-ERROR-CODE
011320         PERFORM 9999-CALL-ABEND-PGM
011330      END-IF.
011340 *----------------------------------------------------------------*
011350  8200-99-EXIT.                   EXIT.
011360 *----------------------------------------------------------------*
011370 *----------------------------------------------------------------*
011380  8300-TEST-FS-REVIEWSIN          SECTION.
011390 *----------------------------------------------------------------*
011400      IF WRK-FS-REVIEWSIN         NOT EQUAL ZEROS AND 10
011410         MOVE WRK-FS-REVIEWSIN    TO WRK-ERROR-CODE
011420         PERFORM 9999-CALL-ABEND-PGM
011430      END-IF.
011440 *----------------------------------------------------------------*
011450  8300-99-EXIT.                   EXIT.
011460 *----------------------------------------------------------------*
011470 *----------------------------------------------------------------*
011480  8350-TEST-FS-REVIEWSOUT         SECTION.
011490 *----------------------------------------------------------------*
011500      IF WRK-FS-REVIEWSOUT        NOT EQUAL ZEROS
011510         MOVE WRK-FS-REVIEWSOUT   TO WRK-ERROR-CODE
011520         PERFORM 9999-CALL-ABEND-PGM
011530      END-IF.
011540 *----------------------------------------------------------------*
011550  8350-99-EXIT.                   EXIT.
011560 *----------------------------------------------------------------*
011570 *----------------------------------------------------------------*
011580  8360-TEST-FS-GOALSIN            SECTION.
011590 *----------------------------------------------------------------*
011600      IF WRK-FS-GOALSIN           NOT EQUAL ZEROS AND 10
011610         MOVE WRK-FS-GOALSIN      TO WRK-ERROR-CODE
011620         PERFORM 9999-CALL-ABEND-PGM
011630      END-IF.
011640 *----------------------------------------------------------------*
011650  8360-99-EXIT.                   EXIT.
011660 *----------------------------------------------------------------*
011670 *----------------------------------------------------------------*
011680  8400-TEST-FS-FILEERR3           SECTION.
011690 *----------------------------------------------------------------*
011700      IF WRK-FS-FILEERR3          NOT EQUAL ZEROS
011710         MOVE WRK-FS-FILEERR3     TO WRK-ERROR-CODE
011720         PERFORM 9999-CALL-ABEND-PGM
011730      END-IF.
011740 *----------------------------------------------------------------*
011750  8400-99-EXIT.                   EXIT.
011760 *----------------------------------------------------------------*
011770 *----------------------------------------------------------------*
011780  8500-TEST-FS-NOTIFOUT           SECTION.
011790 *----------------------------------------------------------------*
011800      IF WRK-FS-NOTIFOUT          NOT EQUAL ZEROS
011810         MOVE WRK-FS-NOTIFOUT     TO WRK-ERROR-CODE
011820         PERFORM 9999-CALL-ABEND-PGM
011830      END-IF.
011840 *----------------------------------------------------------------*
011850  8500-99-EXIT.                   EXIT.
011860 *----------------------------------------------------------------*
011870 *----------------------------------------------------------------*
011880  8600-TEST-FS-AUDITOUT           SECTION.
011890 *----------------------------------------------------------------*
011900      IF WRK-FS-AUDITOUT          NOT EQUAL ZEROS
011910         MOVE WRK-FS-AUDITOUT     TO WRK-ERROR-CODE
011920         PERFORM 9999-CALL-ABEND-PGM
011930      END-IF.
011940 *----------------------------------------------------------------*
011950  8600-99-EXIT.                   EXIT.
011960 *----------------------------------------------------------------*
011970 *----------------------------------------------------------------*
011980  8700-TEST-FS-LINKSOUT           SECTION.
011990 *----------------------------------------------------------------*
012000      IF WRK-FS-LINKSOUT          NOT EQUAL ZEROS
012010         MOVE WRK-FS-LINKSOUT     TO WRK-ERROR-CODE
012020         PERFORM 9999-CALL-ABEND-PGM
012030      END-IF.
012040 *----------------------------------------------------------------*
012050  8700-99-EXIT.                   EXIT.
012060 *----------------------------------------------------------------*
012070 *----------------------------------------------------------------*
012080  9000-GET-DATE-TIME              SECTION.
012090 *----------------------------------------------------------------*
012100      ACCEPT WRK-SYSTEM-DATE      FROM DATE.
012110      MOVE YY                     TO YYYY-FORMATTED.
012120      MOVE MM                     TO MM-FORMATTED.
012130      MOVE DD                     TO DD-FORMATTED.
012140      ADD  2000                   TO YYYY-FORMATTED.
012150  
012160      ACCEPT WRK-SYSTEM-TIME      FROM TIME.
012170      MOVE HOUR                   TO HOUR-FORMATTED.
012180      MOVE MINUTE                 TO MINUTE-FORMATTED.
012190      MOVE SECOND                 TO SECOND-FORMATTED.
012200  
012210      STRING YYYY-FORMATTED '-' MM-FORMATTED '-' DD-FORMATTED
012220             'T' HOUR-FORMATTED ':' MINUTE-FORMATTED ':'
012230             SECOND-FORMATTED
012240                                  DELIMITED BY SIZE
012250                                  INTO WRK-TIMESTAMP-ISO.
012260 *----------------------------------------------------------------*
012270  9000-99-EXIT.                   EXIT.
012280 *----------------------------------------------------------------*
012290 *----------------------------------------------------------------*
012300  9999-CALL-ABEND-PGM             SECTION.
012310 *----------------------------------------------------------------*
012320      MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
012330      MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
012340      CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
012350 *----------------------------------------------------------------*
012360  9999-99-EXIT.                   EXIT.
012370 *----------------------------------------------------------------*

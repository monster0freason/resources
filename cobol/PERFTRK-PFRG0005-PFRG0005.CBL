000100 *================================================================*
000110 *        I D E N T I F I C A T I O N      D I V I S I O N        *
000120 *================================================================*
000130  IDENTIFICATION  DIVISION.
000140  PROGRAM-ID.     PFRG0005.
000150  AUTHOR.         DARLENE W. KOWALCZYK.
000160  INSTALLATION.   PERFORMANCE REVIEW TRACKING - PERFTRK SHOP.
000170  DATE-WRITTEN.   09/08/1995.
000180  DATE-COMPILED.  WHEN-COMPILED.
000190  SECURITY.       CONFIDENTIAL - RESTRICTED TO PERFTRK PAYROLL
000200                  AND HUMAN RESOURCES SUPPORT STAFF ONLY.
000210  REMARKS.
000220 *----------------------------------------------------------------*
000230 *                DARLENE W. KOWALCZYK COBOL DEVELOPER            *
000240 *----------------------------------------------------------------*
000250 *    PROGRAM-ID..: PFRG0005.                                     *
000260 *    ANALYST.....: DARLENE W. KOWALCZYK                          *
000270 *    PROGRAMMER..: DARLENE W. KOWALCZYK                          *
000280 *    DATE........: 09/08/1995                                    *
000290 *----------------------------------------------------------------*
000300 *    PROJECT.....: PERFORMANCE REVIEW TRACKING PROJECT - PERFTRK *
000310 *----------------------------------------------------------------*
000320 *    GOAL........: DRIVE THE REPORT/ANALYTICS BATCH - GENERATE A  *
000330 *                  REPORT SNAPSHOT ROW, ROLE-BASED DASHBOARD       *
000340 *                  METRICS, PERFORMANCE-REVIEW SUMMARY, GOAL       *
000350 *                  STATUS ANALYTICS (PRINTED REPORT), AND         *
000360 *                  DEPARTMENT PERFORMANCE ROLLUP (PRINTED         *
000370 *                  REPORT) - AGAINST THE USERS, GOALS AND         *
000380 *                  PERFORMANCE-REVIEWS MASTERS. READ-ONLY AGAINST *
000390 *                  ALL THREE MASTERS - NONE ARE REWRITTEN.        *
000400 *----------------------------------------------------------------*
000410 *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000420 *                   REPORTTXN       00596       PTPTX01          *
000430 *                   USERSIN         00450       PTUSR01          *
000440 *                   GOALSIN         17150       PTGOL01          *
000450 *                   REVIEWSIN       16220       PTREV01          *
000460 *                   REPORTSOUT      04620       PTRPT01          *
000470 *                   AUDITOUT        00700       PTAUD01          *
000480 *                   GOALRPT         00080       (LOCAL LAYOUT)   *
000490 *                   DEPTRPT         00080       (LOCAL LAYOUT)   *
000500 *                   FILEERR5        00596       (LOCAL LAYOUT)   *
000510 *----------------------------------------------------------------*
000520 *    TABLE DB2...:  NONE.                                        *
000530 *----------------------------------------------------------------*
000540 *    CHANGE LOG:                                                *
000550 *    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
000560 *    09/08/1995 DWK    PT-0138    ORIGINAL LAYOUT, GENERATE-      *
000570 *                                 REPORT AND DASHBOARD-METRICS    *
000580 *                                 TRANSACTIONS ONLY.              *
000590 *    11/02/2013 CRA    PT-0215    ADDED PERFORMANCE-SUMMARY AND   *
000600 *                                 GOAL-ANALYTICS TRANSACTIONS,    *
000610 *                                 PLUS THE GOALRPT PRINT STREAM.  *
000620 *    06/09/2015 CRA    PT-0251    ADDED DEPARTMENT-ROLLUP         *
000630 *                                 TRANSACTION AND THE DEPTRPT      *
000640 *                                 PRINT STREAM. EXCHANGE-SORTS    *
000650 *                                 THE DISTINCT DEPARTMENT LIST    *
000660 *                                 SINCE THERE IS NO SORT STEP ON  *
000670 *                                 THIS JOB.                        *
000680 *    21/03/2018 PKM    PT-0298    SWITCHED GOALS AND REVIEWS      *
000690 *                                 TABLES FROM FULL-RECORD BLOBS    *
000700 *                                 TO THE FIELDS THIS PROGRAM       *
000710 *                                 ACTUALLY NEEDS - THE FULL        *
000720 *                                 17150/16220-BYTE ROWS WERE       *
000730 *                                 BLOWING THE OCCURS TABLE LIMIT   *
000740 *                                 ON THE TEST REGION.              *
000750 *================================================================*
000760 *           E N V I R O N M E N T      D I V I S I O N           *
000770 *================================================================*
000780  ENVIRONMENT DIVISION.
000790  CONFIGURATION SECTION.
000800  SPECIAL-NAMES.
000810       C01 IS TOP-OF-FORM
000820       CLASS WRK-NUMERIC-CLASS  IS '0' THRU '9'
000830       UPSI-0.
000840 
000850  INPUT-OUTPUT SECTION.
000860  FILE-CONTROL.
000870 
000880      SELECT REPORTTXN     ASSIGN TO UTS-S-REPORTTXN
000890       ORGANIZATION IS     SEQUENTIAL
000900       ACCESS MODE  IS     SEQUENTIAL
000910       FILE STATUS  IS     WRK-FS-REPORTTXN.
000920 
000930      SELECT USERSIN       ASSIGN TO UTS-S-USERSIN
000940       ORGANIZATION IS     SEQUENTIAL
000950       ACCESS MODE  IS     SEQUENTIAL
000960       FILE STATUS  IS     WRK-FS-USERSIN.
000970 
000980      SELECT GOALSIN       ASSIGN TO UTS-S-GOALSIN
000990       ORGANIZATION IS     SEQUENTIAL
001000       ACCESS MODE  IS     SEQUENTIAL
001010       FILE STATUS  IS     WRK-FS-GOALSIN.
001020 
001030      SELECT REVIEWSIN     ASSIGN TO UTS-S-REVIEWSIN
001040       ORGANIZATION IS     SEQUENTIAL
001050       ACCESS MODE  IS     SEQUENTIAL
001060       FILE STATUS  IS     WRK-FS-REVIEWSIN.
001070 
001080      SELECT REPORTSOUT    ASSIGN TO UTS-S-REPORTSOUT
001090       ORGANIZATION IS     SEQUENTIAL
001100       ACCESS MODE  IS     SEQUENTIAL
001110       FILE STATUS  IS     WRK-FS-REPORTSOUT.
001120 
001130      SELECT AUDITOUT      ASSIGN TO UTS-S-AUDITOUT
001140       ORGANIZATION IS     SEQUENTIAL
001150       ACCESS MODE  IS     SEQUENTIAL
001160       FILE STATUS  IS     WRK-FS-AUDITOUT.
001170 
001180      SELECT GOALRPT       ASSIGN TO UTS-S-GOALRPT
001190       ORGANIZATION IS     SEQUENTIAL
001200       ACCESS MODE  IS     SEQUENTIAL
001210       FILE STATUS  IS     WRK-FS-GOALRPT.
001220 
001230      SELECT DEPTRPT       ASSIGN TO UTS-S-DEPTRPT
001240       ORGANIZATION IS     SEQUENTIAL
001250       ACCESS MODE  IS     SEQUENTIAL
001260       FILE STATUS  IS     WRK-FS-DEPTRPT.
001270 
001280      SELECT FILEERR5      ASSIGN TO UTS-S-FILEERR5
001290       ORGANIZATION IS     SEQUENTIAL
001300       ACCESS MODE  IS     SEQUENTIAL
001310       FILE STATUS  IS     WRK-FS-FILEERR5.
001320 
001330 *================================================================*
001340 *                  D A T A      D I V I S I O N                  *
001350 *================================================================*
001360  DATA DIVISION.
001370  FILE SECTION.
001380 *
001390  FD REPORTTXN
001400      RECORDING MODE IS F
001410      LABEL RECORD   IS STANDARD
001420      BLOCK CONTAINS 00 RECORDS.
001430  01 FD-REG-REPORTTXN   PIC X(596).
001440 
001450  FD USERSIN
001460      RECORDING MODE IS F
001470      LABEL RECORD   IS STANDARD
001480      BLOCK CONTAINS 00 RECORDS.
001490  01 FD-REG-USERSIN     PIC X(450).
001500 
001510  FD GOALSIN
001520      RECORDING MODE IS F
001530      LABEL RECORD   IS STANDARD
001540      BLOCK CONTAINS 00 RECORDS.
001550  01 FD-REG-GOALSIN     PIC X(17150).
001560 
001570  FD REVIEWSIN
001580      RECORDING MODE IS F
001590      LABEL RECORD   IS STANDARD
001600      BLOCK CONTAINS 00 RECORDS.
001610  01 FD-REG-REVIEWSIN   PIC X(16220).
001620 
001630  FD REPORTSOUT
001640      RECORDING MODE IS F
001650      LABEL RECORD   IS STANDARD
001660      BLOCK CONTAINS 00 RECORDS.
001670  01 FD-REG-REPORTSOUT  PIC X(4620).
001680 
001690  FD AUDITOUT
001700      RECORDING MODE IS F
001710      LABEL RECORD   IS STANDARD
001720      BLOCK CONTAINS 00 RECORDS.
001730  01 FD-REG-AUDITOUT    PIC X(700).
001740 
001750  FD GOALRPT
001760      RECORDING MODE IS F
001770      LABEL RECORD   IS STANDARD
001780      BLOCK CONTAINS 00 RECORDS.
001790  01 FD-REG-GOALRPT     PIC X(80).
001800 
001810  FD DEPTRPT
001820      RECORDING MODE IS F
001830      LABEL RECORD   IS STANDARD
001840      BLOCK CONTAINS 00 RECORDS.
001850  01 FD-REG-DEPTRPT     PIC X(80).
001860 
001870  FD FILEERR5
001880      RECORDING MODE IS F
001890      LABEL RECORD   IS STANDARD
001900      BLOCK CONTAINS 00 RECORDS.
001910  01 FD-REG-FILEERR5    PIC X(596).
001920 
001930 *-----------------------------------------------------------------*
001940 *                  WORKING-STORAGE SECTION                        *
001950 *-----------------------------------------------------------------*
001960  WORKING-STORAGE SECTION.
001970 
001980  77 WRK-REPORTTXN-REGS-COUNTER   COMP    PIC 9(06) VALUE ZEROS.
001990  77 WRK-USERSIN-REGS-COUNTER     COMP    PIC 9(06) VALUE ZEROS.
002000  77 WRK-GOALSIN-REGS-COUNTER     COMP    PIC 9(06) VALUE ZEROS.
002010  77 WRK-REVIEWSIN-REGS-COUNTER   COMP    PIC 9(06) VALUE ZEROS.
002020  77 WRK-REPORTSOUT-REGS-COUNTER  COMP    PIC 9(06) VALUE ZEROS.
002030  77 WRK-AUDITOUT-REGS-COUNTER    COMP    PIC 9(06) VALUE ZEROS.
002040  77 WRK-GOALRPT-LINES-COUNTER    COMP    PIC 9(06) VALUE ZEROS.
002050  77 WRK-DEPTRPT-LINES-COUNTER    COMP    PIC 9(06) VALUE ZEROS.
002060  77 WRK-REJECTED-COUNTER         COMP    PIC 9(06) VALUE ZEROS.
002070 
002080  77 WRK-REPORTTXN-EOF            PIC X(03) VALUE SPACES.
002090  77 WRK-NEXT-REPORT-ID           COMP    PIC 9(06) VALUE ZEROS.
002100  77 WRK-NEXT-AUDIT-ID            COMP    PIC 9(06) VALUE ZEROS.
002110  77 WRK-TRANSACTION-OK-SW        PIC X(01) VALUE 'Y'.
002120      88 WRK-TRAN-IS-OK                       VALUE 'Y'.
002130      88 WRK-TRAN-IS-REJECTED                 VALUE 'N'.
002140  77 WRK-REJECT-REASON             PIC X(60) VALUE SPACES.
002150 
002160 *DATA FOR ERROR LOG:
002170  01 WRK-ERROR-LOG.
002180     03 WRK-PROGRAM                 PIC X(08) VALUE
002190                                             'PFRG0005'   .
002200     03 WRK-ERROR-MSG               PIC X(30) VALUE SPACES.
002210     03 WRK-ERROR-CODE              PIC X(30) VALUE SPACES.
002220     03 WRK-ERROR-DATE              PIC X(10) VALUE SPACES.
002230     03 WRK-ERROR-TIME              PIC X(08) VALUE SPACES.
002240 *
002250 *ALTERNATE VIEW OF THE ERROR LOG USED WHEN THE OPERATOR BANNER
002260 *NEEDS THE MESSAGE AND CODE STRUNG TOGETHER AS ONE FIELD.
002270  01 WRK-ERROR-LOG-ALT REDEFINES WRK-ERROR-LOG.
002280     03 WRK-ERR-PROGRAM-ALT         PIC X(08).
002290     03 WRK-ERR-TEXT-ALT            PIC X(60).
002300     03 FILLER                      PIC X(18).
002310 
002320 *ABENDING PROGRAM:
002330  77 WRK-ABEND-PGM                  PIC X(08) VALUE
002340                                             'ABENDPGM'   .
002350 
002360  01 WRK-FILE-STATUS.
002370     03 WRK-FS-REPORTTXN            PIC 9(02) VALUE ZEROS.
002380     03 WRK-FS-USERSIN              PIC 9(02) VALUE ZEROS.
002390     03 WRK-FS-GOALSIN              PIC 9(02) VALUE ZEROS.
002400     03 WRK-FS-REVIEWSIN            PIC 9(02) VALUE ZEROS.
002410     03 WRK-FS-REPORTSOUT           PIC 9(02) VALUE ZEROS.
002420     03 WRK-FS-AUDITOUT             PIC 9(02) VALUE ZEROS.
002430     03 WRK-FS-GOALRPT              PIC 9(02) VALUE ZEROS.
002440     03 WRK-FS-DEPTRPT              PIC 9(02) VALUE ZEROS.
002450     03 WRK-FS-FILEERR5             PIC 9(02) VALUE ZEROS.
002460 *
002470 *ALPHA VIEW OF THE WHOLE FILE-STATUS BLOCK - DUMPED AS ONE FIELD
002480 *ON AN OPERATOR INQUIRY WHEN MORE THAN ONE FILE IS MISBEHAVING.
002490  01 FILLER REDEFINES WRK-FILE-STATUS.
002500     03 WRK-FILE-STATUS-ALPHA       PIC X(18).
002510 
002520 *TRANSACTION CARD WORK AREA - PTPTX01.CPY CARRIES ITS OWN 01-LEVEL
002530 *(PTPTX01-RECORD), SO NO WRAPPING GROUP IS NEEDED HERE.
002540     COPY 'PTPTX01.CPY'.
002550 
002560 *LOCAL LAYOUT FOR REJECTED TRANSACTIONS - KEPT SHORT SINCE ALL WE
002570 *NEED IS ENOUGH OF THE CARD TO TRACE IT BACK AND THE REASON CODE.
002580  01 WRK-FILEERR5-REG.
002590     03 FE5-TRAN-CODE                PIC X(02).
002600     03 FE5-REQUESTED-BY-USER-ID     PIC 9(06).
002610     03 FE5-CYCLE-ID                 PIC 9(06).
002620     03 FE5-REJECT-REASON            PIC X(60).
002630     03 FILLER                       PIC X(522).
002640 
002650     COPY 'PTRPT01.CPY'.
002660 
002670     COPY 'PTAUD01.CPY'.
002680 
002690 *TABLE OF USERS, LOADED ENTIRELY INTO MEMORY AND KEPT IN ID
002700 *SEQUENCE SO SEARCH ALL CAN RESOLVE THE REQUESTING USER - ONLY THE
002710 *FIELDS THIS PROGRAM ACTUALLY NEEDS ARE CARRIED, NOT THE FULL
002720 *450-BYTE MASTER ROW.
002730  01 WRK-USERS-TABLE.
002740     03 WRK-USR-ENTRY OCCURS 2000 TIMES
002750                      ASCENDING KEY IS WRK-USR-ID
002760                      INDEXED BY WRK-USR-IDX
002770                                 WRK-USR-SCAN-IDX.
002780        05 WRK-USR-ID                PIC 9(06).
002790        05 WRK-USR-ROLE              PIC X(08).
002800        05 WRK-USR-DEPARTMENT        PIC X(50).
002810        05 WRK-USR-MANAGER-ID        PIC 9(06).
002820 
002830  77 WRK-USR-COUNT                  COMP    PIC 9(06) VALUE ZEROS.
002840 
002850 *TABLE OF GOALS, LOADED ENTIRELY INTO MEMORY FOR A STRAIGHT LINEAR
002860 *PASS PER ANALYTICS STEP - NO KEY SEARCH IS NEEDED SINCE THIS
002870 *PROGRAM NEVER MUTATES A GOAL, ONLY TALLIES THEM. ONLY THE FIELDS
002880 *THIS PROGRAM ACTUALLY NEEDS ARE CARRIED, NOT THE FULL
002890 *17150-BYTE MASTER ROW (SEE 21/03/2018 CHANGE LOG ENTRY ABOVE).
002900  01 WRK-GOALS-TABLE.
002910     03 WRK-GOL-ENTRY OCCURS 5000 TIMES
002920                      INDEXED BY WRK-GOL-SCAN-IDX.
002930        05 WRK-GOL-ASSIGNED-TO       PIC 9(06).
002940        05 WRK-GOL-ASSIGNED-MGR      PIC 9(06).
002950        05 WRK-GOL-STATUS            PIC X(30).
002960 
002970  77 WRK-GOL-COUNT                  COMP    PIC 9(06) VALUE ZEROS.
002980 
002990 *TABLE OF PERFORMANCE REVIEWS, LOADED ENTIRELY INTO MEMORY FOR A
003000 *STRAIGHT LINEAR PASS - SAME REASONING AS THE GOALS TABLE ABOVE.
003010  01 WRK-REVIEWS-TABLE.
003020     03 WRK-REV-ENTRY OCCURS 5000 TIMES
003030                      INDEXED BY WRK-REV-SCAN-IDX.
003040        05 WRK-REV-CYCLE-ID          PIC 9(06).
003050        05 WRK-REV-USER-ID           PIC 9(06).
003060        05 WRK-REV-SELF-RATING       PIC 9(01).
003070        05 WRK-REV-MGR-RATING        PIC 9(01).
003080 
003090  77 WRK-REV-COUNT                  COMP    PIC 9(06) VALUE ZEROS.
003100 
003110 *TABLE OF DISTINCT NON-BLANK DEPARTMENT NAMES FOR THE ROLLUP STEP.
003120 *BUILT BY SCANNING WRK-USERS-TABLE ONCE, THEN PUT IN NAME ORDER BY
003130 *A STRAIGHT EXCHANGE SORT - THIS JOB HAS NO SORT STEP.
003140  01 WRK-DEPTS-TABLE.
003150     03 WRK-DEPT-ENTRY OCCURS 200 TIMES
003160                      INDEXED BY WRK-DEPT-IDX
003170                                 WRK-DEPT-SCAN-IDX.
003180        05 WRK-DEPT-NAME             PIC X(50).
003190 
003200  77 WRK-DEPT-COUNT                 COMP    PIC 9(06) VALUE ZEROS.
003210  77 WRK-DEPT-MATCH-SW              PIC X(01) VALUE 'N'.
003220      88 WRK-DEPT-WAS-FOUND                    VALUE 'Y'.
003230  77 WRK-SORT-EXCHANGE-SW           PIC X(01) VALUE 'N'.
003240      88 WRK-SORT-DID-EXCHANGE                  VALUE 'Y'.
003250  01 WRK-DEPT-SORT-HOLD              PIC X(50) VALUE SPACES.
003260 
003270 *ACCUMULATORS SHARED ACROSS THE ANALYTICS STEPS - RESET AT THE
003280 *TOP OF EACH TRANSACTION THAT USES THEM.
003290  77 WRK-TOTAL-COUNT                COMP    PIC 9(07) VALUE ZEROS.
003300  77 WRK-COMPLETED-COUNT            COMP    PIC 9(07) VALUE ZEROS.
003310  77 WRK-IN-PROGRESS-COUNT          COMP    PIC 9(07) VALUE ZEROS.
003320  77 WRK-PENDING-COUNT              COMP    PIC 9(07) VALUE ZEROS.
003330  77 WRK-PEND-CMPL-APPR-COUNT       COMP    PIC 9(07) VALUE ZEROS.
003340  77 WRK-REJECTED-GOAL-COUNT        COMP    PIC 9(07) VALUE ZEROS.
003350  77 WRK-TEAM-SIZE-COUNT            COMP    PIC 9(07) VALUE ZEROS.
003360  77 WRK-REVIEW-COUNT               COMP    PIC 9(07) VALUE ZEROS.
003370  77 WRK-SELF-RATING-SUM            COMP    PIC 9(09) VALUE ZEROS.
003380  77 WRK-SELF-RATING-ROWS           COMP    PIC 9(07) VALUE ZEROS.
003390  77 WRK-MGR-RATING-SUM             COMP    PIC 9(09) VALUE ZEROS.
003400  77 WRK-MGR-RATING-ROWS            COMP    PIC 9(07) VALUE ZEROS.
003410  77 WRK-AVG-SELF-RATING            PIC S9(03)V99 COMP-3 VALUE ZEROS.
003420  77 WRK-AVG-MGR-RATING             PIC S9(03)V99 COMP-3 VALUE ZEROS.
003430  77 WRK-COMPLETION-RATE            PIC S9(03)V99 COMP-3 VALUE ZEROS.
003440  77 WRK-GRAND-EMPLOYEE-COUNT       COMP    PIC 9(07) VALUE ZEROS.
003450  77 WRK-GRAND-TOTAL-GOALS          COMP    PIC 9(07) VALUE ZEROS.
003460  77 WRK-GRAND-COMPLETED-GOALS      COMP    PIC 9(07) VALUE ZEROS.
003470  77 WRK-STATUS-COUNT               COMP    PIC 9(07) VALUE ZEROS.
003480  77 WRK-ROW-IN-SCOPE-SW            PIC X(01) VALUE 'Y'.
003490      88 WRK-ROW-IS-IN-SCOPE                    VALUE 'Y'.
003500 
003510 *SCRATCH REPORT-SCOPE/METRICS BUILDING AREAS. THE EDITED NUMBER
003520 *AND RATE FIELDS ARE REQUIRED SINCE THE ACCUMULATORS THEY DISPLAY
003530 *ARE ALL COMP/COMP-3 - STRINGING A COMP ITEM DIRECTLY DOES NOT
003540 *PRODUCE READABLE DIGITS. EACH SECTION MOVES ITS OWN COUNTS IN
003550 *BEFORE BUILDING ITS METRICS LINE, SO THE SAME FOUR SCRATCH
003560 *FIELDS ARE SAFELY REUSED ACROSS SECTIONS.
003570  01 WRK-METRICS-TEXT                PIC X(4000) VALUE SPACES.
003580  01 WRK-METRICS-RATE-ED             PIC ZZ9.99.
003590  01 WRK-ED-NUM-1                    PIC ZZZ,ZZ9.
003600  01 WRK-ED-NUM-2                    PIC ZZZ,ZZ9.
003610  01 WRK-ED-NUM-3                    PIC ZZZ,ZZ9.
003620  01 WRK-ED-NUM-4                    PIC ZZZ,ZZ9.
003630  01 WRK-ED-RATE-1                   PIC ZZ9.99.
003640  01 WRK-ED-RATE-2                   PIC ZZ9.99.
003650  01 WRK-FOUND-USER-ROLE             PIC X(08) VALUE SPACES.
003660  01 WRK-FOUND-USER-DEPT             PIC X(50) VALUE SPACES.
003670 
003680 *PRINT-LINE WORK AREAS FOR THE TWO COLUMNAR REPORTS.
003690  01 WRK-GOALRPT-HEADING-1.
003700     03 FILLER                       PIC X(25) VALUE SPACES.
003710     03 FILLER                       PIC X(30) VALUE
003720                  'GOAL STATUS ANALYTICS REPORT'.
003730     03 FILLER                       PIC X(25) VALUE SPACES.
003740  01 WRK-GOALRPT-HEADING-2.
003750     03 FILLER                       PIC X(01) VALUE SPACES.
003760     03 FILLER                       PIC X(30) VALUE 'STATUS-NAME'.
003770     03 FILLER                       PIC X(10) VALUE 'COUNT'.
003780     03 FILLER                       PIC X(15) VALUE 'PERCENT-OF-TOT'.
003790     03 FILLER                       PIC X(24) VALUE SPACES.
003800  01 WRK-GOALRPT-DETAIL.
003810     03 GRD-STATUS-NAME              PIC X(30) VALUE SPACES.
003820     03 GRD-COUNT                    PIC ZZZ,ZZ9.
003830     03 FILLER                       PIC X(03) VALUE SPACES.
003840     03 GRD-PERCENT                  PIC ZZ9.99.
003850     03 FILLER                       PIC X(01) VALUE '%'.
003860     03 FILLER                       PIC X(33) VALUE SPACES.
003870  01 WRK-GOALRPT-TOTAL.
003880     03 FILLER                       PIC X(30) VALUE
003890                  'TOTAL GOALS / OVERALL RATE'.
003900     03 GRT-COUNT                    PIC ZZZ,ZZ9.
003910     03 FILLER                       PIC X(03) VALUE SPACES.
003920     03 GRT-PERCENT                  PIC ZZ9.99.
003930     03 FILLER                       PIC X(01) VALUE '%'.
003940     03 FILLER                       PIC X(33) VALUE SPACES.
003950 
003960  01 WRK-DEPTRPT-HEADING-1.
003970     03 FILLER                       PIC X(22) VALUE SPACES.
003980     03 FILLER                       PIC X(36) VALUE
003990                  'DEPARTMENT PERFORMANCE REPORT'.
004000     03 FILLER                       PIC X(22) VALUE SPACES.
004010  01 WRK-DEPTRPT-HEADING-2.
004020     03 FILLER                       PIC X(01) VALUE SPACES.
004030     03 FILLER                       PIC X(25) VALUE 'DEPARTMENT'.
004040     03 FILLER                       PIC X(10) VALUE 'EMPLOYEES'.
004050     03 FILLER                       PIC X(10) VALUE 'GOALS'.
004060     03 FILLER                       PIC X(10) VALUE 'COMPLETED'.
004070     03 FILLER                       PIC X(10) VALUE 'RATE'.
004080     03 FILLER                       PIC X(14) VALUE SPACES.
004090  01 WRK-DEPTRPT-DETAIL.
004100     03 DRD-DEPARTMENT               PIC X(25) VALUE SPACES.
004110     03 DRD-EMPLOYEES                PIC ZZZ,ZZ9.
004120     03 FILLER                       PIC X(04) VALUE SPACES.
004130     03 DRD-GOALS                    PIC ZZZ,ZZ9.
004140     03 FILLER                       PIC X(04) VALUE SPACES.
004150     03 DRD-COMPLETED                PIC ZZZ,ZZ9.
004160     03 FILLER                       PIC X(04) VALUE SPACES.
004170     03 DRD-RATE                     PIC ZZ9.99.
004180     03 FILLER                       PIC X(01) VALUE '%'.
004190     03 FILLER                       PIC X(15) VALUE SPACES.
004200  01 WRK-DEPTRPT-TOTAL.
004210     03 FILLER                       PIC X(25) VALUE 'GRAND TOTAL'.
004220     03 DRT-EMPLOYEES                PIC ZZZ,ZZ9.
004230     03 FILLER                       PIC X(04) VALUE SPACES.
004240     03 DRT-GOALS                    PIC ZZZ,ZZ9.
004250     03 FILLER                       PIC X(04) VALUE SPACES.
004260     03 DRT-COMPLETED                PIC ZZZ,ZZ9.
004270     03 FILLER                       PIC X(04) VALUE SPACES.
004280     03 FILLER                       PIC X(22) VALUE SPACES.
004290 
004300  01 WRK-SYSTEM-DATE.
004310     03 YY                           PIC 9(02) VALUE ZEROS.
004320     03 MM                           PIC 9(02) VALUE ZEROS.
004330     03 DD                           PIC 9(02) VALUE ZEROS.
004340  01 FILLER REDEFINES WRK-SYSTEM-DATE.
004350     03 WRK-SYSTEM-DATE-NUM          PIC 9(06).
004360 
004370  01 WRK-DATE-FORMATTED.
004380     03 YYYY-FORMATTED               PIC 9(04) VALUE ZEROS.
004390     03 FILLER                       PIC X(01) VALUE '-'.
004400     03 MM-FORMATTED                 PIC 9(02) VALUE ZEROS.
004410     03 FILLER                       PIC X(01) VALUE '-'.
004420     03 DD-FORMATTED                 PIC 9(02) VALUE ZEROS.
004430 
004440  01 WRK-SYSTEM-TIME.
004450     03 HOUR                         PIC 9(02) VALUE ZEROS.
004460     03 MINUTE                       PIC 9(02) VALUE ZEROS.
004470     03 SECOND                       PIC 9(02) VALUE ZEROS.
004480     03 HUNDREDTH                    PIC 9(02) VALUE ZEROS.
004490 
004500  01 WRK-TIME-FORMATTED.
004510     03 HOUR-FORMATTED               PIC 9(02) VALUE ZEROS.
004520     03 FILLER                       PIC X(01) VALUE ':'.
004530     03 MINUTE-FORMATTED             PIC 9(02) VALUE ZEROS.
004540     03 FILLER                       PIC X(01) VALUE ':'.
004550     03 SECOND-FORMATTED             PIC 9(02) VALUE ZEROS.
004560 
004570  01 WRK-TIMESTAMP-ISO               PIC X(26) VALUE SPACES.
004580 
004590  01 WRK-FILE-PATH-EXT               PIC X(10) VALUE SPACES.
004600 
004610  01 WRK-WHEN-COPILED.
004620     03 MM-COMPILED                  PIC X(02) VALUE SPACES.
004630     03 FILLER                       PIC X(01) VALUE '/'.
004640     03 DD-COMPILED                  PIC X(02) VALUE SPACES.
004650     03 FILLER                       PIC X(01) VALUE '/'.
004660     03 YY-COMPILED                  PIC X(02) VALUE SPACES.
004670     03 HOUR-COMPILED                PIC X(02) VALUE SPACES.
004680     03 FILLER                       PIC X(01) VALUE '-'.
004690     03 MINUTE-COMPILED              PIC X(02) VALUE SPACES.
004700     03 FILLER                       PIC X(01) VALUE '-'.
004710     03 SECOND-COMPILED              PIC X(02) VALUE SPACES.
004720 
004730 *================================================================*
004740  PROCEDURE                       DIVISION.
004750 *================================================================*
004760 *----------------------------------------------------------------*
004770  0000-MAIN-PROCESS               SECTION.
004780 *----------------------------------------------------------------*
004790      MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
004800 
004810      PERFORM 1000-INITIALIZE.
004820 
004830      PERFORM 2000-PROCESS-TRANSACTION
004840              UNTIL WRK-REPORTTXN-EOF EQUAL 'END'.
004850 
004860      PERFORM 3000-FINALIZE.
004870 *----------------------------------------------------------------*
004880  0000-99-EXIT.                   EXIT.
004890 *----------------------------------------------------------------*
004900 *----------------------------------------------------------------*
004910  1000-INITIALIZE                 SECTION.
004920 *----------------------------------------------------------------*
004930      PERFORM 9000-GET-DATE-TIME.
004940 
004950      INITIALIZE PTPTX01-RECORD
004960                 WRK-FILEERR5-REG
004970                 PTRPT01-RECORD
004980                 PTAUD01-RECORD.
004990 
005000      OPEN INPUT  REPORTTXN
005010                  USERSIN
005020                  GOALSIN
005030                  REVIEWSIN
005040           OUTPUT FILEERR5
005050           EXTEND REPORTSOUT
005060                  AUDITOUT
005070                  GOALRPT
005080                  DEPTRPT.
005090 
005100      MOVE 'OPEN FILE REPORTTXN'    TO WRK-ERROR-MSG.
005110      PERFORM 8100-TEST-FS-REPORTTXN.
005120 
005130      MOVE 'OPEN FILE USERSIN'      TO WRK-ERROR-MSG.
005140      PERFORM 8200-TEST-FS-USERSIN.
005150 
005160      MOVE 'OPEN FILE GOALSIN'      TO WRK-ERROR-MSG.
005170      PERFORM 8300-TEST-FS-GOALSIN.
005180 
005190      MOVE 'OPEN FILE REVIEWSIN'    TO WRK-ERROR-MSG.
005200      PERFORM 8400-TEST-FS-REVIEWSIN.
005210 
005220      MOVE 'OPEN FILE FILEERR5'     TO WRK-ERROR-MSG.
005230      PERFORM 8500-TEST-FS-FILEERR5.
005240 
005250      PERFORM 1100-LOAD-USERS-TABLE.
005260      PERFORM 1200-LOAD-GOALS-TABLE.
005270      PERFORM 1300-LOAD-REVIEWS-TABLE.
005280 
005290      PERFORM 2100-READ-REPORTTXN.
005300 *----------------------------------------------------------------*
005310  1000-99-EXIT.                   EXIT.
005320 *----------------------------------------------------------------*
005330 *----------------------------------------------------------------*
005340  1100-LOAD-USERS-TABLE           SECTION.
005350 *----------------------------------------------------------------*
005360      SET WRK-USR-IDX              TO 1.
005370 
005380      PERFORM 1110-READ-ONE-USER  UNTIL WRK-FS-USERSIN EQUAL 10.
005390 
005400      IF WRK-USR-IDX               GREATER THAN 1
005410         SET WRK-USR-IDX           DOWN BY 1
005420      END-IF.
005430      SET WRK-USR-COUNT            TO WRK-USR-IDX.
005440 *----------------------------------------------------------------*
005450  1100-99-EXIT.                   EXIT.
005460 *----------------------------------------------------------------*
005470 *----------------------------------------------------------------*
005480  1110-READ-ONE-USER              SECTION.
005490 *----------------------------------------------------------------*
005500      MOVE SPACES                  TO PTUSR01-RECORD.
005510      READ USERSIN                 INTO PTUSR01-RECORD.
005520 
005530      PERFORM 8200-TEST-FS-USERSIN.
005540 
005550      IF WRK-FS-USERSIN            NOT EQUAL 10
005560         ADD 1                     TO WRK-USERSIN-REGS-COUNTER
005570         MOVE PTUSR01-USER-ID      TO WRK-USR-ID (WRK-USR-IDX)
005580         MOVE PTUSR01-USER-ROLE    TO WRK-USR-ROLE (WRK-USR-IDX)
005590         MOVE PTUSR01-USER-DEPARTMENT
005600                                  TO WRK-USR-DEPARTMENT (WRK-USR-IDX)
005610         MOVE PTUSR01-USER-MANAGER-ID
005620                                  TO WRK-USR-MANAGER-ID (WRK-USR-IDX)
005630         SET WRK-USR-IDX           UP BY 1
005640      END-IF.
005650 *----------------------------------------------------------------*
005660  1110-99-EXIT.                   EXIT.
005670 *----------------------------------------------------------------*
005680 *----------------------------------------------------------------*
005690  1200-LOAD-GOALS-TABLE           SECTION.
005700 *----------------------------------------------------------------*
005710      SET WRK-GOL-SCAN-IDX         TO 1.
005720 
005730      PERFORM 1210-READ-ONE-GOAL  UNTIL WRK-FS-GOALSIN EQUAL 10.
005740 
005750      IF WRK-GOL-SCAN-IDX          GREATER THAN 1
005760         SET WRK-GOL-SCAN-IDX      DOWN BY 1
005770      END-IF.
005780      SET WRK-GOL-COUNT            TO WRK-GOL-SCAN-IDX.
005790 *----------------------------------------------------------------*
005800  1200-99-EXIT.                   EXIT.
005810 *----------------------------------------------------------------*
005820 *----------------------------------------------------------------*
005830  1210-READ-ONE-GOAL              SECTION.
005840 *----------------------------------------------------------------*
005850      MOVE SPACES                  TO PTGOL01-RECORD.
005860      READ GOALSIN                 INTO PTGOL01-RECORD.
005870 
005880      PERFORM 8300-TEST-FS-GOALSIN.
005890 
005900      IF WRK-FS-GOALSIN            NOT EQUAL 10
005910         ADD 1                     TO WRK-GOALSIN-REGS-COUNTER
005920         MOVE PTGOL01-GOAL-ASSIGNED-TO-USER-ID
005930                         TO WRK-GOL-ASSIGNED-TO (WRK-GOL-SCAN-IDX)
005940         MOVE PTGOL01-GOAL-ASSIGNED-MANAGER-ID
005950                         TO WRK-GOL-ASSIGNED-MGR (WRK-GOL-SCAN-IDX)
005960         MOVE PTGOL01-GOAL-STATUS
005970                         TO WRK-GOL-STATUS (WRK-GOL-SCAN-IDX)
005980         SET WRK-GOL-SCAN-IDX      UP BY 1
005990      END-IF.
006000 *----------------------------------------------------------------*
006010  1210-99-EXIT.                   EXIT.
006020 *----------------------------------------------------------------*
006030 *----------------------------------------------------------------*
006040  1300-LOAD-REVIEWS-TABLE         SECTION.
006050 *----------------------------------------------------------------*
006060      SET WRK-REV-SCAN-IDX         TO 1.
006070 
006080      PERFORM 1310-READ-ONE-REVIEW UNTIL WRK-FS-REVIEWSIN EQUAL 10.
006090 
006100      IF WRK-REV-SCAN-IDX          GREATER THAN 1
006110         SET WRK-REV-SCAN-IDX      DOWN BY 1
006120      END-IF.
006130      SET WRK-REV-COUNT            TO WRK-REV-SCAN-IDX.
006140 *----------------------------------------------------------------*
006150  1300-99-EXIT.                   EXIT.
006160 *----------------------------------------------------------------*
006170 *----------------------------------------------------------------*
006180  1310-READ-ONE-REVIEW            SECTION.
006190 *----------------------------------------------------------------*
006200      MOVE SPACES                  TO PTREV01-RECORD.
006210      READ REVIEWSIN                INTO PTREV01-RECORD.
006220 
006230      PERFORM 8400-TEST-FS-REVIEWSIN.
006240 
006250      IF WRK-FS-REVIEWSIN          NOT EQUAL 10
006260         ADD 1                     TO WRK-REVIEWSIN-REGS-COUNTER
006270         MOVE PTREV01-REVIEW-CYCLE-ID
006280                         TO WRK-REV-CYCLE-ID (WRK-REV-SCAN-IDX)
006290         MOVE PTREV01-REVIEW-USER-ID
006300                         TO WRK-REV-USER-ID (WRK-REV-SCAN-IDX)
006310         MOVE PTREV01-REVIEW-EMPLOYEE-SELF-RATING
006320                         TO WRK-REV-SELF-RATING (WRK-REV-SCAN-IDX)
006330         MOVE PTREV01-REVIEW-MANAGER-RATING
006340                         TO WRK-REV-MGR-RATING (WRK-REV-SCAN-IDX)
006350         SET WRK-REV-SCAN-IDX      UP BY 1
006360      END-IF.
006370 *----------------------------------------------------------------*
006380  1310-99-EXIT.                   EXIT.
006390 *----------------------------------------------------------------*
006400 *----------------------------------------------------------------*
006410  2000-PROCESS-TRANSACTION        SECTION.
006420 *----------------------------------------------------------------*
006430      MOVE 'Y'                    TO WRK-TRANSACTION-OK-SW.
006440      MOVE SPACES                 TO WRK-REJECT-REASON.
006450 
006460      PERFORM 7100-FIND-REQUESTING-USER.
006470 
006480      IF WRK-TRAN-IS-OK
006490         EVALUATE TRUE
006500             WHEN PTPTX01-TC-88-GENERATE-REPORT
006510                PERFORM 2200-GENERATE-REPORT
006520             WHEN PTPTX01-TC-88-DASHBOARD-METRICS
006530                PERFORM 2300-DASHBOARD-METRICS
006540             WHEN PTPTX01-TC-88-PERFORMANCE-SUMMARY
006550                PERFORM 2400-PERFORMANCE-SUMMARY
006560             WHEN PTPTX01-TC-88-GOAL-ANALYTICS
006570                PERFORM 2500-GOAL-ANALYTICS
006580             WHEN PTPTX01-TC-88-DEPARTMENT-ROLLUP
006590                PERFORM 2600-DEPARTMENT-ROLLUP
006600             WHEN OTHER
006610                MOVE 'UNKNOWN TRAN CODE'
006620                                  TO WRK-REJECT-REASON
006630                MOVE 'N'          TO WRK-TRANSACTION-OK-SW
006640         END-EVALUATE
006650      END-IF.
006660 
006670      IF WRK-TRAN-IS-REJECTED
006680         PERFORM 2900-WRITE-FILEERR5
006690      END-IF.
006700 
006710      PERFORM 2100-READ-REPORTTXN.
006720 *----------------------------------------------------------------*
006730  2000-99-EXIT.                   EXIT.
006740 *----------------------------------------------------------------*
006750 *----------------------------------------------------------------*
006760  2100-READ-REPORTTXN             SECTION.
006770 *----------------------------------------------------------------*
006780      MOVE 'READING REPORTTXN'    TO WRK-ERROR-MSG.
006790 
006800      READ REPORTTXN                INTO PTPTX01-RECORD.
006810 
006820      PERFORM 8100-TEST-FS-REPORTTXN.
006830 
006840      IF WRK-FS-REPORTTXN         EQUAL 10
006850         MOVE 'END'               TO WRK-REPORTTXN-EOF
006860      ELSE
006870         ADD 1                    TO WRK-REPORTTXN-REGS-COUNTER
006880      END-IF.
006890 *----------------------------------------------------------------*
006900  2100-99-EXIT.                   EXIT.
006910 *----------------------------------------------------------------*
006920 *----------------------------------------------------------------*
006930  2200-GENERATE-REPORT            SECTION.
006940 *----------------------------------------------------------------*
006950      MOVE 'GENERATE REPORT TRAN' TO WRK-ERROR-MSG.
006960 
006970      MOVE SPACES                  TO WRK-METRICS-TEXT.
006980      STRING 'SNAPSHOT REQUESTED BY USER '
006990             PTPTX01-REQUESTED-BY-USER-ID
007000                                  DELIMITED BY SIZE
007010                                  INTO WRK-METRICS-TEXT.
007020 
007030      IF PTPTX01-SCOPE-DEPARTMENT  EQUAL SPACES
007040         MOVE 'COMPANY-WIDE'      TO PTRPT01-REPORT-SCOPE
007050      ELSE
007060         MOVE PTPTX01-SCOPE-DEPARTMENT
007070                                  TO PTRPT01-REPORT-SCOPE
007080      END-IF.
007090 
007100      MOVE WRK-METRICS-TEXT        TO PTRPT01-REPORT-METRICS.
007110      PERFORM 6100-WRITE-REPORTSOUT.
007120 
007130      MOVE PTPTX01-REQUESTED-BY-USER-ID TO PTAUD01-AUDIT-USER-ID.
007140      MOVE 'REPORT_GENERATED'     TO PTAUD01-AUDIT-ACTION.
007150      MOVE 'REPORT'               TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE.
007160      MOVE WRK-NEXT-REPORT-ID     TO PTAUD01-AUDIT-RELATED-ENTITY-ID.
007170      MOVE 'SUCCESS '             TO PTAUD01-AUDIT-STATUS.
007180      PERFORM 6200-WRITE-AUDITOUT.
007190 *----------------------------------------------------------------*
007200  2200-99-EXIT.                   EXIT.
007210 *----------------------------------------------------------------*
007220 *----------------------------------------------------------------*
007230  2300-DASHBOARD-METRICS          SECTION.
007240 *----------------------------------------------------------------*
007250      MOVE 'DASHBOARD METRICS TRAN' TO WRK-ERROR-MSG.
007260 
007270      MOVE ZEROS TO WRK-TOTAL-COUNT WRK-COMPLETED-COUNT
007280                     WRK-IN-PROGRESS-COUNT WRK-PENDING-COUNT
007290                     WRK-PEND-CMPL-APPR-COUNT WRK-TEAM-SIZE-COUNT
007300                     WRK-REVIEW-COUNT.
007310      MOVE SPACES                  TO WRK-METRICS-TEXT.
007320 
007330      EVALUATE TRUE
007340          WHEN WRK-FOUND-USER-ROLE EQUAL 'EMPLOYEE'
007350             PERFORM 2310-SCAN-ONE-GOAL-FOR-EMPLOYEE
007360                     VARYING WRK-GOL-SCAN-IDX FROM 1 BY 1
007370                     UNTIL WRK-GOL-SCAN-IDX GREATER WRK-GOL-COUNT
007380 
007390             IF WRK-TOTAL-COUNT    GREATER ZERO
007400                COMPUTE WRK-COMPLETION-RATE ROUNDED =
007410                    (WRK-COMPLETED-COUNT * 100) / WRK-TOTAL-COUNT
007420             ELSE
007430                MOVE ZERO          TO WRK-COMPLETION-RATE
007440             END-IF
007450 
007460             MOVE WRK-COMPLETION-RATE TO WRK-METRICS-RATE-ED
007470             MOVE WRK-COMPLETED-COUNT TO WRK-ED-NUM-1
007480             MOVE WRK-IN-PROGRESS-COUNT TO WRK-ED-NUM-2
007490             MOVE WRK-PENDING-COUNT   TO WRK-ED-NUM-3
007500             STRING 'EMPLOYEE DASHBOARD - COMPLETED='
007510                    WRK-ED-NUM-1 ' IN-PROGRESS='
007520                    WRK-ED-NUM-2 ' PENDING='
007530                    WRK-ED-NUM-3 ' RATE=' WRK-METRICS-RATE-ED
007540                                  DELIMITED BY SIZE
007550                                  INTO WRK-METRICS-TEXT
007560 
007570          WHEN WRK-FOUND-USER-ROLE EQUAL 'MANAGER '
007580             PERFORM 2320-SCAN-ONE-USER-FOR-TEAM
007590                     VARYING WRK-USR-SCAN-IDX FROM 1 BY 1
007600                     UNTIL WRK-USR-SCAN-IDX GREATER WRK-USR-COUNT
007610 
007620             PERFORM 2330-SCAN-ONE-GOAL-FOR-TEAM
007630                     VARYING WRK-GOL-SCAN-IDX FROM 1 BY 1
007640                     UNTIL WRK-GOL-SCAN-IDX GREATER WRK-GOL-COUNT
007650 
007660             MOVE WRK-TEAM-SIZE-COUNT TO WRK-ED-NUM-1
007670             MOVE WRK-TOTAL-COUNT     TO WRK-ED-NUM-2
007680             MOVE WRK-PENDING-COUNT   TO WRK-ED-NUM-3
007690             MOVE WRK-PEND-CMPL-APPR-COUNT TO WRK-ED-NUM-4
007700             STRING 'MANAGER DASHBOARD - TEAM-SIZE='
007710                    WRK-ED-NUM-1 ' TEAM-GOALS='
007720                    WRK-ED-NUM-2 ' PENDING-APPROVALS='
007730                    WRK-ED-NUM-3 ' PENDING-COMPL-APPROVALS='
007740                    WRK-ED-NUM-4
007750                                  DELIMITED BY SIZE
007760                                  INTO WRK-METRICS-TEXT
007770 
007780          WHEN OTHER
007790             PERFORM 2340-SCAN-ONE-GOAL-FOR-ADMIN
007800                     VARYING WRK-GOL-SCAN-IDX FROM 1 BY 1
007810                     UNTIL WRK-GOL-SCAN-IDX GREATER WRK-GOL-COUNT
007820 
007830             MOVE WRK-USR-COUNT       TO WRK-ED-NUM-1
007840             MOVE WRK-TOTAL-COUNT     TO WRK-ED-NUM-2
007850             MOVE WRK-COMPLETED-COUNT TO WRK-ED-NUM-3
007860             MOVE WRK-REV-COUNT       TO WRK-ED-NUM-4
007870             STRING 'ADMIN DASHBOARD - USERS=' WRK-ED-NUM-1
007880                    ' GOALS=' WRK-ED-NUM-2
007890                    ' COMPLETED-GOALS=' WRK-ED-NUM-3
007900                    ' REVIEWS=' WRK-ED-NUM-4
007910                                  DELIMITED BY SIZE
007920                                  INTO WRK-METRICS-TEXT
007930      END-EVALUATE.
007940 
007950      MOVE 'ROLE DASHBOARD'        TO PTRPT01-REPORT-SCOPE.
007960      MOVE WRK-METRICS-TEXT        TO PTRPT01-REPORT-METRICS.
007970      PERFORM 6100-WRITE-REPORTSOUT.
007980 
007990      MOVE PTPTX01-REQUESTED-BY-USER-ID TO PTAUD01-AUDIT-USER-ID.
008000      MOVE 'DASHBOARD_METRICS_GENERATED' TO PTAUD01-AUDIT-ACTION.
008010      MOVE 'REPORT'               TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE.
008020      MOVE WRK-NEXT-REPORT-ID     TO PTAUD01-AUDIT-RELATED-ENTITY-ID.
008030      MOVE 'SUCCESS '             TO PTAUD01-AUDIT-STATUS.
008040      PERFORM 6200-WRITE-AUDITOUT.
008050 *----------------------------------------------------------------*
008060  2300-99-EXIT.                   EXIT.
008070 *----------------------------------------------------------------*
008080 *----------------------------------------------------------------*
008090  2310-SCAN-ONE-GOAL-FOR-EMPLOYEE SECTION.
008100 *----------------------------------------------------------------*
008110      IF WRK-GOL-ASSIGNED-TO (WRK-GOL-SCAN-IDX) EQUAL
008120                              PTPTX01-REQUESTED-BY-USER-ID
008130         ADD 1                    TO WRK-TOTAL-COUNT
008140         EVALUATE WRK-GOL-STATUS (WRK-GOL-SCAN-IDX)
008150             WHEN 'COMPLETED'
008160                ADD 1             TO WRK-COMPLETED-COUNT
008170             WHEN 'IN_PROGRESS'
008180                ADD 1             TO WRK-IN-PROGRESS-COUNT
008190             WHEN 'PENDING'
008200                ADD 1             TO WRK-PENDING-COUNT
008210         END-EVALUATE
008220      END-IF.
008230 *----------------------------------------------------------------*
008240  2310-99-EXIT.                   EXIT.
008250 *----------------------------------------------------------------*
008260 *----------------------------------------------------------------*
008270  2320-SCAN-ONE-USER-FOR-TEAM     SECTION.
008280 *----------------------------------------------------------------*
008290      IF WRK-USR-MANAGER-ID (WRK-USR-SCAN-IDX) EQUAL
008300                              PTPTX01-REQUESTED-BY-USER-ID
008310         ADD 1                    TO WRK-TEAM-SIZE-COUNT
008320      END-IF.
008330 *----------------------------------------------------------------*
008340  2320-99-EXIT.                   EXIT.
008350 *----------------------------------------------------------------*
008360 *----------------------------------------------------------------*
008370  2330-SCAN-ONE-GOAL-FOR-TEAM     SECTION.
008380 *----------------------------------------------------------------*
008390      IF WRK-GOL-ASSIGNED-MGR (WRK-GOL-SCAN-IDX) EQUAL
008400                              PTPTX01-REQUESTED-BY-USER-ID
008410         ADD 1                    TO WRK-TOTAL-COUNT
008420         IF WRK-GOL-STATUS (WRK-GOL-SCAN-IDX) EQUAL 'PENDING'
008430            ADD 1                 TO WRK-PENDING-COUNT
008440         END-IF
008450         IF WRK-GOL-STATUS (WRK-GOL-SCAN-IDX) EQUAL
008460                            'PENDING_COMPLETION_APPROVAL'
008470            ADD 1                 TO WRK-PEND-CMPL-APPR-COUNT
008480         END-IF
008490      END-IF.
008500 *----------------------------------------------------------------*
008510  2330-99-EXIT.                   EXIT.
008520 *----------------------------------------------------------------*
008530 *----------------------------------------------------------------*
008540  2340-SCAN-ONE-GOAL-FOR-ADMIN    SECTION.
008550 *----------------------------------------------------------------*
008560      ADD 1                        TO WRK-TOTAL-COUNT.
008570      IF WRK-GOL-STATUS (WRK-GOL-SCAN-IDX) EQUAL 'COMPLETED'
008580         ADD 1                     TO WRK-COMPLETED-COUNT
008590      END-IF.
008600 *----------------------------------------------------------------*
008610  2340-99-EXIT.                   EXIT.
008620 *----------------------------------------------------------------*
008630 *----------------------------------------------------------------*
008640  2400-PERFORMANCE-SUMMARY        SECTION.
008650 *----------------------------------------------------------------*
008660      MOVE 'PERFORMANCE SUMMARY TRAN' TO WRK-ERROR-MSG.
008670 
008680      MOVE ZEROS TO WRK-REVIEW-COUNT WRK-SELF-RATING-SUM
008690                     WRK-SELF-RATING-ROWS WRK-MGR-RATING-SUM
008700                     WRK-MGR-RATING-ROWS.
008710 
008720      PERFORM 2410-SCAN-ONE-REVIEW-FOR-SUMMARY
008730              VARYING WRK-REV-SCAN-IDX FROM 1 BY 1
008740              UNTIL WRK-REV-SCAN-IDX GREATER WRK-REV-COUNT.
008750 
008760      IF WRK-SELF-RATING-ROWS      GREATER ZERO
008770         COMPUTE WRK-AVG-SELF-RATING ROUNDED =
008780             WRK-SELF-RATING-SUM / WRK-SELF-RATING-ROWS
008790      ELSE
008800         MOVE ZERO                 TO WRK-AVG-SELF-RATING
008810      END-IF.
008820 
008830      IF WRK-MGR-RATING-ROWS       GREATER ZERO
008840         COMPUTE WRK-AVG-MGR-RATING ROUNDED =
008850             WRK-MGR-RATING-SUM / WRK-MGR-RATING-ROWS
008860      ELSE
008870         MOVE ZERO                 TO WRK-AVG-MGR-RATING
008880      END-IF.
008890 
008900      MOVE SPACES                  TO WRK-METRICS-TEXT.
008910      MOVE WRK-REVIEW-COUNT         TO WRK-ED-NUM-1.
008920      MOVE WRK-AVG-SELF-RATING      TO WRK-ED-RATE-1.
008930      MOVE WRK-AVG-MGR-RATING       TO WRK-ED-RATE-2.
008940      STRING 'PERFORMANCE SUMMARY - REVIEWS=' WRK-ED-NUM-1
008950             ' AVG-SELF-RATING=' WRK-ED-RATE-1
008960             ' AVG-MANAGER-RATING=' WRK-ED-RATE-2
008970                                  DELIMITED BY SIZE
008980                                  INTO WRK-METRICS-TEXT.
008990 
009000      MOVE 'PERFORMANCE SUMMARY'   TO PTRPT01-REPORT-SCOPE.
009010      MOVE WRK-METRICS-TEXT        TO PTRPT01-REPORT-METRICS.
009020      PERFORM 6100-WRITE-REPORTSOUT.
009030 
009040      MOVE PTPTX01-REQUESTED-BY-USER-ID TO PTAUD01-AUDIT-USER-ID.
009050      MOVE 'PERFORMANCE_SUMMARY_GENERATED' TO PTAUD01-AUDIT-ACTION.
009060      MOVE 'REPORT'               TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE.
009070      MOVE WRK-NEXT-REPORT-ID     TO PTAUD01-AUDIT-RELATED-ENTITY-ID.
009080      MOVE 'SUCCESS '             TO PTAUD01-AUDIT-STATUS.
009090      PERFORM 6200-WRITE-AUDITOUT.
009100 *----------------------------------------------------------------*
009110  2400-99-EXIT.                   EXIT.
009120 *----------------------------------------------------------------*
009130 *----------------------------------------------------------------*
009140  2410-SCAN-ONE-REVIEW-FOR-SUMMARY SECTION.
009150 *----------------------------------------------------------------*
009160      MOVE 'Y'                      TO WRK-ROW-IN-SCOPE-SW.
009170 
009180      IF PTPTX01-CYCLE-ID NOT EQUAL ZEROS
009190         AND WRK-REV-CYCLE-ID (WRK-REV-SCAN-IDX) NOT EQUAL
009200                               PTPTX01-CYCLE-ID
009210         MOVE 'N'                   TO WRK-ROW-IN-SCOPE-SW
009220      END-IF.
009230 
009240      IF WRK-ROW-IS-IN-SCOPE
009250         AND PTPTX01-SCOPE-DEPARTMENT NOT EQUAL SPACES
009260         PERFORM 7150-FIND-USER-DEPARTMENT
009270         IF WRK-FOUND-USER-DEPT   NOT EQUAL PTPTX01-SCOPE-DEPARTMENT
009280            MOVE 'N'                TO WRK-ROW-IN-SCOPE-SW
009290         END-IF
009300      END-IF.
009310 
009320      IF WRK-ROW-IS-IN-SCOPE
009330         ADD 1                     TO WRK-REVIEW-COUNT
009340         IF WRK-REV-SELF-RATING (WRK-REV-SCAN-IDX) GREATER ZERO
009350            ADD WRK-REV-SELF-RATING (WRK-REV-SCAN-IDX)
009360                                     TO WRK-SELF-RATING-SUM
009370            ADD 1                   TO WRK-SELF-RATING-ROWS
009380         END-IF
009390         IF WRK-REV-MGR-RATING (WRK-REV-SCAN-IDX) GREATER ZERO
009400            ADD WRK-REV-MGR-RATING (WRK-REV-SCAN-IDX)
009410                                     TO WRK-MGR-RATING-SUM
009420            ADD 1                   TO WRK-MGR-RATING-ROWS
009430         END-IF
009440      END-IF.
009450 *----------------------------------------------------------------*
009460  2410-99-EXIT.                   EXIT.
009470 *----------------------------------------------------------------*
009480 *----------------------------------------------------------------*
009490  2500-GOAL-ANALYTICS             SECTION.
009500 *----------------------------------------------------------------*
009510      MOVE 'GOAL ANALYTICS TRAN'  TO WRK-ERROR-MSG.
009520 
009530      MOVE ZEROS TO WRK-TOTAL-COUNT WRK-COMPLETED-COUNT
009540                     WRK-IN-PROGRESS-COUNT WRK-PENDING-COUNT
009550                     WRK-PEND-CMPL-APPR-COUNT WRK-REJECTED-GOAL-COUNT.
009560 
009570      PERFORM 2510-SCAN-ONE-GOAL-FOR-ANALYTICS
009580              VARYING WRK-GOL-SCAN-IDX FROM 1 BY 1
009590              UNTIL WRK-GOL-SCAN-IDX GREATER WRK-GOL-COUNT.
009600 
009610      IF WRK-TOTAL-COUNT           GREATER ZERO
009620         COMPUTE WRK-COMPLETION-RATE ROUNDED =
009630             (WRK-COMPLETED-COUNT * 100) / WRK-TOTAL-COUNT
009640      ELSE
009650         MOVE ZERO                 TO WRK-COMPLETION-RATE
009660      END-IF.
009670 
009680      PERFORM 6300-WRITE-GOALRPT-HEADINGS.
009690 
009700      MOVE 'PENDING'                TO GRD-STATUS-NAME.
009710      MOVE WRK-PENDING-COUNT        TO WRK-STATUS-COUNT.
009720      PERFORM 7400-COMPUTE-PERCENT-OF-TOTAL.
009730      MOVE WRK-STATUS-COUNT         TO GRD-COUNT.
009740      MOVE WRK-COMPLETION-RATE      TO GRD-PERCENT.
009750      PERFORM 6400-WRITE-GOALRPT-DETAIL.
009760 
009770      MOVE 'IN_PROGRESS'            TO GRD-STATUS-NAME.
009780      MOVE WRK-IN-PROGRESS-COUNT    TO WRK-STATUS-COUNT.
009790      PERFORM 7400-COMPUTE-PERCENT-OF-TOTAL.
009800      MOVE WRK-STATUS-COUNT         TO GRD-COUNT.
009810      MOVE WRK-COMPLETION-RATE      TO GRD-PERCENT.
009820      PERFORM 6400-WRITE-GOALRPT-DETAIL.
009830 
009840      MOVE 'PENDING_COMPLETION_APPROVAL' TO GRD-STATUS-NAME.
009850      MOVE WRK-PEND-CMPL-APPR-COUNT  TO WRK-STATUS-COUNT.
009860      PERFORM 7400-COMPUTE-PERCENT-OF-TOTAL.
009870      MOVE WRK-STATUS-COUNT          TO GRD-COUNT.
009880      MOVE WRK-COMPLETION-RATE      TO GRD-PERCENT.
009890      PERFORM 6400-WRITE-GOALRPT-DETAIL.
009900 
009910      MOVE 'COMPLETED'              TO GRD-STATUS-NAME.
009920      MOVE WRK-COMPLETED-COUNT      TO WRK-STATUS-COUNT.
009930      PERFORM 7400-COMPUTE-PERCENT-OF-TOTAL.
009940      MOVE WRK-STATUS-COUNT         TO GRD-COUNT.
009950      MOVE WRK-COMPLETION-RATE      TO GRD-PERCENT.
009960      PERFORM 6400-WRITE-GOALRPT-DETAIL.
009970 
009980      MOVE 'REJECTED'                TO GRD-STATUS-NAME.
009990      MOVE WRK-REJECTED-GOAL-COUNT   TO WRK-STATUS-COUNT.
010000      PERFORM 7400-COMPUTE-PERCENT-OF-TOTAL.
010010      MOVE WRK-STATUS-COUNT          TO GRD-COUNT.
010020      MOVE WRK-COMPLETION-RATE       TO GRD-PERCENT.
010030      PERFORM 6400-WRITE-GOALRPT-DETAIL.
010040 
010050      IF WRK-TOTAL-COUNT             GREATER ZERO
010060         COMPUTE WRK-COMPLETION-RATE ROUNDED =
010070             (WRK-COMPLETED-COUNT * 100) / WRK-TOTAL-COUNT
010080      ELSE
010090         MOVE ZERO                  TO WRK-COMPLETION-RATE
010100      END-IF.
010110      MOVE WRK-TOTAL-COUNT           TO GRT-COUNT.
010120      MOVE WRK-COMPLETION-RATE       TO GRT-PERCENT.
010130      MOVE WRK-GOALRPT-TOTAL         TO FD-REG-GOALRPT.
010140      WRITE FD-REG-GOALRPT.
010150      PERFORM 8600-TEST-FS-GOALRPT.
010160      ADD 1                          TO WRK-GOALRPT-LINES-COUNTER.
010170 
010180      MOVE SPACES                    TO WRK-METRICS-TEXT.
010190      MOVE WRK-TOTAL-COUNT            TO WRK-ED-NUM-1.
010200      MOVE WRK-COMPLETED-COUNT        TO WRK-ED-NUM-2.
010210      MOVE WRK-COMPLETION-RATE        TO WRK-ED-RATE-1.
010220      STRING 'GOAL ANALYTICS - TOTAL=' WRK-ED-NUM-1
010230             ' COMPLETED=' WRK-ED-NUM-2
010240             ' RATE=' WRK-ED-RATE-1
010250                                  DELIMITED BY SIZE
010260                                  INTO WRK-METRICS-TEXT.
010270 
010280      MOVE 'GOAL ANALYTICS'         TO PTRPT01-REPORT-SCOPE.
010290      MOVE WRK-METRICS-TEXT          TO PTRPT01-REPORT-METRICS.
010300      PERFORM 6100-WRITE-REPORTSOUT.
010310 
010320      MOVE PTPTX01-REQUESTED-BY-USER-ID TO PTAUD01-AUDIT-USER-ID.
010330      MOVE 'GOAL_ANALYTICS_GENERATED' TO PTAUD01-AUDIT-ACTION.
010340      MOVE 'REPORT'                 TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE.
010350      MOVE WRK-NEXT-REPORT-ID       TO PTAUD01-AUDIT-RELATED-ENTITY-ID.
010360      MOVE 'SUCCESS '               TO PTAUD01-AUDIT-STATUS.
010370      PERFORM 6200-WRITE-AUDITOUT.
010380 *----------------------------------------------------------------*
010390  2500-99-EXIT.                   EXIT.
010400 *----------------------------------------------------------------*
010410 *----------------------------------------------------------------*
010420  2510-SCAN-ONE-GOAL-FOR-ANALYTICS SECTION.
010430 *----------------------------------------------------------------*
010440      ADD 1                         TO WRK-TOTAL-COUNT.
010450      EVALUATE WRK-GOL-STATUS (WRK-GOL-SCAN-IDX)
010460          WHEN 'PENDING'
010470             ADD 1                  TO WRK-PENDING-COUNT
010480          WHEN 'IN_PROGRESS'
010490             ADD 1                  TO WRK-IN-PROGRESS-COUNT
010500          WHEN 'PENDING_COMPLETION_APPROVAL'
010510             ADD 1                  TO WRK-PEND-CMPL-APPR-COUNT
010520          WHEN 'COMPLETED'
010530             ADD 1                  TO WRK-COMPLETED-COUNT
010540          WHEN 'REJECTED'
010550             ADD 1                  TO WRK-REJECTED-GOAL-COUNT
010560      END-EVALUATE.
010570 *----------------------------------------------------------------*
010580  2510-99-EXIT.                   EXIT.
010590 *----------------------------------------------------------------*
010600 *----------------------------------------------------------------*
010610  2600-DEPARTMENT-ROLLUP          SECTION.
010620 *----------------------------------------------------------------*
010630      MOVE 'DEPARTMENT ROLLUP TRAN' TO WRK-ERROR-MSG.
010640 
010650      MOVE ZEROS TO WRK-DEPT-COUNT WRK-GRAND-EMPLOYEE-COUNT
010660                     WRK-GRAND-TOTAL-GOALS WRK-GRAND-COMPLETED-GOALS.
010670 
010680      PERFORM 2610-SCAN-ONE-USER-FOR-DEPT-LIST
010690              VARYING WRK-USR-SCAN-IDX FROM 1 BY 1
010700              UNTIL WRK-USR-SCAN-IDX GREATER WRK-USR-COUNT.
010710 
010720      PERFORM 2650-SORT-DEPTS-TABLE.
010730 
010740      PERFORM 6500-WRITE-DEPTRPT-HEADINGS.
010750 
010760      PERFORM 2620-ROLL-UP-ONE-DEPARTMENT
010770              VARYING WRK-DEPT-IDX FROM 1 BY 1
010780              UNTIL WRK-DEPT-IDX GREATER WRK-DEPT-COUNT.
010790 
010800      MOVE WRK-GRAND-EMPLOYEE-COUNT  TO DRT-EMPLOYEES.
010810      MOVE WRK-GRAND-TOTAL-GOALS     TO DRT-GOALS.
010820      MOVE WRK-GRAND-COMPLETED-GOALS TO DRT-COMPLETED.
010830      MOVE WRK-DEPTRPT-TOTAL          TO FD-REG-DEPTRPT.
010840      WRITE FD-REG-DEPTRPT.
010850      PERFORM 8700-TEST-FS-DEPTRPT.
010860      ADD 1                           TO WRK-DEPTRPT-LINES-COUNTER.
010870 
010880      MOVE SPACES                     TO WRK-METRICS-TEXT.
010890      MOVE WRK-DEPT-COUNT              TO WRK-ED-NUM-1.
010900      MOVE WRK-GRAND-EMPLOYEE-COUNT    TO WRK-ED-NUM-2.
010910      MOVE WRK-GRAND-TOTAL-GOALS       TO WRK-ED-NUM-3.
010920      STRING 'DEPARTMENT ROLLUP - DEPARTMENTS=' WRK-ED-NUM-1
010930             ' EMPLOYEES=' WRK-ED-NUM-2
010940             ' GOALS=' WRK-ED-NUM-3
010950                                  DELIMITED BY SIZE
010960                                  INTO WRK-METRICS-TEXT.
010970 
010980      MOVE 'DEPARTMENT ROLLUP'       TO PTRPT01-REPORT-SCOPE.
010990      MOVE WRK-METRICS-TEXT           TO PTRPT01-REPORT-METRICS.
011000      PERFORM 6100-WRITE-REPORTSOUT.
011010 
011020      MOVE PTPTX01-REQUESTED-BY-USER-ID TO PTAUD01-AUDIT-USER-ID.
011030      MOVE 'DEPARTMENT_ROLLUP_GENERATED' TO PTAUD01-AUDIT-ACTION.
011040      MOVE 'REPORT'                  TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE.
011050      MOVE WRK-NEXT-REPORT-ID        TO PTAUD01-AUDIT-RELATED-ENTITY-ID.
011060      MOVE 'SUCCESS '                TO PTAUD01-AUDIT-STATUS.
011070      PERFORM 6200-WRITE-AUDITOUT.
011080 *----------------------------------------------------------------*
011090  2600-99-EXIT.                   EXIT.
011100 *----------------------------------------------------------------*
011110 *----------------------------------------------------------------*
011120  2610-SCAN-ONE-USER-FOR-DEPT-LIST SECTION.
011130 *----------------------------------------------------------------*
011140      IF WRK-USR-DEPARTMENT (WRK-USR-SCAN-IDX) NOT EQUAL SPACES
011150         MOVE 'N'                   TO WRK-DEPT-MATCH-SW
011160 
011170         PERFORM 2611-SCAN-ONE-DEPT-FOR-DUP
011180                 VARYING WRK-DEPT-SCAN-IDX FROM 1 BY 1
011190                 UNTIL WRK-DEPT-SCAN-IDX GREATER WRK-DEPT-COUNT
011200                 OR WRK-DEPT-WAS-FOUND
011210 
011220         IF NOT WRK-DEPT-WAS-FOUND
011230            ADD 1                    TO WRK-DEPT-COUNT
011240            MOVE WRK-USR-DEPARTMENT (WRK-USR-SCAN-IDX)
011250                            TO WRK-DEPT-NAME (WRK-DEPT-COUNT)
011260         END-IF
011270      END-IF.
011280 *----------------------------------------------------------------*
011290  2610-99-EXIT.                   EXIT.
011300 *----------------------------------------------------------------*
011310 *----------------------------------------------------------------*
011320  2611-SCAN-ONE-DEPT-FOR-DUP      SECTION.
011330 *----------------------------------------------------------------*
011340      IF WRK-DEPT-NAME (WRK-DEPT-SCAN-IDX) EQUAL
011350                         WRK-USR-DEPARTMENT (WRK-USR-SCAN-IDX)
011360         MOVE 'Y'                    TO WRK-DEPT-MATCH-SW
011370      END-IF.
011380 *----------------------------------------------------------------*
011390  2611-99-EXIT.                   EXIT.
011400 *----------------------------------------------------------------*
011410 *----------------------------------------------------------------*
011420  2620-ROLL-UP-ONE-DEPARTMENT     SECTION.
011430 *----------------------------------------------------------------*
011440      MOVE ZEROS TO WRK-TOTAL-COUNT WRK-COMPLETED-COUNT
011450                     WRK-TEAM-SIZE-COUNT.
011460 
011470      PERFORM 2630-SCAN-ONE-USER-FOR-DEPARTMENT
011480              VARYING WRK-USR-SCAN-IDX FROM 1 BY 1
011490              UNTIL WRK-USR-SCAN-IDX GREATER WRK-USR-COUNT.
011500 
011510      IF WRK-TOTAL-COUNT             GREATER ZERO
011520         COMPUTE WRK-COMPLETION-RATE ROUNDED =
011530             (WRK-COMPLETED-COUNT * 100) / WRK-TOTAL-COUNT
011540      ELSE
011550         MOVE ZERO                   TO WRK-COMPLETION-RATE
011560      END-IF.
011570 
011580      MOVE WRK-DEPT-NAME (WRK-DEPT-IDX) TO DRD-DEPARTMENT.
011590      MOVE WRK-TEAM-SIZE-COUNT        TO DRD-EMPLOYEES.
011600      MOVE WRK-TOTAL-COUNT            TO DRD-GOALS.
011610      MOVE WRK-COMPLETED-COUNT        TO DRD-COMPLETED.
011620      MOVE WRK-COMPLETION-RATE        TO DRD-RATE.
011630      MOVE WRK-DEPTRPT-DETAIL          TO FD-REG-DEPTRPT.
011640      WRITE FD-REG-DEPTRPT.
011650      PERFORM 8700-TEST-FS-DEPTRPT.
011660      ADD 1                            TO WRK-DEPTRPT-LINES-COUNTER.
011670 
011680      ADD WRK-TEAM-SIZE-COUNT   TO WRK-GRAND-EMPLOYEE-COUNT.
011690      ADD WRK-TOTAL-COUNT       TO WRK-GRAND-TOTAL-GOALS.
011700      ADD WRK-COMPLETED-COUNT   TO WRK-GRAND-COMPLETED-GOALS.
011710 *----------------------------------------------------------------*
011720  2620-99-EXIT.                   EXIT.
011730 *----------------------------------------------------------------*
011740 *----------------------------------------------------------------*
011750  2630-SCAN-ONE-USER-FOR-DEPARTMENT SECTION.
011760 *----------------------------------------------------------------*
011770      IF WRK-USR-DEPARTMENT (WRK-USR-SCAN-IDX) EQUAL
011780                             WRK-DEPT-NAME (WRK-DEPT-IDX)
011790         ADD 1                       TO WRK-TEAM-SIZE-COUNT
011800         PERFORM 2640-SCAN-ONE-GOAL-FOR-USER
011810                 VARYING WRK-GOL-SCAN-IDX FROM 1 BY 1
011820                 UNTIL WRK-GOL-SCAN-IDX GREATER WRK-GOL-COUNT
011830      END-IF.
011840 *----------------------------------------------------------------*
011850  2630-99-EXIT.                   EXIT.
011860 *----------------------------------------------------------------*
011870 *----------------------------------------------------------------*
011880  2640-SCAN-ONE-GOAL-FOR-USER     SECTION.
011890 *----------------------------------------------------------------*
011900      IF WRK-GOL-ASSIGNED-TO (WRK-GOL-SCAN-IDX) EQUAL
011910                              WRK-USR-ID (WRK-USR-SCAN-IDX)
011920         ADD 1                       TO WRK-TOTAL-COUNT
011930         IF WRK-GOL-STATUS (WRK-GOL-SCAN-IDX) EQUAL 'COMPLETED'
011940            ADD 1                    TO WRK-COMPLETED-COUNT
011950         END-IF
011960      END-IF.
011970 *----------------------------------------------------------------*
011980  2640-99-EXIT.                   EXIT.
011990 *----------------------------------------------------------------*
012000 *----------------------------------------------------------------*
012010  2650-SORT-DEPTS-TABLE           SECTION.
012020 *----------------------------------------------------------------*
012030      MOVE 'Y'                       TO WRK-SORT-EXCHANGE-SW.
012040 
012050      PERFORM 2660-SORT-ONE-PASS
012060              UNTIL NOT WRK-SORT-DID-EXCHANGE.
012070 *----------------------------------------------------------------*
012080  2650-99-EXIT.                   EXIT.
012090 *----------------------------------------------------------------*
012100 *----------------------------------------------------------------*
012110  2660-SORT-ONE-PASS              SECTION.
012120 *----------------------------------------------------------------*
012130      MOVE 'N'                       TO WRK-SORT-EXCHANGE-SW.
012140 
012150      IF WRK-DEPT-COUNT              GREATER THAN 1
012160         PERFORM 2670-COMPARE-ONE-PAIR
012170                 VARYING WRK-DEPT-SCAN-IDX FROM 1 BY 1
012180                 UNTIL WRK-DEPT-SCAN-IDX GREATER WRK-DEPT-COUNT
012190      END-IF.
012200 *----------------------------------------------------------------*
012210  2660-99-EXIT.                   EXIT.
012220 *----------------------------------------------------------------*
012230 *----------------------------------------------------------------*
012240  2670-COMPARE-ONE-PAIR           SECTION.
012250 *----------------------------------------------------------------*
012260      IF WRK-DEPT-SCAN-IDX LESS THAN WRK-DEPT-COUNT
012270         SET WRK-DEPT-IDX TO WRK-DEPT-SCAN-IDX
012280         SET WRK-DEPT-IDX UP BY 1
012290 
012300         IF WRK-DEPT-NAME (WRK-DEPT-SCAN-IDX) GREATER
012310                           WRK-DEPT-NAME (WRK-DEPT-IDX)
012320            MOVE WRK-DEPT-NAME (WRK-DEPT-SCAN-IDX)
012330                                     TO WRK-DEPT-SORT-HOLD
012340            MOVE WRK-DEPT-NAME (WRK-DEPT-IDX)
012350                              TO WRK-DEPT-NAME (WRK-DEPT-SCAN-IDX)
012360            MOVE WRK-DEPT-SORT-HOLD  TO WRK-DEPT-NAME (WRK-DEPT-IDX)
012370            MOVE 'Y'                 TO WRK-SORT-EXCHANGE-SW
012380         END-IF
012390      END-IF.
012400 *----------------------------------------------------------------*
012410  2670-99-EXIT.                   EXIT.
012420 *----------------------------------------------------------------*
012430 *----------------------------------------------------------------*
012440  2900-WRITE-FILEERR5             SECTION.
012450 *----------------------------------------------------------------*
012460      MOVE 'RECORDING ERROR FILE' TO WRK-ERROR-MSG.
012470 
012480      MOVE PTPTX01-TRAN-CODE      TO FE5-TRAN-CODE.
012490      MOVE PTPTX01-REQUESTED-BY-USER-ID TO FE5-REQUESTED-BY-USER-ID.
012500      MOVE PTPTX01-CYCLE-ID       TO FE5-CYCLE-ID.
012510      MOVE WRK-REJECT-REASON      TO FE5-REJECT-REASON.
012520 
012530      MOVE WRK-FILEERR5-REG       TO FD-REG-FILEERR5.
012540 
012550      WRITE FD-REG-FILEERR5.
012560 
012570      PERFORM 8500-TEST-FS-FILEERR5.
012580 
012590      IF WRK-FS-FILEERR5          EQUAL ZEROS
012600         ADD 1                   TO WRK-REJECTED-COUNTER
012610      END-IF.
012620 *----------------------------------------------------------------*
012630  2900-99-EXIT.                   EXIT.
012640 *----------------------------------------------------------------*
012650 *----------------------------------------------------------------*
012660  3000-FINALIZE                   SECTION.
012670 *----------------------------------------------------------------*
012680      CLOSE REPORTTXN
012690            USERSIN
012700            GOALSIN
012710            REVIEWSIN
012720            FILEERR5
012730            REPORTSOUT
012740            AUDITOUT
012750            GOALRPT
012760            DEPTRPT.
012770 
012780      DISPLAY '***************************'.
012790      DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
012800      DISPLAY '***************************'.
012810      DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
012820      DISPLAY '*COMPILED........:'
012830      DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
012840      DISPLAY '*-------------------------*'.
012850      DISPLAY '*REPORT TRANS READ...:' WRK-REPORTTXN-REGS-COUNTER '*'.
012860      DISPLAY '*REPORTS GENERATED...:' WRK-REPORTSOUT-REGS-COUNTER '*'.
012870      DISPLAY '*GOALRPT LINES.......:' WRK-GOALRPT-LINES-COUNTER '*'.
012880      DISPLAY '*DEPTRPT LINES.......:' WRK-DEPTRPT-LINES-COUNTER '*'.
012890      DISPLAY '*TRANSACTIONS REJECTED:' WRK-REJECTED-COUNTER '*'.
012900      DISPLAY '*-------------------------*'.
012910      DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
012920      DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
012930      DISPLAY '***************************'.
012940 
012950      STOP RUN.
012960 *----------------------------------------------------------------*
012970  3000-99-EXIT.                   EXIT.
012980 *----------------------------------------------------------------*
012990 *----------------------------------------------------------------*
013000  6100-WRITE-REPORTSOUT           SECTION.
013010 *----------------------------------------------------------------*
013020      MOVE 'RECORDING REPORT ROW'  TO WRK-ERROR-MSG.
013030 
013040      ADD 1                        TO WRK-NEXT-REPORT-ID.
013050      MOVE WRK-NEXT-REPORT-ID      TO PTRPT01-REPORT-ID.
013060      MOVE PTPTX01-REPORT-FORMAT   TO PTRPT01-REPORT-FORMAT.
013070      MOVE PTPTX01-REQUESTED-BY-USER-ID TO PTRPT01-REPORT-GENERATED-BY.
013080      MOVE WRK-TIMESTAMP-ISO       TO PTRPT01-REPORT-GENERATED-DATE.
013090 
013100      MOVE PTPTX01-REPORT-FORMAT   TO WRK-FILE-PATH-EXT.
013110      INSPECT WRK-FILE-PATH-EXT
013120              CONVERTING 'PDFEXCLV,' TO 'pdfexclv,'.
013130      STRING '/PERFTRK/REPORTS/RPT' WRK-NEXT-REPORT-ID
013140             DELIMITED BY SIZE
013150             '.' DELIMITED BY SIZE
013160             WRK-FILE-PATH-EXT DELIMITED BY SPACE
013170                                  INTO PTRPT01-REPORT-FILE-PATH.
013180 
013190      MOVE PTRPT01-RECORD          TO FD-REG-REPORTSOUT.
013200 
013210      WRITE FD-REG-REPORTSOUT.
013220 
013230      PERFORM 8550-TEST-FS-REPORTSOUT.
013240 
013250      IF WRK-FS-REPORTSOUT         EQUAL ZEROS
013260         ADD 1                     TO WRK-REPORTSOUT-REGS-COUNTER
013270      END-IF.
013280 *----------------------------------------------------------------*
013290  6100-99-EXIT.                   EXIT.
013300 *----------------------------------------------------------------*
013310 *----------------------------------------------------------------*
013320  6200-WRITE-AUDITOUT             SECTION.
013330 *----------------------------------------------------------------*
013340      MOVE 'RECORDING AUDIT LOG'   TO WRK-ERROR-MSG.
013350 
013360      ADD 1                        TO WRK-NEXT-AUDIT-ID.
013370      MOVE WRK-NEXT-AUDIT-ID       TO PTAUD01-AUDIT-ID.
013380      MOVE WRK-TIMESTAMP-ISO       TO PTAUD01-AUDIT-TIMESTAMP.
013390 
013400      MOVE PTAUD01-RECORD          TO FD-REG-AUDITOUT.
013410 
013420      WRITE FD-REG-AUDITOUT.
013430 
013440      PERFORM 8650-TEST-FS-AUDITOUT.
013450 
013460      IF WRK-FS-AUDITOUT           EQUAL ZEROS
013470         ADD 1                     TO WRK-AUDITOUT-REGS-COUNTER
013480      END-IF.
013490 *----------------------------------------------------------------*
013500  6200-99-EXIT.                   EXIT.
013510 *----------------------------------------------------------------*
013520 *----------------------------------------------------------------*
013530  6300-WRITE-GOALRPT-HEADINGS     SECTION.
013540 *----------------------------------------------------------------*
013550      MOVE WRK-GOALRPT-HEADING-1   TO FD-REG-GOALRPT.
013560      WRITE FD-REG-GOALRPT.
013570      PERFORM 8600-TEST-FS-GOALRPT.
013580 
013590      MOVE WRK-GOALRPT-HEADING-2   TO FD-REG-GOALRPT.
013600      WRITE FD-REG-GOALRPT.
013610      PERFORM 8600-TEST-FS-GOALRPT.
013620 
013630      ADD 2                        TO WRK-GOALRPT-LINES-COUNTER.
013640 *----------------------------------------------------------------*
013650  6300-99-EXIT.                   EXIT.
013660 *----------------------------------------------------------------*
013670 *----------------------------------------------------------------*
013680  6400-WRITE-GOALRPT-DETAIL       SECTION.
013690 *----------------------------------------------------------------*
013700      MOVE WRK-GOALRPT-DETAIL      TO FD-REG-GOALRPT.
013710      WRITE FD-REG-GOALRPT.
013720      PERFORM 8600-TEST-FS-GOALRPT.
013730      ADD 1                        TO WRK-GOALRPT-LINES-COUNTER.
013740 *----------------------------------------------------------------*
013750  6400-99-EXIT.                   EXIT.
013760 *----------------------------------------------------------------*
013770 *----------------------------------------------------------------*
013780  6500-WRITE-DEPTRPT-HEADINGS     SECTION.
013790 *----------------------------------------------------------------*
013800      MOVE WRK-DEPTRPT-HEADING-1   TO FD-REG-DEPTRPT.
013810      WRITE FD-REG-DEPTRPT.
013820      PERFORM 8700-TEST-FS-DEPTRPT.
013830 
013840      MOVE WRK-DEPTRPT-HEADING-2   TO FD-REG-DEPTRPT.
013850      WRITE FD-REG-DEPTRPT.
013860      PERFORM 8700-TEST-FS-DEPTRPT.
013870 
013880      ADD 2                        TO WRK-DEPTRPT-LINES-COUNTER.
013890 *----------------------------------------------------------------*
013900  6500-99-EXIT.                   EXIT.
013910 *----------------------------------------------------------------*
013920 *----------------------------------------------------------------*
013930  7100-FIND-REQUESTING-USER       SECTION.
013940 *----------------------------------------------------------------*
013950      SET WRK-USR-IDX              TO 1.
013960 
013970      SEARCH ALL WRK-USR-ENTRY
013980          AT END
013990              MOVE 'REQUESTING USER NOT ON FILE'
014000                                  TO WRK-REJECT-REASON
014010              MOVE 'N'            TO WRK-TRANSACTION-OK-SW
014020          WHEN WRK-USR-ID (WRK-USR-IDX) EQUAL
014030                                  PTPTX01-REQUESTED-BY-USER-ID
014040              MOVE WRK-USR-ROLE (WRK-USR-IDX) TO WRK-FOUND-USER-ROLE
014050      END-SEARCH.
014060 *----------------------------------------------------------------*
014070  7100-99-EXIT.                   EXIT.
014080 *----------------------------------------------------------------*
014090 *----------------------------------------------------------------*
014100  7150-FIND-USER-DEPARTMENT       SECTION.
014110 *----------------------------------------------------------------*
014120      MOVE SPACES                  TO WRK-FOUND-USER-DEPT.
014130 
014140      SET WRK-USR-IDX              TO 1.
014150 
014160      SEARCH ALL WRK-USR-ENTRY
014170          AT END
014180              CONTINUE
014190          WHEN WRK-USR-ID (WRK-USR-IDX) EQUAL
014200                                  WRK-REV-USER-ID (WRK-REV-SCAN-IDX)
014210              MOVE WRK-USR-DEPARTMENT (WRK-USR-IDX)
014220                                  TO WRK-FOUND-USER-DEPT
014230      END-SEARCH.
014240 *----------------------------------------------------------------*
014250  7150-99-EXIT.                   EXIT.
014260 *----------------------------------------------------------------*
014270 *----------------------------------------------------------------*
014280  7400-COMPUTE-PERCENT-OF-TOTAL   SECTION.
014290 *----------------------------------------------------------------*
014300      IF WRK-TOTAL-COUNT            GREATER ZERO
014310         COMPUTE WRK-COMPLETION-RATE ROUNDED =
014320             (WRK-STATUS-COUNT * 100) / WRK-TOTAL-COUNT
014330      ELSE
014340         MOVE ZERO                  TO WRK-COMPLETION-RATE
014350      END-IF.
014360 *----------------------------------------------------------------*
014370  7400-99-EXIT.                   EXIT.
014380 *----------------------------------------------------------------*
014390 *----------------------------------------------------------------*
014400  8100-TEST-FS-REPORTTXN          SECTION.
014410 *----------------------------------------------------------------*
014420      IF WRK-FS-REPORTTXN          NOT EQUAL ZEROS AND 10
014430         MOVE WRK-FS-REPORTTXN     TO WRK-ERROR-CODE
014440         PERFORM 9999-CALL-ABEND-PGM
014450      END-IF.
014460 *----------------------------------------------------------------*
014470  8100-99-EXIT.                   EXIT.
014480 *----------------------------------------------------------------*
014490 *----------------------------------------------------------------*
014500  8200-TEST-FS-USERSIN            SECTION.
014510 *----------------------------------------------------------------*
014520      IF WRK-FS-USERSIN            NOT EQUAL ZEROS AND 10
014530         MOVE WRK-FS-USERSIN       TO WRK-ERROR-CODE
014540         PERFORM 9999-CALL-ABEND-PGM
014550      END-IF.
014560 *----------------------------------------------------------------*
014570  8200-99-EXIT.                   EXIT.
014580 *----------------------------------------------------------------*
014590 *----------------------------------------------------------------*
014600  8300-TEST-FS-GOALSIN            SECTION.
014610 *----------------------------------------------------------------*
014620      IF WRK-FS-GOALSIN            NOT EQUAL ZEROS AND 10
014630         MOVE WRK-FS-GOALSIN       TO WRK-ERROR-CODE
014640         PERFORM 9999-CALL-ABEND-PGM
014650      END-IF.
014660 *----------------------------------------------------------------*
014670  8300-99-EXIT.                   EXIT.
014680 *----------------------------------------------------------------*
014690 *----------------------------------------------------------------*
014700  8400-TEST-FS-REVIEWSIN          SECTION.
014710 *----------------------------------------------------------------*
014720      IF WRK-FS-REVIEWSIN          NOT EQUAL ZEROS AND 10
014730         MOVE WRK-FS-REVIEWSIN     TO WRK-ERROR-CODE
014740         PERFORM 9999-CALL-ABEND-PGM
014750      END-IF.
014760 *----------------------------------------------------------------*
014770  8400-99-EXIT.                   EXIT.
014780 *----------------------------------------------------------------*
014790 *----------------------------------------------------------------*
014800  8500-TEST-FS-FILEERR5           SECTION.
014810 *----------------------------------------------------------------*
014820      IF WRK-FS-FILEERR5           NOT EQUAL ZEROS
014830         MOVE WRK-FS-FILEERR5      TO WRK-ERROR-CODE
014840         PERFORM 9999-CALL-ABEND-PGM
014850      END-IF.
014860 *----------------------------------------------------------------*
014870  8500-99-EXIT.                   EXIT.
014880 *----------------------------------------------------------------*
014890 *----------------------------------------------------------------*
014900  8550-TEST-FS-REPORTSOUT         SECTION.
014910 *----------------------------------------------------------------*
014920      IF WRK-FS-REPORTSOUT         NOT EQUAL ZEROS
014930         MOVE WRK-FS-REPORTSOUT    TO WRK-ERROR-CODE
014940         PERFORM 9999-CALL-ABEND-PGM
014950      END-IF.
014960 *----------------------------------------------------------------*
014970  8550-99-EXIT.                   EXIT.
014980 *----------------------------------------------------------------*
014990 *----------------------------------------------------------------*
015000  8600-TEST-FS-GOALRPT            SECTION.
015010 *----------------------------------------------------------------*
015020      IF WRK-FS-GOALRPT            NOT EQUAL ZEROS
015030         MOVE WRK-FS-GOALRPT       TO WRK-ERROR-CODE
015040         PERFORM 9999-CALL-ABEND-PGM
015050      END-IF.
015060 *----------------------------------------------------------------*
015070  8600-99-EXIT.                   EXIT.
015080 *----------------------------------------------------------------*
015090 *----------------------------------------------------------------*
015100  8650-TEST-FS-AUDITOUT           SECTION.
015110 *----------------------------------------------------------------*
015120      IF WRK-FS-AUDITOUT           NOT EQUAL ZEROS
015130         MOVE WRK-FS-AUDITOUT      TO WRK-ERROR-CODE
015140         PERFORM 9999-CALL-ABEND-PGM
015150      END-IF.
015160 *----------------------------------------------------------------*
015170  8650-99-EXIT.                   EXIT.
015180 *----------------------------------------------------------------*
015190 *----------------------------------------------------------------*
015200  8700-TEST-FS-DEPTRPT            SECTION.
015210 *----------------------------------------------------------------*
015220      IF WRK-FS-DEPTRPT            NOT EQUAL ZEROS
015230         MOVE WRK-FS-DEPTRPT       TO WRK-ERROR-CODE
015240         PERFORM 9999-CALL-ABEND-PGM
015250      END-IF.
015260 *----------------------------------------------------------------*
015270  8700-99-EXIT.                   EXIT.
015280 *----------------------------------------------------------------*
015290 *----------------------------------------------------------------*
015300  9000-GET-DATE-TIME              SECTION.
015310 *----------------------------------------------------------------*
015320      ACCEPT WRK-SYSTEM-DATE       FROM DATE.
015330      MOVE YY                      TO YYYY-FORMATTED.
015340      MOVE MM                      TO MM-FORMATTED.
015350      MOVE DD                      TO DD-FORMATTED.
015360      ADD  2000                    TO YYYY-FORMATTED.
015370 
015380      ACCEPT WRK-SYSTEM-TIME       FROM TIME.
015390      MOVE HOUR                    TO HOUR-FORMATTED.
015400      MOVE MINUTE                  TO MINUTE-FORMATTED.
015410      MOVE SECOND                  TO SECOND-FORMATTED.
015420 
015430      STRING YYYY-FORMATTED '-' MM-FORMATTED '-' DD-FORMATTED
015440             'T' HOUR-FORMATTED ':' MINUTE-FORMATTED ':'
015450             SECOND-FORMATTED
015460                                  DELIMITED BY SIZE
015470                                  INTO WRK-TIMESTAMP-ISO.
015480 *----------------------------------------------------------------*
015490  9000-99-EXIT.                   EXIT.
015500 *----------------------------------------------------------------*
015510 *----------------------------------------------------------------*
015520  9999-CALL-ABEND-PGM             SECTION.
015530 *----------------------------------------------------------------*
015540      MOVE WRK-DATE-FORMATTED      TO WRK-ERROR-DATE.
015550      MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.
015560      CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.
015570 *----------------------------------------------------------------*
015580  9999-99-EXIT.                   EXIT.
015590 *----------------------------------------------------------------*

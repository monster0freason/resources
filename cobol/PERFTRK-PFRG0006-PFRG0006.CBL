000100 *================================================================*
000110 *        I D E N T I F I C A T I O N      D I V I S I O N        *
000120 *================================================================*
000130  IDENTIFICATION  DIVISION.
000140  PROGRAM-ID.     PFRG0006.
000150  AUTHOR.         RENAN MUNIZ MERLO.
000160  INSTALLATION.   PERFORMANCE REVIEW TRACKING - PERFTRK SHOP.
000170  DATE-WRITTEN.   22/06/1994.
000180  DATE-COMPILED.  WHEN-COMPILED.
000190  SECURITY.       CONFIDENTIAL - RESTRICTED TO PERFTRK PAYROLL
000200                  AND HUMAN RESOURCES SUPPORT STAFF ONLY.
000210  REMARKS.
000220 *----------------------------------------------------------------*
000230 *                RENAN MUNIZ MERLO COBOL DEVELOPER               *
000240 *----------------------------------------------------------------*
000250 *    PROGRAM-ID..: PFRG0006.                                     *
000260 *    ANALYST.....: RENAN MUNIZ MERLO                             *
000270 *    PROGRAMMER..: RENAN MUNIZ MERLO                             *
000280 *    DATE........: 22/06/1994                                    *
000290 *----------------------------------------------------------------*
000300 *    PROJECT.....: PERFORMANCE REVIEW TRACKING PROJECT - PERFTRK *
000310 *----------------------------------------------------------------*
000320 *    GOAL........: GATE AND RECORD THE LOGIN, LOGOUT AND          *
000330 *                  PASSWORD-CHANGE TRANSACTIONS AGAINST THE       *
000340 *                  USERS MASTER TABLE. LOGIN RESOLVES THE USER    *
000350 *                  BY E-MAIL AND CHECKS THE STORED CREDENTIAL     *
000360 *                  HASH AND THE ACTIVE-STATUS SWITCH. LOGOUT      *
000370 *                  AND PASSWORD-CHANGE RESOLVE THE USER BY ID.    *
000380 *                  PASSWORD-CHANGE REWRITES THE STORED HASH ON    *
000390 *                  THE USERS MASTER. EVERY TRANSACTION THAT       *
000400 *                  CLEARS ITS GATE APPENDS ONE AUDIT-LOG ROW.     *
000410 *----------------------------------------------------------------*
000420 *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000430 *                   AUTHTXN         00353       PTXTX01          *
000440 *                   USERSIN         00450       PTUSR01          *
000450 *                   USERSOUT        00450       PTUSR01          *
000460 *                   AUDITOUT        00700       PTAUD01          *
000470 *                   FILEERR6        00353       (LOCAL LAYOUT)   *
000480 *----------------------------------------------------------------*
000490 *    TABLE DB2...:  NONE.                                        *
000500 *----------------------------------------------------------------*
000510 *    CHANGE LOG:                                                *
000520 *    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
000530 *    22/06/1994 RMM    PT-0066    ORIGINAL LAYOUT - LOGIN,       *
000540 *                                 LOGOUT AND PASSWORD-CHANGE      *
000550 *                                 TRANSACTIONS.                   *
000560 *    14/01/1999 JLF    PT-Y2K01   EXPANDED ALL DATE WORK AREAS    *
000570 *                                 TO THE FULL CCYY-MM-DD ISO       *
000580 *                                 FORM FOR THE YEAR 2000.         *
000590 *    09/08/2004 DWK    PT-0143    SWITCHED USERS MASTER FROM      *
000600 *                                 INDEXED TO LINE-SEQUENTIAL       *
000610 *                                 WITH IN-MEMORY TABLE REWRITE -   *
000620 *                                 RUNTIME NO LONGER SUPPORTS       *
000630 *                                 INDEXED ORGANIZATION.            *
000640 *    06/09/2015 CRA    PT-0252    ADDED THE ACCOUNT-INACTIVE      *
000650 *                                 GATE ON LOGIN - STATUS WAS       *
000660 *                                 BEING IGNORED, LETTING           *
000670 *                                 DEACTIVATED ACCOUNTS SIGN IN.    *
000680 *================================================================*
000690 *           E N V I R O N M E N T      D I V I S I O N           *
000700 *================================================================*
000710  ENVIRONMENT DIVISION.
000720  CONFIGURATION SECTION.
000730  SPECIAL-NAMES.
000740       C01 IS TOP-OF-FORM
000750       CLASS WRK-NUMERIC-CLASS  IS '0' THRU '9'
000760       UPSI-0.
000770 
000780  INPUT-OUTPUT SECTION.
000790  FILE-CONTROL.
000800 
000810      SELECT AUTHTXN       ASSIGN TO UTS-S-AUTHTXN
000820       ORGANIZATION IS     SEQUENTIAL
000830       ACCESS MODE  IS     SEQUENTIAL
000840       FILE STATUS  IS     WRK-FS-AUTHTXN.
000850 
000860      SELECT USERSIN       ASSIGN TO UTS-S-USERSIN
000870       ORGANIZATION IS     SEQUENTIAL
000880       ACCESS MODE  IS     SEQUENTIAL
000890       FILE STATUS  IS     WRK-FS-USERSIN.
000900 
000910      SELECT USERSOUT      ASSIGN TO UTS-S-USERSOUT
000920       ORGANIZATION IS     SEQUENTIAL
000930       ACCESS MODE  IS     SEQUENTIAL
000940       FILE STATUS  IS     WRK-FS-USERSOUT.
000950 
000960      SELECT AUDITOUT      ASSIGN TO UTS-S-AUDITOUT
000970       ORGANIZATION IS     SEQUENTIAL
000980       ACCESS MODE  IS     SEQUENTIAL
000990       FILE STATUS  IS     WRK-FS-AUDITOUT.
001000 
001010      SELECT FILEERR6      ASSIGN TO UTS-S-FILEERR6
001020       ORGANIZATION IS     SEQUENTIAL
001030       ACCESS MODE  IS     SEQUENTIAL
001040       FILE STATUS  IS     WRK-FS-FILEERR6.
001050 
001060 *================================================================*
001070 *                  D A T A      D I V I S I O N                  *
001080 *================================================================*
001090  DATA DIVISION.
001100  FILE SECTION.
001110 *
001120  FD AUTHTXN
001130      RECORDING MODE IS F
001140      LABEL RECORD   IS STANDARD
001150      BLOCK CONTAINS 00 RECORDS.
001160  01 FD-REG-AUTHTXN     PIC X(353).
001170 
001180  FD USERSIN
001190      RECORDING MODE IS F
001200      LABEL RECORD   IS STANDARD
001210      BLOCK CONTAINS 00 RECORDS.
001220  01 FD-REG-USERSIN     PIC X(450).
001230 
001240  FD USERSOUT
001250      RECORDING MODE IS F
001260      LABEL RECORD   IS STANDARD
001270      BLOCK CONTAINS 00 RECORDS.
001280  01 FD-REG-USERSOUT    PIC X(450).
001290 
001300  FD AUDITOUT
001310      RECORDING MODE IS F
001320      LABEL RECORD   IS STANDARD
001330      BLOCK CONTAINS 00 RECORDS.
001340  01 FD-REG-AUDITOUT    PIC X(700).
001350 
001360  FD FILEERR6
001370      RECORDING MODE IS F
001380      LABEL RECORD   IS STANDARD
001390      BLOCK CONTAINS 00 RECORDS.
001400  01 FD-REG-FILEERR6    PIC X(353).
001410 
001420 *-----------------------------------------------------------------*
001430 *                  WORKING-STORAGE SECTION                        *
001440 *-----------------------------------------------------------------*
001450  WORKING-STORAGE SECTION.
001460 
001470  77 WRK-AUTHTXN-REGS-COUNTER     COMP    PIC 9(06) VALUE ZEROS.
001480  77 WRK-USERSIN-REGS-COUNTER     COMP    PIC 9(06) VALUE ZEROS.
001490  77 WRK-USERSOUT-REGS-COUNTER    COMP    PIC 9(06) VALUE ZEROS.
001500  77 WRK-LOGINS-COUNTER           COMP    PIC 9(06) VALUE ZEROS.
001510  77 WRK-LOGOUTS-COUNTER          COMP    PIC 9(06) VALUE ZEROS.
001520  77 WRK-PASSWD-CHANGES-COUNTER   COMP    PIC 9(06) VALUE ZEROS.
001530  77 WRK-REJECTED-COUNTER         COMP    PIC 9(06) VALUE ZEROS.
001540  77 WRK-AUDITOUT-REGS-COUNTER    COMP    PIC 9(06) VALUE ZEROS.
001550 
001560  77 WRK-AUTHTXN-EOF              PIC X(03) VALUE SPACES.
001570  77 WRK-NEXT-AUDIT-ID            COMP    PIC 9(06) VALUE ZEROS.
001580  77 WRK-TRANSACTION-OK-SW        PIC X(01) VALUE 'Y'.
001590      88 WRK-TRAN-IS-OK                       VALUE 'Y'.
001600      88 WRK-TRAN-IS-REJECTED                 VALUE 'N'.
001610  77 WRK-REJECT-REASON             PIC X(60) VALUE SPACES.
001620 
001630 *DATA FOR ERROR LOG:
001640  01 WRK-ERROR-LOG.
001650     03 WRK-PROGRAM                 PIC X(08) VALUE
001660                                             'PFRG0006'   .
001670     03 WRK-ERROR-MSG               PIC X(30) VALUE SPACES.
001680     03 WRK-ERROR-CODE              PIC X(30) VALUE SPACES.
001690     03 WRK-ERROR-DATE              PIC X(10) VALUE SPACES.
001700     03 WRK-ERROR-TIME              PIC X(08) VALUE SPACES.
001710 *
001720 *ALTERNATE VIEW OF THE ERROR LOG USED WHEN THE OPERATOR BANNER
001730 *NEEDS THE MESSAGE AND CODE STRUNG TOGETHER AS ONE FIELD.
001740  01 WRK-ERROR-LOG-ALT REDEFINES WRK-ERROR-LOG.
001750     03 WRK-ERR-PROGRAM-ALT         PIC X(08).
001760     03 WRK-ERR-TEXT-ALT            PIC X(60).
001770     03 FILLER                      PIC X(18).
001780 
001790 *ABENDING PROGRAM:
001800  77 WRK-ABEND-PGM                  PIC X(08) VALUE
001810                                             'ABENDPGM'   .
001820 
001830  01 WRK-FILE-STATUS.
001840     03 WRK-FS-AUTHTXN              PIC 9(02) VALUE ZEROS.
001850     03 WRK-FS-USERSIN              PIC 9(02) VALUE ZEROS.
001860     03 WRK-FS-USERSOUT             PIC 9(02) VALUE ZEROS.
001870     03 WRK-FS-AUDITOUT             PIC 9(02) VALUE ZEROS.
001880     03 WRK-FS-FILEERR6             PIC 9(02) VALUE ZEROS.
001890 *
001900 *ALPHA VIEW OF THE WHOLE FILE-STATUS BLOCK - DUMPED AS ONE FIELD
001910 *ON AN OPERATOR INQUIRY WHEN MORE THAN ONE FILE IS MISBEHAVING.
001920  01 FILLER REDEFINES WRK-FILE-STATUS.
001930     03 WRK-FILE-STATUS-ALPHA       PIC X(10).
001940 
001950 *TRANSACTION CARD WORK AREA - PTXTX01.CPY CARRIES ITS OWN 01-LEVEL
001960 *(PTXTX01-RECORD), SO NO WRAPPING GROUP IS NEEDED HERE.
001970     COPY 'PTXTX01.CPY'.
001980 
001990 *LOCAL LAYOUT FOR REJECTED TRANSACTIONS - KEPT SHORT SINCE ALL WE
002000 *NEED IS ENOUGH OF THE CARD TO TRACE IT BACK AND THE REASON CODE.
002010  01 WRK-FILEERR6-REG.
002020     03 FE6-TRAN-CODE                PIC X(02).
002030     03 FE6-USER-ID                  PIC 9(06).
002040     03 FE6-REJECT-REASON            PIC X(60).
002050     03 FILLER                       PIC X(285).
002060 
002070     COPY 'PTAUD01.CPY'.
002080 
002090 *TABLE OF USERS, LOADED ENTIRELY INTO MEMORY AND KEPT IN ID
002100 *SEQUENCE SO SEARCH ALL CAN RESOLVE THE LOGOUT AND PASSWORD-CHANGE
002110 *USER-ID DIRECTLY - THE RUNTIME HAS NO INDEXED ORGANIZATION. LOGIN
002120 *ARRIVES WITH USER-ID ZERO AND MUST STILL BE RESOLVED BY E-MAIL, SO
002130 *THE TABLE IS SCANNED LINEARLY FOR THAT ONE CASE. THE WHOLE RECORD
002140 *IS CARRIED FIELD-BY-FIELD (NOT AS ONE BLOB) SINCE PASSWORD-CHANGE
002150 *UPDATES THE HASH AND LAST-MODIFIED-DATE FIELDS IN PLACE.
002160  01 WRK-USERS-TABLE.
002170     03 WRK-USR-ENTRY OCCURS 2000 TIMES
002180                      ASCENDING KEY IS WRK-USR-ID
002190                      INDEXED BY WRK-USR-IDX
002200                                 WRK-USR-SCAN-IDX.
002210        05 WRK-USR-ID                PIC 9(06).
002220        05 WRK-USR-NAME              PIC X(100).
002230        05 WRK-USR-EMAIL             PIC X(100).
002240        05 WRK-USR-PASSWORD-HASH     PIC X(100).
002250        05 WRK-USR-ROLE              PIC X(08).
002260        05 WRK-USR-DEPARTMENT        PIC X(50).
002270        05 WRK-USR-MANAGER-ID        PIC 9(06).
002280        05 WRK-USR-STATUS            PIC X(08).
002290        05 WRK-USR-CREATED-DATE      PIC X(26).
002300        05 WRK-USR-LAST-MOD-DATE     PIC X(26).
002310 
002320  77 WRK-USR-COUNT                  COMP    PIC 9(06) VALUE ZEROS.
002330  77 WRK-USR-MATCH-SW               PIC X(01) VALUE 'N'.
002340      88 WRK-USR-WAS-FOUND                     VALUE 'Y'.
002350 
002360 *SCRATCH AREA USED ONLY WHILE RESOLVING A LOGIN CARD'S E-MAIL - THE
002370 *LOGOUT AND PASSWORD-CHANGE CARDS CARRY THE USER-ID DIRECTLY AND USE
002380 *WRK-USR-IDX (SET BY SEARCH ALL) INSTEAD.
002390  77 WRK-EMAIL-MATCH-SW             PIC X(01) VALUE 'N'.
002400      88 WRK-EMAIL-WAS-FOUND                   VALUE 'Y'.
002410  77 WRK-EMAIL-SCAN-IDX             COMP    PIC 9(06) VALUE ZEROS.
002420  77 WRK-EMAIL-MATCH-IDX            COMP    PIC 9(06) VALUE ZEROS.
002430 
002440  01 WRK-SYSTEM-DATE.
002450     03 YY                           PIC 9(02) VALUE ZEROS.
002460     03 MM                           PIC 9(02) VALUE ZEROS.
002470     03 DD                           PIC 9(02) VALUE ZEROS.
002480  01 FILLER REDEFINES WRK-SYSTEM-DATE.
002490     03 WRK-SYSTEM-DATE-NUM          PIC 9(06).
002500 
002510  01 WRK-DATE-FORMATTED.
002520     03 YYYY-FORMATTED               PIC 9(04) VALUE ZEROS.
002530     03 FILLER                       PIC X(01) VALUE '-'.
002540     03 MM-FORMATTED                 PIC 9(02) VALUE ZEROS.
002550     03 FILLER                       PIC X(01) VALUE '-'.
002560     03 DD-FORMATTED                 PIC 9(02) VALUE ZEROS.
002570 
002580  01 WRK-SYSTEM-TIME.
002590     03 HOUR                         PIC 9(02) VALUE ZEROS.
002600     03 MINUTE                       PIC 9(02) VALUE ZEROS.
002610     03 SECOND                       PIC 9(02) VALUE ZEROS.
002620     03 HUNDREDTH                    PIC 9(02) VALUE ZEROS.
002630 
002640  01 WRK-TIME-FORMATTED.
002650     03 HOUR-FORMATTED               PIC 9(02) VALUE ZEROS.
002660     03 FILLER                       PIC X(01) VALUE ':'.
002670     03 MINUTE-FORMATTED             PIC 9(02) VALUE ZEROS.
002680     03 FILLER                       PIC X(01) VALUE ':'.
002690     03 SECOND-FORMATTED             PIC 9(02) VALUE ZEROS.
002700 
002710  01 WRK-TIMESTAMP-ISO               PIC X(26) VALUE SPACES.
002720 
002730  01 WRK-WHEN-COPILED.
002740     03 MM-COMPILED                  PIC X(02) VALUE SPACES.
002750     03 FILLER                       PIC X(01) VALUE '/'.
002760     03 DD-COMPILED                  PIC X(02) VALUE SPACES.
002770     03 FILLER                       PIC X(01) VALUE '/'.
002780     03 YY-COMPILED                  PIC X(02) VALUE SPACES.
002790     03 HOUR-COMPILED                PIC X(02) VALUE SPACES.
002800     03 FILLER                       PIC X(01) VALUE '-'.
002810     03 MINUTE-COMPILED              PIC X(02) VALUE SPACES.
002820     03 FILLER                       PIC X(01) VALUE '-'.
002830     03 SECOND-COMPILED              PIC X(02) VALUE SPACES.
002840 
002850 *================================================================*
002860  PROCEDURE                       DIVISION.
002870 *================================================================*
002880 *----------------------------------------------------------------*
002890  0000-MAIN-PROCESS               SECTION.
002900 *----------------------------------------------------------------*
002910      MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
002920 
002930      PERFORM 1000-INITIALIZE.
002940 
002950      PERFORM 2000-PROCESS-TRANSACTION
002960              UNTIL WRK-AUTHTXN-EOF EQUAL 'END'.
002970 
002980      PERFORM 5000-REWRITE-USERS-TABLE.
002990 
003000      PERFORM 3000-FINALIZE.
003010 *----------------------------------------------------------------*
003020  0000-99-EXIT.                   EXIT.
003030 *----------------------------------------------------------------*
003040 *----------------------------------------------------------------*
003050  1000-INITIALIZE                 SECTION.
003060 *----------------------------------------------------------------*
003070      PERFORM 9000-GET-DATE-TIME.
003080 
003090      INITIALIZE PTXTX01-RECORD
003100                 WRK-FILEERR6-REG
003110                 PTAUD01-RECORD.
003120 
003130      OPEN INPUT  AUTHTXN
003140                  USERSIN
003150           OUTPUT FILEERR6
003160           EXTEND AUDITOUT.
003170 
003180      MOVE 'OPEN FILE AUTHTXN'     TO WRK-ERROR-MSG.
003190      PERFORM 8100-TEST-FS-AUTHTXN.
003200 
003210      MOVE 'OPEN FILE USERSIN'     TO WRK-ERROR-MSG.
003220      PERFORM 8200-TEST-FS-USERSIN.
003230 
003240      MOVE 'OPEN FILE FILEERR6'    TO WRK-ERROR-MSG.
003250      PERFORM 8400-TEST-FS-FILEERR6.
003260 
003270      PERFORM 1100-LOAD-USERS-TABLE.
003280 
003290      PERFORM 2100-READ-AUTHTXN.
003300 *----------------------------------------------------------------*
003310  1000-99-EXIT.                   EXIT.
003320 *----------------------------------------------------------------*
003330 *----------------------------------------------------------------*
003340  1100-LOAD-USERS-TABLE           SECTION.
003350 *----------------------------------------------------------------*
003360      SET WRK-USR-IDX              TO 1.
003370 
003380      PERFORM 1110-READ-ONE-USER  UNTIL WRK-FS-USERSIN EQUAL 10.
003390 
003400      IF WRK-USR-IDX               GREATER THAN 1
003410         SET WRK-USR-IDX           DOWN BY 1
003420      END-IF.
003430      SET WRK-USR-COUNT            TO WRK-USR-IDX.
003440 *----------------------------------------------------------------*
003450  1100-99-EXIT.                   EXIT.
003460 *----------------------------------------------------------------*
003470 *----------------------------------------------------------------*
003480  1110-READ-ONE-USER              SECTION.
003490 *----------------------------------------------------------------*
003500      READ USERSIN                 INTO WRK-USR-ENTRY (WRK-USR-IDX).
003510 
003520      PERFORM 8200-TEST-FS-USERSIN.
003530 
003540      IF WRK-FS-USERSIN            NOT EQUAL 10
003550         ADD 1                     TO WRK-USERSIN-REGS-COUNTER
003560         SET WRK-USR-IDX           UP BY 1
003570      END-IF.
003580 *----------------------------------------------------------------*
003590  1110-99-EXIT.                   EXIT.
003600 *----------------------------------------------------------------*
003610 *----------------------------------------------------------------*
003620  2000-PROCESS-TRANSACTION        SECTION.
003630 *----------------------------------------------------------------*
003640      MOVE 'Y'                    TO WRK-TRANSACTION-OK-SW.
003650      MOVE SPACES                 TO WRK-REJECT-REASON.
003660 
003670      EVALUATE TRUE
003680          WHEN PTXTX01-TC-88-LOGIN
003690             PERFORM 2200-LOGIN
003700          WHEN PTXTX01-TC-88-LOGOUT
003710             PERFORM 2300-LOGOUT
003720          WHEN PTXTX01-TC-88-PASSWORD-CHANGE
003730             PERFORM 2400-PASSWORD-CHANGE
003740          WHEN OTHER
003750             MOVE 'UNKNOWN TRAN CODE'
003760                                  TO WRK-REJECT-REASON
003770             MOVE 'N'             TO WRK-TRANSACTION-OK-SW
003780      END-EVALUATE.
003790 
003800      IF WRK-TRAN-IS-REJECTED
003810         PERFORM 2900-WRITE-FILEERR6
003820      END-IF.
003830 
003840      PERFORM 2100-READ-AUTHTXN.
003850 *----------------------------------------------------------------*
003860  2000-99-EXIT.                   EXIT.
003870 *----------------------------------------------------------------*
003880 *----------------------------------------------------------------*
003890  2100-READ-AUTHTXN               SECTION.
003900 *----------------------------------------------------------------*
003910      MOVE 'READING AUTHTXN'     TO WRK-ERROR-MSG.
003920 
003930      READ AUTHTXN                 INTO PTXTX01-RECORD.
003940 
003950      PERFORM 8100-TEST-FS-AUTHTXN.
003960 
003970      IF WRK-FS-AUTHTXN           EQUAL 10
003980         MOVE 'END'               TO WRK-AUTHTXN-EOF
003990      ELSE
004000         ADD 1                    TO WRK-AUTHTXN-REGS-COUNTER
004010      END-IF.
004020 *----------------------------------------------------------------*
004030  2100-99-EXIT.                   EXIT.
004040 *----------------------------------------------------------------*
004050 *----------------------------------------------------------------*
004060  2200-LOGIN                      SECTION.
004070 *----------------------------------------------------------------*
004080      MOVE 'LOGIN TRAN'           TO WRK-ERROR-MSG.
004090 
004100      PERFORM 7200-FIND-USER-BY-EMAIL.
004110 
004120      IF NOT WRK-EMAIL-WAS-FOUND
004130         MOVE 'INVALID EMAIL OR PASSWORD'
004140                                  TO WRK-REJECT-REASON
004150         MOVE 'N'                 TO WRK-TRANSACTION-OK-SW
004160      END-IF.
004170 
004180      IF WRK-TRAN-IS-OK
004190         IF WRK-USR-PASSWORD-HASH (WRK-EMAIL-MATCH-IDX) NOT EQUAL
004200                                  PTXTX01-LI-PASSWORD
004210            MOVE 'INVALID EMAIL OR PASSWORD'
004220                                  TO WRK-REJECT-REASON
004230            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
004240         END-IF
004250      END-IF.
004260 
004270      IF WRK-TRAN-IS-OK
004280         IF WRK-USR-STATUS (WRK-EMAIL-MATCH-IDX) EQUAL 'INACTIVE'
004290            MOVE 'ACCOUNT IS INACTIVE'
004300                                  TO WRK-REJECT-REASON
004310            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
004320         END-IF
004330      END-IF.
004340 
004350      IF WRK-TRAN-IS-OK
004360         MOVE WRK-USR-ID (WRK-EMAIL-MATCH-IDX)
004370                                  TO PTXTX01-USER-ID
004380         ADD 1                    TO WRK-LOGINS-COUNTER
004390 
004400         MOVE PTXTX01-USER-ID     TO PTAUD01-AUDIT-USER-ID
004410         MOVE 'LOGIN_SUCCEEDED'   TO PTAUD01-AUDIT-ACTION
004420         MOVE 'USER'              TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
004430         MOVE PTXTX01-USER-ID     TO PTAUD01-AUDIT-RELATED-ENTITY-ID
004440         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
004450         PERFORM 6100-WRITE-AUDITOUT
004460      END-IF.
004470 *----------------------------------------------------------------*
004480  2200-99-EXIT.                   EXIT.
004490 *----------------------------------------------------------------*
004500 *----------------------------------------------------------------*
004510  2300-LOGOUT                     SECTION.
004520 *----------------------------------------------------------------*
004530      MOVE 'LOGOUT TRAN'          TO WRK-ERROR-MSG.
004540 
004550      PERFORM 7100-FIND-ACTOR-USER.
004560 
004570      IF WRK-TRAN-IS-OK
004580         ADD 1                    TO WRK-LOGOUTS-COUNTER
004590 
004600         MOVE PTXTX01-USER-ID     TO PTAUD01-AUDIT-USER-ID
004610         MOVE 'LOGOUT_SUCCEEDED'  TO PTAUD01-AUDIT-ACTION
004620         MOVE 'USER'              TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
004630         MOVE PTXTX01-USER-ID     TO PTAUD01-AUDIT-RELATED-ENTITY-ID
004640         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
004650         PERFORM 6100-WRITE-AUDITOUT
004660      END-IF.
004670 *----------------------------------------------------------------*
004680  2300-99-EXIT.                   EXIT.
004690 *----------------------------------------------------------------*
004700 *----------------------------------------------------------------*
004710  2400-PASSWORD-CHANGE            SECTION.
004720 *----------------------------------------------------------------*
004730      MOVE 'PASSWORD CHANGE TRAN' TO WRK-ERROR-MSG.
004740 
004750      PERFORM 7100-FIND-ACTOR-USER.
004760 
004770      IF WRK-TRAN-IS-OK
004780         IF WRK-USR-PASSWORD-HASH (WRK-USR-IDX) NOT EQUAL
004790                                  PTXTX01-PC-OLD-PASSWORD-HASH
004800            MOVE 'OLD PASSWORD DOES NOT MATCH'
004810                                  TO WRK-REJECT-REASON
004820            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
004830         END-IF
004840      END-IF.
004850 
004860      IF WRK-TRAN-IS-OK
004870         MOVE PTXTX01-PC-NEW-PASSWORD-HASH
004880                                  TO WRK-USR-PASSWORD-HASH (WRK-USR-IDX)
004890         MOVE WRK-TIMESTAMP-ISO   TO
004900                    WRK-USR-LAST-MOD-DATE (WRK-USR-IDX)
004910         ADD 1                    TO WRK-PASSWD-CHANGES-COUNTER
004920 
004930         MOVE PTXTX01-USER-ID     TO PTAUD01-AUDIT-USER-ID
004940         MOVE 'PASSWORD_CHANGED'  TO PTAUD01-AUDIT-ACTION
004950         MOVE 'USER'              TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
004960         MOVE PTXTX01-USER-ID     TO PTAUD01-AUDIT-RELATED-ENTITY-ID
004970         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
004980         PERFORM 6100-WRITE-AUDITOUT
004990      END-IF.
005000 *----------------------------------------------------------------*
005010  2400-99-EXIT.                   EXIT.
005020 *----------------------------------------------------------------*
005030 *----------------------------------------------------------------*
005040  2900-WRITE-FILEERR6             SECTION.
005050 *----------------------------------------------------------------*
005060      MOVE 'RECORDING ERROR FILE' TO WRK-ERROR-MSG.
005070 
005080      MOVE PTXTX01-TRAN-CODE      TO FE6-TRAN-CODE.
005090      MOVE PTXTX01-USER-ID        TO FE6-USER-ID.
005100      MOVE WRK-REJECT-REASON      TO FE6-REJECT-REASON.
005110 
005120      MOVE WRK-FILEERR6-REG       TO FD-REG-FILEERR6.
005130 
005140      WRITE FD-REG-FILEERR6.
005150 
005160      PERFORM 8400-TEST-FS-FILEERR6.
005170 
005180      IF WRK-FS-FILEERR6          EQUAL ZEROS
005190         ADD 1                   TO WRK-REJECTED-COUNTER
005200      END-IF.
005210 *----------------------------------------------------------------*
005220  2900-99-EXIT.                   EXIT.
005230 *----------------------------------------------------------------*
005240 *----------------------------------------------------------------*
005250  3000-FINALIZE                   SECTION.
005260 *----------------------------------------------------------------*
005270      CLOSE AUTHTXN
005280            USERSIN
005290            FILEERR6
005300            AUDITOUT.
005310 
005320      DISPLAY '***************************'.
005330      DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
005340      DISPLAY '***************************'.
005350      DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
005360      DISPLAY '*COMPILED........:'
005370      DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
005380      DISPLAY '*-------------------------*'.
005390      DISPLAY '*AUTH TRANS READ.....:' WRK-AUTHTXN-REGS-COUNTER '*'.
005400      DISPLAY '*LOGINS RECORDED.....:' WRK-LOGINS-COUNTER '*'.
005410      DISPLAY '*LOGOUTS RECORDED....:' WRK-LOGOUTS-COUNTER '*'.
005420      DISPLAY '*PASSWORD CHANGES....:' WRK-PASSWD-CHANGES-COUNTER '*'.
005430      DISPLAY '*TRANSACTIONS REJECTED:' WRK-REJECTED-COUNTER '*'.
005440      DISPLAY '*-------------------------*'.
005450      DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
005460      DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
005470      DISPLAY '***************************'.
005480 
005490      STOP RUN.
005500 *----------------------------------------------------------------*
005510  3000-99-EXIT.                   EXIT.
005520 *----------------------------------------------------------------*
005530 *----------------------------------------------------------------*
005540  5000-REWRITE-USERS-TABLE        SECTION.
005550 *----------------------------------------------------------------*
005560      MOVE 'OPEN FILE USERSOUT'   TO WRK-ERROR-MSG.
005570 
005580      OPEN OUTPUT USERSOUT.
005590 
005600      PERFORM 8250-TEST-FS-USERSOUT.
005610 
005620      PERFORM 5100-WRITE-ONE-USER
005630              VARYING WRK-USR-IDX FROM 1 BY 1
005640              UNTIL WRK-USR-IDX GREATER WRK-USR-COUNT.
005650 
005660      CLOSE USERSOUT.
005670 *----------------------------------------------------------------*
005680  5000-99-EXIT.                   EXIT.
005690 *----------------------------------------------------------------*
005700 *----------------------------------------------------------------*
005710  5100-WRITE-ONE-USER             SECTION.
005720 *----------------------------------------------------------------*
005730      MOVE WRK-USR-ENTRY (WRK-USR-IDX) TO FD-REG-USERSOUT.
005740      WRITE FD-REG-USERSOUT.
005750      PERFORM 8250-TEST-FS-USERSOUT.
005760      IF WRK-FS-USERSOUT           EQUAL ZEROS
005770         ADD 1                    TO WRK-USERSOUT-REGS-COUNTER
005780      END-IF.
005790 *----------------------------------------------------------------*
005800  5100-99-EXIT.                   EXIT.
005810 *----------------------------------------------------------------*
005820 *----------------------------------------------------------------*
005830  6100-WRITE-AUDITOUT              SECTION.
005840 *----------------------------------------------------------------*
005850      MOVE 'RECORDING AUDIT LOG'  TO WRK-ERROR-MSG.
005860 
005870      ADD 1                       TO WRK-NEXT-AUDIT-ID.
005880      MOVE WRK-NEXT-AUDIT-ID      TO PTAUD01-AUDIT-ID.
005890      MOVE WRK-TIMESTAMP-ISO      TO PTAUD01-AUDIT-TIMESTAMP.
005900 
005910      MOVE PTAUD01-RECORD         TO FD-REG-AUDITOUT.
005920 
005930      WRITE FD-REG-AUDITOUT.
005940 
005950      PERFORM 8600-TEST-FS-AUDITOUT.
005960 
005970      IF WRK-FS-AUDITOUT          EQUAL ZEROS
005980         ADD 1                    TO WRK-AUDITOUT-REGS-COUNTER
005990      END-IF.
006000 *----------------------------------------------------------------*
006010  6100-99-EXIT.                   EXIT.
006020 *----------------------------------------------------------------*
006030 *----------------------------------------------------------------*
006040  7100-FIND-ACTOR-USER            SECTION.
006050 *----------------------------------------------------------------*
006060      MOVE 'N'                    TO WRK-USR-MATCH-SW.
006070 
006080      SET WRK-USR-IDX             TO 1.
006090      SEARCH ALL WRK-USR-ENTRY
006100          AT END
006110              MOVE 'USER NOT ON FILE'
006120                                  TO WRK-REJECT-REASON
006130              MOVE 'N'            TO WRK-TRANSACTION-OK-SW
006140          WHEN WRK-USR-ID (WRK-USR-IDX) EQUAL
006150                                  PTXTX01-USER-ID
006160              MOVE 'Y'            TO WRK-USR-MATCH-SW
006170      END-SEARCH.
006180 *----------------------------------------------------------------*
006190  7100-99-EXIT.                   EXIT.
006200 *----------------------------------------------------------------*
006210 *----------------------------------------------------------------*
006220  7200-FIND-USER-BY-EMAIL         SECTION.
006230 *----------------------------------------------------------------*
006240      MOVE 'N'                    TO WRK-EMAIL-MATCH-SW.
006250      MOVE ZEROS                  TO WRK-EMAIL-MATCH-IDX.
006260 
006270      PERFORM 7210-SCAN-ONE-USER-EMAIL
006280              VARYING WRK-EMAIL-SCAN-IDX FROM 1 BY 1
006290              UNTIL WRK-EMAIL-SCAN-IDX GREATER WRK-USR-COUNT
006300              OR WRK-EMAIL-WAS-FOUND.
006310 *----------------------------------------------------------------*
006320  7200-99-EXIT.                   EXIT.
006330 *----------------------------------------------------------------*
006340 *----------------------------------------------------------------*
006350  7210-SCAN-ONE-USER-EMAIL        SECTION.
006360 *----------------------------------------------------------------*
006370      IF WRK-USR-EMAIL (WRK-EMAIL-SCAN-IDX) EQUAL
006380                              PTXTX01-LI-EMAIL
006390         MOVE 'Y'                 TO WRK-EMAIL-MATCH-SW
006400         MOVE WRK-EMAIL-SCAN-IDX  TO WRK-EMAIL-MATCH-IDX
006410      END-IF.
006420 *----------------------------------------------------------------*
006430  7210-99-EXIT.                   EXIT.
006440 *----------------------------------------------------------------*
006450 *----------------------------------------------------------------*
006460  8100-TEST-FS-AUTHTXN            SECTION.
006470 *----------------------------------------------------------------*
006480      IF WRK-FS-AUTHTXN           NOT EQUAL ZEROS AND 10
006490         MOVE WRK-FS-AUTHTXN      TO WRK-ERROR-CODE
006500         PERFORM 9999-CALL-ABEND-PGM
006510      END-IF.
006520 *----------------------------------------------------------------*
006530  8100-99-EXIT.                   EXIT.
006540 *----------------------------------------------------------------*
006550 *----------------------------------------------------------------*
006560  8200-TEST-FS-USERSIN            SECTION.
006570 *----------------------------------------------------------------*
006580      IF WRK-FS-USERSIN           NOT EQUAL ZEROS AND 10
006590         MOVE WRK-FS-USERSIN      TO WRK-ERROR-CODE
006600         PERFORM 9999-CALL-ABEND-PGM
006610      END-IF.
006620 *----------------------------------------------------------------*
006630  8200-99-EXIT.                   EXIT.
006640 *----------------------------------------------------------------*
006650 *----------------------------------------------------------------*
006660  8250-TEST-FS-USERSOUT           SECTION.
006670 *----------------------------------------------------------------*
006680      IF WRK-FS-USERSOUT          NOT EQUAL ZEROS
006690         MOVE WRK-FS-USERSOUT     TO WRK-ERROR-CODE
006700         PERFORM 9999-CALL-ABEND-PGM
006710      END-IF.
006720 *----------------------------------------------------------------*
006730  8250-99-EXIT.                   EXIT.
006740 *----------------------------------------------------------------*
006750 *----------------------------------------------------------------*
006760  8400-TEST-FS-FILEERR6           SECTION.
006770 *----------------------------------------------------------------*
006780      IF WRK-FS-FILEERR6          NOT EQUAL ZEROS
006790         MOVE WRK-FS-FILEERR6     TO WRK-ERROR-CODE
006800         PERFORM 9999-CALL-ABEND-PGM
006810      END-IF.
006820 *----------------------------------------------------------------*
006830  8400-99-EXIT.                   EXIT.
006840 *----------------------------------------------------------------*
006850 *----------------------------------------------------------------*
006860  8600-TEST-FS-AUDITOUT           SECTION.
006870 *----------------------------------------------------------------*
006880      IF WRK-FS-AUDITOUT          NOT EQUAL ZEROS
006890         MOVE WRK-FS-AUDITOUT     TO WRK-ERROR-CODE
006900         PERFORM 9999-CALL-ABEND-PGM
006910      END-IF.
006920 *----------------------------------------------------------------*
006930  8600-99-EXIT.                   EXIT.
006940 *----------------------------------------------------------------*
006950 *----------------------------------------------------------------*
006960  9000-GET-DATE-TIME              SECTION.
006970 *----------------------------------------------------------------*
006980      ACCEPT WRK-SYSTEM-DATE      FROM DATE.
006990      MOVE YY                     TO YYYY-FORMATTED.
007000      MOVE MM                     TO MM-FORMATTED.
007010      MOVE DD                     TO DD-FORMATTED.
007020      ADD  2000                   TO YYYY-FORMATTED.
007030 
007040      ACCEPT WRK-SYSTEM-TIME      FROM TIME.
007050      MOVE HOUR                   TO HOUR-FORMATTED.
007060      MOVE MINUTE                 TO MINUTE-FORMATTED.
007070      MOVE SECOND                 TO SECOND-FORMATTED.
007080 
007090      STRING YYYY-FORMATTED '-' MM-FORMATTED '-' DD-FORMATTED
007100             'T' HOUR-FORMATTED ':' MINUTE-FORMATTED ':'
007110             SECOND-FORMATTED
007120                                  DELIMITED BY SIZE
007130                                  INTO WRK-TIMESTAMP-ISO.
007140 *----------------------------------------------------------------*
007150  9000-99-EXIT.                   EXIT.
007160 *----------------------------------------------------------------*
007170 *----------------------------------------------------------------*
007180  9999-CALL-ABEND-PGM             SECTION.
007190 *----------------------------------------------------------------*
007200      MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
007210      MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
007220      CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
007230 *----------------------------------------------------------------*
007240  9999-99-EXIT.                   EXIT.
007250 *----------------------------------------------------------------*

000010*================================================================*
000020*        I D E N T I F I C A T I O N      D I V I S I O N        *
000030*================================================================*
000040  IDENTIFICATION  DIVISION.
000050  PROGRAM-ID.     PFRG0002.
000060  AUTHOR.         RENAN MUNIZ MERLO.
000070  INSTALLATION.   PERFORMANCE REVIEW TRACKING - PERFTRK SHOP.
000080  DATE-WRITTEN.   22/06/1994.
000090  DATE-COMPILED.  WHEN-COMPILED.
000100  SECURITY.       CONFIDENTIAL - RESTRICTED TO PERFTRK PAYROLL
000110                  AND HUMAN RESOURCES SUPPORT STAFF ONLY.
000120  REMARKS.
000130*----------------------------------------------------------------*
000140*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
000150*----------------------------------------------------------------*
000160*    PROGRAM-ID..: PFRG0002.                                     *
000170*    ANALYST.....: RENAN MUNIZ MERLO                             *
000180*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
000190*    DATE........: 22/06/1994                                    *
000200*----------------------------------------------------------------*
000210*    PROJECT.....: PERFORMANCE REVIEW TRACKING PROJECT - PERFTRK *
000220*----------------------------------------------------------------*
000230*    GOAL........: DRIVE THE GOAL-COMPLETION LIFE CYCLE - SUBMIT,*
000240*                  EVIDENCE VERIFY, APPROVE, REQUEST ADDITIONAL  *
000250*                  EVIDENCE, REJECT, PROGRESS NOTE AND SOFT       *
000260*                  DELETE - AGAINST THE GOALS MASTER TABLE AND    *
000270*                  REWRITE THE MASTER.                            *
000280*----------------------------------------------------------------*
000290*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000300*                   GOALCTXN        06532       PTCTX01          *
000310*                   GOALSIN         17150       PTGOL01          *
000320*                   GOALSOUT        17150       PTGOL01          *
000330*                   APPROVOUT       02626       PTAPR01          *
000340*                   NOTIFOUT        00690       PTNOT01          *
000350*                   AUDITOUT        00700       PTAUD01          *
000360*                   FILEERR2        06532       (LOCAL LAYOUT)   *
000370*----------------------------------------------------------------*
000380*    TABLE DB2...:  NONE.                                        *
000390*----------------------------------------------------------------*
000400*    CHANGE LOG:                                                *
000410*    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
000420*    22/06/1994 RMM    PT-0053    ORIGINAL LAYOUT, SUBMIT/APPROVE*
000430*                                 COMPLETION TRANSACTIONS ONLY.   *
000440*    17/05/1995 RMM    PT-0062    ADDED EVIDENCE-VERIFY AND THE   *
000450*                                 ADDITIONAL-EVIDENCE-REQUIRED    *
000460*                                 BOUNCE-BACK TRANSACTION.        *
000470*    14/01/1999 JLF    PT-Y2K01   EXPANDED ALL DATE WORK AREAS   *
000480*                                 TO THE FULL CCYY-MM-DD ISO     *
000490*                                 FORM FOR THE YEAR 2000.        *
000500*    09/08/2004 DWK    PT-0138    SWITCHED GOALS MASTER FROM     *
000510*                                 INDEXED TO LINE-SEQUENTIAL WITH*
000520*                                 IN-MEMORY TABLE REWRITE -      *
000530*                                 RUNTIME NO LONGER SUPPORTS     *
000540*                                 INDEXED ORGANIZATION. ADDED    *
000550*                                 PROGRESS-NOTE AND SOFT-DELETE  *
000560*                                 TRANSACTIONS.                  *
000570*    11/02/2013 HPK    PT-0212    ADDED THE GOAL-COMPLETION-      *
000580*                                 APPROVAL ROW WRITE ON APPROVE, *
000590*                                 REJECT AND ADDITIONAL-EVIDENCE *
000600*                                 DECISIONS FOR THE MANAGER AUDIT*
000610*                                 TRAIL REQUESTED BY HR.         *
000620*================================================================*
000630*           E N V I R O N M E N T      D I V I S I O N           *
000640*================================================================*
000650  ENVIRONMENT DIVISION.
000660  CONFIGURATION SECTION.
000670  SPECIAL-NAMES.
000680       C01 IS TOP-OF-FORM
000690       CLASS WRK-NUMERIC-CLASS  IS '0' THRU '9'
000700       UPSI-0.
000710 
000720  INPUT-OUTPUT SECTION.
000730  FILE-CONTROL.
000740 
000750      SELECT GOALCTXN      ASSIGN TO UTS-S-GOALCTXN
000760       ORGANIZATION IS     SEQUENTIAL
000770       ACCESS MODE  IS     SEQUENTIAL
000780       FILE STATUS  IS     WRK-FS-GOALCTXN.
000790 
000800      SELECT GOALSIN       ASSIGN TO UTS-S-GOALSIN
000810       ORGANIZATION IS     SEQUENTIAL
000820       ACCESS MODE  IS     SEQUENTIAL
000830       FILE STATUS  IS     WRK-FS-GOALSIN.
000840 
000850      SELECT GOALSOUT      ASSIGN TO UTS-S-GOALSOUT
000860       ORGANIZATION IS     SEQUENTIAL
000870       ACCESS MODE  IS     SEQUENTIAL
000880       FILE STATUS  IS     WRK-FS-GOALSOUT.
000890 
000900      SELECT APPROVOUT     ASSIGN TO UTS-S-APPROVOUT
000910       ORGANIZATION IS     SEQUENTIAL
000920       ACCESS MODE  IS     SEQUENTIAL
000930       FILE STATUS  IS     WRK-FS-APPROVOUT.
000940 
000950      SELECT NOTIFOUT      ASSIGN TO UTS-S-NOTIFOUT
000960       ORGANIZATION IS     SEQUENTIAL
000970       ACCESS MODE  IS     SEQUENTIAL
000980       FILE STATUS  IS     WRK-FS-NOTIFOUT.
000990 
001000      SELECT AUDITOUT      ASSIGN TO UTS-S-AUDITOUT
001010       ORGANIZATION IS     SEQUENTIAL
001020       ACCESS MODE  IS     SEQUENTIAL
001030       FILE STATUS  IS     WRK-FS-AUDITOUT.
001040 
001050      SELECT FILEERR2      ASSIGN TO UTS-S-FILEERR2
001060       ORGANIZATION IS     SEQUENTIAL
001070       ACCESS MODE  IS     SEQUENTIAL
001080       FILE STATUS  IS     WRK-FS-FILEERR2.
001090 
001100*================================================================*
001110*                  D A T A      D I V I S I O N                  *
001120*================================================================*
001130  DATA DIVISION.
001140  FILE SECTION.
001150*
001160  FD GOALCTXN
001170      RECORDING MODE IS F
001180      LABEL RECORD   IS STANDARD
001190      BLOCK CONTAINS 00 RECORDS.
001200  01 FD-REG-GOALCTXN    PIC X(6532).
001210 
001220  FD GOALSIN
001230      RECORDING MODE IS F
001240      LABEL RECORD   IS STANDARD
001250      BLOCK CONTAINS 00 RECORDS.
001260  01 FD-REG-GOALSIN     PIC X(17150).
001270 
001280  FD GOALSOUT
001290      RECORDING MODE IS F
001300      LABEL RECORD   IS STANDARD
001310      BLOCK CONTAINS 00 RECORDS.
001320  01 FD-REG-GOALSOUT    PIC X(17150).
001330 
001340  FD APPROVOUT
001350      RECORDING MODE IS F
001360      LABEL RECORD   IS STANDARD
001370      BLOCK CONTAINS 00 RECORDS.
001380  01 FD-REG-APPROVOUT   PIC X(2626).
001390 
001400  FD NOTIFOUT
001410      RECORDING MODE IS F
001420      LABEL RECORD   IS STANDARD
001430      BLOCK CONTAINS 00 RECORDS.
001440  01 FD-REG-NOTIFOUT    PIC X(690).
001450 
001460  FD AUDITOUT
001470      RECORDING MODE IS F
001480      LABEL RECORD   IS STANDARD
001490      BLOCK CONTAINS 00 RECORDS.
001500  01 FD-REG-AUDITOUT    PIC X(700).
001510 
001520  FD FILEERR2
001530      RECORDING MODE IS F
001540      LABEL RECORD   IS STANDARD
001550      BLOCK CONTAINS 00 RECORDS.
001560  01 FD-REG-FILEERR2    PIC X(6532).
001570 
001580*-----------------------------------------------------------------*
001590*                  WORKING-STORAGE SECTION                        *
001600*-----------------------------------------------------------------*
001610  WORKING-STORAGE SECTION.
001620 
001630  77 WRK-GOALCTXN-REGS-COUNTER     COMP    PIC 9(06) VALUE ZEROS.
001640  77 WRK-GOALSIN-REGS-COUNTER      COMP    PIC 9(06) VALUE ZEROS.
001650  77 WRK-GOALSOUT-REGS-COUNTER     COMP    PIC 9(06) VALUE ZEROS.
001660  77 WRK-SUBMITTED-COUNTER         COMP    PIC 9(06) VALUE ZEROS.
001670  77 WRK-VERIFIED-COUNTER          COMP    PIC 9(06) VALUE ZEROS.
001680  77 WRK-APPROVED-COUNTER          COMP    PIC 9(06) VALUE ZEROS.
001690  77 WRK-ADDL-EVID-COUNTER         COMP    PIC 9(06) VALUE ZEROS.
001700  77 WRK-REJ-COMPL-COUNTER         COMP    PIC 9(06) VALUE ZEROS.
001710  77 WRK-PROGRESS-COUNTER          COMP    PIC 9(06) VALUE ZEROS.
001720  77 WRK-DELETED-COUNTER           COMP    PIC 9(06) VALUE ZEROS.
001730  77 WRK-REJECTED-COUNTER          COMP    PIC 9(06) VALUE ZEROS.
001740  77 WRK-APPROVOUT-REGS-COUNTER    COMP    PIC 9(06) VALUE ZEROS.
001750  77 WRK-NOTIFOUT-REGS-COUNTER     COMP    PIC 9(06) VALUE ZEROS.
001760  77 WRK-AUDITOUT-REGS-COUNTER     COMP    PIC 9(06) VALUE ZEROS.
001770 
001780  77 WRK-GOALCTXN-EOF              PIC X(03) VALUE SPACES.
001790  77 WRK-NEXT-APPROVAL-ID          COMP    PIC 9(06) VALUE ZEROS.
001800  77 WRK-NEXT-AUDIT-ID             COMP    PIC 9(06) VALUE ZEROS.
001810  77 WRK-TRANSACTION-OK-SW         PIC X(01) VALUE 'Y'.
001820      88 WRK-TRAN-IS-OK                        VALUE 'Y'.
001830      88 WRK-TRAN-IS-REJECTED                  VALUE 'N'.
001840  77 WRK-REJECT-REASON             PIC X(60) VALUE SPACES.
001850 
001860*DATA FOR ERROR LOG:
001870  01 WRK-ERROR-LOG.
001880     03 WRK-PROGRAM                  PIC X(08) VALUE
001890                                               'PFRG0002'   .
001900     03 WRK-ERROR-MSG                PIC X(30) VALUE SPACES.
001910     03 WRK-ERROR-CODE               PIC X(30) VALUE SPACES.
001920     03 WRK-ERROR-DATE               PIC X(10) VALUE SPACES.
001930     03 WRK-ERROR-TIME               PIC X(08) VALUE SPACES.
001940*
001950*ALTERNATE VIEW OF THE ERROR LOG USED WHEN THE OPERATOR BANNER
001960*NEEDS THE MESSAGE AND CODE STRUNG TOGETHER AS ONE FIELD.
001970  01 WRK-ERROR-LOG-ALT REDEFINES WRK-ERROR-LOG.
001980     03 WRK-ERR-PROGRAM-ALT          PIC X(08).
001990     03 WRK-ERR-TEXT-ALT             PIC X(60).
002000     03 FILLER                       PIC X(18).
002010 
002020*ABENDING PROGRAM:
002030  77 WRK-ABEND-PGM                   PIC X(08) VALUE
002040                                               'ABENDPGM'   .
002050 
002060  01 WRK-FILE-STATUS.
002070     03 WRK-FS-GOALCTXN              PIC 9(02) VALUE ZEROS.
002080     03 WRK-FS-GOALSIN               PIC 9(02) VALUE ZEROS.
002090     03 WRK-FS-GOALSOUT              PIC 9(02) VALUE ZEROS.
002100     03 WRK-FS-APPROVOUT             PIC 9(02) VALUE ZEROS.
002110     03 WRK-FS-NOTIFOUT              PIC 9(02) VALUE ZEROS.
002120     03 WRK-FS-AUDITOUT              PIC 9(02) VALUE ZEROS.
002130     03 WRK-FS-FILEERR2              PIC 9(02) VALUE ZEROS.
002140*
002150*ALPHA VIEW OF THE WHOLE FILE-STATUS BLOCK - DUMPED AS ONE FIELD
002160*ON AN OPERATOR INQUIRY WHEN MORE THAN ONE FILE IS MISBEHAVING.
002170  01 FILLER REDEFINES WRK-FILE-STATUS.
002180     03 WRK-FILE-STATUS-ALPHA        PIC X(14).
002190 
002200*TRANSACTION CARD WORK AREA - PTCTX01.CPY CARRIES ITS OWN 01-LEVEL
002210*(PTCTX01-RECORD) PLUS ITS OWN PER-TRAN-CODE REDEFINES, SO NO
002220*WRAPPING GROUP IS NEEDED HERE.
002230     COPY 'PTCTX01.CPY'.
002240 
002250*LOCAL LAYOUT FOR REJECTED TRANSACTIONS - KEPT SHORT SINCE ALL WE
002260*NEED IS ENOUGH OF THE CARD TO TRACE IT BACK AND THE REASON CODE.
002270  01 WRK-FILEERR2-REG.
002280     03 FE2-TRAN-CODE                 PIC X(02).
002290     03 FE2-ACTOR-USER-ID             PIC 9(06).
002300     03 FE2-GOAL-ID                   PIC 9(06).
002310     03 FE2-REJECT-REASON             PIC X(60).
002320     03 FILLER                        PIC X(6458).
002330 
002340     COPY 'PTAPR01.CPY'.
002350 
002360     COPY 'PTNOT01.CPY'.
002370 
002380     COPY 'PTAUD01.CPY'.
002390 
002400*TABLE OF GOALS, LOADED ENTIRELY INTO MEMORY, MUTATED BY LINEAR
002410*SCAN AND REWRITTEN IN FULL AT 5000-REWRITE-GOALS-TABLE - THE
002420*RUNTIME HAS NO INDEXED ORGANIZATION.
002430  01 WRK-GOALS-TABLE.
002440     03 WRK-GOL-ENTRY OCCURS 5000 TIMES
002450                      INDEXED BY WRK-GOL-IDX.
002460        05 WRK-GOL-REG                PIC X(17150).
002470*
002480*SCRATCH AREA USED TO WORK ON ONE GOALS-TABLE ENTRY AT A TIME.
002490*THE ENTRY IS MOVED IN FROM WRK-GOL-REG(WRK-GOL-IDX) BEFORE EACH
002500*TRANSACTION AND MOVED BACK OUT AFTER - THE TABLE ITSELF IS KEPT
002510*AS PLAIN PIC X SO NO 01-LEVEL INSIDE THE OCCURS IS NEEDED.
002520     COPY 'PTGOL01.CPY'.
002530 
002540  77 WRK-GOL-COUNT                  COMP    PIC 9(06) VALUE ZEROS.
002550  77 WRK-GOL-SCAN-IDX               COMP    PIC 9(06) VALUE ZEROS.
002560  77 WRK-GOL-MATCH-SW               PIC X(01) VALUE 'N'.
002570      88 WRK-GOL-WAS-FOUND                     VALUE 'Y'.
002580 
002590*GENERAL-PURPOSE TRAILING-SPACE SCAN AREA, USED TO FIND THE
002600*TRIMMED LENGTH OF A VARIABLE-LENGTH COMMENTS OR NOTES FIELD
002610*BEFORE STRINGING A NEW ENTRY ONTO IT - SEE 7200/7210 BELOW.
002620  01 WRK-SCAN-AREA                  PIC X(4000) VALUE SPACES.
002630  77 WRK-SCAN-START                 COMP    PIC 9(04) VALUE ZEROS.
002640  77 WRK-SCAN-POS                   COMP    PIC 9(04) VALUE ZEROS.
002650  77 WRK-SCAN-RESULT-LEN            COMP    PIC 9(04) VALUE ZEROS.
002660  77 WRK-SCAN-DONE-SW               PIC X(01) VALUE 'N'.
002670      88 WRK-SCAN-IS-DONE                      VALUE 'Y'.
002680 
002690  77 WRK-OLD-NOTES-LEN              COMP    PIC 9(04) VALUE ZEROS.
002700  77 WRK-NEW-NOTE-LEN               COMP    PIC 9(04) VALUE ZEROS.
002710  01 WRK-NOTES-SCRATCH              PIC X(4000) VALUE SPACES.
002720  01 WRK-NOTE-LINE                  PIC X(2028) VALUE SPACES.
002730 
002740*WORKING AREA FOR THE EVIDENCE-VERIFY STATUS SUPPLIED ON THE
002750*VE TRANSACTION - UPPERCASED BEFORE IT IS TESTED AND STORED.
002760  01 WRK-VERIFY-STATUS-UC           PIC X(30) VALUE SPACES.
002770      88 WRK-VSUC-88-NOT-VERIFIED    VALUE 'NOT_VERIFIED'.
002780      88 WRK-VSUC-88-VERIFIED        VALUE 'VERIFIED'.
002790      88 WRK-VSUC-88-NEEDS-ADDL-LINK VALUE 'NEEDS_ADDITIONAL_LINK'.
002800      88 WRK-VSUC-88-REJECTED        VALUE 'REJECTED'.
002810 
002820*WORKING DATA FOR THE SYSTEM DATE AND TIME.
002830  01 WRK-SYSTEM-DATE.
002840     03 YY                           PIC 9(02) VALUE ZEROS.
002850     03 MM                           PIC 9(02) VALUE ZEROS.
002860     03 DD                           PIC 9(02) VALUE ZEROS.
002870*
002880*ALTERNATE NUMERIC VIEW OF THE SYSTEM DATE - USED FOR THE QUICK
002890*GREATER-THAN COMPARE IN THE Y2K-01 FIX OF 14/01/1999.
002900  01 FILLER REDEFINES WRK-SYSTEM-DATE.
002910     03 WRK-SYSTEM-DATE-NUM          PIC 9(06).
002920*
002930  01 WRK-DATE-FORMATTED.
002940     03 DD-FORMATTED                 PIC 9(02) VALUE ZEROS.
002950     03 FILLER                       PIC X(01) VALUE '-'.
002960     03 MM-FORMATTED                 PIC 9(02) VALUE ZEROS.
002970     03 FILLER                       PIC X(01) VALUE '-'.
002980     03 YYYY-FORMATTED               PIC 9(04) VALUE ZEROS.
002990*
003000  01 WRK-SYSTEM-TIME.
003010     03 HOUR                         PIC 9(02) VALUE ZEROS.
003020     03 MINUTE                       PIC 9(02) VALUE ZEROS.
003030     03 SECOND                       PIC 9(02) VALUE ZEROS.
003040     03 HUNDREDTH                    PIC 9(02) VALUE ZEROS.
003050*
003060  01 WRK-TIME-FORMATTED.
003070     03 HOUR-FORMATTED               PIC 9(02) VALUE ZEROS.
003080     03 FILLER                       PIC X(01) VALUE ':'.
003090     03 MINUTE-FORMATTED             PIC 9(02) VALUE ZEROS.
003100     03 FILLER                       PIC X(01) VALUE ':'.
003110     03 SECOND-FORMATTED             PIC 9(02) VALUE ZEROS.
003120 
003130  01 WRK-TIMESTAMP-ISO               PIC X(26) VALUE SPACES.
003140 
003150  01 WRK-WHEN-COPILED.
003160     03 MM-COMPILED                  PIC X(02) VALUE SPACES.
003170     03 FILLER                       PIC X(01) VALUE '/'.
003180     03 DD-COMPILED                  PIC X(02) VALUE SPACES.
003190     03 FILLER                       PIC X(01) VALUE '/'.
003200     03 YY-COMPILED                  PIC X(02) VALUE SPACES.
003210     03 HOUR-COMPILED                PIC X(02) VALUE SPACES.
003220     03 FILLER                       PIC X(01) VALUE '-'.
003230     03 MINUTE-COMPILED              PIC X(02) VALUE SPACES.
003240     03 FILLER                       PIC X(01) VALUE '-'.
003250     03 SECOND-COMPILED              PIC X(02) VALUE SPACES.
003260 
003270*================================================================*
003280  PROCEDURE                       DIVISION.
003290*================================================================*
003300*----------------------------------------------------------------*
003310  0000-MAIN-PROCESS               SECTION.
003320*----------------------------------------------------------------*
003330      MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
003340 
003350      PERFORM 1000-INITIALIZE.
003360 
003370      PERFORM 2000-PROCESS-TRANSACTION
003380              UNTIL WRK-GOALCTXN-EOF EQUAL 'END'.
003390 
003400      PERFORM 5000-REWRITE-GOALS-TABLE.
003410 
003420      PERFORM 3000-FINALIZE.
003430*----------------------------------------------------------------*
003440  0000-99-EXIT.                   EXIT.
003450*----------------------------------------------------------------*
003460*----------------------------------------------------------------*
003470  1000-INITIALIZE                 SECTION.
003480*----------------------------------------------------------------*
003490      PERFORM 9000-GET-DATE-TIME.
003500 
003510      INITIALIZE PTCTX01-RECORD
003520                 WRK-FILEERR2-REG
003530                 PTAPR01-RECORD
003540                 PTNOT01-RECORD
003550                 PTAUD01-RECORD
003560                 PTGOL01-RECORD.
003570 
003580      OPEN INPUT  GOALCTXN
003590                  GOALSIN
003600           OUTPUT FILEERR2
003610           EXTEND APPROVOUT
003620                  NOTIFOUT
003630                  AUDITOUT.
003640 
003650      MOVE 'OPEN FILE GOALCTXN'    TO WRK-ERROR-MSG.
003660      PERFORM 8100-TEST-FS-GOALCTXN.
003670 
003680      MOVE 'OPEN FILE GOALSIN'     TO WRK-ERROR-MSG.
003690      PERFORM 8200-TEST-FS-GOALSIN.
003700 
003710      MOVE 'OPEN FILE FILEERR2'    TO WRK-ERROR-MSG.
003720      PERFORM 8300-TEST-FS-FILEERR2.
003730 
003740      PERFORM 1200-LOAD-GOALS-TABLE.
003750 
003760      PERFORM 2100-READ-GOALCTXN.
003770*----------------------------------------------------------------*
003780  1000-99-EXIT.                   EXIT.
003790*----------------------------------------------------------------*
003800*----------------------------------------------------------------*
003810  1200-LOAD-GOALS-TABLE           SECTION.
003820*----------------------------------------------------------------*
003830      MOVE ZEROS                  TO WRK-GOL-COUNT.
003840 
003850      PERFORM 1210-READ-ONE-GOAL  UNTIL WRK-FS-GOALSIN EQUAL 10.
003860*----------------------------------------------------------------*
003870  1200-99-EXIT.                   EXIT.
003880*----------------------------------------------------------------*
003890*----------------------------------------------------------------*
003900  1210-READ-ONE-GOAL              SECTION.
003910*----------------------------------------------------------------*
003920      ADD 1                        TO WRK-GOL-COUNT.
003930      SET WRK-GOL-IDX              TO WRK-GOL-COUNT.
003940      READ GOALSIN                 INTO WRK-GOL-REG (WRK-GOL-IDX).
003950      PERFORM 8200-TEST-FS-GOALSIN.
003960      IF WRK-FS-GOALSIN            EQUAL 10
003970         SUBTRACT 1                FROM WRK-GOL-COUNT
003980      ELSE
003990         ADD 1                     TO WRK-GOALSIN-REGS-COUNTER
004000      END-IF.
004010*----------------------------------------------------------------*
004020  1210-99-EXIT.                   EXIT.
004030*----------------------------------------------------------------*
004040*----------------------------------------------------------------*
004050  2000-PROCESS-TRANSACTION        SECTION.
004060*----------------------------------------------------------------*
004070      MOVE 'Y'                    TO WRK-TRANSACTION-OK-SW.
004080      MOVE SPACES                 TO WRK-REJECT-REASON.
004090 
004100      PERFORM 7100-FIND-GOAL-BY-ID.
004110 
004120      IF WRK-TRAN-IS-OK
004130         MOVE WRK-GOL-REG (WRK-GOL-SCAN-IDX) TO PTGOL01-RECORD
004140      END-IF.
004150 
004160      IF WRK-TRAN-IS-OK
004170         EVALUATE TRUE
004180             WHEN PTCTX01-TC-88-SUBMIT-COMPLETION
004190                PERFORM 2200-SUBMIT-COMPLETION
004200             WHEN PTCTX01-TC-88-VERIFY-EVIDENCE
004210                PERFORM 2300-VERIFY-EVIDENCE
004220             WHEN PTCTX01-TC-88-APPROVE-COMPLETION
004230                PERFORM 2400-APPROVE-COMPLETION
004240             WHEN PTCTX01-TC-88-ADDL-EVIDENCE-REQ
004250                PERFORM 2500-REQUEST-ADDL-EVIDENCE
004260             WHEN PTCTX01-TC-88-REJECT-COMPLETION
004270                PERFORM 2600-REJECT-COMPLETION
004280             WHEN PTCTX01-TC-88-PROGRESS-NOTE
004290                PERFORM 2700-ADD-PROGRESS-NOTE
004300             WHEN PTCTX01-TC-88-SOFT-DELETE
004310                PERFORM 2800-SOFT-DELETE-GOAL
004320             WHEN OTHER
004330                MOVE 'UNKNOWN TRAN CODE'
004340                                     TO WRK-REJECT-REASON
004350                MOVE 'N'             TO WRK-TRANSACTION-OK-SW
004360         END-EVALUATE
004370      END-IF.
004380 
004390      IF WRK-TRAN-IS-REJECTED
004400         PERFORM 2900-WRITE-FILEERR2
004410      END-IF.
004420 
004430      PERFORM 2100-READ-GOALCTXN.
004440*----------------------------------------------------------------*
004450  2000-99-EXIT.                   EXIT.
004460*----------------------------------------------------------------*
004470*----------------------------------------------------------------*
004480  2100-READ-GOALCTXN              SECTION.
004490*----------------------------------------------------------------*
004500      MOVE 'READING GOALCTXN'     TO WRK-ERROR-MSG.
004510 
004520      READ GOALCTXN                INTO PTCTX01-RECORD.
004530 
004540      PERFORM 8100-TEST-FS-GOALCTXN.
004550 
004560      IF WRK-FS-GOALCTXN           EQUAL 10
004570         MOVE 'END'                TO WRK-GOALCTXN-EOF
004580      ELSE
004590         ADD 1                     TO WRK-GOALCTXN-REGS-COUNTER
004600      END-IF.
004610*----------------------------------------------------------------*
004620  2100-99-EXIT.                   EXIT.
004630*----------------------------------------------------------------*
004640*----------------------------------------------------------------*
004650  2200-SUBMIT-COMPLETION          SECTION.
004660*----------------------------------------------------------------*
004670      MOVE 'SUBMIT COMPLETION TRAN' TO WRK-ERROR-MSG.
004680 
004690      IF PTGOL01-GOAL-ASSIGNED-TO-USER-ID
004700                              NOT EQUAL PTCTX01-ACTOR-USER-ID
004710         MOVE 'ACTOR IS NOT THE ASSIGNED EMPLOYEE'
004720                                  TO WRK-REJECT-REASON
004730         MOVE 'N'                 TO WRK-TRANSACTION-OK-SW
004740      END-IF.
004750 
004760      IF WRK-TRAN-IS-OK
004770         IF NOT PTGOL01-STAT-88-IN-PROGRESS
004780            MOVE 'GOAL IS NOT IN PROGRESS'
004790                                  TO WRK-REJECT-REASON
004800            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
004810         END-IF
004820      END-IF.
004830 
004840      IF WRK-TRAN-IS-OK
004850         MOVE 'PENDING_COMPLETION_APPROVAL'
004860                                  TO PTGOL01-GOAL-STATUS
004870         MOVE PTCTX01-SC-EVIDENCE-LINK
004880                                  TO PTGOL01-GOAL-EVIDENCE-LINK
004890         MOVE PTCTX01-SC-EVIDENCE-LINK-DESC
004900                                  TO PTGOL01-GOAL-EVIDENCE-LINK-DESC
004910         MOVE PTCTX01-SC-ACCESS-INSTR
004920                        TO PTGOL01-GOAL-EVIDENCE-ACCESS-INSTR
004930         MOVE PTCTX01-SC-COMPLETION-NOTES
004940                                  TO PTGOL01-GOAL-COMPLETION-NOTES
004950         MOVE WRK-TIMESTAMP-ISO   TO PTGOL01-GOAL-COMPL-SUBMITTED-DATE
004960         MOVE 'PENDING'           TO PTGOL01-GOAL-COMPL-APPROVAL-STATUS
004970         MOVE 'NOT_VERIFIED'      TO
004980                        PTGOL01-GOAL-EVIDENCE-VERIFY-STATUS
004990         MOVE WRK-TIMESTAMP-ISO   TO
005000                        PTGOL01-GOAL-LAST-MODIFIED-DATE
005010         MOVE PTGOL01-RECORD      TO WRK-GOL-REG (WRK-GOL-SCAN-IDX)
005020         ADD 1                    TO WRK-SUBMITTED-COUNTER
005030 
005040         MOVE PTGOL01-GOAL-ASSIGNED-MANAGER-ID
005050                                  TO PTNOT01-NOTIF-USER-ID
005060         MOVE 'GOAL_COMPLETION_SUBMITTED' TO PTNOT01-NOTIF-TYPE
005070         MOVE 'AN EMPLOYEE HAS SUBMITTED COMPLETION EVIDENCE FOR A GOAL.'
005080                                  TO PTNOT01-NOTIF-MESSAGE
005090         MOVE 'GOAL'              TO PTNOT01-NOTIF-RELATED-ENTITY-TYPE
005100         MOVE PTCTX01-GOAL-ID     TO PTNOT01-NOTIF-RELATED-ENTITY-ID
005110         MOVE 'UNREAD'            TO PTNOT01-NOTIF-STATUS
005120         MOVE 'HIGH'              TO PTNOT01-NOTIF-PRIORITY
005130         MOVE 'Y'                 TO PTNOT01-NOTIF-ACTION-REQUIRED
005140         PERFORM 6100-WRITE-NOTIFOUT
005150 
005160         MOVE PTCTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
005170         MOVE 'GOAL_COMPLETION_SUBMITTED' TO PTAUD01-AUDIT-ACTION
005180         MOVE 'GOAL'              TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
005190         MOVE PTCTX01-GOAL-ID     TO PTAUD01-AUDIT-RELATED-ENTITY-ID
005200         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
005210         PERFORM 6200-WRITE-AUDITOUT
005220      END-IF.
005230*----------------------------------------------------------------*
005240  2200-99-EXIT.                   EXIT.
005250*----------------------------------------------------------------*
005260*----------------------------------------------------------------*
005270  2300-VERIFY-EVIDENCE            SECTION.
005280*----------------------------------------------------------------*
005290      MOVE 'VERIFY EVIDENCE TRAN'  TO WRK-ERROR-MSG.
005300 
005310      IF PTGOL01-GOAL-ASSIGNED-MANAGER-ID
005320                              NOT EQUAL PTCTX01-ACTOR-USER-ID
005330         MOVE 'ACTOR IS NOT THE ASSIGNED MANAGER'
005340                                  TO WRK-REJECT-REASON
005350         MOVE 'N'                 TO WRK-TRANSACTION-OK-SW
005360      END-IF.
005370 
005380      IF WRK-TRAN-IS-OK
005390         MOVE PTCTX01-VE-VERIFY-STATUS TO WRK-VERIFY-STATUS-UC
005400         INSPECT WRK-VERIFY-STATUS-UC
005410                 CONVERTING 'abcdefghijklmnopqrstuvwxyz'
005420                         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005430         IF NOT WRK-VSUC-88-NOT-VERIFIED
005440            AND NOT WRK-VSUC-88-VERIFIED
005450            AND NOT WRK-VSUC-88-NEEDS-ADDL-LINK
005460            AND NOT WRK-VSUC-88-REJECTED
005470            MOVE 'INVALID EVIDENCE VERIFY STATUS'
005480                                  TO WRK-REJECT-REASON
005490            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
005500         END-IF
005510      END-IF.
005520 
005530      IF WRK-TRAN-IS-OK
005540         MOVE WRK-VERIFY-STATUS-UC TO
005550                        PTGOL01-GOAL-EVIDENCE-VERIFY-STATUS
005560         MOVE PTCTX01-VE-VERIFY-NOTES TO
005570                        PTGOL01-GOAL-EVIDENCE-VERIFY-NOTES
005580         MOVE PTCTX01-ACTOR-USER-ID TO
005590                        PTGOL01-GOAL-EVIDENCE-VERIFIED-BY
005600         MOVE WRK-TIMESTAMP-ISO   TO
005610                        PTGOL01-GOAL-EVIDENCE-VERIFIED-DATE
005620         MOVE WRK-TIMESTAMP-ISO   TO
005630                        PTGOL01-GOAL-LAST-MODIFIED-DATE
005640         MOVE PTGOL01-RECORD      TO WRK-GOL-REG (WRK-GOL-SCAN-IDX)
005650         ADD 1                    TO WRK-VERIFIED-COUNTER
005660 
005670         MOVE PTCTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
005680         MOVE 'EVIDENCE_VERIFIED' TO PTAUD01-AUDIT-ACTION
005690         MOVE 'GOAL'              TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
005700         MOVE PTCTX01-GOAL-ID     TO PTAUD01-AUDIT-RELATED-ENTITY-ID
005710         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
005720         PERFORM 6200-WRITE-AUDITOUT
005730      END-IF.
005740*----------------------------------------------------------------*
005750  2300-99-EXIT.                   EXIT.
005760*----------------------------------------------------------------*
005770*----------------------------------------------------------------*
005780  2400-APPROVE-COMPLETION         SECTION.
005790*----------------------------------------------------------------*
005800      MOVE 'APPROVE COMPLETION TRAN' TO WRK-ERROR-MSG.
005810 
005820      IF PTGOL01-GOAL-ASSIGNED-MANAGER-ID
005830                              NOT EQUAL PTCTX01-ACTOR-USER-ID
005840         MOVE 'ACTOR IS NOT THE ASSIGNED MANAGER'
005850                                  TO WRK-REJECT-REASON
005860         MOVE 'N'                 TO WRK-TRANSACTION-OK-SW
005870      END-IF.
005880 
005890      IF WRK-TRAN-IS-OK
005900         IF NOT PTGOL01-STAT-88-PEND-CMP-APPR
005910            MOVE 'GOAL IS NOT PENDING COMPLETION APPROVAL'
005920                                  TO WRK-REJECT-REASON
005930            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
005940         END-IF
005950      END-IF.
005960 
005970      IF WRK-TRAN-IS-OK
005980         MOVE 'COMPLETED'         TO PTGOL01-GOAL-STATUS
005990         MOVE 'APPROVED'          TO PTGOL01-GOAL-COMPL-APPROVAL-STATUS
006000         MOVE PTCTX01-ACTOR-USER-ID TO
006010                        PTGOL01-GOAL-COMPL-APPROVED-BY
006020         MOVE WRK-TIMESTAMP-ISO   TO
006030                        PTGOL01-GOAL-COMPL-APPROVED-DATE
006040         MOVE WRK-TIMESTAMP-ISO   TO
006050                        PTGOL01-GOAL-FINAL-COMPLETION-DATE
006060         MOVE PTCTX01-AC-MANAGER-COMMENTS TO
006070                        PTGOL01-GOAL-MGR-COMPLETION-COMMENTS
006080         MOVE 'VERIFIED'          TO
006090                        PTGOL01-GOAL-EVIDENCE-VERIFY-STATUS
006100         MOVE PTCTX01-ACTOR-USER-ID TO
006110                        PTGOL01-GOAL-EVIDENCE-VERIFIED-BY
006120         MOVE WRK-TIMESTAMP-ISO   TO
006130                        PTGOL01-GOAL-EVIDENCE-VERIFIED-DATE
006140         MOVE WRK-TIMESTAMP-ISO   TO
006150                        PTGOL01-GOAL-LAST-MODIFIED-DATE
006160         MOVE PTGOL01-RECORD      TO WRK-GOL-REG (WRK-GOL-SCAN-IDX)
006170         ADD 1                    TO WRK-APPROVED-COUNTER
006180 
006190         MOVE 'APPROVED'          TO PTAPR01-APPROVAL-DECISION
006200         MOVE PTCTX01-ACTOR-USER-ID TO PTAPR01-APPROVAL-APPROVED-BY
006210         MOVE PTCTX01-AC-MANAGER-COMMENTS TO
006220                        PTAPR01-APPROVAL-MANAGER-COMMENTS
006230         MOVE 'Y'                 TO PTAPR01-APPROVAL-EVIDENCE-VERIFIED
006240         MOVE 'COMPLETION EVIDENCE ACCEPTED AND GOAL MARKED COMPLETE.'
006250                                  TO PTAPR01-APPROVAL-DECISION-RATIONALE
006260         PERFORM 6300-WRITE-APPROVOUT
006270 
006280         MOVE PTGOL01-GOAL-ASSIGNED-TO-USER-ID TO
006290                        PTNOT01-NOTIF-USER-ID
006300         MOVE 'GOAL_COMPLETION_APPROVED' TO PTNOT01-NOTIF-TYPE
006310         MOVE 'YOUR GOAL COMPLETION HAS BEEN APPROVED.'
006320                                  TO PTNOT01-NOTIF-MESSAGE
006330         MOVE 'GOAL'              TO PTNOT01-NOTIF-RELATED-ENTITY-TYPE
006340         MOVE PTCTX01-GOAL-ID     TO PTNOT01-NOTIF-RELATED-ENTITY-ID
006350         MOVE 'UNREAD'            TO PTNOT01-NOTIF-STATUS
006360         MOVE 'HIGH'              TO PTNOT01-NOTIF-PRIORITY
006370         MOVE 'N'                 TO PTNOT01-NOTIF-ACTION-REQUIRED
006380         PERFORM 6100-WRITE-NOTIFOUT
006390 
006400         MOVE PTCTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
006410         MOVE 'GOAL_COMPLETION_APPROVED' TO PTAUD01-AUDIT-ACTION
006420         MOVE 'GOAL'              TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
006430         MOVE PTCTX01-GOAL-ID     TO PTAUD01-AUDIT-RELATED-ENTITY-ID
006440         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
006450         PERFORM 6200-WRITE-AUDITOUT
006460      END-IF.
006470*----------------------------------------------------------------*
006480  2400-99-EXIT.                   EXIT.
006490*----------------------------------------------------------------*
006500*----------------------------------------------------------------*
006510  2500-REQUEST-ADDL-EVIDENCE      SECTION.
006520*----------------------------------------------------------------*
006530      MOVE 'REQUEST ADDL EVIDENCE TRAN' TO WRK-ERROR-MSG.
006540 
006550      IF PTGOL01-GOAL-ASSIGNED-MANAGER-ID
006560                              NOT EQUAL PTCTX01-ACTOR-USER-ID
006570         MOVE 'ACTOR IS NOT THE ASSIGNED MANAGER'
006580                                  TO WRK-REJECT-REASON
006590         MOVE 'N'                 TO WRK-TRANSACTION-OK-SW
006600      END-IF.
006610 
006620      IF WRK-TRAN-IS-OK
006630         MOVE 'ADDITIONAL_EVIDENCE_REQUIRED' TO
006640                        PTGOL01-GOAL-COMPL-APPROVAL-STATUS
006650         MOVE 'NEEDS_ADDITIONAL_LINK' TO
006660                        PTGOL01-GOAL-EVIDENCE-VERIFY-STATUS
006670         MOVE PTCTX01-AE-REASON   TO
006680                        PTGOL01-GOAL-EVIDENCE-VERIFY-NOTES
006690         MOVE WRK-TIMESTAMP-ISO   TO
006700                        PTGOL01-GOAL-LAST-MODIFIED-DATE
006710         MOVE PTGOL01-RECORD      TO WRK-GOL-REG (WRK-GOL-SCAN-IDX)
006720         ADD 1                    TO WRK-ADDL-EVID-COUNTER
006730 
006740         MOVE 'ADDITIONAL_EVIDENCE_REQUIRED' TO
006750                        PTAPR01-APPROVAL-DECISION
006760         MOVE PTCTX01-ACTOR-USER-ID TO PTAPR01-APPROVAL-APPROVED-BY
006770         MOVE PTCTX01-AE-REASON   TO
006780                        PTAPR01-APPROVAL-MANAGER-COMMENTS
006790         MOVE 'N'                 TO PTAPR01-APPROVAL-EVIDENCE-VERIFIED
006800         MOVE 'EVIDENCE SUPPLIED DID NOT SUPPORT THE COMPLETION CLAIM.'
006810                                  TO PTAPR01-APPROVAL-DECISION-RATIONALE
006820         PERFORM 6300-WRITE-APPROVOUT
006830 
006840         MOVE PTGOL01-GOAL-ASSIGNED-TO-USER-ID TO
006850                        PTNOT01-NOTIF-USER-ID
006860         MOVE 'ADDITIONAL_EVIDENCE_REQUIRED' TO PTNOT01-NOTIF-TYPE
006870         MOVE 'YOUR MANAGER NEEDS ADDITIONAL EVIDENCE FOR THIS GOAL.'
006880                                  TO PTNOT01-NOTIF-MESSAGE
006890         MOVE 'GOAL'              TO PTNOT01-NOTIF-RELATED-ENTITY-TYPE
006900         MOVE PTCTX01-GOAL-ID     TO PTNOT01-NOTIF-RELATED-ENTITY-ID
006910         MOVE 'UNREAD'            TO PTNOT01-NOTIF-STATUS
006920         MOVE 'HIGH'              TO PTNOT01-NOTIF-PRIORITY
006930         MOVE 'Y'                 TO PTNOT01-NOTIF-ACTION-REQUIRED
006940         PERFORM 6100-WRITE-NOTIFOUT
006950 
006960         MOVE PTCTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
006970         MOVE 'ADDITIONAL_EVIDENCE_REQUESTED' TO PTAUD01-AUDIT-ACTION
006980         MOVE 'GOAL'              TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
006990         MOVE PTCTX01-GOAL-ID     TO PTAUD01-AUDIT-RELATED-ENTITY-ID
007000         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
007010         PERFORM 6200-WRITE-AUDITOUT
007020      END-IF.
007030*----------------------------------------------------------------*
007040  2500-99-EXIT.                   EXIT.
007050*----------------------------------------------------------------*
007060*----------------------------------------------------------------*
007070  2600-REJECT-COMPLETION          SECTION.
007080*----------------------------------------------------------------*
007090      MOVE 'REJECT COMPLETION TRAN' TO WRK-ERROR-MSG.
007100 
007110      IF PTGOL01-GOAL-ASSIGNED-MANAGER-ID
007120                              NOT EQUAL PTCTX01-ACTOR-USER-ID
007130         MOVE 'ACTOR IS NOT THE ASSIGNED MANAGER'
007140                                  TO WRK-REJECT-REASON
007150         MOVE 'N'                 TO WRK-TRANSACTION-OK-SW
007160      END-IF.
007170 
007180      IF WRK-TRAN-IS-OK
007190         MOVE 'IN_PROGRESS'       TO PTGOL01-GOAL-STATUS
007200         MOVE 'REJECTED'          TO PTGOL01-GOAL-COMPL-APPROVAL-STATUS
007210         MOVE PTCTX01-RJ-REASON   TO
007220                        PTGOL01-GOAL-MGR-COMPLETION-COMMENTS
007230         MOVE WRK-TIMESTAMP-ISO   TO
007240                        PTGOL01-GOAL-LAST-MODIFIED-DATE
007250         MOVE PTGOL01-RECORD      TO WRK-GOL-REG (WRK-GOL-SCAN-IDX)
007260         ADD 1                    TO WRK-REJ-COMPL-COUNTER
007270 
007280         MOVE 'REJECTED'          TO PTAPR01-APPROVAL-DECISION
007290         MOVE PTCTX01-ACTOR-USER-ID TO PTAPR01-APPROVAL-APPROVED-BY
007300         MOVE PTCTX01-RJ-REASON   TO
007310                        PTAPR01-APPROVAL-MANAGER-COMMENTS
007320         MOVE 'N'                 TO PTAPR01-APPROVAL-EVIDENCE-VERIFIED
007330         MOVE 'COMPLETION EVIDENCE WAS NOT ACCEPTED; GOAL REOPENED.'
007340                                  TO PTAPR01-APPROVAL-DECISION-RATIONALE
007350         PERFORM 6300-WRITE-APPROVOUT
007360 
007370         MOVE PTGOL01-GOAL-ASSIGNED-TO-USER-ID TO
007380                        PTNOT01-NOTIF-USER-ID
007390         MOVE 'GOAL_COMPLETION_REJECTED' TO PTNOT01-NOTIF-TYPE
007400         MOVE 'YOUR GOAL COMPLETION WAS REJECTED AND THE GOAL REOPENED.'
007410                                  TO PTNOT01-NOTIF-MESSAGE
007420         MOVE 'GOAL'              TO PTNOT01-NOTIF-RELATED-ENTITY-TYPE
007430         MOVE PTCTX01-GOAL-ID     TO PTNOT01-NOTIF-RELATED-ENTITY-ID
007440         MOVE 'UNREAD'            TO PTNOT01-NOTIF-STATUS
007450         MOVE 'HIGH'              TO PTNOT01-NOTIF-PRIORITY
007460         MOVE 'Y'                 TO PTNOT01-NOTIF-ACTION-REQUIRED
007470         PERFORM 6100-WRITE-NOTIFOUT
007480 
007490         MOVE PTCTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
007500         MOVE 'GOAL_COMPLETION_REJECTED' TO PTAUD01-AUDIT-ACTION
007510         MOVE 'GOAL'              TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
007520         MOVE PTCTX01-GOAL-ID     TO PTAUD01-AUDIT-RELATED-ENTITY-ID
007530         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
007540         PERFORM 6200-WRITE-AUDITOUT
007550      END-IF.
007560*----------------------------------------------------------------*
007570  2600-99-EXIT.                   EXIT.
007580*----------------------------------------------------------------*
007590*----------------------------------------------------------------*
007600  2700-ADD-PROGRESS-NOTE          SECTION.
007610*----------------------------------------------------------------*
007620      MOVE 'ADD PROGRESS NOTE TRAN' TO WRK-ERROR-MSG.
007630 
007640      IF PTGOL01-GOAL-ASSIGNED-TO-USER-ID
007650                              NOT EQUAL PTCTX01-ACTOR-USER-ID
007660         MOVE 'ACTOR IS NOT THE ASSIGNED EMPLOYEE'
007670                                  TO WRK-REJECT-REASON
007680         MOVE 'N'                 TO WRK-TRANSACTION-OK-SW
007690      END-IF.
007700 
007710      IF WRK-TRAN-IS-OK
007720         MOVE PTGOL01-GOAL-PROGRESS-NOTES TO WRK-SCAN-AREA
007730         MOVE 4000                TO WRK-SCAN-START
007740         PERFORM 7200-FIND-TRIMMED-LENGTH
007750         MOVE WRK-SCAN-RESULT-LEN TO WRK-OLD-NOTES-LEN
007760 
007770         MOVE SPACES               TO WRK-SCAN-AREA
007780         MOVE PTCTX01-PN-NOTE-TEXT TO WRK-SCAN-AREA (1:2000)
007790         MOVE 2000                 TO WRK-SCAN-START
007800         PERFORM 7200-FIND-TRIMMED-LENGTH
007810         MOVE WRK-SCAN-RESULT-LEN  TO WRK-NEW-NOTE-LEN
007820 
007830         STRING WRK-TIMESTAMP-ISO  DELIMITED BY SIZE
007840                ': '                DELIMITED BY SIZE
007850                PTCTX01-PN-NOTE-TEXT (1:WRK-NEW-NOTE-LEN)
007860                                     DELIMITED BY SIZE
007870                                     INTO WRK-NOTE-LINE
007880 
007890         IF WRK-OLD-NOTES-LEN      EQUAL ZEROS
007900            MOVE WRK-NOTE-LINE      TO PTGOL01-GOAL-PROGRESS-NOTES
007910         ELSE
007920            MOVE PTGOL01-GOAL-PROGRESS-NOTES TO WRK-NOTES-SCRATCH
007930            STRING WRK-NOTES-SCRATCH (1:WRK-OLD-NOTES-LEN)
007940                                     DELIMITED BY SIZE
007950                   X'0A'             DELIMITED BY SIZE
007960                   WRK-NOTE-LINE     DELIMITED BY SIZE
007970                                     INTO PTGOL01-GOAL-PROGRESS-NOTES
007980         END-IF
007990 
008000         MOVE WRK-TIMESTAMP-ISO    TO
008010                        PTGOL01-GOAL-LAST-MODIFIED-DATE
008020         MOVE PTGOL01-RECORD       TO WRK-GOL-REG (WRK-GOL-SCAN-IDX)
008030         ADD 1                     TO WRK-PROGRESS-COUNTER
008040 
008050         MOVE PTCTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
008060         MOVE 'PROGRESS_ADDED'     TO PTAUD01-AUDIT-ACTION
008070         MOVE 'GOAL'               TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
008080         MOVE PTCTX01-GOAL-ID      TO PTAUD01-AUDIT-RELATED-ENTITY-ID
008090         MOVE 'SUCCESS '           TO PTAUD01-AUDIT-STATUS
008100         PERFORM 6200-WRITE-AUDITOUT
008110      END-IF.
008120*----------------------------------------------------------------*
008130  2700-99-EXIT.                   EXIT.
008140*----------------------------------------------------------------*
008150*----------------------------------------------------------------*
008160  2800-SOFT-DELETE-GOAL           SECTION.
008170*----------------------------------------------------------------*
008180      MOVE 'SOFT DELETE GOAL TRAN' TO WRK-ERROR-MSG.
008190 
008200      IF PTCTX01-ACTOR-ROLE        EQUAL 'EMPLOYEE'
008210         IF PTGOL01-GOAL-ASSIGNED-TO-USER-ID
008220                              NOT EQUAL PTCTX01-ACTOR-USER-ID
008230            MOVE 'EMPLOYEE MAY ONLY DELETE OWN GOAL'
008240                                  TO WRK-REJECT-REASON
008250            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
008260         END-IF
008270      END-IF.
008280 
008290      IF WRK-TRAN-IS-OK
008300         MOVE 'REJECTED'          TO PTGOL01-GOAL-STATUS
008310         MOVE WRK-TIMESTAMP-ISO   TO
008320                        PTGOL01-GOAL-LAST-MODIFIED-DATE
008330         MOVE PTGOL01-RECORD      TO WRK-GOL-REG (WRK-GOL-SCAN-IDX)
008340         ADD 1                    TO WRK-DELETED-COUNTER
008350 
008360         MOVE PTCTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
008370         MOVE 'GOAL_DELETED'      TO PTAUD01-AUDIT-ACTION
008380         MOVE 'GOAL'              TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
008390         MOVE PTCTX01-GOAL-ID     TO PTAUD01-AUDIT-RELATED-ENTITY-ID
008400         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
008410         PERFORM 6200-WRITE-AUDITOUT
008420      END-IF.
008430*----------------------------------------------------------------*
008440  2800-99-EXIT.                   EXIT.
008450*----------------------------------------------------------------*
008460*----------------------------------------------------------------*
008470  2900-WRITE-FILEERR2             SECTION.
008480*----------------------------------------------------------------*
008490      MOVE 'RECORDING ERROR FILE' TO WRK-ERROR-MSG.
008500 
008510      MOVE PTCTX01-TRAN-CODE      TO FE2-TRAN-CODE.
008520      MOVE PTCTX01-ACTOR-USER-ID  TO FE2-ACTOR-USER-ID.
008530      MOVE PTCTX01-GOAL-ID        TO FE2-GOAL-ID.
008540      MOVE WRK-REJECT-REASON      TO FE2-REJECT-REASON.
008550 
008560      MOVE WRK-FILEERR2-REG       TO FD-REG-FILEERR2.
008570 
008580      WRITE FD-REG-FILEERR2.
008590 
008600      PERFORM 8300-TEST-FS-FILEERR2.
008610 
008620      IF WRK-FS-FILEERR2          EQUAL ZEROS
008630         ADD 1                    TO WRK-REJECTED-COUNTER
008640      END-IF.
008650*----------------------------------------------------------------*
008660  2900-99-EXIT.                   EXIT.
008670*----------------------------------------------------------------*
008680*----------------------------------------------------------------*
008690  3000-FINALIZE                   SECTION.
008700*----------------------------------------------------------------*
008710      CLOSE GOALCTXN
008720            GOALSIN
008730            FILEERR2
008740            APPROVOUT
008750            NOTIFOUT
008760            AUDITOUT.
008770 
008780      DISPLAY '***************************'.
008790      DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
008800      DISPLAY '***************************'.
008810      DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
008820      DISPLAY '*COMPILED........:'
008830      DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
008840      DISPLAY '*-------------------------*'.
008850      DISPLAY '*COMPL TRANS READ....:' WRK-GOALCTXN-REGS-COUNTER '*'.
008860      DISPLAY '*SUBMITTED...........:' WRK-SUBMITTED-COUNTER '*'.
008870      DISPLAY '*EVIDENCE VERIFIED...:' WRK-VERIFIED-COUNTER '*'.
008880      DISPLAY '*APPROVED............:' WRK-APPROVED-COUNTER '*'.
008890      DISPLAY '*ADDL EVIDENCE REQD..:' WRK-ADDL-EVID-COUNTER '*'.
008900      DISPLAY '*COMPLETION REJECTED.:' WRK-REJ-COMPL-COUNTER '*'.
008910      DISPLAY '*PROGRESS NOTES......:' WRK-PROGRESS-COUNTER '*'.
008920      DISPLAY '*GOALS SOFT DELETED..:' WRK-DELETED-COUNTER '*'.
008930      DISPLAY '*TRANSACTIONS REJECTED:' WRK-REJECTED-COUNTER '*'.
008940      DISPLAY '*-------------------------*'.
008950      DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
008960      DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
008970      DISPLAY '***************************'.
008980 
008990      STOP RUN.
009000*----------------------------------------------------------------*
009010  3000-99-EXIT.                   EXIT.
009020*----------------------------------------------------------------*
009030*----------------------------------------------------------------*
009040  5000-REWRITE-GOALS-TABLE        SECTION.
009050*----------------------------------------------------------------*
009060      MOVE 'OPEN FILE GOALSOUT'   TO WRK-ERROR-MSG.
009070 
009080      OPEN OUTPUT GOALSOUT.
009090 
009100      PERFORM 8250-TEST-FS-GOALSOUT.
009110 
009120      PERFORM 5100-WRITE-ONE-GOAL
009130              VARYING WRK-GOL-SCAN-IDX FROM 1 BY 1
009140              UNTIL WRK-GOL-SCAN-IDX GREATER WRK-GOL-COUNT.
009150 
009160      CLOSE GOALSOUT.
009170*----------------------------------------------------------------*
009180  5000-99-EXIT.                   EXIT.
009190*----------------------------------------------------------------*
009200*----------------------------------------------------------------*
009210  5100-WRITE-ONE-GOAL             SECTION.
009220*----------------------------------------------------------------*
009230      MOVE WRK-GOL-REG (WRK-GOL-SCAN-IDX) TO FD-REG-GOALSOUT.
009240      WRITE FD-REG-GOALSOUT.
009250      PERFORM 8250-TEST-FS-GOALSOUT.
009260      IF WRK-FS-GOALSOUT           EQUAL ZEROS
009270         ADD 1                     TO WRK-GOALSOUT-REGS-COUNTER
009280      END-IF.
009290*----------------------------------------------------------------*
009300  5100-99-EXIT.                   EXIT.
009310*----------------------------------------------------------------*
009320*----------------------------------------------------------------*
009330  6100-WRITE-NOTIFOUT             SECTION.
009340*----------------------------------------------------------------*
009350      MOVE 'RECORDING NOTIFICATION' TO WRK-ERROR-MSG.
009360 
009370      ADD 1                       TO WRK-NEXT-APPROVAL-ID.
009380      MOVE WRK-NEXT-APPROVAL-ID   TO PTNOT01-NOTIF-ID.
009390      MOVE WRK-TIMESTAMP-ISO      TO PTNOT01-NOTIF-CREATED-DATE.
009400      MOVE SPACES                 TO PTNOT01-NOTIF-READ-DATE.
009410 
009420      MOVE PTNOT01-RECORD         TO FD-REG-NOTIFOUT.
009430 
009440      WRITE FD-REG-NOTIFOUT.
009450 
009460      PERFORM 8400-TEST-FS-NOTIFOUT.
009470 
009480      IF WRK-FS-NOTIFOUT          EQUAL ZEROS
009490         ADD 1                    TO WRK-NOTIFOUT-REGS-COUNTER
009500      END-IF.
009510*----------------------------------------------------------------*
009520  6100-99-EXIT.                   EXIT.
009530*----------------------------------------------------------------*
009540*----------------------------------------------------------------*
009550  6200-WRITE-AUDITOUT             SECTION.
009560*----------------------------------------------------------------*
009570      MOVE 'RECORDING AUDIT LOG'  TO WRK-ERROR-MSG.
009580 
009590      ADD 1                       TO WRK-NEXT-AUDIT-ID.
009600      MOVE WRK-NEXT-AUDIT-ID      TO PTAUD01-AUDIT-ID.
009610      MOVE WRK-TIMESTAMP-ISO      TO PTAUD01-AUDIT-TIMESTAMP.
009620 
009630      MOVE PTAUD01-RECORD         TO FD-REG-AUDITOUT.
009640 
009650      WRITE FD-REG-AUDITOUT.
009660 
009670      PERFORM 8500-TEST-FS-AUDITOUT.
009680 
009690      IF WRK-FS-AUDITOUT          EQUAL ZEROS
009700         ADD 1                    TO WRK-AUDITOUT-REGS-COUNTER
009710      END-IF.
009720*----------------------------------------------------------------*
009730  6200-99-EXIT.                   EXIT.
009740*----------------------------------------------------------------*
009750*----------------------------------------------------------------*
009760  6300-WRITE-APPROVOUT            SECTION.
009770*----------------------------------------------------------------*
009780      MOVE 'RECORDING COMPLETION APPROVAL' TO WRK-ERROR-MSG.
009790 
009800      ADD 1                        TO WRK-NEXT-APPROVAL-ID.
009810      MOVE WRK-NEXT-APPROVAL-ID    TO PTAPR01-APPROVAL-ID.
009820      MOVE PTCTX01-GOAL-ID         TO PTAPR01-APPROVAL-GOAL-ID.
009830      MOVE WRK-TIMESTAMP-ISO       TO PTAPR01-APPROVAL-DATE.
009840      MOVE WRK-TIMESTAMP-ISO       TO PTAPR01-APPROVAL-CREATED-DATE.
009850 
009860      MOVE PTAPR01-RECORD          TO FD-REG-APPROVOUT.
009870 
009880      WRITE FD-REG-APPROVOUT.
009890 
009900      PERFORM 8350-TEST-FS-APPROVOUT.
009910 
009920      IF WRK-FS-APPROVOUT          EQUAL ZEROS
009930         ADD 1                     TO WRK-APPROVOUT-REGS-COUNTER
009940      END-IF.
009950*----------------------------------------------------------------*
009960  6300-99-EXIT.                   EXIT.
009970*----------------------------------------------------------------*
009980*----------------------------------------------------------------*
009990  7100-FIND-GOAL-BY-ID            SECTION.
010000*----------------------------------------------------------------*
010010      MOVE 'N'                    TO WRK-GOL-MATCH-SW.
010020 
010030      PERFORM 7110-SCAN-ONE-GOAL
010040              VARYING WRK-GOL-SCAN-IDX FROM 1 BY 1
010050              UNTIL WRK-GOL-SCAN-IDX GREATER WRK-GOL-COUNT
010060                 OR WRK-GOL-WAS-FOUND.
010070 
010080      IF NOT WRK-GOL-WAS-FOUND
010090         SUBTRACT 1               FROM WRK-GOL-SCAN-IDX
010100         MOVE 'GOAL ID NOT ON FILE'
010110                                  TO WRK-REJECT-REASON
010120         MOVE 'N'                 TO WRK-TRANSACTION-OK-SW
010130      ELSE
010140         SUBTRACT 1               FROM WRK-GOL-SCAN-IDX
010150      END-IF.
010160*----------------------------------------------------------------*
010170  7100-99-EXIT.                   EXIT.
010180*----------------------------------------------------------------*
010190*----------------------------------------------------------------*
010200  7110-SCAN-ONE-GOAL              SECTION.
010210*----------------------------------------------------------------*
010220      MOVE WRK-GOL-REG (WRK-GOL-SCAN-IDX) TO PTGOL01-RECORD.
010230      IF PTGOL01-GOAL-ID           EQUAL PTCTX01-GOAL-ID
010240         MOVE 'Y'                 TO WRK-GOL-MATCH-SW
010250      END-IF.
010260*----------------------------------------------------------------*
010270  7110-99-EXIT.                   EXIT.
010280*----------------------------------------------------------------*
010290*----------------------------------------------------------------*
010300  7200-FIND-TRIMMED-LENGTH        SECTION.
010310*----------------------------------------------------------------*
010320      MOVE 'N'                    TO WRK-SCAN-DONE-SW.
010330      MOVE ZEROS                  TO WRK-SCAN-RESULT-LEN.
010340 
010350      PERFORM 7210-SCAN-ONE-CHAR
010360              VARYING WRK-SCAN-POS FROM WRK-SCAN-START BY -1
010370              UNTIL WRK-SCAN-POS LESS THAN 1
010380                 OR WRK-SCAN-IS-DONE.
010390*----------------------------------------------------------------*
010400  7200-99-EXIT.                   EXIT.
010410*----------------------------------------------------------------*
010420*----------------------------------------------------------------*
010430  7210-SCAN-ONE-CHAR              SECTION.
010440*----------------------------------------------------------------*
010450      IF WRK-SCAN-AREA (WRK-SCAN-POS:1) NOT EQUAL SPACE
010460         MOVE WRK-SCAN-POS         TO WRK-SCAN-RESULT-LEN
010470         MOVE 'Y'                  TO WRK-SCAN-DONE-SW
010480      END-IF.
010490*----------------------------------------------------------------*
010500  7210-99-EXIT.                   EXIT.
010510*----------------------------------------------------------------*
010520*----------------------------------------------------------------*
010530  8100-TEST-FS-GOALCTXN           SECTION.
010540*----------------------------------------------------------------*
010550      IF WRK-FS-GOALCTXN          NOT EQUAL ZEROS AND 10
010560         MOVE WRK-FS-GOALCTXN     TO WRK-ERROR-CODE
010570         PERFORM 9999-CALL-ABEND-PGM
010580      END-IF.
010590*----------------------------------------------------------------*
010600  8100-99-EXIT.                   EXIT.
010610*----------------------------------------------------------------*
010620*----------------------------------------------------------------*
010630  8200-TEST-FS-GOALSIN            SECTION.
010640*----------------------------------------------------------------*
010650      IF WRK-FS-GOALSIN           NOT EQUAL ZEROS AND 10
010660         MOVE WRK-FS-GOALSIN      TO WRK-ERROR-CODE
010670         PERFORM 9999-CALL-ABEND-PGM
010680      END-IF.
010690*----------------------------------------------------------------*
010700  8200-99-EXIT.                   EXIT.
010710*----------------------------------------------------------------*
010720*----------------------------------------------------------------*
010730  8250-TEST-FS-GOALSOUT           SECTION.
010740*----------------------------------------------------------------*
010750      IF WRK-FS-GOALSOUT          NOT EQUAL ZEROS
010760         MOVE WRK-FS-GOALSOUT     TO WRK-ERROR-CODE
010770         PERFORM 9999-CALL-ABEND-PGM
010780      END-IF.
010790*----------------------------------------------------------------*
010800  8250-99-EXIT.                   EXIT.
010810*----------------------------------------------------------------*
010820*----------------------------------------------------------------*
010830  8300-TEST-FS-FILEERR2           SECTION.
010840*----------------------------------------------------------------*
010850      IF WRK-FS-FILEERR2          NOT EQUAL ZEROS
010860         MOVE WRK-FS-FILEERR2     TO WRK-ERROR-CODE
010870         PERFORM 9999-CALL-ABEND-PGM
010880      END-IF.
010890*----------------------------------------------------------------*
010900  8300-99-EXIT.                   EXIT.
010910*----------------------------------------------------------------*
010920*----------------------------------------------------------------*
010930  8350-TEST-FS-APPROVOUT          SECTION.
010940*----------------------------------------------------------------*
010950      IF WRK-FS-APPROVOUT         NOT EQUAL ZEROS
010960         MOVE WRK-FS-APPROVOUT    TO WRK-ERROR-CODE
010970         PERFORM 9999-CALL-ABEND-PGM
010980      END-IF.
010990*----------------------------------------------------------------*
011000  8350-99-EXIT.                   EXIT.
011010*----------------------------------------------------------------*
011020*----------------------------------------------------------------*
011030  8400-TEST-FS-NOTIFOUT           SECTION.
011040*----------------------------------------------------------------*
011050      IF WRK-FS-NOTIFOUT          NOT EQUAL ZEROS
011060         MOVE WRK-FS-NOTIFOUT     TO WRK-ERROR-CODE
011070         PERFORM 9999-CALL-ABEND-PGM
011080      END-IF.
011090*----------------------------------------------------------------*
011100  8400-99-EXIT.                   EXIT.
011110*----------------------------------------------------------------*
011120*----------------------------------------------------------------*
011130  8500-TEST-FS-AUDITOUT           SECTION.
011140*----------------------------------------------------------------*
011150      IF WRK-FS-AUDITOUT          NOT EQUAL ZEROS
011160         MOVE WRK-FS-AUDITOUT     TO WRK-ERROR-CODE
011170         PERFORM 9999-CALL-ABEND-PGM
011180      END-IF.
011190*----------------------------------------------------------------*
011200  8500-99-EXIT.                   EXIT.
011210*----------------------------------------------------------------*
011220*----------------------------------------------------------------*
011230  9000-GET-DATE-TIME              SECTION.
011240*----------------------------------------------------------------*
011250      ACCEPT WRK-SYSTEM-DATE      FROM DATE.
011260      MOVE YY                     TO YYYY-FORMATTED.
011270      MOVE MM                     TO MM-FORMATTED.
011280      MOVE DD                     TO DD-FORMATTED.
011290      ADD  2000                   TO YYYY-FORMATTED.
011300 
011310      ACCEPT WRK-SYSTEM-TIME      FROM TIME.
011320      MOVE HOUR                   TO HOUR-FORMATTED.
011330      MOVE MINUTE                 TO MINUTE-FORMATTED.
011340      MOVE SECOND                 TO SECOND-FORMATTED.
011350 
011360      STRING YYYY-FORMATTED '-' MM-FORMATTED '-' DD-FORMATTED
011370             'T' HOUR-FORMATTED ':' MINUTE-FORMATTED ':'
011380             SECOND-FORMATTED
011390                                  DELIMITED BY SIZE
011400                                  INTO WRK-TIMESTAMP-ISO.
011410*----------------------------------------------------------------*
011420  9000-99-EXIT.                   EXIT.
011430*----------------------------------------------------------------*
011440*----------------------------------------------------------------*
011450  9999-CALL-ABEND-PGM             SECTION.
011460*----------------------------------------------------------------*
011470      MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
011480      MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
011490      CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
011500*----------------------------------------------------------------*
011510  9999-99-EXIT.                   EXIT.
011520*----------------------------------------------------------------*

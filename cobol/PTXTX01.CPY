000100*================================================================*
000200*    COPYBOOK....: PTXTX01                                       *
000300*    PROJECT.....: PERFORMANCE REVIEW TRACKING - PERFTRK         *
000400*    DESCRIPTION.: AUTHENTICATION TRANSACTION CARD. ONE PHYSICAL *
000500*                  RECORD AREA, REDEFINED PER PTXTX01-TRAN-CODE, *
000600*                  FEEDING PFRG0006. USER-ID IS ZERO ON A LOGIN  *
000700*                  CARD UNTIL THE EMAIL IS RESOLVED AGAINST THE  *
000800*                  USERS TABLE.                                  *
000900*----------------------------------------------------------------*
001000*    CHANGE LOG:                                                *
001100*    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
001200*    03/11/1991 RMM    PT-0005    ORIGINAL LAYOUT.               *
001300*================================================================*
001400 01  PTXTX01-RECORD.
001500     03  PTXTX01-TRAN-CODE                      PIC X(02).
001600         88  PTXTX01-TC-88-LOGIN                  VALUE 'LI'.
001700         88  PTXTX01-TC-88-LOGOUT                  VALUE 'LO'.
001800         88  PTXTX01-TC-88-PASSWORD-CHANGE         VALUE 'PC'.
001900     03  PTXTX01-USER-ID                        PIC 9(06).
002000     03  PTXTX01-IP-ADDRESS                     PIC X(45).
002100     03  PTXTX01-TRAN-DATA                      PIC X(300).
002200 01  PTXTX01-LOGIN-DATA REDEFINES PTXTX01-RECORD.
002300     03  FILLER                                 PIC X(53).
002400     03  PTXTX01-LI-EMAIL                        PIC X(100).
002500     03  PTXTX01-LI-PASSWORD                      PIC X(100).
002600     03  FILLER                                 PIC X(100).
002700 01  PTXTX01-LOGOUT-DATA REDEFINES PTXTX01-RECORD.
002800     03  FILLER                                 PIC X(53).
002900     03  FILLER                                 PIC X(300).
003000 01  PTXTX01-PASSWD-CHG-DATA REDEFINES PTXTX01-RECORD.
003100     03  FILLER                                 PIC X(53).
003200     03  PTXTX01-PC-OLD-PASSWORD-HASH             PIC X(100).
003300     03  PTXTX01-PC-NEW-PASSWORD-HASH             PIC X(100).
003400     03  FILLER                                 PIC X(100).

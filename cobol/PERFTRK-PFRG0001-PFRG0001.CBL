000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     PFRG0001.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   PERFORMANCE REVIEW TRACKING - PERFTRK SHOP.
000800 DATE-WRITTEN.   22/06/1994.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL - RESTRICTED TO PERFTRK PAYROLL
001100                 AND HUMAN RESOURCES SUPPORT STAFF ONLY.
001200 REMARKS.
001300*----------------------------------------------------------------*
001400*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001500*----------------------------------------------------------------*
001600*    PROGRAM-ID..: PFRG0001.                                     *
001700*    ANALYST.....: RENAN MUNIZ MERLO                             *
001800*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001900*    DATE........: 22/06/1994                                    *
002000*----------------------------------------------------------------*
002100*    PROJECT.....: PERFORMANCE REVIEW TRACKING PROJECT - PERFTRK *
002200*----------------------------------------------------------------*
002300*    GOAL........: DRIVE THE GOAL CREATE / APPROVE / CHANGE-     *
002400*                  REQUEST / RESUBMIT TRANSACTIONS AGAINST THE   *
002500*                  GOALS MASTER TABLE AND REWRITE THE MASTER.    *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800*                   GOALTXN         04314       PTGTX01          *
002900*                   USERSIN         00450       PTUSR01          *
003000*                   GOALSIN         17150       PTGOL01          *
003100*                   GOALSOUT        17150       PTGOL01          *
003200*                   FEEDBACKOUT     02120       PTFBK01          *
003300*                   NOTIFOUT        00690       PTNOT01          *
003400*                   AUDITOUT        00700       PTAUD01          *
003500*                   FILEERR1        04314       (LOCAL LAYOUT)   *
003600*----------------------------------------------------------------*
003700*    TABLE DB2...:  NONE.                                        *
003800*----------------------------------------------------------------*
003900*    CHANGE LOG:                                                *
004000*    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
004100*    22/06/1994 RMM    PT-0052    ORIGINAL LAYOUT, CREATE/APPROVE*
004200*                                 TRANSACTIONS ONLY.             *
004300*    17/05/1995 RMM    PT-0061    ADDED CHANGE-REQUEST AND       *
004400*                                 RESUBMIT TRANSACTIONS.         *
004500*    14/01/1999 JLF    PT-Y2K01   EXPANDED ALL DATE WORK AREAS   *
004600*                                 TO THE FULL CCYY-MM-DD ISO     *
004700*                                 FORM FOR THE YEAR 2000.       *
004800*    09/08/2004 DWK    PT-0140    SWITCHED GOALS MASTER FROM     *
004900*                                 INDEXED TO LINE-SEQUENTIAL WITH*
005000*                                 IN-MEMORY TABLE REWRITE -      *
005100*                                 RUNTIME NO LONGER SUPPORTS     *
005200*                                 INDEXED ORGANIZATION.          *
005300*    02/03/2011 HPK    PT-0205    ADDED MANAGER-MATCH CHECK ON   *
005400*                                 APPROVE AND CHANGE-REQUEST.    *
005410*    02/11/2018 MWT    PT-0259    ASSIGNED MANAGER ON A CREATE   *
005420*                                 CARD NOW VALIDATED AGAINST THE *
005430*                                 USERS TABLE, AND THE SUBMIT    *
005440*                                 NOTICE NOW GOES TO THAT        *
005450*                                 MANAGER (GOAL_SUBMITTED) NOT    *
005460*                                 THE EMPLOYEE.                  *
005470*    19/11/2018 MWT    PT-0261    RESUBMIT WAS WRITING THE SAME   *
005475*                                 LITERAL TO BOTH THE NOTICE AND  *
005480*                                 THE AUDIT ROW - AUDIT ACTION    *
005485*                                 NOW GOAL_UPDATED, NOTICE STAYS  *
005490*                                 GOAL_RESUBMITTED.               *
005500*================================================================*
005600*           E N V I R O N M E N T      D I V I S I O N           *
005700*================================================================*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100      C01 IS TOP-OF-FORM
006200      CLASS WRK-NUMERIC-CLASS  IS '0' THRU '9'
006300      UPSI-0.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800     SELECT GOALTXN       ASSIGN TO UTS-S-GOALTXN
006900      ORGANIZATION IS     SEQUENTIAL
007000      ACCESS MODE  IS     SEQUENTIAL
007100      FILE STATUS  IS     WRK-FS-GOALTXN.
007200
007300     SELECT USERSIN       ASSIGN TO UTS-S-USERSIN
007400      ORGANIZATION IS     SEQUENTIAL
007500      ACCESS MODE  IS     SEQUENTIAL
007600      FILE STATUS  IS     WRK-FS-USERSIN.
007700
007800     SELECT GOALSIN       ASSIGN TO UTS-S-GOALSIN
007900      ORGANIZATION IS     SEQUENTIAL
008000      ACCESS MODE  IS     SEQUENTIAL
008100      FILE STATUS  IS     WRK-FS-GOALSIN.
008200
008300     SELECT GOALSOUT      ASSIGN TO UTS-S-GOALSOUT
008400      ORGANIZATION IS     SEQUENTIAL
008500      ACCESS MODE  IS     SEQUENTIAL
008600      FILE STATUS  IS     WRK-FS-GOALSOUT.
008700
008800     SELECT FEEDBACKOUT   ASSIGN TO UTS-S-FEEDBCK
008900      ORGANIZATION IS     SEQUENTIAL
009000      ACCESS MODE  IS     SEQUENTIAL
009100      FILE STATUS  IS     WRK-FS-FEEDBCK.
009200
009300     SELECT NOTIFOUT      ASSIGN TO UTS-S-NOTIFOUT
009400      ORGANIZATION IS     SEQUENTIAL
009500      ACCESS MODE  IS     SEQUENTIAL
009600      FILE STATUS  IS     WRK-FS-NOTIFOUT.
009700
009800     SELECT AUDITOUT      ASSIGN TO UTS-S-AUDITOUT
009900      ORGANIZATION IS     SEQUENTIAL
010000      ACCESS MODE  IS     SEQUENTIAL
010100      FILE STATUS  IS     WRK-FS-AUDITOUT.
010200
010300     SELECT FILEERR1      ASSIGN TO UTS-S-FILEERR1
010400      ORGANIZATION IS     SEQUENTIAL
010500      ACCESS MODE  IS     SEQUENTIAL
010600      FILE STATUS  IS     WRK-FS-FILEERR1.
010700
010800*================================================================*
010900*                  D A T A      D I V I S I O N                  *
011000*================================================================*
011100 DATA DIVISION.
011200 FILE SECTION.
011300*
011400 FD GOALTXN
011500     RECORDING MODE IS F
011600     LABEL RECORD   IS STANDARD
011700     BLOCK CONTAINS 00 RECORDS.
011800 01 FD-REG-GOALTXN     PIC X(4314).
011900
012000 FD USERSIN
012100     RECORDING MODE IS F
012200     LABEL RECORD   IS STANDARD
012300     BLOCK CONTAINS 00 RECORDS.
012400 01 FD-REG-USERSIN     PIC X(450).
012500
012600 FD GOALSIN
012700     RECORDING MODE IS F
012800     LABEL RECORD   IS STANDARD
012900     BLOCK CONTAINS 00 RECORDS.
013000 01 FD-REG-GOALSIN     PIC X(17150).
013100
013200 FD GOALSOUT
013300     RECORDING MODE IS F
013400     LABEL RECORD   IS STANDARD
013500     BLOCK CONTAINS 00 RECORDS.
013600 01 FD-REG-GOALSOUT    PIC X(17150).
013700
013800 FD FEEDBACKOUT
013900     RECORDING MODE IS F
014000     LABEL RECORD   IS STANDARD
014100     BLOCK CONTAINS 00 RECORDS.
014200 01 FD-REG-FEEDBCK     PIC X(2120).
014300
014400 FD NOTIFOUT
014500     RECORDING MODE IS F
014600     LABEL RECORD   IS STANDARD
014700     BLOCK CONTAINS 00 RECORDS.
014800 01 FD-REG-NOTIFOUT    PIC X(690).
014900
015000 FD AUDITOUT
015100     RECORDING MODE IS F
015200     LABEL RECORD   IS STANDARD
015300     BLOCK CONTAINS 00 RECORDS.
015400 01 FD-REG-AUDITOUT    PIC X(700).
015500
015600 FD FILEERR1
015700     RECORDING MODE IS F
015800     LABEL RECORD   IS STANDARD
015900     BLOCK CONTAINS 00 RECORDS.
016000 01 FD-REG-FILEERR1    PIC X(4314).
016100
016200*-----------------------------------------------------------------*
016300*                  WORKING-STORAGE SECTION                        *
016400*-----------------------------------------------------------------*
016500 WORKING-STORAGE SECTION.
016600
016700 77 WRK-GOALTXN-REGS-COUNTER       COMP    PIC 9(06) VALUE ZEROS.
016800 77 WRK-GOALSIN-REGS-COUNTER       COMP    PIC 9(06) VALUE ZEROS.
016900 77 WRK-GOALSOUT-REGS-COUNTER      COMP    PIC 9(06) VALUE ZEROS.
017000 77 WRK-USERSIN-REGS-COUNTER       COMP    PIC 9(06) VALUE ZEROS.
017100 77 WRK-CREATED-COUNTER            COMP    PIC 9(06) VALUE ZEROS.
017200 77 WRK-APPROVED-COUNTER           COMP    PIC 9(06) VALUE ZEROS.
017300 77 WRK-CHG-REQ-COUNTER            COMP    PIC 9(06) VALUE ZEROS.
017400 77 WRK-RESUBMIT-COUNTER           COMP    PIC 9(06) VALUE ZEROS.
017500 77 WRK-REJECTED-COUNTER           COMP    PIC 9(06) VALUE ZEROS.
017600 77 WRK-FEEDBCK-REGS-COUNTER       COMP    PIC 9(06) VALUE ZEROS.
017700 77 WRK-NOTIFOUT-REGS-COUNTER      COMP    PIC 9(06) VALUE ZEROS.
017800 77 WRK-AUDITOUT-REGS-COUNTER      COMP    PIC 9(06) VALUE ZEROS.
017900
018000 77 WRK-GOALTXN-EOF                PIC X(03) VALUE SPACES.
018100 77 WRK-MAX-GOAL-ID                COMP    PIC 9(06) VALUE ZEROS.
018200 77 WRK-NEXT-NOTIF-ID              COMP    PIC 9(06) VALUE ZEROS.
018300 77 WRK-NEXT-FEEDBACK-ID           COMP    PIC 9(06) VALUE ZEROS.
018400 77 WRK-NEXT-AUDIT-ID              COMP    PIC 9(06) VALUE ZEROS.
018500 77 WRK-TRANSACTION-OK-SW          PIC X(01) VALUE 'Y'.
018600     88 WRK-TRAN-IS-OK                        VALUE 'Y'.
018700     88 WRK-TRAN-IS-REJECTED                  VALUE 'N'.
018800 77 WRK-REJECT-REASON               PIC X(60) VALUE SPACES.
018900
019000*DATA FOR ERROR LOG:
019100 01 WRK-ERROR-LOG.
019200    03 WRK-PROGRAM                  PIC X(08) VALUE
019300                                              'PFRG0001'   .
019400    03 WRK-ERROR-MSG                PIC X(30) VALUE SPACES.
019500    03 WRK-ERROR-CODE               PIC X(30) VALUE SPACES.
019600    03 WRK-ERROR-DATE               PIC X(10) VALUE SPACES.
019700    03 WRK-ERROR-TIME               PIC X(08) VALUE SPACES.
019701*
019702*ALTERNATE VIEW OF THE ERROR LOG USED WHEN THE OPERATOR BANNER
019703*NEEDS THE MESSAGE AND CODE STRUNG TOGETHER AS ONE FIELD.
019704 01 WRK-ERROR-LOG-ALT REDEFINES WRK-ERROR-LOG.
019705    03 WRK-ERR-PROGRAM-ALT          PIC X(08).
019706    03 WRK-ERR-TEXT-ALT             PIC X(60).
019707    03 FILLER                       PIC X(18).
019800
019900*ABENDING PROGRAM:
020000 77 WRK-ABEND-PGM                   PIC X(08) VALUE
020100                                              'ABENDPGM'   .
020200
020300 01 WRK-FILE-STATUS.
020400    03 WRK-FS-GOALTXN               PIC 9(02) VALUE ZEROS.
020500    03 WRK-FS-USERSIN               PIC 9(02) VALUE ZEROS.
020600    03 WRK-FS-GOALSIN               PIC 9(02) VALUE ZEROS.
020700    03 WRK-FS-GOALSOUT              PIC 9(02) VALUE ZEROS.
020800    03 WRK-FS-FEEDBCK               PIC 9(02) VALUE ZEROS.
020900    03 WRK-FS-NOTIFOUT              PIC 9(02) VALUE ZEROS.
021000    03 WRK-FS-AUDITOUT              PIC 9(02) VALUE ZEROS.
021100    03 WRK-FS-FILEERR1              PIC 9(02) VALUE ZEROS.
021110*
021120*ALPHA VIEW OF THE WHOLE FILE-STATUS BLOCK - DUMPED AS ONE FIELD
021130*ON AN OPERATOR INQUIRY WHEN MORE THAN ONE FILE IS MISBEHAVING.
021140 01 FILLER REDEFINES WRK-FILE-STATUS.
021150    03 WRK-FILE-STATUS-ALPHA        PIC X(16).
021200
021300*TRANSACTION CARD WORK AREA - PTGTX01.CPY CARRIES ITS OWN 01-LEVEL
021310*(PTGTX01-RECORD), SO NO WRAPPING GROUP IS NEEDED HERE.
021400    COPY 'PTGTX01.CPY'.
021500
021600*LOCAL LAYOUT FOR REJECTED TRANSACTIONS - KEPT SHORT SINCE ALL WE
021700*NEED IS ENOUGH OF THE CARD TO TRACE IT BACK AND THE REASON CODE.
021800 01 WRK-FILEERR1-REG.
021900    03 FE1-TRAN-CODE                 PIC X(02).
022000    03 FE1-ACTOR-USER-ID             PIC 9(06).
022100    03 FE1-GOAL-ID                   PIC 9(06).
022200    03 FE1-REJECT-REASON             PIC X(60).
022300    03 FILLER                        PIC X(4240).
022400
022500    COPY 'PTFBK01.CPY'.
022700
022900    COPY 'PTNOT01.CPY'.
023000
023200    COPY 'PTAUD01.CPY'.
023300
023400*TABLE OF USERS, LOADED ENTIRELY INTO MEMORY AND KEPT IN ID
023500*SEQUENCE SO SEARCH ALL CAN RESOLVE THE ACTOR/MANAGER ON EACH
023600*TRANSACTION - THE RUNTIME HAS NO INDEXED ORGANIZATION.
023700 01 WRK-USERS-TABLE.
023800    03 WRK-USR-ENTRY OCCURS 2000 TIMES
023900                     ASCENDING KEY IS WRK-USR-ID
023950                     INDEXED BY WRK-USR-IDX
023960                                WRK-USR-MGR-IDX.
024100       05 WRK-USR-ID              PIC 9(06).
024200       05 WRK-USR-MANAGER-ID      PIC 9(06).
024300       05 WRK-USR-ROLE            PIC X(08).
024400       05 WRK-USR-STATUS          PIC X(08).
024410*
024420*MATCH SWITCH FOR THE 7150 MANAGER-ID LOOKUP - SAME IDIOM AS
024430*PFRG0004'S 7180-FIND-MANAGER-USER.
024440 77 WRK-MGR-MATCH-SW               PIC X(01) VALUE 'N'.
024450     88 WRK-MGR-WAS-FOUND                     VALUE 'Y'.
024500
024600*TABLE OF GOALS, LOADED ENTIRELY INTO MEMORY, MUTATED BY LINEAR
024700*SCAN AND REWRITTEN IN FULL AT 5000-REWRITE-GOALS-TABLE - SAME
024800*REASON AS THE USERS TABLE ABOVE.
024900 01 WRK-GOALS-TABLE.
025000    03 WRK-GOL-ENTRY OCCURS 5000 TIMES
025100                     INDEXED BY WRK-GOL-IDX.
025200       05 WRK-GOL-REG                PIC X(17150).
025210*
025220*SCRATCH AREA USED TO WORK ON ONE GOALS-TABLE ENTRY AT A TIME.
025230*THE ENTRY IS MOVED IN FROM WRK-GOL-REG(WRK-GOL-IDX) BEFORE EACH
025240*TRANSACTION AND MOVED BACK OUT AFTER - THE TABLE ITSELF IS KEPT
025250*AS PLAIN PIC X SO NO 01-LEVEL INSIDE THE OCCURS IS NEEDED.
025260    COPY 'PTGOL01.CPY'.
025600
025700 77 WRK-GOL-COUNT                  COMP    PIC 9(06) VALUE ZEROS.
025800 77 WRK-GOL-SCAN-IDX                COMP    PIC 9(06) VALUE ZEROS.
025900 77 WRK-GOL-MATCH-SW                PIC X(01) VALUE 'N'.
026000     88 WRK-GOL-WAS-FOUND                     VALUE 'Y'.
026100
026200*WORKING DATA FOR THE SYSTEM DATE AND TIME.
026300 01 WRK-SYSTEM-DATE.
026400    03 YY                           PIC 9(02) VALUE ZEROS.
026500    03 MM                           PIC 9(02) VALUE ZEROS.
026600    03 DD                           PIC 9(02) VALUE ZEROS.
026610*
026620*ALTERNATE NUMERIC VIEW OF THE SYSTEM DATE - USED FOR THE QUICK
026630*GREATER-THAN COMPARE IN THE Y2K-01 FIX OF 14/01/1999.
026640 01 FILLER REDEFINES WRK-SYSTEM-DATE.
026650    03 WRK-SYSTEM-DATE-NUM          PIC 9(06).
026700*
026800 01 WRK-DATE-FORMATTED.
026900    03 DD-FORMATTED                 PIC 9(02) VALUE ZEROS.
027000    03 FILLER                       PIC X(01) VALUE '-'.
027100    03 MM-FORMATTED                 PIC 9(02) VALUE ZEROS.
027200    03 FILLER                       PIC X(01) VALUE '-'.
027300    03 YYYY-FORMATTED               PIC 9(04) VALUE ZEROS.
027400*
027500 01 WRK-SYSTEM-TIME.
027600    03 HOUR                         PIC 9(02) VALUE ZEROS.
027700    03 MINUTE                       PIC 9(02) VALUE ZEROS.
027800    03 SECOND                       PIC 9(02) VALUE ZEROS.
027900    03 HUNDREDTH                    PIC 9(02) VALUE ZEROS.
028000*
028100 01 WRK-TIME-FORMATTED.
028200    03 HOUR-FORMATTED               PIC 9(02) VALUE ZEROS.
028300    03 FILLER                       PIC X(01) VALUE ':'.
028400    03 MINUTE-FORMATTED             PIC 9(02) VALUE ZEROS.
028500    03 FILLER                       PIC X(01) VALUE ':'.
028600    03 SECOND-FORMATTED             PIC 9(02) VALUE ZEROS.
028700
028800 01 WRK-TIMESTAMP-ISO               PIC X(26) VALUE SPACES.
028900
029000 01 WRK-WHEN-COPILED.
029100    03 MM-COMPILED                  PIC X(02) VALUE SPACES.
029200    03 FILLER                       PIC X(01) VALUE '/'.
029300    03 DD-COMPILED                  PIC X(02) VALUE SPACES.
029400    03 FILLER                       PIC X(01) VALUE '/'.
029500    03 YY-COMPILED                  PIC X(02) VALUE SPACES.
029600    03 HOUR-COMPILED                PIC X(02) VALUE SPACES.
029700    03 FILLER                       PIC X(01) VALUE '-'.
029800    03 MINUTE-COMPILED              PIC X(02) VALUE SPACES.
029900    03 FILLER                       PIC X(01) VALUE '-'.
030000    03 SECOND-COMPILED              PIC X(02) VALUE SPACES.
030100
030200*================================================================*
030300 PROCEDURE                       DIVISION.
030400*================================================================*
030500*----------------------------------------------------------------*
030600 0000-MAIN-PROCESS               SECTION.
030700*----------------------------------------------------------------*
030800     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
030900
031000     PERFORM 1000-INITIALIZE.
031100
031200     PERFORM 2000-PROCESS-TRANSACTION
031300             UNTIL WRK-GOALTXN-EOF EQUAL 'END'.
031400
031500     PERFORM 5000-REWRITE-GOALS-TABLE.
031600
031700     PERFORM 3000-FINALIZE.
031800*----------------------------------------------------------------*
031900 0000-99-EXIT.                   EXIT.
032000*----------------------------------------------------------------*
032100*----------------------------------------------------------------*
032200 1000-INITIALIZE                 SECTION.
032300*----------------------------------------------------------------*
032400     PERFORM 9000-GET-DATE-TIME.
032500
032600     INITIALIZE PTGTX01-RECORD
032700                WRK-FILEERR1-REG
032800                PTFBK01-RECORD
032900                PTNOT01-RECORD
033000                PTAUD01-RECORD
033010               PTGOL01-RECORD.
033100
033200     OPEN INPUT  GOALTXN
033300                 USERSIN
033400                 GOALSIN
033500          OUTPUT FILEERR1
033600          EXTEND FEEDBACKOUT
033700                 NOTIFOUT
033800                 AUDITOUT.
033900
034000     MOVE 'OPEN FILE GOALTXN'     TO WRK-ERROR-MSG.
034100     PERFORM 8100-TEST-FS-GOALTXN.
034200
034300     MOVE 'OPEN FILE USERSIN'     TO WRK-ERROR-MSG.
034400     PERFORM 8200-TEST-FS-USERSIN.
034500
034600     MOVE 'OPEN FILE GOALSIN'     TO WRK-ERROR-MSG.
034700     PERFORM 8300-TEST-FS-GOALSIN.
034800
034900     MOVE 'OPEN FILE FILEERR1'    TO WRK-ERROR-MSG.
035000     PERFORM 8400-TEST-FS-FILEERR1.
035100
035200     PERFORM 1100-LOAD-USERS-TABLE.
035300     PERFORM 1200-LOAD-GOALS-TABLE.
035400
035500     PERFORM 2100-READ-GOALTXN.
035600*----------------------------------------------------------------*
035700 1000-99-EXIT.                   EXIT.
035800*----------------------------------------------------------------*
035900*----------------------------------------------------------------*
036000 1100-LOAD-USERS-TABLE           SECTION.
036100*----------------------------------------------------------------*
036200     SET WRK-USR-IDX             TO 1.
036300
036350     PERFORM 1110-READ-ONE-USER  UNTIL WRK-FS-USERSIN EQUAL 10.
036400
036500     IF WRK-USR-IDX               GREATER THAN 1
036600        SET WRK-USR-IDX           DOWN BY 1
036700     END-IF.
036750*----------------------------------------------------------------*
036800 1100-99-EXIT.                   EXIT.
036850*----------------------------------------------------------------*
036900*----------------------------------------------------------------*
036950 1110-READ-ONE-USER             SECTION.
037000*----------------------------------------------------------------*
037050     READ USERSIN                INTO WRK-USR-ENTRY (WRK-USR-IDX).
037100     PERFORM 8200-TEST-FS-USERSIN.
037150     IF WRK-FS-USERSIN            NOT EQUAL 10
037200        ADD 1                     TO WRK-USERSIN-REGS-COUNTER
037250        SET WRK-USR-IDX           UP BY 1
037300     END-IF.
037350*----------------------------------------------------------------*
037400 1110-99-EXIT.                   EXIT.
037500*----------------------------------------------------------------*
037600*----------------------------------------------------------------*
038000 1200-LOAD-GOALS-TABLE           SECTION.
038100*----------------------------------------------------------------*
038200     MOVE ZEROS                  TO WRK-GOL-COUNT.
038300
038350     PERFORM 1210-READ-ONE-GOAL  UNTIL WRK-FS-GOALSIN EQUAL 10.
038380*----------------------------------------------------------------*
038400 1200-99-EXIT.                   EXIT.
038420*----------------------------------------------------------------*
038440*----------------------------------------------------------------*
038460 1210-READ-ONE-GOAL             SECTION.
038480*----------------------------------------------------------------*
038500     ADD 1                        TO WRK-GOL-COUNT.
038550     SET WRK-GOL-IDX              TO WRK-GOL-COUNT.
038600     READ GOALSIN                 INTO WRK-GOL-REG (WRK-GOL-IDX).
038700     PERFORM 8300-TEST-FS-GOALSIN.
038800     IF WRK-FS-GOALSIN            EQUAL 10
038900        SUBTRACT 1                FROM WRK-GOL-COUNT
039000     ELSE
039100        ADD 1                     TO WRK-GOALSIN-REGS-COUNTER
039200        MOVE WRK-GOL-REG (WRK-GOL-IDX) TO PTGOL01-RECORD
039300        IF PTGOL01-GOAL-ID        GREATER WRK-MAX-GOAL-ID
039500           MOVE PTGOL01-GOAL-ID   TO WRK-MAX-GOAL-ID
039700        END-IF
039800     END-IF.
039900*----------------------------------------------------------------*
040100 1210-99-EXIT.                   EXIT.
040200*----------------------------------------------------------------*
040300*----------------------------------------------------------------*
040400 2000-PROCESS-TRANSACTION        SECTION.
040500*----------------------------------------------------------------*
040600     MOVE 'Y'                    TO WRK-TRANSACTION-OK-SW.
040700     MOVE SPACES                 TO WRK-REJECT-REASON.
040800
040900     EVALUATE TRUE
041000         WHEN PTGTX01-TC-88-CREATE
041100            PERFORM 2200-CREATE-GOAL
041200         WHEN PTGTX01-TC-88-APPROVE
041300            PERFORM 2300-APPROVE-GOAL
041400         WHEN PTGTX01-TC-88-CHANGE-REQUEST
041500            PERFORM 2400-CHANGE-REQUEST-GOAL
041600         WHEN PTGTX01-TC-88-RESUBMIT
041700            PERFORM 2500-RESUBMIT-GOAL
041800         WHEN OTHER
041900            MOVE 'UNKNOWN TRAN CODE'
042000                                 TO WRK-REJECT-REASON
042100            MOVE 'N'             TO WRK-TRANSACTION-OK-SW
042200     END-EVALUATE.
042300
042400     IF WRK-TRAN-IS-REJECTED
042500        PERFORM 2600-WRITE-FILEERR1
042600     END-IF.
042700
042800     PERFORM 2100-READ-GOALTXN.
042900*----------------------------------------------------------------*
043000 2000-99-EXIT.                   EXIT.
043100*----------------------------------------------------------------*
043200*----------------------------------------------------------------*
043300 2100-READ-GOALTXN               SECTION.
043400*----------------------------------------------------------------*
043500     MOVE 'READING GOALTXN'      TO WRK-ERROR-MSG.
043600
043700     READ GOALTXN                INTO PTGTX01-RECORD.
043800
043900     PERFORM 8100-TEST-FS-GOALTXN.
044000
044100     IF WRK-FS-GOALTXN           EQUAL 10
044200        MOVE 'END'               TO WRK-GOALTXN-EOF
044300     ELSE
044400        ADD 1                    TO WRK-GOALTXN-REGS-COUNTER
044500     END-IF.
044600*----------------------------------------------------------------*
044700 2100-99-EXIT.                   EXIT.
044800*----------------------------------------------------------------*
044900*----------------------------------------------------------------*
045000 2200-CREATE-GOAL                SECTION.
045100*----------------------------------------------------------------*
045200     MOVE 'CREATE GOAL TRAN'     TO WRK-ERROR-MSG.
045300
045400     SET WRK-USR-IDX             TO 1.
045500     SEARCH ALL WRK-USR-ENTRY
045600         AT END
045700             MOVE 'ASSIGNED-TO USER NOT ON FILE'
045800                                 TO WRK-REJECT-REASON
045900             MOVE 'N'            TO WRK-TRANSACTION-OK-SW
046000         WHEN WRK-USR-ID (WRK-USR-IDX) EQUAL
046100                                 PTGTX01-CR-ASSIGNED-TO-USER-ID
046200             CONTINUE
046300     END-SEARCH.
046310*
046320*ADDED 02/11/2018 MWT PT-0259 - THE MANAGER-ID ON THE CARD MUST
046330*ALSO RESOLVE TO A USER ON FILE BEFORE THE GOAL IS STAMPED WITH
046340*IT - THE EMPLOYEE-SIDE CHECK ABOVE WAS NEVER ENOUGH ON ITS OWN.
046350     IF WRK-TRAN-IS-OK
046360        PERFORM 7150-FIND-MANAGER-USER
046370        IF NOT WRK-MGR-WAS-FOUND
046380           MOVE 'ASSIGNED MANAGER NOT ON FILE'
046390                                 TO WRK-REJECT-REASON
046395           MOVE 'N'              TO WRK-TRANSACTION-OK-SW
046397        END-IF
046399     END-IF.
046400
046500     IF WRK-TRAN-IS-OK
046600        IF PTGTX01-CR-END-DATE   NOT GREATER THAN
046700                                 PTGTX01-CR-START-DATE
046800           MOVE 'END DATE NOT AFTER START DATE'
046900                                 TO WRK-REJECT-REASON
047000           MOVE 'N'              TO WRK-TRANSACTION-OK-SW
047100        END-IF
047200     END-IF.
047300
047400     IF WRK-TRAN-IS-OK
047500        ADD 1                    TO WRK-MAX-GOAL-ID
047600        ADD 1                    TO WRK-GOL-COUNT
047700        SET WRK-GOL-IDX          TO WRK-GOL-COUNT
047800        INITIALIZE PTGOL01-RECORD
047900        MOVE WRK-MAX-GOAL-ID     TO PTGOL01-GOAL-ID
048100        MOVE PTGTX01-CR-TITLE    TO PTGOL01-GOAL-TITLE
048300        MOVE PTGTX01-CR-DESCRIPTION
048400                                 TO PTGOL01-GOAL-DESCRIPTION
048600        MOVE PTGTX01-CR-CATEGORY TO PTGOL01-GOAL-CATEGORY
048800        MOVE PTGTX01-CR-PRIORITY TO PTGOL01-GOAL-PRIORITY
049000        MOVE PTGTX01-CR-ASSIGNED-TO-USER-ID
049100                   TO PTGOL01-GOAL-ASSIGNED-TO-USER-ID
049300        MOVE PTGTX01-CR-ASSIGNED-MANAGER-ID
049400                   TO PTGOL01-GOAL-ASSIGNED-MANAGER-ID
049600        MOVE PTGTX01-CR-START-DATE
049700                   TO PTGOL01-GOAL-START-DATE
049900        MOVE PTGTX01-CR-END-DATE TO PTGOL01-GOAL-END-DATE
050100        MOVE 'PENDING'           TO PTGOL01-GOAL-STATUS
050300        MOVE 'NOT_VERIFIED'      TO
050400                   PTGOL01-GOAL-EVIDENCE-VERIFY-STATUS
050600        MOVE 'N'                 TO PTGOL01-GOAL-REQUEST-CHANGES
050800        MOVE WRK-TIMESTAMP-ISO   TO PTGOL01-GOAL-CREATED-DATE
051000        MOVE WRK-TIMESTAMP-ISO   TO
051100                   PTGOL01-GOAL-LAST-MODIFIED-DATE
051250        MOVE PTGOL01-RECORD      TO WRK-GOL-REG (WRK-GOL-IDX)
051300        ADD 1                    TO WRK-CREATED-COUNTER
051400
051500        MOVE PTGTX01-CR-ASSIGNED-MANAGER-ID TO PTNOT01-NOTIF-USER-ID
051600        MOVE 'GOAL_SUBMITTED'   TO PTNOT01-NOTIF-TYPE
051700        MOVE 'A NEW GOAL HAS BEEN SUBMITTED FOR YOUR REVIEW.'
051800                                 TO PTNOT01-NOTIF-MESSAGE
051900        MOVE 'GOAL'              TO PTNOT01-NOTIF-RELATED-ENTITY-TYPE
052000        MOVE WRK-MAX-GOAL-ID     TO PTNOT01-NOTIF-RELATED-ENTITY-ID
052100        MOVE 'UNREAD'            TO PTNOT01-NOTIF-STATUS
052200        MOVE 'MEDIUM'            TO PTNOT01-NOTIF-PRIORITY
052300        MOVE 'Y'                 TO PTNOT01-NOTIF-ACTION-REQUIRED
052400        PERFORM 2700-WRITE-NOTIFOUT
052500
052600        MOVE PTGTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
052700        MOVE 'GOAL_CREATED'      TO PTAUD01-AUDIT-ACTION
052800        MOVE 'GOAL'              TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
052900        MOVE WRK-MAX-GOAL-ID     TO PTAUD01-AUDIT-RELATED-ENTITY-ID
053000        MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
053100        PERFORM 2750-WRITE-AUDITOUT
053200     END-IF.
053300*----------------------------------------------------------------*
053400 2200-99-EXIT.                   EXIT.
053500*----------------------------------------------------------------*
053600*----------------------------------------------------------------*
053700 2300-APPROVE-GOAL               SECTION.
053800*----------------------------------------------------------------*
053900     MOVE 'APPROVE GOAL TRAN'    TO WRK-ERROR-MSG.
054000
054100     PERFORM 7100-FIND-GOAL-BY-ID.
054200
054210     IF WRK-TRAN-IS-OK
054220        MOVE WRK-GOL-REG (WRK-GOL-SCAN-IDX) TO PTGOL01-RECORD
054230     END-IF.
054300
054400     IF WRK-TRAN-IS-OK
054500        IF PTGOL01-GOAL-ASSIGNED-MANAGER-ID
054600                             NOT EQUAL PTGTX01-ACTOR-USER-ID
054700           MOVE 'ACTOR IS NOT THE ASSIGNED MANAGER'
054800                                 TO WRK-REJECT-REASON
054900           MOVE 'N'              TO WRK-TRANSACTION-OK-SW
055000        END-IF
055100     END-IF.
055200
055300     IF WRK-TRAN-IS-OK
055400        IF NOT PTGOL01-STAT-88-PENDING
055600           MOVE 'GOAL IS NOT PENDING APPROVAL'
055700                                 TO WRK-REJECT-REASON
055800           MOVE 'N'              TO WRK-TRANSACTION-OK-SW
055900        END-IF
056000     END-IF.
056100
056200     IF WRK-TRAN-IS-OK
056300        MOVE 'IN_PROGRESS'       TO PTGOL01-GOAL-STATUS
056500        MOVE PTGTX01-ACTOR-USER-ID
056600                   TO PTGOL01-GOAL-APPROVED-BY
056800        MOVE WRK-TIMESTAMP-ISO  TO PTGOL01-GOAL-APPROVED-DATE
057000        MOVE WRK-TIMESTAMP-ISO  TO
057100                   PTGOL01-GOAL-LAST-MODIFIED-DATE
057150        MOVE PTGOL01-RECORD     TO WRK-GOL-REG (WRK-GOL-SCAN-IDX)
057300        ADD 1                   TO WRK-APPROVED-COUNTER
057400
057500        MOVE PTGOL01-GOAL-ASSIGNED-TO-USER-ID
057700                                 TO PTNOT01-NOTIF-USER-ID
057800        MOVE 'GOAL_APPROVED'    TO PTNOT01-NOTIF-TYPE
057900        MOVE 'YOUR GOAL HAS BEEN APPROVED AND IS NOW IN PROGRESS.'
058000                                 TO PTNOT01-NOTIF-MESSAGE
058100        MOVE 'GOAL'             TO PTNOT01-NOTIF-RELATED-ENTITY-TYPE
058200        MOVE PTGTX01-GOAL-ID    TO PTNOT01-NOTIF-RELATED-ENTITY-ID
058300        MOVE 'UNREAD'           TO PTNOT01-NOTIF-STATUS
058400        MOVE 'LOW'              TO PTNOT01-NOTIF-PRIORITY
058500        MOVE 'N'                TO PTNOT01-NOTIF-ACTION-REQUIRED
058600        PERFORM 2700-WRITE-NOTIFOUT
058700
058800        MOVE PTGTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
058900        MOVE 'GOAL_APPROVED'    TO PTAUD01-AUDIT-ACTION
059000        MOVE 'GOAL'             TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
059100        MOVE PTGTX01-GOAL-ID    TO PTAUD01-AUDIT-RELATED-ENTITY-ID
059200        MOVE 'SUCCESS '         TO PTAUD01-AUDIT-STATUS
059300        PERFORM 2750-WRITE-AUDITOUT
059400     END-IF.
059500*----------------------------------------------------------------*
059600 2300-99-EXIT.                   EXIT.
059700*----------------------------------------------------------------*
059800*----------------------------------------------------------------*
059900 2400-CHANGE-REQUEST-GOAL        SECTION.
060000*----------------------------------------------------------------*
060100     MOVE 'CHANGE REQUEST TRAN'  TO WRK-ERROR-MSG.
060200
060300     PERFORM 7100-FIND-GOAL-BY-ID.
060310
060320     IF WRK-TRAN-IS-OK
060330        MOVE WRK-GOL-REG (WRK-GOL-SCAN-IDX) TO PTGOL01-RECORD
060340     END-IF.
060400
060500     IF WRK-TRAN-IS-OK
060600        IF PTGOL01-GOAL-ASSIGNED-MANAGER-ID
060800                             NOT EQUAL PTGTX01-ACTOR-USER-ID
060900           MOVE 'ACTOR IS NOT THE ASSIGNED MANAGER'
061000                                 TO WRK-REJECT-REASON
061100           MOVE 'N'              TO WRK-TRANSACTION-OK-SW
061200        END-IF
061300     END-IF.
061400
061500     IF WRK-TRAN-IS-OK
061600        IF NOT PTGOL01-STAT-88-PENDING
061800           MOVE 'GOAL IS NOT PENDING APPROVAL'
061900                                 TO WRK-REJECT-REASON
062000           MOVE 'N'              TO WRK-TRANSACTION-OK-SW
062100        END-IF
062200     END-IF.
062300
062400     IF WRK-TRAN-IS-OK
062500        MOVE 'Y'                TO PTGOL01-GOAL-REQUEST-CHANGES
062700        MOVE PTGTX01-ACTOR-USER-ID
062800                   TO PTGOL01-GOAL-LAST-REVIEWED-BY
063000        MOVE WRK-TIMESTAMP-ISO TO
063100                   PTGOL01-GOAL-LAST-REVIEWED-DATE
063300        MOVE WRK-TIMESTAMP-ISO TO
063400                   PTGOL01-GOAL-LAST-MODIFIED-DATE
063450        MOVE PTGOL01-RECORD    TO WRK-GOL-REG (WRK-GOL-SCAN-IDX)
063600        ADD 1                  TO WRK-CHG-REQ-COUNTER
063700
063800        ADD 1                  TO WRK-NEXT-FEEDBACK-ID
063900        MOVE WRK-NEXT-FEEDBACK-ID TO PTFBK01-FEEDBACK-ID
064000        MOVE PTGTX01-GOAL-ID    TO PTFBK01-FEEDBACK-GOAL-ID
064200        MOVE PTGTX01-ACTOR-USER-ID TO
064300                   PTFBK01-FEEDBACK-GIVEN-BY-USER-ID
064400        MOVE PTGTX01-RC-MANAGER-COMMENTS TO
064500                   PTFBK01-FEEDBACK-COMMENTS
064600        MOVE 'CHANGE_REQUEST'   TO PTFBK01-FEEDBACK-TYPE
064700        MOVE WRK-TIMESTAMP-ISO  TO PTFBK01-FEEDBACK-DATE
064800        PERFORM 2800-WRITE-FEEDBCK
064900
065000        MOVE PTGOL01-GOAL-ASSIGNED-TO-USER-ID
065200                                 TO PTNOT01-NOTIF-USER-ID
065300        MOVE 'CHANGES_REQUESTED' TO PTNOT01-NOTIF-TYPE
065400        MOVE 'YOUR MANAGER HAS REQUESTED CHANGES TO THIS GOAL.'
065500                                 TO PTNOT01-NOTIF-MESSAGE
065600        MOVE 'GOAL'             TO PTNOT01-NOTIF-RELATED-ENTITY-TYPE
065700        MOVE PTGTX01-GOAL-ID    TO PTNOT01-NOTIF-RELATED-ENTITY-ID
065800        MOVE 'UNREAD'           TO PTNOT01-NOTIF-STATUS
065900        MOVE 'HIGH'             TO PTNOT01-NOTIF-PRIORITY
066000        MOVE 'Y'                TO PTNOT01-NOTIF-ACTION-REQUIRED
066100        PERFORM 2700-WRITE-NOTIFOUT
066200
066300        MOVE PTGTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
066400        MOVE 'GOAL_CHANGE_REQUESTED' TO PTAUD01-AUDIT-ACTION
066500        MOVE 'GOAL'             TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
066600        MOVE PTGTX01-GOAL-ID    TO PTAUD01-AUDIT-RELATED-ENTITY-ID
066700        MOVE 'SUCCESS '         TO PTAUD01-AUDIT-STATUS
066800        PERFORM 2750-WRITE-AUDITOUT
066900     END-IF.
067000*----------------------------------------------------------------*
067100 2400-99-EXIT.                   EXIT.
067200*----------------------------------------------------------------*
067300*----------------------------------------------------------------*
067400 2500-RESUBMIT-GOAL              SECTION.
067500*----------------------------------------------------------------*
067600     MOVE 'RESUBMIT GOAL TRAN'   TO WRK-ERROR-MSG.
067700
067800     PERFORM 7100-FIND-GOAL-BY-ID.
067810
067820     IF WRK-TRAN-IS-OK
067830        MOVE WRK-GOL-REG (WRK-GOL-SCAN-IDX) TO PTGOL01-RECORD
067840     END-IF.
067900
068000     IF WRK-TRAN-IS-OK
068100        IF PTGOL01-GOAL-ASSIGNED-TO-USER-ID
068300                             NOT EQUAL PTGTX01-ACTOR-USER-ID
068400           MOVE 'ACTOR IS NOT THE ASSIGNED EMPLOYEE'
068500                                 TO WRK-REJECT-REASON
068600           MOVE 'N'              TO WRK-TRANSACTION-OK-SW
068700        END-IF
068800     END-IF.
068900
069000     IF WRK-TRAN-IS-OK
069100        IF NOT PTGOL01-REQCHG-88-YES
069300           MOVE 'GOAL HAS NO CHANGES REQUESTED'
069400                                 TO WRK-REJECT-REASON
069500           MOVE 'N'              TO WRK-TRANSACTION-OK-SW
069600        END-IF
069700     END-IF.
069800
069900     IF WRK-TRAN-IS-OK
070000        MOVE PTGTX01-RS-TITLE    TO PTGOL01-GOAL-TITLE
070200        MOVE PTGTX01-RS-DESCRIPTION
070300                   TO PTGOL01-GOAL-DESCRIPTION
070500        MOVE PTGTX01-RS-CATEGORY TO PTGOL01-GOAL-CATEGORY
070700        MOVE PTGTX01-RS-PRIORITY TO PTGOL01-GOAL-PRIORITY
070900        MOVE PTGTX01-RS-START-DATE
071000                   TO PTGOL01-GOAL-START-DATE
071200        MOVE PTGTX01-RS-END-DATE TO PTGOL01-GOAL-END-DATE
071400        MOVE 'PENDING'           TO PTGOL01-GOAL-STATUS
071600        MOVE 'N'                 TO PTGOL01-GOAL-REQUEST-CHANGES
071800        MOVE WRK-TIMESTAMP-ISO   TO
071900                   PTGOL01-GOAL-RESUBMITTED-DATE
072100        MOVE WRK-TIMESTAMP-ISO   TO
072200                   PTGOL01-GOAL-LAST-MODIFIED-DATE
072350        MOVE PTGOL01-RECORD      TO WRK-GOL-REG (WRK-GOL-SCAN-IDX)
072400        ADD 1                   TO WRK-RESUBMIT-COUNTER
072500
072600        MOVE PTGOL01-GOAL-ASSIGNED-MANAGER-ID
072800                                 TO PTNOT01-NOTIF-USER-ID
072900        MOVE 'GOAL_RESUBMITTED'  TO PTNOT01-NOTIF-TYPE
073000        MOVE 'A REVISED GOAL HAS BEEN RESUBMITTED FOR APPROVAL.'
073100                                 TO PTNOT01-NOTIF-MESSAGE
073200        MOVE 'GOAL'              TO PTNOT01-NOTIF-RELATED-ENTITY-TYPE
073300        MOVE PTGTX01-GOAL-ID     TO PTNOT01-NOTIF-RELATED-ENTITY-ID
073400        MOVE 'UNREAD'            TO PTNOT01-NOTIF-STATUS
073500        MOVE 'MEDIUM'            TO PTNOT01-NOTIF-PRIORITY
073600        MOVE 'Y'                 TO PTNOT01-NOTIF-ACTION-REQUIRED
073700        PERFORM 2700-WRITE-NOTIFOUT
073800
073810*ADDED 19/11/2018 MWT PT-0261 - AUDIT ACTION IS GOAL_UPDATED, NOT
073820*GOAL_RESUBMITTED - THE NOTICE ABOVE KEEPS THE RESUBMITTED LITERAL,
073830*BUT THE AUDIT TRAIL RECORDS THE FIELD CHANGE ITSELF.
073900        MOVE PTGTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
074000        MOVE 'GOAL_UPDATED'      TO PTAUD01-AUDIT-ACTION
074100        MOVE 'GOAL'              TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
074200        MOVE PTGTX01-GOAL-ID     TO PTAUD01-AUDIT-RELATED-ENTITY-ID
074300        MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
074400        PERFORM 2750-WRITE-AUDITOUT
074500     END-IF.
074600*----------------------------------------------------------------*
074700 2500-99-EXIT.                   EXIT.
074800*----------------------------------------------------------------*
074900*----------------------------------------------------------------*
075000 2600-WRITE-FILEERR1             SECTION.
075100*----------------------------------------------------------------*
075200     MOVE 'RECORDING ERROR FILE' TO WRK-ERROR-MSG.
075300
075400     MOVE PTGTX01-TRAN-CODE      TO FE1-TRAN-CODE.
075500     MOVE PTGTX01-ACTOR-USER-ID  TO FE1-ACTOR-USER-ID.
075700     MOVE PTGTX01-GOAL-ID        TO FE1-GOAL-ID.
075800     MOVE WRK-REJECT-REASON     TO FE1-REJECT-REASON.
075900
076000     MOVE WRK-FILEERR1-REG      TO FD-REG-FILEERR1.
076100
076200     WRITE FD-REG-FILEERR1.
076300
076400     PERFORM 8400-TEST-FS-FILEERR1.
076500
076600     IF WRK-FS-FILEERR1         EQUAL ZEROS
076700        ADD 1                   TO WRK-REJECTED-COUNTER
076800     END-IF.
076900*----------------------------------------------------------------*
077000 2600-99-EXIT.                   EXIT.
077100*----------------------------------------------------------------*
077200*----------------------------------------------------------------*
077300 2700-WRITE-NOTIFOUT             SECTION.
077400*----------------------------------------------------------------*
077500     MOVE 'RECORDING NOTIFICATION' TO WRK-ERROR-MSG.
077600
077700     ADD 1                       TO WRK-NEXT-NOTIF-ID.
077800     MOVE WRK-NEXT-NOTIF-ID      TO PTNOT01-NOTIF-ID.
077900     MOVE WRK-TIMESTAMP-ISO      TO PTNOT01-NOTIF-CREATED-DATE.
078000     MOVE SPACES                 TO PTNOT01-NOTIF-READ-DATE.
078100
078200     MOVE PTNOT01-RECORD         TO FD-REG-NOTIFOUT.
078300
078400     WRITE FD-REG-NOTIFOUT.
078500
078600     PERFORM 8500-TEST-FS-NOTIFOUT.
078700
078800     IF WRK-FS-NOTIFOUT          EQUAL ZEROS
078900        ADD 1                    TO WRK-NOTIFOUT-REGS-COUNTER
079000     END-IF.
079100*----------------------------------------------------------------*
079200 2700-99-EXIT.                   EXIT.
079300*----------------------------------------------------------------*
079400*----------------------------------------------------------------*
079500 2750-WRITE-AUDITOUT             SECTION.
079600*----------------------------------------------------------------*
079700     MOVE 'RECORDING AUDIT LOG'  TO WRK-ERROR-MSG.
079800
079900     ADD 1                       TO WRK-NEXT-AUDIT-ID.
080000     MOVE WRK-NEXT-AUDIT-ID      TO PTAUD01-AUDIT-ID.
080100     MOVE WRK-TIMESTAMP-ISO      TO PTAUD01-AUDIT-TIMESTAMP.
080200
080300     MOVE PTAUD01-RECORD         TO FD-REG-AUDITOUT.
080400
080500     WRITE FD-REG-AUDITOUT.
080600
080700     PERFORM 8600-TEST-FS-AUDITOUT.
080800
080900     IF WRK-FS-AUDITOUT          EQUAL ZEROS
081000        ADD 1                    TO WRK-AUDITOUT-REGS-COUNTER
081100     END-IF.
081200*----------------------------------------------------------------*
081300 2750-99-EXIT.                   EXIT.
081400*----------------------------------------------------------------*
081500*----------------------------------------------------------------*
081600 2800-WRITE-FEEDBCK              SECTION.
081700*----------------------------------------------------------------*
081800     MOVE 'RECORDING FEEDBACK'   TO WRK-ERROR-MSG.
081900
082000     MOVE PTFBK01-RECORD         TO FD-REG-FEEDBCK.
082100
082200     WRITE FD-REG-FEEDBCK.
082300
082400     PERFORM 8700-TEST-FS-FEEDBCK.
082500
082600     IF WRK-FS-FEEDBCK           EQUAL ZEROS
082700        ADD 1                    TO WRK-FEEDBCK-REGS-COUNTER
082800     END-IF.
082900*----------------------------------------------------------------*
083000 2800-99-EXIT.                   EXIT.
083100*----------------------------------------------------------------*
083200*----------------------------------------------------------------*
083300 3000-FINALIZE                   SECTION.
083400*----------------------------------------------------------------*
083500     CLOSE GOALTXN
083600           USERSIN
083700           GOALSIN
083800           FILEERR1
083900           FEEDBACKOUT
084000           NOTIFOUT
084100           AUDITOUT.
084200
084300     DISPLAY '***************************'.
084400     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
084500     DISPLAY '***************************'.
084600     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
084700     DISPLAY '*COMPILED........:'
084800     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
084900     DISPLAY '*-------------------------*'.
085000     DISPLAY '*GOAL TRANS READ.....:' WRK-GOALTXN-REGS-COUNTER '*'.
085100     DISPLAY '*GOALS CREATED.......:' WRK-CREATED-COUNTER '*'.
085200     DISPLAY '*GOALS APPROVED......:' WRK-APPROVED-COUNTER '*'.
085300     DISPLAY '*CHANGE REQUESTS.....:' WRK-CHG-REQ-COUNTER '*'.
085400     DISPLAY '*RESUBMISSIONS.......:' WRK-RESUBMIT-COUNTER '*'.
085500     DISPLAY '*TRANSACTIONS REJECTED:' WRK-REJECTED-COUNTER '*'.
085600     DISPLAY '*-------------------------*'.
085700     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
085800     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
085900     DISPLAY '***************************'.
086000
086100     STOP RUN.
086200*----------------------------------------------------------------*
086300 3000-99-EXIT.                   EXIT.
086400*----------------------------------------------------------------*
086500*----------------------------------------------------------------*
086600 5000-REWRITE-GOALS-TABLE        SECTION.
086700*----------------------------------------------------------------*
086800     MOVE 'OPEN FILE GOALSOUT'   TO WRK-ERROR-MSG.
086900
087000     OPEN OUTPUT GOALSOUT.
087100
087200     PERFORM 8350-TEST-FS-GOALSOUT.
087300
087350     PERFORM 5100-WRITE-ONE-GOAL
087380             VARYING WRK-GOL-SCAN-IDX FROM 1 BY 1
087400             UNTIL WRK-GOL-SCAN-IDX GREATER WRK-GOL-COUNT.
087420
088800     CLOSE GOALSOUT.
088900*----------------------------------------------------------------*
089000 5000-99-EXIT.                   EXIT.
089020*----------------------------------------------------------------*
089040*----------------------------------------------------------------*
089060 5100-WRITE-ONE-GOAL            SECTION.
089080*----------------------------------------------------------------*
089081     MOVE WRK-GOL-REG (WRK-GOL-SCAN-IDX) TO FD-REG-GOALSOUT.
089082     WRITE FD-REG-GOALSOUT.
089083     PERFORM 8350-TEST-FS-GOALSOUT.
089084     IF WRK-FS-GOALSOUT          EQUAL ZEROS
089085        ADD 1                    TO WRK-GOALSOUT-REGS-COUNTER
089086     END-IF.
089090*----------------------------------------------------------------*
089095 5100-99-EXIT.                   EXIT.
089100*----------------------------------------------------------------*
089200*----------------------------------------------------------------*
089300 7100-FIND-GOAL-BY-ID            SECTION.
089400*----------------------------------------------------------------*
089500     MOVE 'N'                    TO WRK-GOL-MATCH-SW.
089600
089650     PERFORM 7110-SCAN-ONE-GOAL
089670             VARYING WRK-GOL-SCAN-IDX FROM 1 BY 1
089700             UNTIL WRK-GOL-SCAN-IDX GREATER WRK-GOL-COUNT
089900                OR WRK-GOL-WAS-FOUND.
090000
090700     IF NOT WRK-GOL-WAS-FOUND
090800        SUBTRACT 1               FROM WRK-GOL-SCAN-IDX
090900        MOVE 'GOAL ID NOT ON FILE'
091000                                 TO WRK-REJECT-REASON
091100        MOVE 'N'                 TO WRK-TRANSACTION-OK-SW
091200     ELSE
091300        SUBTRACT 1               FROM WRK-GOL-SCAN-IDX
091400     END-IF.
091500*----------------------------------------------------------------*
091600 7100-99-EXIT.                   EXIT.
091620*----------------------------------------------------------------*
091640*----------------------------------------------------------------*
091660 7110-SCAN-ONE-GOAL             SECTION.
091680*----------------------------------------------------------------*
091681     MOVE WRK-GOL-REG (WRK-GOL-SCAN-IDX) TO PTGOL01-RECORD.
091682     IF PTGOL01-GOAL-ID           EQUAL PTGTX01-GOAL-ID
091683        MOVE 'Y'                 TO WRK-GOL-MATCH-SW
091684     END-IF.
091690*----------------------------------------------------------------*
091695 7110-99-EXIT.                   EXIT.
091700*----------------------------------------------------------------*
091710*----------------------------------------------------------------*
091720*ADDED 02/11/2018 MWT PT-0259 - VALIDATES THE ASSIGNED MANAGER ON
091730*A CREATE-GOAL CARD THE SAME WAY 7180 OF THE USER-MAINTENANCE RUN
091740*VALIDATES A MANAGER-ID ON A USER CREATE/UPDATE CARD.
091750 7150-FIND-MANAGER-USER          SECTION.
091760*----------------------------------------------------------------*
091770     MOVE 'N'                    TO WRK-MGR-MATCH-SW.
091780
091790     SET WRK-USR-MGR-IDX         TO 1.
091800     SEARCH ALL WRK-USR-ENTRY
091810         AT END
091820             CONTINUE
091830         WHEN WRK-USR-ID (WRK-USR-MGR-IDX) EQUAL
091840                                 PTGTX01-CR-ASSIGNED-MANAGER-ID
091850             MOVE 'Y'            TO WRK-MGR-MATCH-SW
091860     END-SEARCH.
091870*----------------------------------------------------------------*
091880 7150-99-EXIT.                   EXIT.
091890*----------------------------------------------------------------*
091895*----------------------------------------------------------------*
091900 8100-TEST-FS-GOALTXN            SECTION.
092000*----------------------------------------------------------------*
092100     IF WRK-FS-GOALTXN           NOT EQUAL ZEROS AND 10
092200        MOVE WRK-FS-GOALTXN      TO WRK-ERROR-CODE
092300        PERFORM 9999-CALL-ABEND-PGM
092400     END-IF.
092500*----------------------------------------------------------------*
092600 8100-99-EXIT.                   EXIT.
092700*----------------------------------------------------------------*
092800*----------------------------------------------------------------*
092900 8200-TEST-FS-USERSIN            SECTION.
093000*----------------------------------------------------------------*
093100     IF WRK-FS-USERSIN           NOT EQUAL ZEROS AND 10
093200        MOVE WRK-FS-USERSIN      TO WRK-ERROR-CODE
093300        PERFORM 9999-CALL-ABEND-PGM
093400     END-IF.
093500*----------------------------------------------------------------*
093600 8200-99-EXIT.                   EXIT.
093700*----------------------------------------------------------------*
093800*----------------------------------------------------------------*
093900 8300-TEST-FS-GOALSIN            SECTION.
094000*----------------------------------------------------------------*
094100     IF WRK-FS-GOALSIN           NOT EQUAL ZEROS AND 10
094200        MOVE WRK-FS-GOALSIN      TO WRK-ERROR-CODE
094300        PERFORM 9999-CALL-ABEND-PGM
094400     END-IF.
094500*----------------------------------------------------------------*
094600 8300-99-EXIT.                   EXIT.
094700*----------------------------------------------------------------*
094800*----------------------------------------------------------------*
094900 8350-TEST-FS-GOALSOUT           SECTION.
095000*----------------------------------------------------------------*
095100     IF WRK-FS-GOALSOUT          NOT EQUAL ZEROS
095200        MOVE WRK-FS-GOALSOUT     TO WRK-ERROR-CODE
095300        PERFORM 9999-CALL-ABEND-PGM
095400     END-IF.
095500*----------------------------------------------------------------*
095600 8350-99-EXIT.                   EXIT.
095700*----------------------------------------------------------------*
095800*----------------------------------------------------------------*
095900 8400-TEST-FS-FILEERR1           SECTION.
096000*----------------------------------------------------------------*
096100     IF WRK-FS-FILEERR1          NOT EQUAL ZEROS
096200        MOVE WRK-FS-FILEERR1     TO WRK-ERROR-CODE
096300        PERFORM 9999-CALL-ABEND-PGM
096400     END-IF.
096500*----------------------------------------------------------------*
096600 8400-99-EXIT.                   EXIT.
096700*----------------------------------------------------------------*
096800*----------------------------------------------------------------*
096900 8500-TEST-FS-NOTIFOUT           SECTION.
097000*----------------------------------------------------------------*
097100     IF WRK-FS-NOTIFOUT          NOT EQUAL ZEROS
097200        MOVE WRK-FS-NOTIFOUT     TO WRK-ERROR-CODE
097300        PERFORM 9999-CALL-ABEND-PGM
097400     END-IF.
097500*----------------------------------------------------------------*
097600 8500-99-EXIT.                   EXIT.
097700*----------------------------------------------------------------*
097800*----------------------------------------------------------------*
097900 8600-TEST-FS-AUDITOUT           SECTION.
098000*----------------------------------------------------------------*
098100     IF WRK-FS-AUDITOUT          NOT EQUAL ZEROS
098200        MOVE WRK-FS-AUDITOUT     TO WRK-ERROR-CODE
098300        PERFORM 9999-CALL-ABEND-PGM
098400     END-IF.
098500*----------------------------------------------------------------*
098600 8600-99-EXIT.                   EXIT.
098700*----------------------------------------------------------------*
098800*----------------------------------------------------------------*
098900 8700-TEST-FS-FEEDBCK            SECTION.
099000*----------------------------------------------------------------*
099100     IF WRK-FS-FEEDBCK           NOT EQUAL ZEROS
099200        MOVE WRK-FS-FEEDBCK      TO WRK-ERROR-CODE
099300        PERFORM 9999-CALL-ABEND-PGM
099400     END-IF.
099500*----------------------------------------------------------------*
099600 8700-99-EXIT.                   EXIT.
099700*----------------------------------------------------------------*
099800*----------------------------------------------------------------*
099900 9000-GET-DATE-TIME              SECTION.
100000*----------------------------------------------------------------*
100100     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
100200     MOVE YY                     TO YYYY-FORMATTED.
100300     MOVE MM                     TO MM-FORMATTED.
100400     MOVE DD                     TO DD-FORMATTED.
100500     ADD  2000                   TO YYYY-FORMATTED.
100600
100700     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
100800     MOVE HOUR                   TO HOUR-FORMATTED.
100900     MOVE MINUTE                 TO MINUTE-FORMATTED.
101000     MOVE SECOND                 TO SECOND-FORMATTED.
101100
101200     STRING YYYY-FORMATTED '-' MM-FORMATTED '-' DD-FORMATTED
101300            'T' HOUR-FORMATTED ':' MINUTE-FORMATTED ':'
101400            SECOND-FORMATTED
101500                                 DELIMITED BY SIZE
101600                                 INTO WRK-TIMESTAMP-ISO.
101700*----------------------------------------------------------------*
101800 9000-99-EXIT.                   EXIT.
101900*----------------------------------------------------------------*
102000*----------------------------------------------------------------*
102100 9999-CALL-ABEND-PGM             SECTION.
102200*----------------------------------------------------------------*
102300     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
102400     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
102500     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
102600*----------------------------------------------------------------*
102700 9999-99-EXIT.                   EXIT.
102800*----------------------------------------------------------------*

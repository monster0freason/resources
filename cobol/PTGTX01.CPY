000100*================================================================*
000200*    COPYBOOK....: PTGTX01                                       *
000300*    PROJECT.....: PERFORMANCE REVIEW TRACKING - PERFTRK         *
000400*    DESCRIPTION.: GOAL-CREATE/APPROVE/CHANGE-REQUEST/RESUBMIT   *
000500*                  TRANSACTION CARD. ONE PHYSICAL RECORD AREA,   *
000600*                  REDEFINED PER PTGTX01-TRAN-CODE, FEEDING      *
000700*                  PFRG0001. DRIVING FILE MUST BE IN ACTOR-USER- *
000800*                  ID / GOAL-ID SEQUENCE TO MATCH THE SORTED     *
000900*                  MASTER TABLES.                                *
001000*----------------------------------------------------------------*
001100*    CHANGE LOG:                                                *
001200*    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
001300*    22/06/1994 RMM    PT-0052    ORIGINAL LAYOUT.               *
001400*================================================================*
001500 01  PTGTX01-RECORD.
001600     03  PTGTX01-TRAN-CODE                      PIC X(02).
001700         88  PTGTX01-TC-88-CREATE                VALUE 'CR'.
001800         88  PTGTX01-TC-88-APPROVE                VALUE 'AP'.
001900         88  PTGTX01-TC-88-CHANGE-REQUEST         VALUE 'RC'.
002000         88  PTGTX01-TC-88-RESUBMIT                VALUE 'RS'.
002100     03  PTGTX01-ACTOR-USER-ID                  PIC 9(06).
002200     03  PTGTX01-GOAL-ID                        PIC 9(06).
002300     03  PTGTX01-TRAN-DATA                      PIC X(4300).
002400 01  PTGTX01-CREATE-DATA REDEFINES PTGTX01-RECORD.
002500     03  FILLER                                 PIC X(14).
002600     03  PTGTX01-CR-ASSIGNED-TO-USER-ID         PIC 9(06).
002700     03  PTGTX01-CR-ASSIGNED-MANAGER-ID         PIC 9(06).
002800     03  PTGTX01-CR-TITLE                       PIC X(200).
002900     03  PTGTX01-CR-DESCRIPTION                 PIC X(2000).
003000     03  PTGTX01-CR-CATEGORY                    PIC X(26).
003100     03  PTGTX01-CR-PRIORITY                    PIC X(06).
003200     03  PTGTX01-CR-START-DATE                  PIC 9(08).
003300     03  PTGTX01-CR-END-DATE                    PIC 9(08).
003400     03  FILLER                                 PIC X(2040).
003500 01  PTGTX01-CHG-REQ-DATA REDEFINES PTGTX01-RECORD.
003600     03  FILLER                                 PIC X(14).
003700     03  PTGTX01-RC-MANAGER-COMMENTS             PIC X(2000).
003800     03  FILLER                                 PIC X(2300).
003900 01  PTGTX01-RESUBMIT-DATA REDEFINES PTGTX01-RECORD.
004000     03  FILLER                                 PIC X(14).
004100     03  PTGTX01-RS-TITLE                        PIC X(200).
004200     03  PTGTX01-RS-DESCRIPTION                  PIC X(2000).
004300     03  PTGTX01-RS-CATEGORY                     PIC X(26).
004400     03  PTGTX01-RS-PRIORITY                     PIC X(06).
004500     03  PTGTX01-RS-START-DATE                   PIC 9(08).
004600     03  PTGTX01-RS-END-DATE                     PIC 9(08).
004700     03  FILLER                                  PIC X(2052).

000100*================================================================*
000200*    COPYBOOK....: PTREV01                                       *
000300*    PROJECT.....: PERFORMANCE REVIEW TRACKING - PERFTRK         *
000400*    DESCRIPTION.: PERFORMANCE-REVIEW MASTER RECORD LAYOUT. ONE  *
000500*                  ROW PER EMPLOYEE PER REVIEW CYCLE, CARRYING   *
000600*                  THE SELF-ASSESSMENT, THE MANAGER REVIEW, AND  *
000700*                  THE ACKNOWLEDGEMENT. PERFORMANCE-REVIEWS.DAT  *
000800*                  IS KEYED BY PTREV01-REVIEW-ID.                *
000900*----------------------------------------------------------------*
001000*    CHANGE LOG:                                                *
001100*    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
001200*    17/05/1993 RMM    PT-0020    ORIGINAL LAYOUT.               *
001300*    22/06/1994 RMM    PT-0050    ADDED COMPENSATION-RECS AND    *
001400*                                 NEXT-PERIOD-GOALS BLOCKS.      *
001500*    14/01/1999 JLF    PT-Y2K01   EXPANDED DATE STAMPS TO THE    *
001600*                                 FULL CCYY-MM-DD ISO FORM.      *
001700*================================================================*
001800 01  PTREV01-RECORD.
001900     03  PTREV01-REVIEW-ID                      PIC 9(06).
002000     03  PTREV01-REVIEW-CYCLE-ID                PIC 9(06).
002100     03  PTREV01-REVIEW-USER-ID                 PIC 9(06).
002200     03  PTREV01-REVIEW-SELF-ASSESSMENT         PIC X(4000).
002300     03  PTREV01-REVIEW-EMPLOYEE-SELF-RATING    PIC 9(01).
002400     03  PTREV01-REVIEW-MANAGER-FEEDBACK        PIC X(4000).
002500     03  PTREV01-REVIEW-MANAGER-RATING          PIC 9(01).
002600     03  PTREV01-REVIEW-RATING-JUSTIFICATION    PIC X(2000).
002700     03  PTREV01-REVIEW-COMPENSATION-RECS       PIC X(2000).
002800     03  PTREV01-REVIEW-NEXT-PERIOD-GOALS       PIC X(2000).
002900     03  PTREV01-REVIEW-REVIEWED-BY             PIC 9(06).
003000     03  PTREV01-REVIEW-COMPLETED-DATE          PIC X(26).
003100     03  PTREV01-REVIEW-STATUS                  PIC X(30).
003200         88  PTREV01-STAT-88-PENDING            VALUE 'PENDING'.
003300         88  PTREV01-STAT-88-SELF-ASMT-CMPLT
003400                 VALUE 'SELF_ASSESSMENT_COMPLETED'.
003500         88  PTREV01-STAT-88-MGR-REV-CMPLT
003600                 VALUE 'MANAGER_REVIEW_COMPLETED'.
003700         88  PTREV01-STAT-88-COMPLETED          VALUE 'COMPLETED'.
003800         88  PTREV01-STAT-88-CMPLT-AND-ACK
003900                 VALUE 'COMPLETED_AND_ACKNOWLEDGED'.
004000     03  PTREV01-REVIEW-SUBMITTED-DATE          PIC X(26).
004100     03  PTREV01-REVIEW-ACKNOWLEDGED-BY         PIC 9(06).
004200     03  PTREV01-REVIEW-ACKNOWLEDGED-DATE       PIC X(26).
004300     03  PTREV01-REVIEW-EMPLOYEE-RESPONSE       PIC X(2000).
004400     03  PTREV01-REVIEW-TIME-SPENT-MINUTES      PIC 9(05).
004500     03  PTREV01-REVIEW-CREATED-DATE            PIC X(26).
004600     03  PTREV01-REVIEW-LAST-MODIFIED-DATE      PIC X(26).
004700     03  FILLER                                 PIC X(23).
004800 01  PTREV01-RATING-PARTS REDEFINES PTREV01-RECORD.
004900     03  FILLER                                 PIC X(4018).
005000     03  PTREV01-SELF-RATING-NUM                PIC 9(01).
005100     03  FILLER                                 PIC X(16201).

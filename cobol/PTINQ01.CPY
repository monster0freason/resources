000100*================================================================*
000200*    COPYBOOK....: PTINQ01                                       *
000300*    PROJECT.....: PERFORMANCE REVIEW TRACKING - PERFTRK         *
000400*    DESCRIPTION.: MAINTENANCE-INQUIRY RESULT RECORD. ONE ROW    *
000500*                  PER AC (ACTIVE-CYCLE-LOOKUP) OR TR (TEAM-     *
000600*                  ROSTER-LOOKUP) TRANSACTION PROCESSED BY       *
000700*                  PFRG0004, WRITTEN TO INQRYOUT. REDEFINED PER  *
000800*                  PTINQ01-INQ-CODE.                             *
000900*----------------------------------------------------------------*
001000*    CHANGE LOG:                                                *
001100*    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
001200*    22/06/1994 RMM    PT-0064    ORIGINAL LAYOUT.               *
001300*================================================================*
001400 01  PTINQ01-RECORD.
001500     03  PTINQ01-INQ-CODE                       PIC X(02).
001600     03  PTINQ01-ACTOR-USER-ID                  PIC 9(06).
001700     03  PTINQ01-INQ-DATA                       PIC X(162).
001800 01  PTINQ01-CYCLE-RESULT REDEFINES PTINQ01-RECORD.
001900     03  FILLER                                 PIC X(08).
002000     03  PTINQ01-CY-CYCLE-ID                    PIC 9(06).
002100     03  PTINQ01-CY-CYCLE-TITLE                 PIC X(100).
002200     03  PTINQ01-CY-START-DATE                  PIC 9(08).
002300     03  PTINQ01-CY-END-DATE                    PIC 9(08).
002400     03  PTINQ01-CY-STATUS                      PIC X(08).
002500     03  FILLER                                 PIC X(32).
002600 01  PTINQ01-ROSTER-RESULT REDEFINES PTINQ01-RECORD.
002700     03  FILLER                                 PIC X(08).
002800     03  PTINQ01-RO-MANAGER-ID                  PIC 9(06).
002900     03  PTINQ01-RO-EMPLOYEE-ID                 PIC 9(06).
003000     03  PTINQ01-RO-EMPLOYEE-NAME               PIC X(100).
003100     03  PTINQ01-RO-EMPLOYEE-DEPARTMENT         PIC X(50).

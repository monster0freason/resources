000100*================================================================*
000110*    COPYBOOK....: PTRTX01                                       *
000120*    PROJECT.....: PERFORMANCE REVIEW TRACKING - PERFTRK         *
000130*    DESCRIPTION.: PERFORMANCE-REVIEW TRANSACTION CARD. ONE       *
000140*                  PHYSICAL RECORD AREA, REDEFINED PER            *
000150*                  PTRTX01-TRAN-CODE, FEEDING PFRG0003. DRIVING   *
000160*                  FILE MUST BE IN REVIEW-ID SEQUENCE TO MATCH    *
000170*                  THE SORTED PERFORMANCE-REVIEWS TABLE.          *
000180*----------------------------------------------------------------*
000190*    CHANGE LOG:                                                *
000200*    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
000210*    17/05/1993 RMM    PT-0022    ORIGINAL LAYOUT.               *
000220*    22/06/1994 RMM    PT-0054    ADDED LINK-COMPLETED-GOAL      *
000230*                                 TRANSACTION SHAPE.             *
000240*    18/03/2016 MWT    PT-0241    ADDED THE UPDATE-SELF-ASMT-    *
000250*                                 DRAFT TRANSACTION SHAPE.       *
000260*    02/11/2018 MWT    PT-0258    DROPPED THE CREATE-REVIEW AND  *
000270*                                 LINK-COMPLETED-GOAL CODES -    *
000280*                                 A REVIEW ROW IS NOW OPENED BY  *
000290*                                 THE FIRST SELF-ASSESSMENT CALL *
000300*                                 FOR THE CYCLE/EMPLOYEE, AND    *
000310*                                 COMPLETED GOALS ARE LINKED     *
000320*                                 AUTOMATICALLY OFF GOALS.DAT    *
000330*                                 ON THAT SAME CALL RATHER THAN  *
000340*                                 BY A SEPARATE DRIVING CARD.    *
000350*================================================================*
000360 01  PTRTX01-RECORD.
000370     03  PTRTX01-TRAN-CODE                      PIC X(02).
000380         88  PTRTX01-TC-88-SELF-ASSESSMENT        VALUE 'SA'.
000390         88  PTRTX01-TC-88-UPDATE-SA-DRAFT        VALUE 'UD'.
000400         88  PTRTX01-TC-88-MANAGER-REVIEW         VALUE 'MR'.
000410         88  PTRTX01-TC-88-ACKNOWLEDGE            VALUE 'AK'.
000420     03  PTRTX01-ACTOR-USER-ID                  PIC 9(06).
000430     03  PTRTX01-REVIEW-ID                      PIC 9(06).
000440     03  PTRTX01-CYCLE-ID                       PIC 9(06).
000450     03  PTRTX01-TRAN-DATA                      PIC X(10010).
000460 01  PTRTX01-SELF-ASMT-DATA REDEFINES PTRTX01-RECORD.
000470     03  FILLER                                 PIC X(20).
000480     03  PTRTX01-SA-SELF-ASSESSMENT              PIC X(4000).
000490     03  PTRTX01-SA-SELF-RATING                  PIC 9(01).
000500     03  FILLER                                 PIC X(6009).
000510 01  PTRTX01-UPDATE-SA-DRAFT-DATA REDEFINES PTRTX01-RECORD.
000520     03  FILLER                                 PIC X(20).
000530     03  PTRTX01-UD-SELF-ASSESSMENT              PIC X(4000).
000540     03  PTRTX01-UD-SELF-RATING                  PIC 9(01).
000550     03  FILLER                                 PIC X(6009).
000560 01  PTRTX01-MGR-REVIEW-DATA REDEFINES PTRTX01-RECORD.
000570     03  FILLER                                 PIC X(20).
000580     03  PTRTX01-MR-MANAGER-FEEDBACK             PIC X(4000).
000590     03  PTRTX01-MR-MANAGER-RATING               PIC 9(01).
000600     03  PTRTX01-MR-RATING-JUSTIFICATION         PIC X(2000).
000610     03  PTRTX01-MR-COMPENSATION-RECS            PIC X(2000).
000620     03  PTRTX01-MR-NEXT-PERIOD-GOALS            PIC X(2000).
000630     03  FILLER                                 PIC X(09).
000640 01  PTRTX01-ACKNOWLEDGE-DATA REDEFINES PTRTX01-RECORD.
000650     03  FILLER                                 PIC X(20).
000660     03  PTRTX01-AK-EMPLOYEE-RESPONSE            PIC X(2000).
000670     03  PTRTX01-AK-TIME-SPENT-MINUTES           PIC 9(05).
000680     03  FILLER                                 PIC X(8005).

000100*================================================================*
000200*    COPYBOOK....: PTAPR01                                       *
000300*    PROJECT.....: PERFORMANCE REVIEW TRACKING - PERFTRK         *
000400*    DESCRIPTION.: GOAL-COMPLETION-APPROVAL RECORD LAYOUT. ONE   *
000500*                  ROW PER MANAGER DECISION ON A COMPLETION      *
000600*                  SUBMISSION. GOAL-COMPLETION-APPROVALS.DAT IS  *
000700*                  APPEND-ONLY, KEYED BY PTAPR01-APPROVAL-ID.    *
000800*----------------------------------------------------------------*
000900*    CHANGE LOG:                                                *
001000*    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
001100*    22/06/1994 RMM    PT-0049    ORIGINAL LAYOUT.               *
001200*    14/01/1999 JLF    PT-Y2K01   EXPANDED DATE STAMPS TO THE    *
001300*                                 FULL CCYY-MM-DD ISO FORM.      *
001400*================================================================*
001500 01  PTAPR01-RECORD.
001600     03  PTAPR01-APPROVAL-ID                 PIC 9(06).
001700     03  PTAPR01-APPROVAL-GOAL-ID             PIC 9(06).
001800     03  PTAPR01-APPROVAL-DECISION            PIC X(40).
001900         88  PTAPR01-DEC-88-APPROVED          VALUE 'APPROVED'.
002000         88  PTAPR01-DEC-88-REJECTED          VALUE 'REJECTED'.
002100         88  PTAPR01-DEC-88-ADDL-EVID-REQD
002200                 VALUE 'ADDITIONAL_EVIDENCE_REQUIRED'.
002300     03  PTAPR01-APPROVAL-APPROVED-BY         PIC 9(06).
002400     03  PTAPR01-APPROVAL-DATE                PIC X(26).
002500     03  PTAPR01-APPROVAL-MANAGER-COMMENTS    PIC X(2000).
002600     03  PTAPR01-APPROVAL-EVIDENCE-VERIFIED   PIC X(01).
002700         88  PTAPR01-EVVF-88-YES              VALUE 'Y'.
002800         88  PTAPR01-EVVF-88-NO               VALUE 'N'.
002900     03  PTAPR01-APPROVAL-DECISION-RATIONALE  PIC X(500).
003000     03  PTAPR01-APPROVAL-CREATED-DATE        PIC X(26).
003100     03  FILLER                               PIC X(15).

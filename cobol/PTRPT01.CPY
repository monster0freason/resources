000100*================================================================*
000200*    COPYBOOK....: PTRPT01                                       *
000300*    PROJECT.....: PERFORMANCE REVIEW TRACKING - PERFTRK         *
000400*    DESCRIPTION.: REPORT RECORD LAYOUT. ONE ROW PER GENERATED   *
000500*                  ANALYTICS REPORT SNAPSHOT. REPORTS.DAT IS     *
000600*                  APPEND-ONLY, KEYED BY PTRPT01-REPORT-ID.      *
000700*----------------------------------------------------------------*
000800*    CHANGE LOG:                                                *
000900*    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
001000*    09/08/2004 DWK    PT-0137    ORIGINAL LAYOUT.               *
001100*================================================================*
001200 01  PTRPT01-RECORD.
001300     03  PTRPT01-REPORT-ID                      PIC 9(06).
001400     03  PTRPT01-REPORT-SCOPE                   PIC X(50).
001500     03  PTRPT01-REPORT-METRICS                 PIC X(4000).
001600     03  PTRPT01-REPORT-FORMAT                  PIC X(10).
001700         88  PTRPT01-FMT-88-PDF                  VALUE 'PDF'.
001800         88  PTRPT01-FMT-88-EXCEL                VALUE 'EXCEL'.
001900         88  PTRPT01-FMT-88-CSV                  VALUE 'CSV'.
002000     03  PTRPT01-REPORT-GENERATED-BY             PIC 9(06).
002100     03  PTRPT01-REPORT-GENERATED-DATE           PIC X(26).
002200     03  PTRPT01-REPORT-FILE-PATH                PIC X(500).
002300     03  FILLER                                  PIC X(22).

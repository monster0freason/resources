000100*================================================================*
000200*    COPYBOOK....: PTFBK01                                       *
000300*    PROJECT.....: PERFORMANCE REVIEW TRACKING - PERFTRK         *
000400*    DESCRIPTION.: FEEDBACK RECORD LAYOUT. ONE ROW PER CHANGE-   *
000500*                  REQUEST, EVIDENCE-REQUEST OR GENERAL COMMENT  *
000600*                  LOGGED AGAINST A GOAL OR REVIEW. FEEDBACK.DAT *
000700*                  IS APPEND-ONLY, KEYED BY PTFBK01-FEEDBACK-ID. *
000800*----------------------------------------------------------------*
000900*    CHANGE LOG:                                                *
001000*    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
001100*    17/05/1993 RMM    PT-0021    ORIGINAL LAYOUT.               *
001200*================================================================*
001300 01  PTFBK01-RECORD.
001400     03  PTFBK01-FEEDBACK-ID                   PIC 9(06).
001500     03  PTFBK01-FEEDBACK-REVIEW-ID             PIC 9(06).
001600     03  PTFBK01-FEEDBACK-GOAL-ID               PIC 9(06).
001700     03  PTFBK01-FEEDBACK-GIVEN-BY-USER-ID      PIC 9(06).
001800     03  PTFBK01-FEEDBACK-COMMENTS              PIC X(2000).
001900     03  PTFBK01-FEEDBACK-TYPE                  PIC X(50).
002000         88  PTFBK01-TYPE-88-CHANGE-REQUEST
002100                 VALUE 'CHANGE_REQUEST'.
002200         88  PTFBK01-TYPE-88-EVIDENCE-REQUEST
002300                 VALUE 'EVIDENCE_REQUEST'.
002400         88  PTFBK01-TYPE-88-GENERAL-COMMENT
002500                 VALUE 'GENERAL_COMMENT'.
002600     03  PTFBK01-FEEDBACK-DATE                  PIC X(26).
002700     03  FILLER                                 PIC X(20).

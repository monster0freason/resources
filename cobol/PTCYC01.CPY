000100*================================================================*
000200*    COPYBOOK....: PTCYC01                                       *
000300*    PROJECT.....: PERFORMANCE REVIEW TRACKING - PERFTRK         *
000400*    DESCRIPTION.: REVIEW-CYCLE MASTER RECORD LAYOUT. ONE ROW    *
000500*                  PER REVIEW PERIOD (E.G. "Q1 2026"). REVIEW-   *
000600*                  CYCLES.DAT IS KEYED BY PTCYC01-CYCLE-ID.      *
000700*----------------------------------------------------------------*
000800*    CHANGE LOG:                                                *
000900*    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
001000*    17/05/1993 RMM    PT-0019    ORIGINAL LAYOUT.               *
001100*    14/01/1999 JLF    PT-Y2K01   EXPANDED DATE STAMPS TO THE    *
001200*                                 FULL CCYY-MM-DD ISO FORM.      *
001300*================================================================*
001400 01  PTCYC01-RECORD.
001500     03  PTCYC01-CYCLE-ID                      PIC 9(06).
001600     03  PTCYC01-CYCLE-TITLE                    PIC X(100).
001700     03  PTCYC01-CYCLE-START-DATE               PIC 9(08).
001800     03  PTCYC01-CYCLE-END-DATE                 PIC 9(08).
001900     03  PTCYC01-CYCLE-STATUS                   PIC X(08).
002000         88  PTCYC01-STAT-88-ACTIVE             VALUE 'ACTIVE  '.
002100         88  PTCYC01-STAT-88-CLOSED             VALUE 'CLOSED  '.
002200     03  PTCYC01-CYCLE-REQUIRES-COMPL-APPROVAL  PIC X(01).
002300         88  PTCYC01-RCA-88-YES                 VALUE 'Y'.
002400         88  PTCYC01-RCA-88-NO                  VALUE 'N'.
002500     03  PTCYC01-CYCLE-EVIDENCE-REQUIRED        PIC X(01).
002600         88  PTCYC01-EVR-88-YES                 VALUE 'Y'.
002700         88  PTCYC01-EVR-88-NO                  VALUE 'N'.
002800     03  PTCYC01-CYCLE-CREATED-DATE             PIC X(26).
002900     03  PTCYC01-CYCLE-LAST-MODIFIED-DATE       PIC X(26).
003000     03  FILLER                                 PIC X(16).
003100 01  PTCYC01-START-DATE-PARTS REDEFINES PTCYC01-RECORD.
003200     03  FILLER                                 PIC X(106).
003300     03  PTCYC01-STDT-CCYY                      PIC 9(04).
003400     03  PTCYC01-STDT-MM                        PIC 9(02).
003500     03  PTCYC01-STDT-DD                        PIC 9(02).
003600     03  FILLER                                 PIC X(86).

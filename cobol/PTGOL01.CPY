000100*================================================================*
000200*    COPYBOOK....: PTGOL01                                       *
000300*    PROJECT.....: PERFORMANCE REVIEW TRACKING - PERFTRK         *
000400*    DESCRIPTION.: GOAL MASTER RECORD LAYOUT. CARRIES THE FULL   *
000500*                  CREATE/APPROVE/COMPLETE LIFE CYCLE FOR ONE    *
000600*                  EMPLOYEE GOAL, INCLUDING EVIDENCE, COMPLETION *
000700*                  APPROVAL, AND FREE-FORM PROGRESS NOTES.       *
000800*                  GOALS.DAT IS KEYED BY PTGOL01-GOAL-ID.        *
000900*----------------------------------------------------------------*
001000*    CHANGE LOG:                                                *
001100*    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
001200*    03/11/1991 RMM    PT-0002    ORIGINAL LAYOUT (GOAL HEADER   *
001300*                                 FIELDS ONLY).                 *
001400*    17/05/1993 RMM    PT-0018    ADDED EVIDENCE-LINK BLOCK.     *
001500*    22/06/1994 RMM    PT-0048    ADDED COMPLETION-APPROVAL      *
001600*                                 BLOCK AND MANAGER COMMENTS.    *
001700*    14/01/1999 JLF    PT-Y2K01   EXPANDED ALL DATE STAMPS TO    *
001800*                                 THE FULL CCYY-MM-DD ISO FORM.  *
001900*    09/08/2004 DWK    PT-0134    ADDED PROGRESS-NOTES LOG AND   *
002000*                                 THE REQUEST-CHANGES FLAG.      *
002100*================================================================*
002200 01  PTGOL01-RECORD.
002300     03  PTGOL01-GOAL-ID                      PIC 9(06).
002400     03  PTGOL01-GOAL-TITLE                   PIC X(200).
002500     03  PTGOL01-GOAL-DESCRIPTION             PIC X(2000).
002600     03  PTGOL01-GOAL-CATEGORY                PIC X(26).
002700     03  PTGOL01-GOAL-PRIORITY                PIC X(06).
002800         88  PTGOL01-PRIOR-88-HIGH            VALUE 'HIGH  '.
002900         88  PTGOL01-PRIOR-88-MEDIUM          VALUE 'MEDIUM'.
003000         88  PTGOL01-PRIOR-88-LOW             VALUE 'LOW   '.
003100     03  PTGOL01-GOAL-ASSIGNED-TO-USER-ID     PIC 9(06).
003200     03  PTGOL01-GOAL-ASSIGNED-MANAGER-ID     PIC 9(06).
003300     03  PTGOL01-GOAL-START-DATE              PIC 9(08).
003400     03  PTGOL01-GOAL-END-DATE                PIC 9(08).
003500     03  PTGOL01-GOAL-STATUS                  PIC X(30).
003600         88  PTGOL01-STAT-88-PENDING          VALUE 'PENDING'.
003700         88  PTGOL01-STAT-88-IN-PROGRESS      VALUE 'IN_PROGRESS'.
003800         88  PTGOL01-STAT-88-PEND-CMP-APPR
003900                 VALUE 'PENDING_COMPLETION_APPROVAL'.
004000         88  PTGOL01-STAT-88-COMPLETED        VALUE 'COMPLETED'.
004100         88  PTGOL01-STAT-88-REJECTED         VALUE 'REJECTED'.
004200     03  PTGOL01-GOAL-EVIDENCE-LINK           PIC X(500).
004300     03  PTGOL01-GOAL-EVIDENCE-LINK-DESC      PIC X(2000).
004400     03  PTGOL01-GOAL-EVIDENCE-ACCESS-INSTR   PIC X(2000).
004500     03  PTGOL01-GOAL-EVIDENCE-VERIFY-STATUS  PIC X(30).
004600         88  PTGOL01-EVST-88-NOT-VERIFIED
004700                 VALUE 'NOT_VERIFIED'.
004800         88  PTGOL01-EVST-88-VERIFIED         VALUE 'VERIFIED'.
004900         88  PTGOL01-EVST-88-NEEDS-ADDL-LINK
005000                 VALUE 'NEEDS_ADDITIONAL_LINK'.
005100         88  PTGOL01-EVST-88-REJECTED         VALUE 'REJECTED'.
005200     03  PTGOL01-GOAL-EVIDENCE-VERIFY-NOTES   PIC X(2000).
005300     03  PTGOL01-GOAL-EVIDENCE-VERIFIED-BY    PIC 9(06).
005400     03  PTGOL01-GOAL-EVIDENCE-VERIFIED-DATE  PIC X(26).
005500     03  PTGOL01-GOAL-COMPL-APPROVAL-STATUS   PIC X(30).
005600         88  PTGOL01-CAST-88-PENDING          VALUE 'PENDING'.
005700         88  PTGOL01-CAST-88-APPROVED         VALUE 'APPROVED'.
005800         88  PTGOL01-CAST-88-ADDL-EVID-REQD
005900                 VALUE 'ADDITIONAL_EVIDENCE_REQUIRED'.
006000         88  PTGOL01-CAST-88-REJECTED         VALUE 'REJECTED'.
006100     03  PTGOL01-GOAL-COMPL-SUBMITTED-DATE    PIC X(26).
006200     03  PTGOL01-GOAL-COMPLETION-NOTES        PIC X(2000).
006300     03  PTGOL01-GOAL-COMPL-APPROVED-BY       PIC 9(06).
006400     03  PTGOL01-GOAL-COMPL-APPROVED-DATE     PIC X(26).
006500     03  PTGOL01-GOAL-FINAL-COMPLETION-DATE   PIC X(26).
006600     03  PTGOL01-GOAL-MGR-COMPLETION-COMMENTS PIC X(2000).
006700     03  PTGOL01-GOAL-PROGRESS-NOTES          PIC X(4000).
006800     03  PTGOL01-GOAL-APPROVED-BY             PIC 9(06).
006900     03  PTGOL01-GOAL-APPROVED-DATE           PIC X(26).
007000     03  PTGOL01-GOAL-REQUEST-CHANGES         PIC X(01).
007100         88  PTGOL01-REQCHG-88-YES            VALUE 'Y'.
007200         88  PTGOL01-REQCHG-88-NO             VALUE 'N'.
007300     03  PTGOL01-GOAL-LAST-REVIEWED-BY        PIC 9(06).
007400     03  PTGOL01-GOAL-LAST-REVIEWED-DATE      PIC X(26).
007500     03  PTGOL01-GOAL-RESUBMITTED-DATE        PIC X(26).
007600     03  PTGOL01-GOAL-CREATED-DATE            PIC X(26).
007700     03  PTGOL01-GOAL-LAST-MODIFIED-DATE      PIC X(26).
007800     03  FILLER                               PIC X(35).
007900 01  PTGOL01-DATE-PARTS REDEFINES PTGOL01-RECORD.
008000     03  FILLER                               PIC X(2250).
008100     03  PTGOL01-STDT-CCYY                    PIC 9(04).
008200     03  PTGOL01-STDT-MM                      PIC 9(02).
008300     03  PTGOL01-STDT-DD                       PIC 9(02).
008400     03  FILLER                               PIC X(14892).

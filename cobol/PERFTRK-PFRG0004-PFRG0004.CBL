000100 *================================================================*
000110 *        I D E N T I F I C A T I O N      D I V I S I O N        *
000120 *================================================================*
000130  IDENTIFICATION  DIVISION.
000140  PROGRAM-ID.     PFRG0004.
000150  AUTHOR.         RENAN MUNIZ MERLO.
000160  INSTALLATION.   PERFORMANCE REVIEW TRACKING - PERFTRK SHOP.
000170  DATE-WRITTEN.   03/11/1991.
000180  DATE-COMPILED.  WHEN-COMPILED.
000190  SECURITY.       CONFIDENTIAL - RESTRICTED TO PERFTRK PAYROLL
000200                  AND HUMAN RESOURCES SUPPORT STAFF ONLY.
000210  REMARKS.
000220 *----------------------------------------------------------------*
000230 *                RENAN MUNIZ MERLO COBOL DEVELOPER               *
000240 *----------------------------------------------------------------*
000250 *    PROGRAM-ID..: PFRG0004.                                     *
000260 *    ANALYST.....: RENAN MUNIZ MERLO                             *
000270 *    PROGRAMMER..: RENAN MUNIZ MERLO                             *
000280 *    DATE........: 03/11/1991                                    *
000290 *----------------------------------------------------------------*
000300 *    PROJECT.....: PERFORMANCE REVIEW TRACKING PROJECT - PERFTRK *
000310 *----------------------------------------------------------------*
000320 *    GOAL........: MAINTAIN THE USER/ORG-CHART MASTER AND THE    *
000330 *                  REVIEW-CYCLE MASTER - CREATE/UPDATE USER,      *
000340 *                  CREATE/UPDATE REVIEW CYCLE, ACTIVE-CYCLE       *
000350 *                  LOOKUP AND TEAM-ROSTER-BY-MANAGER LOOKUP -     *
000360 *                  AGAINST THE USERS AND REVIEW-CYCLES MASTER     *
000370 *                  TABLES AND REWRITE BOTH MASTERS.               *
000380 *----------------------------------------------------------------*
000390 *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000400 *                   MAINTTXN        00414       PTMTX01          *
000410 *                   USERSIN         00450       PTUSR01          *
000420 *                   USERSOUT        00450       PTUSR01          *
000430 *                   CYCLESIN        00200       PTCYC01          *
000440 *                   CYCLESOUT       00200       PTCYC01          *
000450 *                   INQRYOUT        00170       PTINQ01          *
000460 *                   AUDITOUT        00700       PTAUD01          *
000470 *                   FILEERR4        00414       (LOCAL LAYOUT)   *
000480 *----------------------------------------------------------------*
000490 *    TABLE DB2...:  NONE.                                        *
000500 *----------------------------------------------------------------*
000510 *    CHANGE LOG:                                                *
000520 *    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
000530 *    03/11/1991 RMM    PT-0005    ORIGINAL LAYOUT, CREATE-USER   *
000540 *                                 AND UPDATE-USER TRANSACTIONS    *
000550 *                                 ONLY.                           *
000560 *    17/05/1993 RMM    PT-0024    ADDED CREATE-CYCLE AND         *
000570 *                                 UPDATE-CYCLE TRANSACTIONS.      *
000580 *    22/06/1994 RMM    PT-0065    ADDED ACTIVE-CYCLE-LOOKUP AND   *
000590 *                                 TEAM-ROSTER-LOOKUP. NEW INQRYOUT*
000600 *                                 STREAM CARRIES BOTH RESULT       *
000610 *                                 SHAPES.                          *
000620 *    14/01/1999 JLF    PT-Y2K01   EXPANDED ALL DATE WORK AREAS    *
000630 *                                 TO THE FULL CCYY-MM-DD ISO       *
000640 *                                 FORM FOR THE YEAR 2000.         *
000650 *    09/08/2004 DWK    PT-0142    SWITCHED USERS AND REVIEW-      *
000660 *                                 CYCLES MASTERS FROM INDEXED TO   *
000670 *                                 LINE-SEQUENTIAL WITH IN-MEMORY   *
000680 *                                 TABLE REWRITE - RUNTIME NO       *
000690 *                                 LONGER SUPPORTS INDEXED          *
000700 *                                 ORGANIZATION.                    *
000710 *    11/02/2013 CRA    PT-0214    ADDED DUPLICATE-EMAIL AND        *
000720 *                                 MANAGER-EXISTS VALIDATION ON     *
000730 *                                 CREATE-USER AND UPDATE-USER.     *
000740 *================================================================*
000750 *           E N V I R O N M E N T      D I V I S I O N           *
000760 *================================================================*
000770  ENVIRONMENT DIVISION.
000780  CONFIGURATION SECTION.
000790  SPECIAL-NAMES.
000800       C01 IS TOP-OF-FORM
000810       CLASS WRK-NUMERIC-CLASS  IS '0' THRU '9'
000820       UPSI-0.
000830 
000840  INPUT-OUTPUT SECTION.
000850  FILE-CONTROL.
000860 
000870      SELECT MAINTTXN      ASSIGN TO UTS-S-MAINTTXN
000880       ORGANIZATION IS     SEQUENTIAL
000890       ACCESS MODE  IS     SEQUENTIAL
000900       FILE STATUS  IS     WRK-FS-MAINTTXN.
000910 
000920      SELECT USERSIN       ASSIGN TO UTS-S-USERSIN
000930       ORGANIZATION IS     SEQUENTIAL
000940       ACCESS MODE  IS     SEQUENTIAL
000950       FILE STATUS  IS     WRK-FS-USERSIN.
000960 
000970      SELECT USERSOUT      ASSIGN TO UTS-S-USERSOUT
000980       ORGANIZATION IS     SEQUENTIAL
000990       ACCESS MODE  IS     SEQUENTIAL
001000       FILE STATUS  IS     WRK-FS-USERSOUT.
001010 
001020      SELECT CYCLESIN      ASSIGN TO UTS-S-CYCLESIN
001030       ORGANIZATION IS     SEQUENTIAL
001040       ACCESS MODE  IS     SEQUENTIAL
001050       FILE STATUS  IS     WRK-FS-CYCLESIN.
001060 
001070      SELECT CYCLESOUT     ASSIGN TO UTS-S-CYCLESOUT
001080       ORGANIZATION IS     SEQUENTIAL
001090       ACCESS MODE  IS     SEQUENTIAL
001100       FILE STATUS  IS     WRK-FS-CYCLESOUT.
001110 
001120      SELECT INQRYOUT      ASSIGN TO UTS-S-INQRYOUT
001130       ORGANIZATION IS     SEQUENTIAL
001140       ACCESS MODE  IS     SEQUENTIAL
001150       FILE STATUS  IS     WRK-FS-INQRYOUT.
001160 
001170      SELECT AUDITOUT      ASSIGN TO UTS-S-AUDITOUT
001180       ORGANIZATION IS     SEQUENTIAL
001190       ACCESS MODE  IS     SEQUENTIAL
001200       FILE STATUS  IS     WRK-FS-AUDITOUT.
001210 
001220      SELECT FILEERR4      ASSIGN TO UTS-S-FILEERR4
001230       ORGANIZATION IS     SEQUENTIAL
001240       ACCESS MODE  IS     SEQUENTIAL
001250       FILE STATUS  IS     WRK-FS-FILEERR4.
001260 
001270 *================================================================*
001280 *                  D A T A      D I V I S I O N                  *
001290 *================================================================*
001300  DATA DIVISION.
001310  FILE SECTION.
001320 *
001330  FD MAINTTXN
001340      RECORDING MODE IS F
001350      LABEL RECORD   IS STANDARD
001360      BLOCK CONTAINS 00 RECORDS.
001370  01 FD-REG-MAINTTXN    PIC X(414).
001380 
001390  FD USERSIN
001400      RECORDING MODE IS F
001410      LABEL RECORD   IS STANDARD
001420      BLOCK CONTAINS 00 RECORDS.
001430  01 FD-REG-USERSIN     PIC X(450).
001440 
001450  FD USERSOUT
001460      RECORDING MODE IS F
001470      LABEL RECORD   IS STANDARD
001480      BLOCK CONTAINS 00 RECORDS.
001490  01 FD-REG-USERSOUT    PIC X(450).
001500 
001510  FD CYCLESIN
001520      RECORDING MODE IS F
001530      LABEL RECORD   IS STANDARD
001540      BLOCK CONTAINS 00 RECORDS.
001550  01 FD-REG-CYCLESIN    PIC X(200).
001560 
001570  FD CYCLESOUT
001580      RECORDING MODE IS F
001590      LABEL RECORD   IS STANDARD
001600      BLOCK CONTAINS 00 RECORDS.
001610  01 FD-REG-CYCLESOUT   PIC X(200).
001620 
001630  FD INQRYOUT
001640      RECORDING MODE IS F
001650      LABEL RECORD   IS STANDARD
001660      BLOCK CONTAINS 00 RECORDS.
001670  01 FD-REG-INQRYOUT    PIC X(170).
001680 
001690  FD AUDITOUT
001700      RECORDING MODE IS F
001710      LABEL RECORD   IS STANDARD
001720      BLOCK CONTAINS 00 RECORDS.
001730  01 FD-REG-AUDITOUT    PIC X(700).
001740 
001750  FD FILEERR4
001760      RECORDING MODE IS F
001770      LABEL RECORD   IS STANDARD
001780      BLOCK CONTAINS 00 RECORDS.
001790  01 FD-REG-FILEERR4    PIC X(414).
001800 
001810 *-----------------------------------------------------------------*
001820 *                  WORKING-STORAGE SECTION                        *
001830 *-----------------------------------------------------------------*
001840  WORKING-STORAGE SECTION.
001850 
001860  77 WRK-MAINTTXN-REGS-COUNTER    COMP    PIC 9(06) VALUE ZEROS.
001870  77 WRK-USERSIN-REGS-COUNTER     COMP    PIC 9(06) VALUE ZEROS.
001880  77 WRK-USERSOUT-REGS-COUNTER    COMP    PIC 9(06) VALUE ZEROS.
001890  77 WRK-CYCLESIN-REGS-COUNTER    COMP    PIC 9(06) VALUE ZEROS.
001900  77 WRK-CYCLESOUT-REGS-COUNTER   COMP    PIC 9(06) VALUE ZEROS.
001910  77 WRK-USERS-CREATED-COUNTER    COMP    PIC 9(06) VALUE ZEROS.
001920  77 WRK-USERS-UPDATED-COUNTER    COMP    PIC 9(06) VALUE ZEROS.
001930  77 WRK-CYCLES-CREATED-COUNTER   COMP    PIC 9(06) VALUE ZEROS.
001940  77 WRK-CYCLES-UPDATED-COUNTER   COMP    PIC 9(06) VALUE ZEROS.
001950  77 WRK-LOOKUPS-COUNTER          COMP    PIC 9(06) VALUE ZEROS.
001960  77 WRK-REJECTED-COUNTER         COMP    PIC 9(06) VALUE ZEROS.
001970  77 WRK-INQRYOUT-REGS-COUNTER    COMP    PIC 9(06) VALUE ZEROS.
001980  77 WRK-AUDITOUT-REGS-COUNTER    COMP    PIC 9(06) VALUE ZEROS.
001990 
002000  77 WRK-MAINTTXN-EOF             PIC X(03) VALUE SPACES.
002010  77 WRK-MAX-USER-ID              COMP    PIC 9(06) VALUE ZEROS.
002020  77 WRK-MAX-CYCLE-ID             COMP    PIC 9(06) VALUE ZEROS.
002030  77 WRK-NEXT-AUDIT-ID            COMP    PIC 9(06) VALUE ZEROS.
002040  77 WRK-TRANSACTION-OK-SW        PIC X(01) VALUE 'Y'.
002050      88 WRK-TRAN-IS-OK                       VALUE 'Y'.
002060      88 WRK-TRAN-IS-REJECTED                 VALUE 'N'.
002070  77 WRK-REJECT-REASON             PIC X(60) VALUE SPACES.
002080 
002090 *DATA FOR ERROR LOG:
002100  01 WRK-ERROR-LOG.
002110     03 WRK-PROGRAM                 PIC X(08) VALUE
002120                                             'PFRG0004'   .
002130     03 WRK-ERROR-MSG               PIC X(30) VALUE SPACES.
002140     03 WRK-ERROR-CODE              PIC X(30) VALUE SPACES.
002150     03 WRK-ERROR-DATE              PIC X(10) VALUE SPACES.
002160     03 WRK-ERROR-TIME              PIC X(08) VALUE SPACES.
002170 *
002180 *ALTERNATE VIEW OF THE ERROR LOG USED WHEN THE OPERATOR BANNER
002190 *NEEDS THE MESSAGE AND CODE STRUNG TOGETHER AS ONE FIELD.
002200  01 WRK-ERROR-LOG-ALT REDEFINES WRK-ERROR-LOG.
002210     03 WRK-ERR-PROGRAM-ALT         PIC X(08).
002220     03 WRK-ERR-TEXT-ALT            PIC X(60).
002230     03 FILLER                      PIC X(18).
002240 
002250 *ABENDING PROGRAM:
002260  77 WRK-ABEND-PGM                  PIC X(08) VALUE
002270                                             'ABENDPGM'   .
002280 
002290  01 WRK-FILE-STATUS.
002300     03 WRK-FS-MAINTTXN             PIC 9(02) VALUE ZEROS.
002310     03 WRK-FS-USERSIN              PIC 9(02) VALUE ZEROS.
002320     03 WRK-FS-USERSOUT             PIC 9(02) VALUE ZEROS.
002330     03 WRK-FS-CYCLESIN             PIC 9(02) VALUE ZEROS.
002340     03 WRK-FS-CYCLESOUT            PIC 9(02) VALUE ZEROS.
002350     03 WRK-FS-INQRYOUT             PIC 9(02) VALUE ZEROS.
002360     03 WRK-FS-AUDITOUT             PIC 9(02) VALUE ZEROS.
002370     03 WRK-FS-FILEERR4             PIC 9(02) VALUE ZEROS.
002380 *
002390 *ALPHA VIEW OF THE WHOLE FILE-STATUS BLOCK - DUMPED AS ONE FIELD
002400 *ON AN OPERATOR INQUIRY WHEN MORE THAN ONE FILE IS MISBEHAVING.
002410  01 FILLER REDEFINES WRK-FILE-STATUS.
002420     03 WRK-FILE-STATUS-ALPHA       PIC X(16).
002430 
002440 *TRANSACTION CARD WORK AREA - PTMTX01.CPY CARRIES ITS OWN 01-LEVEL
002450 *(PTMTX01-RECORD), SO NO WRAPPING GROUP IS NEEDED HERE.
002460     COPY 'PTMTX01.CPY'.
002470 
002480 *LOCAL LAYOUT FOR REJECTED TRANSACTIONS - KEPT SHORT SINCE ALL WE
002490 *NEED IS ENOUGH OF THE CARD TO TRACE IT BACK AND THE REASON CODE.
002500  01 WRK-FILEERR4-REG.
002510     03 FE4-TRAN-CODE                PIC X(02).
002520     03 FE4-ACTOR-USER-ID            PIC 9(06).
002530     03 FE4-TARGET-ID                PIC 9(06).
002540     03 FE4-REJECT-REASON            PIC X(60).
002550     03 FILLER                       PIC X(340).
002560 
002570 *INQUIRY-RESULT WORK AREA - PTINQ01.CPY CARRIES ITS OWN 01-LEVEL,
002580 *SO NO WRAPPING GROUP IS NEEDED HERE EITHER.
002590     COPY 'PTINQ01.CPY'.
002600 
002610     COPY 'PTAUD01.CPY'.
002620 
002630 *TABLE OF USERS, LOADED ENTIRELY INTO MEMORY AND KEPT IN ID
002640 *SEQUENCE SO SEARCH ALL CAN RESOLVE THE ACTOR/TARGET/MANAGER ON
002650 *EACH TRANSACTION - THE RUNTIME HAS NO INDEXED ORGANIZATION. THE
002660 *WHOLE RECORD IS CARRIED FIELD-BY-FIELD (NOT AS ONE BLOB) SINCE
002670 *THIS PROGRAM UPDATES INDIVIDUAL FIELDS IN PLACE.
002680  01 WRK-USERS-TABLE.
002690     03 WRK-USR-ENTRY OCCURS 2000 TIMES
002700                      ASCENDING KEY IS WRK-USR-ID
002710                      INDEXED BY WRK-USR-IDX
002720                                 WRK-USR-TGT-IDX
002730                                 WRK-USR-MGR-IDX
002740                                 WRK-USR-SCAN-IDX.
002750        05 WRK-USR-ID                PIC 9(06).
002760        05 WRK-USR-NAME              PIC X(100).
002770        05 WRK-USR-EMAIL             PIC X(100).
002780        05 WRK-USR-PASSWORD-HASH     PIC X(100).
002790        05 WRK-USR-ROLE              PIC X(08).
002800        05 WRK-USR-DEPARTMENT        PIC X(50).
002810        05 WRK-USR-MANAGER-ID        PIC 9(06).
002820        05 WRK-USR-STATUS            PIC X(08).
002830        05 WRK-USR-CREATED-DATE      PIC X(26).
002840        05 WRK-USR-LAST-MOD-DATE     PIC X(26).
002850 
002860  77 WRK-USR-COUNT                  COMP    PIC 9(06) VALUE ZEROS.
002870  77 WRK-USR-MATCH-SW               PIC X(01) VALUE 'N'.
002880      88 WRK-USR-WAS-FOUND                     VALUE 'Y'.
002890  77 WRK-MGR-MATCH-SW               PIC X(01) VALUE 'N'.
002900      88 WRK-MGR-WAS-FOUND                     VALUE 'Y'.
002910  77 WRK-EMAIL-MATCH-SW             PIC X(01) VALUE 'N'.
002920      88 WRK-EMAIL-WAS-FOUND                   VALUE 'Y'.
002930  77 WRK-EMAIL-SCAN-IDX             COMP    PIC 9(06) VALUE ZEROS.
002940 
002950 *TABLE OF REVIEW CYCLES, LOADED ENTIRELY INTO MEMORY AND KEPT IN
002960 *CYCLE-ID SEQUENCE (CYCLESIN ARRIVES IN THAT SEQUENCE ALREADY, AND
002970 *NEW CYCLES ALWAYS GET THE NEXT HIGHEST ID) SO SEARCH ALL CAN
002980 *RESOLVE EACH UC TRANSACTION'S TARGET-ID WITHOUT A LINEAR SCAN -
002990 *THE ACTIVE-CYCLE LOOKUP STILL NEEDS A LINEAR SCAN SINCE IT IS NOT
003000 *SEARCHING BY KEY.
003010  01 WRK-CYCLES-TABLE.
003020     03 WRK-CYC-ENTRY OCCURS 500 TIMES
003030                      ASCENDING KEY IS WRK-CYC-ID
003040                      INDEXED BY WRK-CYC-IDX.
003050        05 WRK-CYC-ID                PIC 9(06).
003060        05 WRK-CYC-REG               PIC X(200).
003070 
003080 *SCRATCH AREA USED TO WORK ON ONE CYCLES-TABLE ENTRY AT A TIME.
003090 *THE ENTRY IS MOVED IN FROM WRK-CYC-REG(WRK-CYC-IDX) BEFORE EACH
003100 *TRANSACTION AND MOVED BACK OUT AFTER - THE TABLE ITSELF IS KEPT
003110 *AS PLAIN PIC X SO NO 01-LEVEL INSIDE THE OCCURS IS NEEDED.
003120     COPY 'PTCYC01.CPY'.
003130 
003140  77 WRK-CYC-COUNT                  COMP    PIC 9(06) VALUE ZEROS.
003150  77 WRK-CYC-MATCH-SW               PIC X(01) VALUE 'N'.
003160      88 WRK-CYC-WAS-FOUND                     VALUE 'Y'.
003170  77 WRK-CYC-SCAN-IDX               COMP    PIC 9(06) VALUE ZEROS.
003180  77 WRK-BEST-CYC-IDX               COMP    PIC 9(06) VALUE ZEROS.
003190  77 WRK-BEST-START-DATE            COMP    PIC 9(08) VALUE ZEROS.
003200  77 WRK-ACTIVE-CYC-MATCH-SW        PIC X(01) VALUE 'N'.
003210      88 WRK-ACTIVE-CYC-WAS-FOUND                VALUE 'Y'.
003220 
003230  01 WRK-SYSTEM-DATE.
003240     03 YY                           PIC 9(02) VALUE ZEROS.
003250     03 MM                           PIC 9(02) VALUE ZEROS.
003260     03 DD                           PIC 9(02) VALUE ZEROS.
003270  01 FILLER REDEFINES WRK-SYSTEM-DATE.
003280     03 WRK-SYSTEM-DATE-NUM          PIC 9(06).
003290 
003300  01 WRK-DATE-FORMATTED.
003310     03 YYYY-FORMATTED               PIC 9(04) VALUE ZEROS.
003320     03 FILLER                       PIC X(01) VALUE '-'.
003330     03 MM-FORMATTED                 PIC 9(02) VALUE ZEROS.
003340     03 FILLER                       PIC X(01) VALUE '-'.
003350     03 DD-FORMATTED                 PIC 9(02) VALUE ZEROS.
003360 
003370  01 WRK-SYSTEM-TIME.
003380     03 HOUR                         PIC 9(02) VALUE ZEROS.
003390     03 MINUTE                       PIC 9(02) VALUE ZEROS.
003400     03 SECOND                       PIC 9(02) VALUE ZEROS.
003410     03 HUNDREDTH                    PIC 9(02) VALUE ZEROS.
003420 
003430  01 WRK-TIME-FORMATTED.
003440     03 HOUR-FORMATTED               PIC 9(02) VALUE ZEROS.
003450     03 FILLER                       PIC X(01) VALUE ':'.
003460     03 MINUTE-FORMATTED             PIC 9(02) VALUE ZEROS.
003470     03 FILLER                       PIC X(01) VALUE ':'.
003480     03 SECOND-FORMATTED             PIC 9(02) VALUE ZEROS.
003490 
003500  01 WRK-TIMESTAMP-ISO               PIC X(26) VALUE SPACES.
003510 
003520  01 WRK-WHEN-COPILED.
003530     03 MM-COMPILED                  PIC X(02) VALUE SPACES.
003540     03 FILLER                       PIC X(01) VALUE '/'.
003550     03 DD-COMPILED                  PIC X(02) VALUE SPACES.
003560     03 FILLER                       PIC X(01) VALUE '/'.
003570     03 YY-COMPILED                  PIC X(02) VALUE SPACES.
003580     03 HOUR-COMPILED                PIC X(02) VALUE SPACES.
003590     03 FILLER                       PIC X(01) VALUE '-'.
003600     03 MINUTE-COMPILED              PIC X(02) VALUE SPACES.
003610     03 FILLER                       PIC X(01) VALUE '-'.
003620     03 SECOND-COMPILED              PIC X(02) VALUE SPACES.
003630 
003640 *================================================================*
003650  PROCEDURE                       DIVISION.
003660 *================================================================*
003670 *----------------------------------------------------------------*
003680  0000-MAIN-PROCESS               SECTION.
003690 *----------------------------------------------------------------*
003700      MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
003710 
003720      PERFORM 1000-INITIALIZE.
003730 
003740      PERFORM 2000-PROCESS-TRANSACTION
003750              UNTIL WRK-MAINTTXN-EOF EQUAL 'END'.
003760 
003770      PERFORM 5000-REWRITE-USERS-TABLE.
003780      PERFORM 5200-REWRITE-CYCLES-TABLE.
003790 
003800      PERFORM 3000-FINALIZE.
003810 *----------------------------------------------------------------*
003820  0000-99-EXIT.                   EXIT.
003830 *----------------------------------------------------------------*
003840 *----------------------------------------------------------------*
003850  1000-INITIALIZE                 SECTION.
003860 *----------------------------------------------------------------*
003870      PERFORM 9000-GET-DATE-TIME.
003880 
003890      INITIALIZE PTMTX01-RECORD
003900                 WRK-FILEERR4-REG
003910                 PTINQ01-RECORD
003920                 PTAUD01-RECORD
003930                 PTCYC01-RECORD.
003940 
003950      OPEN INPUT  MAINTTXN
003960                  USERSIN
003970                  CYCLESIN
003980           OUTPUT FILEERR4
003990           EXTEND INQRYOUT
004000                  AUDITOUT.
004010 
004020      MOVE 'OPEN FILE MAINTTXN'     TO WRK-ERROR-MSG.
004030      PERFORM 8100-TEST-FS-MAINTTXN.
004040 
004050      MOVE 'OPEN FILE USERSIN'      TO WRK-ERROR-MSG.
004060      PERFORM 8200-TEST-FS-USERSIN.
004070 
004080      MOVE 'OPEN FILE CYCLESIN'     TO WRK-ERROR-MSG.
004090      PERFORM 8300-TEST-FS-CYCLESIN.
004100 
004110      MOVE 'OPEN FILE FILEERR4'     TO WRK-ERROR-MSG.
004120      PERFORM 8400-TEST-FS-FILEERR4.
004130 
004140      PERFORM 1100-LOAD-USERS-TABLE.
004150      PERFORM 1200-LOAD-CYCLES-TABLE.
004160 
004170      PERFORM 2100-READ-MAINTTXN.
004180 *----------------------------------------------------------------*
004190  1000-99-EXIT.                   EXIT.
004200 *----------------------------------------------------------------*
004210 *----------------------------------------------------------------*
004220  1100-LOAD-USERS-TABLE           SECTION.
004230 *----------------------------------------------------------------*
004240      SET WRK-USR-IDX              TO 1.
004250 
004260      PERFORM 1110-READ-ONE-USER  UNTIL WRK-FS-USERSIN EQUAL 10.
004270 
004280      IF WRK-USR-IDX               GREATER THAN 1
004290         SET WRK-USR-IDX           DOWN BY 1
004300      END-IF.
004310      SET WRK-USR-COUNT            TO WRK-USR-IDX.
004320 *----------------------------------------------------------------*
004330  1100-99-EXIT.                   EXIT.
004340 *----------------------------------------------------------------*
004350 *----------------------------------------------------------------*
004360  1110-READ-ONE-USER              SECTION.
004370 *----------------------------------------------------------------*
004380      READ USERSIN                 INTO WRK-USR-ENTRY (WRK-USR-IDX).
004390 
004400      PERFORM 8200-TEST-FS-USERSIN.
004410 
004420      IF WRK-FS-USERSIN            NOT EQUAL 10
004430         ADD 1                     TO WRK-USERSIN-REGS-COUNTER
004440         IF WRK-USR-ID (WRK-USR-IDX) GREATER WRK-MAX-USER-ID
004450            MOVE WRK-USR-ID (WRK-USR-IDX) TO WRK-MAX-USER-ID
004460         END-IF
004470         SET WRK-USR-IDX           UP BY 1
004480      END-IF.
004490 *----------------------------------------------------------------*
004500  1110-99-EXIT.                   EXIT.
004510 *----------------------------------------------------------------*
004520 *----------------------------------------------------------------*
004530  1200-LOAD-CYCLES-TABLE          SECTION.
004540 *----------------------------------------------------------------*
004550      SET WRK-CYC-IDX              TO 1.
004560 
004570      PERFORM 1210-READ-ONE-CYCLE UNTIL WRK-FS-CYCLESIN EQUAL 10.
004580 
004590      IF WRK-CYC-IDX               GREATER THAN 1
004600         SET WRK-CYC-IDX           DOWN BY 1
004610      END-IF.
004620      SET WRK-CYC-COUNT            TO WRK-CYC-IDX.
004630 *----------------------------------------------------------------*
004640  1200-99-EXIT.                   EXIT.
004650 *----------------------------------------------------------------*
004660 *----------------------------------------------------------------*
004670  1210-READ-ONE-CYCLE             SECTION.
004680 *----------------------------------------------------------------*
004690      READ CYCLESIN                INTO PTCYC01-RECORD.
004700      PERFORM 8300-TEST-FS-CYCLESIN.
004710      IF WRK-FS-CYCLESIN           NOT EQUAL 10
004720         ADD 1                     TO WRK-CYCLESIN-REGS-COUNTER
004730         MOVE PTCYC01-CYCLE-ID     TO WRK-CYC-ID (WRK-CYC-IDX)
004740         MOVE PTCYC01-RECORD       TO WRK-CYC-REG (WRK-CYC-IDX)
004750         IF PTCYC01-CYCLE-ID       GREATER WRK-MAX-CYCLE-ID
004760            MOVE PTCYC01-CYCLE-ID  TO WRK-MAX-CYCLE-ID
004770         END-IF
004780         SET WRK-CYC-IDX           UP BY 1
004790      END-IF.
004800 *----------------------------------------------------------------*
004810  1210-99-EXIT.                   EXIT.
004820 *----------------------------------------------------------------*
004830 *----------------------------------------------------------------*
004840  2000-PROCESS-TRANSACTION        SECTION.
004850 *----------------------------------------------------------------*
004860      MOVE 'Y'                    TO WRK-TRANSACTION-OK-SW.
004870      MOVE SPACES                 TO WRK-REJECT-REASON.
004880 
004890      EVALUATE TRUE
004900          WHEN PTMTX01-TC-88-CREATE-USER
004910             PERFORM 2200-CREATE-USER
004920          WHEN PTMTX01-TC-88-UPDATE-USER
004930             PERFORM 2300-UPDATE-USER
004940          WHEN PTMTX01-TC-88-CREATE-CYCLE
004950             PERFORM 2400-CREATE-CYCLE
004960          WHEN PTMTX01-TC-88-UPDATE-CYCLE
004970             PERFORM 2500-UPDATE-CYCLE
004980          WHEN PTMTX01-TC-88-ACTIVE-CYCLE-LOOKUP
004990             PERFORM 2600-ACTIVE-CYCLE-LOOKUP
005000          WHEN PTMTX01-TC-88-TEAM-ROSTER-LOOKUP
005010             PERFORM 2700-TEAM-ROSTER-LOOKUP
005020          WHEN OTHER
005030             MOVE 'UNKNOWN TRAN CODE'
005040                                  TO WRK-REJECT-REASON
005050             MOVE 'N'             TO WRK-TRANSACTION-OK-SW
005060      END-EVALUATE.
005070 
005080      IF WRK-TRAN-IS-REJECTED
005090         PERFORM 2900-WRITE-FILEERR4
005100      END-IF.
005110 
005120      PERFORM 2100-READ-MAINTTXN.
005130 *----------------------------------------------------------------*
005140  2000-99-EXIT.                   EXIT.
005150 *----------------------------------------------------------------*
005160 *----------------------------------------------------------------*
005170  2100-READ-MAINTTXN              SECTION.
005180 *----------------------------------------------------------------*
005190      MOVE 'READING MAINTTXN'     TO WRK-ERROR-MSG.
005200 
005210      READ MAINTTXN                INTO PTMTX01-RECORD.
005220 
005230      PERFORM 8100-TEST-FS-MAINTTXN.
005240 
005250      IF WRK-FS-MAINTTXN          EQUAL 10
005260         MOVE 'END'               TO WRK-MAINTTXN-EOF
005270      ELSE
005280         ADD 1                    TO WRK-MAINTTXN-REGS-COUNTER
005290      END-IF.
005300 *----------------------------------------------------------------*
005310  2100-99-EXIT.                   EXIT.
005320 *----------------------------------------------------------------*
005330 *----------------------------------------------------------------*
005340  2200-CREATE-USER                SECTION.
005350 *----------------------------------------------------------------*
005360      MOVE 'CREATE USER TRAN'     TO WRK-ERROR-MSG.
005370 
005380      PERFORM 7100-FIND-ACTOR-USER.
005390 
005400      IF WRK-TRAN-IS-OK
005410         IF WRK-USR-ROLE (WRK-USR-IDX) NOT EQUAL 'ADMIN   '
005420            MOVE 'ACTOR IS NOT AN ADMINISTRATOR'
005430                                  TO WRK-REJECT-REASON
005440            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
005450         END-IF
005460      END-IF.
005470 
005480      IF WRK-TRAN-IS-OK
005490         PERFORM 7200-FIND-USER-BY-EMAIL
005500         IF WRK-EMAIL-WAS-FOUND
005510            MOVE 'EMAIL ALREADY IN USE'
005520                                  TO WRK-REJECT-REASON
005530            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
005540         END-IF
005550      END-IF.
005560 
005570      IF WRK-TRAN-IS-OK
005580         IF PTMTX01-UM-USER-MANAGER-ID NOT EQUAL ZEROS
005590            PERFORM 7180-FIND-MANAGER-USER
005600            IF NOT WRK-MGR-WAS-FOUND
005610               MOVE 'MANAGER NOT FOUND'
005620                                  TO WRK-REJECT-REASON
005630               MOVE 'N'           TO WRK-TRANSACTION-OK-SW
005640            END-IF
005650         END-IF
005660      END-IF.
005670 
005680      IF WRK-TRAN-IS-OK
005690         ADD 1                    TO WRK-MAX-USER-ID
005700         ADD 1                    TO WRK-USR-COUNT
005710         SET WRK-USR-IDX          TO WRK-USR-COUNT
005720         MOVE WRK-MAX-USER-ID     TO WRK-USR-ID (WRK-USR-IDX)
005730         MOVE PTMTX01-UM-USER-NAME
005740                                  TO WRK-USR-NAME (WRK-USR-IDX)
005750         MOVE PTMTX01-UM-USER-EMAIL
005760                                  TO WRK-USR-EMAIL (WRK-USR-IDX)
005770         MOVE PTMTX01-UM-PASSWORD-HASH
005780                                  TO WRK-USR-PASSWORD-HASH (WRK-USR-IDX)
005790         MOVE PTMTX01-UM-USER-ROLE
005800                                  TO WRK-USR-ROLE (WRK-USR-IDX)
005810         MOVE PTMTX01-UM-USER-DEPARTMENT
005820                                  TO WRK-USR-DEPARTMENT (WRK-USR-IDX)
005830         MOVE PTMTX01-UM-USER-MANAGER-ID
005840                                  TO WRK-USR-MANAGER-ID (WRK-USR-IDX)
005850         MOVE 'ACTIVE  '          TO WRK-USR-STATUS (WRK-USR-IDX)
005860         MOVE WRK-TIMESTAMP-ISO   TO WRK-USR-CREATED-DATE (WRK-USR-IDX)
005870         MOVE WRK-TIMESTAMP-ISO   TO WRK-USR-LAST-MOD-DATE (WRK-USR-IDX)
005880         ADD 1                    TO WRK-USERS-CREATED-COUNTER
005890 
005900         MOVE PTMTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
005910         MOVE 'USER_CREATED'      TO PTAUD01-AUDIT-ACTION
005920         MOVE 'USER'              TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
005930         MOVE WRK-MAX-USER-ID     TO PTAUD01-AUDIT-RELATED-ENTITY-ID
005940         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
005950         PERFORM 6100-WRITE-AUDITOUT
005960      END-IF.
005970 *----------------------------------------------------------------*
005980  2200-99-EXIT.                   EXIT.
005990 *----------------------------------------------------------------*
006000 *----------------------------------------------------------------*
006010  2300-UPDATE-USER                SECTION.
006020 *----------------------------------------------------------------*
006030      MOVE 'UPDATE USER TRAN'     TO WRK-ERROR-MSG.
006040 
006050      PERFORM 7100-FIND-ACTOR-USER.
006060 
006070      IF WRK-TRAN-IS-OK
006080         IF WRK-USR-ROLE (WRK-USR-IDX) NOT EQUAL 'ADMIN   '
006090            MOVE 'ACTOR IS NOT AN ADMINISTRATOR'
006100                                  TO WRK-REJECT-REASON
006110            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
006120         END-IF
006130      END-IF.
006140 
006150      IF WRK-TRAN-IS-OK
006160         PERFORM 7150-FIND-TARGET-USER
006170      END-IF.
006180 
006190      IF WRK-TRAN-IS-OK
006200         IF PTMTX01-UM-USER-EMAIL NOT EQUAL
006210                                  WRK-USR-EMAIL (WRK-USR-TGT-IDX)
006220            PERFORM 7200-FIND-USER-BY-EMAIL
006230            IF WRK-EMAIL-WAS-FOUND
006240               MOVE 'EMAIL ALREADY IN USE'
006250                                  TO WRK-REJECT-REASON
006260               MOVE 'N'           TO WRK-TRANSACTION-OK-SW
006270            END-IF
006280         END-IF
006290      END-IF.
006300 
006310      IF WRK-TRAN-IS-OK
006320         IF PTMTX01-UM-USER-MANAGER-ID NOT EQUAL ZEROS
006330            PERFORM 7180-FIND-MANAGER-USER
006340            IF NOT WRK-MGR-WAS-FOUND
006350               MOVE 'MANAGER NOT FOUND'
006360                                  TO WRK-REJECT-REASON
006370               MOVE 'N'           TO WRK-TRANSACTION-OK-SW
006380            END-IF
006390         END-IF
006400      END-IF.
006410 
006420      IF WRK-TRAN-IS-OK
006430         MOVE PTMTX01-UM-USER-NAME
006440                                  TO WRK-USR-NAME (WRK-USR-TGT-IDX)
006450         MOVE PTMTX01-UM-USER-EMAIL
006460                                  TO WRK-USR-EMAIL (WRK-USR-TGT-IDX)
006470         MOVE PTMTX01-UM-PASSWORD-HASH
006480                                  TO WRK-USR-PASSWORD-HASH
006490                                     (WRK-USR-TGT-IDX)
006500         MOVE PTMTX01-UM-USER-ROLE
006510                                  TO WRK-USR-ROLE (WRK-USR-TGT-IDX)
006520         MOVE PTMTX01-UM-USER-DEPARTMENT
006530                                  TO WRK-USR-DEPARTMENT
006540                                     (WRK-USR-TGT-IDX)
006550         MOVE PTMTX01-UM-USER-MANAGER-ID
006560                                  TO WRK-USR-MANAGER-ID
006570                                     (WRK-USR-TGT-IDX)
006580         MOVE WRK-TIMESTAMP-ISO   TO
006590                    WRK-USR-LAST-MOD-DATE (WRK-USR-TGT-IDX)
006600         ADD 1                    TO WRK-USERS-UPDATED-COUNTER
006610 
006620         MOVE PTMTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
006630         MOVE 'USER_UPDATED'      TO PTAUD01-AUDIT-ACTION
006640         MOVE 'USER'              TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
006650         MOVE PTMTX01-TARGET-ID   TO PTAUD01-AUDIT-RELATED-ENTITY-ID
006660         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
006670         PERFORM 6100-WRITE-AUDITOUT
006680      END-IF.
006690 *----------------------------------------------------------------*
006700  2300-99-EXIT.                   EXIT.
006710 *----------------------------------------------------------------*
006720 *----------------------------------------------------------------*
006730  2400-CREATE-CYCLE               SECTION.
006740 *----------------------------------------------------------------*
006750      MOVE 'CREATE CYCLE TRAN'    TO WRK-ERROR-MSG.
006760 
006770      PERFORM 7100-FIND-ACTOR-USER.
006780 
006790      IF WRK-TRAN-IS-OK
006800         IF WRK-USR-ROLE (WRK-USR-IDX) NOT EQUAL 'ADMIN   '
006810            MOVE 'ACTOR IS NOT AN ADMINISTRATOR'
006820                                  TO WRK-REJECT-REASON
006830            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
006840         END-IF
006850      END-IF.
006860 
006870      IF WRK-TRAN-IS-OK
006880         ADD 1                    TO WRK-MAX-CYCLE-ID
006890         ADD 1                    TO WRK-CYC-COUNT
006900         SET WRK-CYC-IDX          TO WRK-CYC-COUNT
006910         INITIALIZE PTCYC01-RECORD
006920         MOVE WRK-MAX-CYCLE-ID    TO PTCYC01-CYCLE-ID
006930         MOVE PTMTX01-CM-CYCLE-TITLE
006940                                  TO PTCYC01-CYCLE-TITLE
006950         MOVE PTMTX01-CM-CYCLE-START-DATE
006960                                  TO PTCYC01-CYCLE-START-DATE
006970         MOVE PTMTX01-CM-CYCLE-END-DATE
006980                                  TO PTCYC01-CYCLE-END-DATE
006990         MOVE 'ACTIVE  '          TO PTCYC01-CYCLE-STATUS
007000 
007010         IF PTMTX01-CM-REQUIRES-COMPL-APPROVAL EQUAL SPACE
007020            MOVE 'Y'              TO PTCYC01-CYCLE-REQUIRES-COMPL-APPROVAL
007030         ELSE
007040            MOVE PTMTX01-CM-REQUIRES-COMPL-APPROVAL
007050                                  TO PTCYC01-CYCLE-REQUIRES-COMPL-APPROVAL
007060         END-IF
007070 
007080         IF PTMTX01-CM-EVIDENCE-REQUIRED EQUAL SPACE
007090            MOVE 'Y'              TO PTCYC01-CYCLE-EVIDENCE-REQUIRED
007100         ELSE
007110            MOVE PTMTX01-CM-EVIDENCE-REQUIRED
007120                                  TO PTCYC01-CYCLE-EVIDENCE-REQUIRED
007130         END-IF
007140 
007150         MOVE WRK-TIMESTAMP-ISO   TO PTCYC01-CYCLE-CREATED-DATE
007160         MOVE WRK-TIMESTAMP-ISO   TO PTCYC01-CYCLE-LAST-MODIFIED-DATE
007170         MOVE PTCYC01-CYCLE-ID    TO WRK-CYC-ID (WRK-CYC-IDX)
007180         MOVE PTCYC01-RECORD      TO WRK-CYC-REG (WRK-CYC-IDX)
007190         ADD 1                    TO WRK-CYCLES-CREATED-COUNTER
007200 
007210         MOVE PTMTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
007220         MOVE 'CYCLE_CREATED'     TO PTAUD01-AUDIT-ACTION
007230         MOVE 'REVIEW_CYCLE'      TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
007240         MOVE WRK-MAX-CYCLE-ID    TO PTAUD01-AUDIT-RELATED-ENTITY-ID
007250         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
007260         PERFORM 6100-WRITE-AUDITOUT
007270      END-IF.
007280 *----------------------------------------------------------------*
007290  2400-99-EXIT.                   EXIT.
007300 *----------------------------------------------------------------*
007310 *----------------------------------------------------------------*
007320  2500-UPDATE-CYCLE               SECTION.
007330 *----------------------------------------------------------------*
007340      MOVE 'UPDATE CYCLE TRAN'    TO WRK-ERROR-MSG.
007350 
007360      PERFORM 7100-FIND-ACTOR-USER.
007370 
007380      IF WRK-TRAN-IS-OK
007390         IF WRK-USR-ROLE (WRK-USR-IDX) NOT EQUAL 'ADMIN   '
007400            MOVE 'ACTOR IS NOT AN ADMINISTRATOR'
007410                                  TO WRK-REJECT-REASON
007420            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
007430         END-IF
007440      END-IF.
007450 
007460      IF WRK-TRAN-IS-OK
007470         PERFORM 7300-FIND-TARGET-CYCLE
007480      END-IF.
007490 
007500      IF WRK-TRAN-IS-OK
007510         MOVE WRK-CYC-REG (WRK-CYC-IDX) TO PTCYC01-RECORD
007520         MOVE PTMTX01-CM-CYCLE-TITLE
007530                                  TO PTCYC01-CYCLE-TITLE
007540         MOVE PTMTX01-CM-CYCLE-START-DATE
007550                                  TO PTCYC01-CYCLE-START-DATE
007560         MOVE PTMTX01-CM-CYCLE-END-DATE
007570                                  TO PTCYC01-CYCLE-END-DATE
007580 
007590         IF PTMTX01-CM-REQUIRES-COMPL-APPROVAL NOT EQUAL SPACE
007600            MOVE PTMTX01-CM-REQUIRES-COMPL-APPROVAL
007610                                  TO PTCYC01-CYCLE-REQUIRES-COMPL-APPROVAL
007620         END-IF
007630 
007640         IF PTMTX01-CM-EVIDENCE-REQUIRED NOT EQUAL SPACE
007650            MOVE PTMTX01-CM-EVIDENCE-REQUIRED
007660                                  TO PTCYC01-CYCLE-EVIDENCE-REQUIRED
007670         END-IF
007680 
007690         MOVE WRK-TIMESTAMP-ISO   TO PTCYC01-CYCLE-LAST-MODIFIED-DATE
007700         MOVE PTCYC01-RECORD      TO WRK-CYC-REG (WRK-CYC-IDX)
007710         ADD 1                    TO WRK-CYCLES-UPDATED-COUNTER
007720 
007730         MOVE PTMTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
007740         MOVE 'CYCLE_UPDATED'     TO PTAUD01-AUDIT-ACTION
007750         MOVE 'REVIEW_CYCLE'      TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
007760         MOVE PTMTX01-TARGET-ID   TO PTAUD01-AUDIT-RELATED-ENTITY-ID
007770         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
007780         PERFORM 6100-WRITE-AUDITOUT
007790      END-IF.
007800 *----------------------------------------------------------------*
007810  2500-99-EXIT.                   EXIT.
007820 *----------------------------------------------------------------*
007830 *----------------------------------------------------------------*
007840  2600-ACTIVE-CYCLE-LOOKUP        SECTION.
007850 *----------------------------------------------------------------*
007860      MOVE 'ACTIVE CYCLE LOOKUP TRAN' TO WRK-ERROR-MSG.
007870 
007880      PERFORM 7100-FIND-ACTOR-USER.
007890 
007900      IF WRK-TRAN-IS-OK
007910         PERFORM 7400-FIND-ACTIVE-CYCLE
007920         IF NOT WRK-ACTIVE-CYC-WAS-FOUND
007930            MOVE 'NO ACTIVE CYCLE FOUND'
007940                                  TO WRK-REJECT-REASON
007950            MOVE 'N'              TO WRK-TRANSACTION-OK-SW
007960         END-IF
007970      END-IF.
007980 
007990      IF WRK-TRAN-IS-OK
008000         MOVE WRK-CYC-REG (WRK-BEST-CYC-IDX) TO PTCYC01-RECORD
008010         MOVE 'AC'                TO PTINQ01-INQ-CODE
008020         MOVE PTMTX01-ACTOR-USER-ID TO PTINQ01-ACTOR-USER-ID
008030         MOVE PTCYC01-CYCLE-ID    TO PTINQ01-CY-CYCLE-ID
008040         MOVE PTCYC01-CYCLE-TITLE TO PTINQ01-CY-CYCLE-TITLE
008050         MOVE PTCYC01-CYCLE-START-DATE TO PTINQ01-CY-START-DATE
008060         MOVE PTCYC01-CYCLE-END-DATE TO PTINQ01-CY-END-DATE
008070         MOVE PTCYC01-CYCLE-STATUS TO PTINQ01-CY-STATUS
008080         PERFORM 6200-WRITE-INQRYOUT
008090         ADD 1                    TO WRK-LOOKUPS-COUNTER
008100 
008110         MOVE PTMTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
008120         MOVE 'ACTIVE_CYCLE_LOOKED_UP' TO PTAUD01-AUDIT-ACTION
008130         MOVE 'REVIEW_CYCLE'      TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
008140         MOVE PTCYC01-CYCLE-ID    TO PTAUD01-AUDIT-RELATED-ENTITY-ID
008150         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
008160         PERFORM 6100-WRITE-AUDITOUT
008170      END-IF.
008180 *----------------------------------------------------------------*
008190  2600-99-EXIT.                   EXIT.
008200 *----------------------------------------------------------------*
008210 *----------------------------------------------------------------*
008220  2700-TEAM-ROSTER-LOOKUP         SECTION.
008230 *----------------------------------------------------------------*
008240      MOVE 'TEAM ROSTER LOOKUP TRAN' TO WRK-ERROR-MSG.
008250 
008260      PERFORM 7100-FIND-ACTOR-USER.
008270 
008280      IF WRK-TRAN-IS-OK
008290         PERFORM 2710-SCAN-ONE-USER-FOR-ROSTER
008300                 VARYING WRK-USR-SCAN-IDX FROM 1 BY 1
008310                 UNTIL WRK-USR-SCAN-IDX GREATER WRK-USR-COUNT
008320 
008330         MOVE PTMTX01-ACTOR-USER-ID TO PTAUD01-AUDIT-USER-ID
008340         MOVE 'TEAM_ROSTER_LOOKED_UP' TO PTAUD01-AUDIT-ACTION
008350         MOVE 'USER'              TO PTAUD01-AUDIT-RELATED-ENTITY-TYPE
008360         MOVE PTMTX01-TARGET-ID   TO PTAUD01-AUDIT-RELATED-ENTITY-ID
008370         MOVE 'SUCCESS '          TO PTAUD01-AUDIT-STATUS
008380         PERFORM 6100-WRITE-AUDITOUT
008390         ADD 1                    TO WRK-LOOKUPS-COUNTER
008400      END-IF.
008410 *----------------------------------------------------------------*
008420  2700-99-EXIT.                   EXIT.
008430 *----------------------------------------------------------------*
008440 *----------------------------------------------------------------*
008450  2710-SCAN-ONE-USER-FOR-ROSTER   SECTION.
008460 *----------------------------------------------------------------*
008470      IF WRK-USR-MANAGER-ID (WRK-USR-SCAN-IDX) EQUAL
008480                              PTMTX01-TARGET-ID
008490         MOVE 'TR'                TO PTINQ01-INQ-CODE
008500         MOVE PTMTX01-ACTOR-USER-ID TO PTINQ01-ACTOR-USER-ID
008510         MOVE PTMTX01-TARGET-ID   TO PTINQ01-RO-MANAGER-ID
008520         MOVE WRK-USR-ID (WRK-USR-SCAN-IDX) TO PTINQ01-RO-EMPLOYEE-ID
008530         MOVE WRK-USR-NAME (WRK-USR-SCAN-IDX)
008540                                  TO PTINQ01-RO-EMPLOYEE-NAME
008550         MOVE WRK-USR-DEPARTMENT (WRK-USR-SCAN-IDX)
008560                                  TO PTINQ01-RO-EMPLOYEE-DEPARTMENT
008570         PERFORM 6200-WRITE-INQRYOUT
008580      END-IF.
008590 *----------------------------------------------------------------*
008600  2710-99-EXIT.                   EXIT.
008610 *----------------------------------------------------------------*
008620 *----------------------------------------------------------------*
008630  2900-WRITE-FILEERR4             SECTION.
008640 *----------------------------------------------------------------*
008650      MOVE 'RECORDING ERROR FILE' TO WRK-ERROR-MSG.
008660 
008670      MOVE PTMTX01-TRAN-CODE      TO FE4-TRAN-CODE.
008680      MOVE PTMTX01-ACTOR-USER-ID  TO FE4-ACTOR-USER-ID.
008690      MOVE PTMTX01-TARGET-ID      TO FE4-TARGET-ID.
008700      MOVE WRK-REJECT-REASON      TO FE4-REJECT-REASON.
008710 
008720      MOVE WRK-FILEERR4-REG       TO FD-REG-FILEERR4.
008730 
008740      WRITE FD-REG-FILEERR4.
008750 
008760      PERFORM 8400-TEST-FS-FILEERR4.
008770 
008780      IF WRK-FS-FILEERR4          EQUAL ZEROS
008790         ADD 1                   TO WRK-REJECTED-COUNTER
008800      END-IF.
008810 *----------------------------------------------------------------*
008820  2900-99-EXIT.                   EXIT.
008830 *----------------------------------------------------------------*
008840 *----------------------------------------------------------------*
008850  3000-FINALIZE                   SECTION.
008860 *----------------------------------------------------------------*
008870      CLOSE MAINTTXN
008880            USERSIN
008890            CYCLESIN
008900            FILEERR4
008910            INQRYOUT
008920            AUDITOUT.
008930 
008940      DISPLAY '***************************'.
008950      DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
008960      DISPLAY '***************************'.
008970      DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
008980      DISPLAY '*COMPILED........:'
008990      DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
009000      DISPLAY '*-------------------------*'.
009010      DISPLAY '*MAINT TRANS READ....:' WRK-MAINTTXN-REGS-COUNTER '*'.
009020      DISPLAY '*USERS CREATED.......:' WRK-USERS-CREATED-COUNTER '*'.
009030      DISPLAY '*USERS UPDATED.......:' WRK-USERS-UPDATED-COUNTER '*'.
009040      DISPLAY '*CYCLES CREATED......:' WRK-CYCLES-CREATED-COUNTER '*'.
009050      DISPLAY '*CYCLES UPDATED......:' WRK-CYCLES-UPDATED-COUNTER '*'.
009060      DISPLAY '*LOOKUPS PERFORMED...:' WRK-LOOKUPS-COUNTER '*'.
009070      DISPLAY '*TRANSACTIONS REJECTED:' WRK-REJECTED-COUNTER '*'.
009080      DISPLAY '*-------------------------*'.
009090      DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
009100      DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
009110      DISPLAY '***************************'.
009120 
009130      STOP RUN.
009140 *----------------------------------------------------------------*
009150  3000-99-EXIT.                   EXIT.
009160 *----------------------------------------------------------------*
009170 *----------------------------------------------------------------*
009180  5000-REWRITE-USERS-TABLE        SECTION.
009190 *----------------------------------------------------------------*
009200      MOVE 'OPEN FILE USERSOUT'   TO WRK-ERROR-MSG.
009210 
009220      OPEN OUTPUT USERSOUT.
009230 
009240      PERFORM 8250-TEST-FS-USERSOUT.
009250 
009260      PERFORM 5100-WRITE-ONE-USER
009270              VARYING WRK-USR-IDX FROM 1 BY 1
009280              UNTIL WRK-USR-IDX GREATER WRK-USR-COUNT.
009290 
009300      CLOSE USERSOUT.
009310 *----------------------------------------------------------------*
009320  5000-99-EXIT.                   EXIT.
009330 *----------------------------------------------------------------*
009340 *----------------------------------------------------------------*
009350  5100-WRITE-ONE-USER             SECTION.
009360 *----------------------------------------------------------------*
009370      MOVE WRK-USR-ENTRY (WRK-USR-IDX) TO FD-REG-USERSOUT.
009380      WRITE FD-REG-USERSOUT.
009390      PERFORM 8250-TEST-FS-USERSOUT.
009400      IF WRK-FS-USERSOUT           EQUAL ZEROS
009410         ADD 1                    TO WRK-USERSOUT-REGS-COUNTER
009420      END-IF.
009430 *----------------------------------------------------------------*
009440  5100-99-EXIT.                   EXIT.
009450 *----------------------------------------------------------------*
009460 *----------------------------------------------------------------*
009470  5200-REWRITE-CYCLES-TABLE       SECTION.
009480 *----------------------------------------------------------------*
009490      MOVE 'OPEN FILE CYCLESOUT'  TO WRK-ERROR-MSG.
009500 
009510      OPEN OUTPUT CYCLESOUT.
009520 
009530      PERFORM 8350-TEST-FS-CYCLESOUT.
009540 
009550      PERFORM 5300-WRITE-ONE-CYCLE
009560              VARYING WRK-CYC-IDX FROM 1 BY 1
009570              UNTIL WRK-CYC-IDX GREATER WRK-CYC-COUNT.
009580 
009590      CLOSE CYCLESOUT.
009600 *----------------------------------------------------------------*
009610  5200-99-EXIT.                   EXIT.
009620 *----------------------------------------------------------------*
009630 *----------------------------------------------------------------*
009640  5300-WRITE-ONE-CYCLE            SECTION.
009650 *----------------------------------------------------------------*
009660      MOVE WRK-CYC-REG (WRK-CYC-IDX) TO FD-REG-CYCLESOUT.
009670      WRITE FD-REG-CYCLESOUT.
009680      PERFORM 8350-TEST-FS-CYCLESOUT.
009690      IF WRK-FS-CYCLESOUT          EQUAL ZEROS
009700         ADD 1                    TO WRK-CYCLESOUT-REGS-COUNTER
009710      END-IF.
009720 *----------------------------------------------------------------*
009730  5300-99-EXIT.                   EXIT.
009740 *----------------------------------------------------------------*
009750 *----------------------------------------------------------------*
009760  6100-WRITE-AUDITOUT             SECTION.
009770 *----------------------------------------------------------------*
009780      MOVE 'RECORDING AUDIT LOG'  TO WRK-ERROR-MSG.
009790 
009800      ADD 1                       TO WRK-NEXT-AUDIT-ID.
009810      MOVE WRK-NEXT-AUDIT-ID      TO PTAUD01-AUDIT-ID.
009820      MOVE WRK-TIMESTAMP-ISO      TO PTAUD01-AUDIT-TIMESTAMP.
009830 
009840      MOVE PTAUD01-RECORD         TO FD-REG-AUDITOUT.
009850 
009860      WRITE FD-REG-AUDITOUT.
009870 
009880      PERFORM 8600-TEST-FS-AUDITOUT.
009890 
009900      IF WRK-FS-AUDITOUT          EQUAL ZEROS
009910         ADD 1                    TO WRK-AUDITOUT-REGS-COUNTER
009920      END-IF.
009930 *----------------------------------------------------------------*
009940  6100-99-EXIT.                   EXIT.
009950 *----------------------------------------------------------------*
009960 *----------------------------------------------------------------*
009970  6200-WRITE-INQRYOUT             SECTION.
009980 *----------------------------------------------------------------*
009990      MOVE 'RECORDING INQUIRY RESULT' TO WRK-ERROR-MSG.
010000 
010010      MOVE PTINQ01-RECORD         TO FD-REG-INQRYOUT.
010020 
010030      WRITE FD-REG-INQRYOUT.
010040 
010050      PERFORM 8500-TEST-FS-INQRYOUT.
010060 
010070      IF WRK-FS-INQRYOUT          EQUAL ZEROS
010080         ADD 1                    TO WRK-INQRYOUT-REGS-COUNTER
010090      END-IF.
010100 *----------------------------------------------------------------*
010110  6200-99-EXIT.                   EXIT.
010120 *----------------------------------------------------------------*
010130 *----------------------------------------------------------------*
010140  7100-FIND-ACTOR-USER            SECTION.
010150 *----------------------------------------------------------------*
010160      MOVE 'N'                    TO WRK-USR-MATCH-SW.
010170 
010180      SET WRK-USR-IDX             TO 1.
010190      SEARCH ALL WRK-USR-ENTRY
010200          AT END
010210              MOVE 'ACTING USER NOT ON FILE'
010220                                  TO WRK-REJECT-REASON
010230              MOVE 'N'            TO WRK-TRANSACTION-OK-SW
010240          WHEN WRK-USR-ID (WRK-USR-IDX) EQUAL
010250                                  PTMTX01-ACTOR-USER-ID
010260              MOVE 'Y'            TO WRK-USR-MATCH-SW
010270      END-SEARCH.
010280 *----------------------------------------------------------------*
010290  7100-99-EXIT.                   EXIT.
010300 *----------------------------------------------------------------*
010310 *----------------------------------------------------------------*
010320  7150-FIND-TARGET-USER           SECTION.
010330 *----------------------------------------------------------------*
010340      SET WRK-USR-TGT-IDX          TO 1.
010350      SEARCH ALL WRK-USR-ENTRY
010360          AT END
010370              MOVE 'TARGET USER NOT ON FILE'
010380                                  TO WRK-REJECT-REASON
010390              MOVE 'N'            TO WRK-TRANSACTION-OK-SW
010400          WHEN WRK-USR-ID (WRK-USR-TGT-IDX) EQUAL
010410                                  PTMTX01-TARGET-ID
010420              CONTINUE
010430      END-SEARCH.
010440 *----------------------------------------------------------------*
010450  7150-99-EXIT.                   EXIT.
010460 *----------------------------------------------------------------*
010470 *----------------------------------------------------------------*
010480  7180-FIND-MANAGER-USER          SECTION.
010490 *----------------------------------------------------------------*
010500      MOVE 'N'                    TO WRK-MGR-MATCH-SW.
010510 
010520      SET WRK-USR-MGR-IDX          TO 1.
010530      SEARCH ALL WRK-USR-ENTRY
010540          AT END
010550              CONTINUE
010560          WHEN WRK-USR-ID (WRK-USR-MGR-IDX) EQUAL
010570                                  PTMTX01-UM-USER-MANAGER-ID
010580              MOVE 'Y'            TO WRK-MGR-MATCH-SW
010590      END-SEARCH.
010600 *----------------------------------------------------------------*
010610  7180-99-EXIT.                   EXIT.
010620 *----------------------------------------------------------------*
010630 *----------------------------------------------------------------*
010640  7200-FIND-USER-BY-EMAIL         SECTION.
010650 *----------------------------------------------------------------*
010660      MOVE 'N'                    TO WRK-EMAIL-MATCH-SW.
010670 
010680      PERFORM 7210-SCAN-ONE-USER-EMAIL
010690              VARYING WRK-EMAIL-SCAN-IDX FROM 1 BY 1
010700              UNTIL WRK-EMAIL-SCAN-IDX GREATER WRK-USR-COUNT
010710              OR WRK-EMAIL-WAS-FOUND.
010720 *----------------------------------------------------------------*
010730  7200-99-EXIT.                   EXIT.
010740 *----------------------------------------------------------------*
010750 *----------------------------------------------------------------*
010760  7210-SCAN-ONE-USER-EMAIL        SECTION.
010770 *----------------------------------------------------------------*
010780      IF WRK-USR-EMAIL (WRK-EMAIL-SCAN-IDX) EQUAL
010790                              PTMTX01-UM-USER-EMAIL
010800         IF WRK-USR-ID (WRK-EMAIL-SCAN-IDX) NOT EQUAL PTMTX01-TARGET-ID
010810            MOVE 'Y'              TO WRK-EMAIL-MATCH-SW
010820         END-IF
010830      END-IF.
010840 *----------------------------------------------------------------*
010850  7210-99-EXIT.                   EXIT.
010860 *----------------------------------------------------------------*
010870 *----------------------------------------------------------------*
010880  7300-FIND-TARGET-CYCLE          SECTION.
010890 *----------------------------------------------------------------*
010900      MOVE 'N'                    TO WRK-CYC-MATCH-SW.
010910 
010920      SET WRK-CYC-IDX              TO 1.
010930      SEARCH ALL WRK-CYC-ENTRY
010940          AT END
010950              MOVE 'CYCLE ID NOT ON FILE'
010960                                  TO WRK-REJECT-REASON
010970              MOVE 'N'            TO WRK-TRANSACTION-OK-SW
010980          WHEN WRK-CYC-ID (WRK-CYC-IDX) EQUAL PTMTX01-TARGET-ID
010990              MOVE 'Y'            TO WRK-CYC-MATCH-SW
011000      END-SEARCH.
011010 *----------------------------------------------------------------*
011020  7300-99-EXIT.                   EXIT.
011030 *----------------------------------------------------------------*
011040 *----------------------------------------------------------------*
011050  7400-FIND-ACTIVE-CYCLE          SECTION.
011060 *----------------------------------------------------------------*
011070      MOVE 'N'                    TO WRK-ACTIVE-CYC-MATCH-SW.
011080      MOVE ZEROS                  TO WRK-BEST-START-DATE.
011090      MOVE ZEROS                  TO WRK-BEST-CYC-IDX.
011100 
011110      PERFORM 7410-SCAN-ONE-CYCLE-FOR-ACTIVE
011120              VARYING WRK-CYC-SCAN-IDX FROM 1 BY 1
011130              UNTIL WRK-CYC-SCAN-IDX GREATER WRK-CYC-COUNT.
011140 *----------------------------------------------------------------*
011150  7400-99-EXIT.                   EXIT.
011160 *----------------------------------------------------------------*
011170 *----------------------------------------------------------------*
011180  7410-SCAN-ONE-CYCLE-FOR-ACTIVE  SECTION.
011190 *----------------------------------------------------------------*
011200      MOVE WRK-CYC-REG (WRK-CYC-SCAN-IDX) TO PTCYC01-RECORD.
011210 
011220      IF PTCYC01-STAT-88-ACTIVE
011230         IF PTCYC01-CYCLE-START-DATE GREATER WRK-BEST-START-DATE
011240            MOVE PTCYC01-CYCLE-START-DATE TO WRK-BEST-START-DATE
011250            MOVE WRK-CYC-SCAN-IDX         TO WRK-BEST-CYC-IDX
011260            MOVE 'Y'                      TO WRK-ACTIVE-CYC-MATCH-SW
011270         END-IF
011280      END-IF.
011290 *----------------------------------------------------------------*
011300  7410-99-EXIT.                   EXIT.
011310 *----------------------------------------------------------------*
011320 *----------------------------------------------------------------*
011330  8100-TEST-FS-MAINTTXN           SECTION.
011340 *----------------------------------------------------------------*
011350      IF WRK-FS-MAINTTXN          NOT EQUAL ZEROS AND 10
011360         MOVE WRK-FS-MAINTTXN     TO WRK-ERROR-CODE
011370         PERFORM 9999-CALL-ABEND-PGM
011380      END-IF.
011390 *----------------------------------------------------------------*
011400  8100-99-EXIT.                   EXIT.
011410 *----------------------------------------------------------------*
011420 *----------------------------------------------------------------*
011430  8200-TEST-FS-USERSIN            SECTION.
011440 *----------------------------------------------------------------*
011450      IF WRK-FS-USERSIN           NOT EQUAL ZEROS AND 10
011460         MOVE WRK-FS-USERSIN      TO WRK-ERROR-CODE
011470         PERFORM 9999-CALL-ABEND-PGM
011480      END-IF.
011490 *----------------------------------------------------------------*
011500  8200-99-EXIT.                   EXIT.
011510 *----------------------------------------------------------------*
011520 *----------------------------------------------------------------*
011530  8250-TEST-FS-USERSOUT           SECTION.
011540 *----------------------------------------------------------------*
011550      IF WRK-FS-USERSOUT          NOT EQUAL ZEROS
011560         MOVE WRK-FS-USERSOUT     TO WRK-ERROR-CODE
011570         PERFORM 9999-CALL-ABEND-PGM
011580      END-IF.
011590 *----------------------------------------------------------------*
011600  8250-99-EXIT.                   EXIT.
011610 *----------------------------------------------------------------*
011620 *----------------------------------------------------------------*
011630  8300-TEST-FS-CYCLESIN           SECTION.
011640 *----------------------------------------------------------------*
011650      IF WRK-FS-CYCLESIN          NOT EQUAL ZEROS AND 10
011660         MOVE WRK-FS-CYCLESIN     TO WRK-ERROR-CODE
011670         PERFORM 9999-CALL-ABEND-PGM
011680      END-IF.
011690 *----------------------------------------------------------------*
011700  8300-99-EXIT.                   EXIT.
011710 *----------------------------------------------------------------*
011720 *----------------------------------------------------------------*
011730  8350-TEST-FS-CYCLESOUT          SECTION.
011740 *----------------------------------------------------------------*
011750      IF WRK-FS-CYCLESOUT         NOT EQUAL ZEROS
011760         MOVE WRK-FS-CYCLESOUT    TO WRK-ERROR-CODE
011770         PERFORM 9999-CALL-ABEND-PGM
011780      END-IF.
011790 *----------------------------------------------------------------*
011800  8350-99-EXIT.                   EXIT.
011810 *----------------------------------------------------------------*
011820 *----------------------------------------------------------------*
011830  8400-TEST-FS-FILEERR4           SECTION.
011840 *----------------------------------------------------------------*
011850      IF WRK-FS-FILEERR4          NOT EQUAL ZEROS
011860         MOVE WRK-FS-FILEERR4     TO WRK-ERROR-CODE
011870         PERFORM 9999-CALL-ABEND-PGM
011880      END-IF.
011890 *----------------------------------------------------------------*
011900  8400-99-EXIT.                   EXIT.
011910 *----------------------------------------------------------------*
011920 *----------------------------------------------------------------*
011930  8500-TEST-FS-INQRYOUT           SECTION.
011940 *----------------------------------------------------------------*
011950      IF WRK-FS-INQRYOUT          NOT EQUAL ZEROS
011960         MOVE WRK-FS-INQRYOUT     TO WRK-ERROR-CODE
011970         PERFORM 9999-CALL-ABEND-PGM
011980      END-IF.
011990 *----------------------------------------------------------------*
012000  8500-99-EXIT.                   EXIT.
012010 *----------------------------------------------------------------*
012020 *----------------------------------------------------------------*
012030  8600-TEST-FS-AUDITOUT           SECTION.
012040 *----------------------------------------------------------------*
012050      IF WRK-FS-AUDITOUT          NOT EQUAL ZEROS
012060         MOVE WRK-FS-AUDITOUT     TO WRK-ERROR-CODE
012070         PERFORM 9999-CALL-ABEND-PGM
012080      END-IF.
012090 *----------------------------------------------------------------*
012100  8600-99-EXIT.                   EXIT.
012110 *----------------------------------------------------------------*
012120 *----------------------------------------------------------------*
012130  9000-GET-DATE-TIME              SECTION.
012140 *----------------------------------------------------------------*
012150      ACCEPT WRK-SYSTEM-DATE      FROM DATE.
012160      MOVE YY                     TO YYYY-FORMATTED.
012170      MOVE MM                     TO MM-FORMATTED.
012180      MOVE DD                     TO DD-FORMATTED.
012190      ADD  2000                   TO YYYY-FORMATTED.
012200 
012210      ACCEPT WRK-SYSTEM-TIME      FROM TIME.
012220      MOVE HOUR                   TO HOUR-FORMATTED.
012230      MOVE MINUTE                 TO MINUTE-FORMATTED.
012240      MOVE SECOND                 TO SECOND-FORMATTED.
012250 
012260      STRING YYYY-FORMATTED '-' MM-FORMATTED '-' DD-FORMATTED
012270             'T' HOUR-FORMATTED ':' MINUTE-FORMATTED ':'
012280             SECOND-FORMATTED
012290                                  DELIMITED BY SIZE
012300                                  INTO WRK-TIMESTAMP-ISO.
012310 *----------------------------------------------------------------*
012320  9000-99-EXIT.                   EXIT.
012330 *----------------------------------------------------------------*
012340 *----------------------------------------------------------------*
012350  9999-CALL-ABEND-PGM             SECTION.
012360 *----------------------------------------------------------------*
012370      MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
012380      MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
012390      CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
012400 *----------------------------------------------------------------*
012410  9999-99-EXIT.                   EXIT.
012420 *----------------------------------------------------------------*

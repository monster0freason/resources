000100*================================================================*
000200*    COPYBOOK....: PTLNK01                                       *
000300*    PROJECT.....: PERFORMANCE REVIEW TRACKING - PERFTRK         *
000400*    DESCRIPTION.: PERFORMANCE-REVIEW-GOALS LINK RECORD LAYOUT.  *
000500*                  ONE ROW PER COMPLETED GOAL SNAPSHOT-LINKED TO *
000600*                  A SELF-ASSESSMENT SUBMISSION. REVIEW-GOALS-   *
000700*                  LINK.DAT IS APPEND-ONLY, KEYED BY LINK-ID.    *
000800*----------------------------------------------------------------*
000900*    CHANGE LOG:                                                *
001000*    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
001100*    22/06/1994 RMM    PT-0051    ORIGINAL LAYOUT.               *
001200*================================================================*
001300 01  PTLNK01-RECORD.
001400     03  PTLNK01-LINK-ID                       PIC 9(06).
001500     03  PTLNK01-LINK-REVIEW-ID                 PIC 9(06).
001600     03  PTLNK01-LINK-GOAL-ID                   PIC 9(06).
001700     03  PTLNK01-LINK-LINKED-DATE               PIC X(26).
001800     03  FILLER                                 PIC X(06).

000100*================================================================*
000200*    COPYBOOK....: PTPTX01                                       *
000300*    PROJECT.....: PERFORMANCE REVIEW TRACKING - PERFTRK         *
000400*    DESCRIPTION.: REPORT/ANALYTICS CONTROL CARD. ONE ROW PER    *
000500*                  REQUESTED RUN, FEEDING PFRG0005. PTPTX01-     *
000600*                  TRAN-CODE SELECTS WHICH ANALYTICS STEP(S)     *
000700*                  OF THE BATCH ARE TO BE DRIVEN FOR THIS SCOPE. *
000800*----------------------------------------------------------------*
000900*    CHANGE LOG:                                                *
001000*    DATE-----  BY---  TKT------  DESCRIPTION------------------ *
001100*    09/08/2004 DWK    PT-0139    ORIGINAL LAYOUT.               *
001200*================================================================*
001300 01  PTPTX01-RECORD.
001400     03  PTPTX01-TRAN-CODE                      PIC X(02).
001500         88  PTPTX01-TC-88-GENERATE-REPORT        VALUE 'RG'.
001600         88  PTPTX01-TC-88-DASHBOARD-METRICS      VALUE 'DA'.
001700         88  PTPTX01-TC-88-PERFORMANCE-SUMMARY    VALUE 'PS'.
001800         88  PTPTX01-TC-88-GOAL-ANALYTICS         VALUE 'GA'.
001900         88  PTPTX01-TC-88-DEPARTMENT-ROLLUP      VALUE 'DR'.
002000     03  PTPTX01-REQUESTED-BY-USER-ID            PIC 9(06).
002100     03  PTPTX01-CYCLE-ID                        PIC 9(06).
002200     03  PTPTX01-SCOPE-DEPARTMENT                PIC X(50).
002300     03  PTPTX01-SCOPE-DATE-FROM                 PIC 9(08).
002400     03  PTPTX01-SCOPE-DATE-TO                   PIC 9(08).
002500     03  PTPTX01-REPORT-FORMAT                   PIC X(10).
002600         88  PTPTX01-FMT-88-PDF                   VALUE 'PDF'.
002700         88  PTPTX01-FMT-88-EXCEL                 VALUE 'EXCEL'.
002800         88  PTPTX01-FMT-88-CSV                   VALUE 'CSV'.
002900     03  FILLER                                  PIC X(506).
003000 01  PTPTX01-DEPT-SCOPE-REDEF REDEFINES PTPTX01-RECORD.
003100     03  FILLER                                  PIC X(14).
003200     03  PTPTX01-DR-DEPARTMENT                   PIC X(50).
003300     03  FILLER                                  PIC X(532).
